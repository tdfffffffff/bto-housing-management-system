       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTOELIG                                                        *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * APPLICANT ELIGIBILITY AND NRIC-FORMAT VALIDATION SUBROUTINE    *
      * CALLED BY BTOAPPL BEFORE A SUBMIT TRANSACTION IS ACCEPTED, TO  *
      * EDIT THE APPLICANT AGE/MARITAL-STATUS/FLAT-TYPE COMBINATION    *
      * AND THE NRIC FORMAT OF THE TRANSACTION NRIC.                   *
      *                                                                 *
      * ELIGIBILITY RULE (HDB BTO SCHEME, SEE POLICY MEMO 91-14):      *
      *   SINGLE, AGE 35 OR OVER ............ MAY APPLY, TWO_ROOM ONLY *
      *   MARRIED, AGE 21 OR OVER ........... MAY APPLY, EITHER TYPE   *
      *   ALL OTHER COMBINATIONS ............ NOT ELIGIBLE             *
      ******************************************************************
       PROGRAM-ID.  BTOELIG.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 03/18/91.
       DATE-COMPILED. 03/18/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   031891 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   082291 RT  0061  ADDED NRIC FORMAT CHECK - LETTER/7 DIGITS/  *
      *                    LETTER, PER REGISTRY CIRCULAR R-91-6        *
      *   041593 WK  0145  CORRECTED MARRIED-AGE-21 BOUNDARY, WAS      *
      *                    REJECTING EXACTLY-21 APPLICANTS             *
      *   052694 WK  0202  ADDED NRIC-PARTS REDEFINES FOR AUDIT TRACE  *
      *   042598 WK  0267  Y2K REVIEW - AGE IS SUPPLIED BY CALLER, NO  *
      *                    DATE MATH PERFORMED HERE, NO CHANGE NEEDED  *
      *   110700 JS  0310  ADDED WS-CALL-COUNT DIAGNOSTIC COUNTER      *
      *   031004 JS  0360  SINGLE APPLICANTS RESTRICTED TO TWO_ROOM -  *
      *                    RULE WAS MISSING FLAT-TYPE EDIT, TICKET     *
      *                    HDB-1340                                   *
      *   062207 RT  0391  REVIEWED RULE TEXT AGAINST POLICY MEMO      *
      *                    91-14 REISSUE - NO CHANGE REQUIRED          *
      *   091309 JS  0458  LEAD-LETTER EDIT WAS ACCEPTING F AND G -    *
      *                    REGISTRY CIRCULAR R-91-6 ONLY AUTHORIZES S  *
      *                    OR T FOR THIS SCHEME, TICKET HDB-1781       *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-MISC-FIELDS.
           05  WS-CALL-COUNT               PIC 9(7) COMP.
           05  WS-NRIC-DIGITS              PIC 9(7).
           05  FILLER                      PIC X(10).

      ******************************************************************
      * NRIC BREAKDOWN VIEW - LETTER / 7 DIGITS / LETTER, PER REGISTRY *
      * CIRCULAR R-91-6.  BUILT FROM THE CALLER'S NRIC FIELD TO SPARE  *
      * THIS ROUTINE AN UNSTRING.                                      *
      ******************************************************************
       01  WS-NRIC-WORK                    PIC X(09).
       01  WS-NRIC-PARTS REDEFINES WS-NRIC-WORK.
           05  WS-NRIC-LEAD-LETTER         PIC X(01).
           05  WS-NRIC-BODY                PIC X(07).
           05  WS-NRIC-CHECK-LETTER        PIC X(01).

       01  WS-NRIC-BODY-NUM REDEFINES WS-NRIC-BODY PIC 9(07).

       LINKAGE SECTION.
       01  ELIG-REC.
           05  ELIG-NRIC                   PIC X(09).
           05  ELIG-AGE                    PIC 9(03).
           05  ELIG-AGE-ALT REDEFINES ELIG-AGE
                                           PIC XXX.
           05  ELIG-MARITAL-STAT           PIC X(07).
           05  ELIG-FLAT-TYPE              PIC X(10).
           05  ELIG-NRIC-OK-SW             PIC X(01).
               88  ELIG-NRIC-IS-VALID          VALUE 'Y'.
               88  ELIG-NRIC-IS-INVALID        VALUE 'N'.
           05  ELIG-ELIGIBLE-SW            PIC X(01).
               88  ELIG-IS-ELIGIBLE            VALUE 'Y'.
               88  ELIG-IS-NOT-ELIGIBLE        VALUE 'N'.
           05  FILLER                      PIC X(05).

       PROCEDURE DIVISION USING ELIG-REC.

       MAIN-LOGIC.
           PERFORM 000-HOUSEKEEPING  THRU 000-EXIT.
           PERFORM 100-EDIT-NRIC     THRU 100-EXIT.
           PERFORM 200-TEST-ELIGIBLE THRU 200-EXIT.
           PERFORM 900-CLEANUP       THRU 900-EXIT.

       000-HOUSEKEEPING.
           ADD 1 TO WS-CALL-COUNT.
           MOVE 'N' TO ELIG-NRIC-OK-SW.
           MOVE 'N' TO ELIG-ELIGIBLE-SW.
           MOVE ELIG-NRIC TO WS-NRIC-WORK.
       000-EXIT.
           EXIT.

       100-EDIT-NRIC.
      *    LEAD LETTER MUST BE S OR T - BODY MUST BE 7 NUMERIC
      *    DIGITS - TRAILING CHECK LETTER MUST BE ALPHABETIC.  THIS
      *    ROUTINE DOES NOT RECOMPUTE THE REGISTRY CHECKSUM, IT ONLY
      *    VALIDATES FORMAT, PER MEMO 91-14 PARA 4.
           IF (WS-NRIC-LEAD-LETTER = 'S' OR 'T')
               IF WS-NRIC-BODY IS NUMERIC
                   IF WS-NRIC-CHECK-LETTER IS ALPHABETIC
                       MOVE WS-NRIC-BODY-NUM TO WS-NRIC-DIGITS
                       SET ELIG-NRIC-IS-VALID TO TRUE
                   ELSE
                       SET ELIG-NRIC-IS-INVALID TO TRUE
               ELSE
                   SET ELIG-NRIC-IS-INVALID TO TRUE
           ELSE
               SET ELIG-NRIC-IS-INVALID TO TRUE.
       100-EXIT.
           EXIT.

       200-TEST-ELIGIBLE.
           IF ELIG-NRIC-IS-INVALID
               SET ELIG-IS-NOT-ELIGIBLE TO TRUE
               GO TO 200-EXIT.

           IF ELIG-MARITAL-STAT = 'SINGLE '
               IF ELIG-AGE IS GREATER THAN OR EQUAL TO 35
                   IF ELIG-FLAT-TYPE = 'TWO_ROOM  ' OR ELIG-FLAT-TYPE
                          = SPACES
                       SET ELIG-IS-ELIGIBLE TO TRUE
                   ELSE
                       SET ELIG-IS-NOT-ELIGIBLE TO TRUE
               ELSE
                   SET ELIG-IS-NOT-ELIGIBLE TO TRUE
           ELSE
               IF ELIG-MARITAL-STAT = 'MARRIED'
                   IF ELIG-AGE IS GREATER THAN OR EQUAL TO 21
                       SET ELIG-IS-ELIGIBLE TO TRUE
                   ELSE
                       SET ELIG-IS-NOT-ELIGIBLE TO TRUE
               ELSE
                   SET ELIG-IS-NOT-ELIGIBLE TO TRUE.
       200-EXIT.
           EXIT.

       900-CLEANUP.
           GOBACK.
       900-EXIT.
           EXIT.
