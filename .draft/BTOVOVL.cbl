       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTOVOVL                                                        *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * INCLUSIVE-BOUNDARY DATE-RANGE OVERLAP TEST                     *
      * CALLED BY BTOPRMN (NEW PROJECT / AMEND OPEN-CLOSE DATES) AND   *
      * BY BTOREG (OFFICER DOUBLE-BOOKING CHECK) TO DECIDE WHETHER TWO *
      * APPLICATION WINDOWS SHARE ANY CALENDAR DAY.  BOUNDARY DATES    *
      * COUNT AS OVERLAPPING - A PROJECT CLOSING 20260131 AND ONE      *
      * OPENING 20260131 DO OVERLAP.                                   *
      ******************************************************************
       PROGRAM-ID.  BTOVOVL.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 03/14/91.
       DATE-COMPILED. 03/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   031491 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   091192 RT  0114  CORRECTED BOUNDARY CASE - SAME-DAY CLOSE/   *
      *                    OPEN NOW TREATED AS OVERLAPPING PER HDB     *
      *                    POLICY MEMO 92-07                          *
      *   052694 WK  0201  ADDED CCYY/MM/DD REDEFINES FOR TRACE DUMPS  *
      *                    REQUESTED BY AUDIT                         *
      *   042598 WK  0266  RAN SUITE AGAINST DATES SPANNING 1999/2000  *
      *                    ROLLOVER - NO CHANGE REQUIRED, 8-DIGIT      *
      *                    CCYYMMDD FIELDS ALREADY Y2K COMPLIANT       *
      *   110700 JS  0309  ADDED WS-CALL-COUNT DIAGNOSTIC COUNTER      *
      *                    PER OPS REQUEST - SHOWS UP IN CEEDUMP       *
      *   081503 JS  0344  NO LOGIC CHANGE - RECOMPILED UNDER NEW      *
      *                    COMPILER OPTIONS SET, TICKET HDB-1187       *
      *   062207 RT  0390  REVIEWED FOR OFFICER-REGISTRATION REUSE -   *
      *                    NO CHANGE, OVERLAP RULE IS SYMMETRIC        *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-MISC-FIELDS.
           05  WS-CALL-COUNT               PIC 9(7) COMP.
           05  FILLER                      PIC X(10).

      ******************************************************************
      * DATE BREAKDOWN VIEWS - CCYYMMDD REDEFINED SO A TRACE DUMP CAN  *
      * SHOW YEAR/MONTH/DAY SEPARATELY WITHOUT UNSTRING LOGIC.         *
      ******************************************************************
       01  WS-WORK-DATES.
           05  WS-EXIST-OPEN-NUM           PIC 9(8).
           05  WS-EXIST-OPEN-PARTS REDEFINES WS-EXIST-OPEN-NUM.
               10  WS-EO-CCYY              PIC 9(4).
               10  WS-EO-MM                PIC 9(2).
               10  WS-EO-DD                PIC 9(2).
           05  WS-EXIST-CLOSE-NUM          PIC 9(8).
           05  WS-EXIST-CLOSE-PARTS REDEFINES WS-EXIST-CLOSE-NUM.
               10  WS-EC-CCYY              PIC 9(4).
               10  WS-EC-MM                PIC 9(2).
               10  WS-EC-DD                PIC 9(2).
           05  WS-NEW-OPEN-NUM             PIC 9(8).
           05  WS-NEW-OPEN-PARTS REDEFINES WS-NEW-OPEN-NUM.
               10  WS-NO-CCYY              PIC 9(4).
               10  WS-NO-MM                PIC 9(2).
               10  WS-NO-DD                PIC 9(2).
           05  WS-NEW-CLOSE-NUM            PIC 9(8).
           05  FILLER                      PIC X(05).

       LINKAGE SECTION.
       COPY BTODATE.

       PROCEDURE DIVISION USING WS-DATE-OVERLAP-AREA.

       MAIN-LOGIC.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-TEST-OVERLAP THRU 100-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.

       000-HOUSEKEEPING.
           ADD 1 TO WS-CALL-COUNT.
           MOVE WS-EXIST-OPEN-DATE  TO WS-EXIST-OPEN-NUM.
           MOVE WS-EXIST-CLOSE-DATE TO WS-EXIST-CLOSE-NUM.
           MOVE WS-NEW-OPEN-DATE    TO WS-NEW-OPEN-NUM.
           MOVE WS-NEW-CLOSE-DATE   TO WS-NEW-CLOSE-NUM.
           MOVE 'N' TO WS-OVERLAP-SW.
       000-EXIT.
           EXIT.

       100-TEST-OVERLAP.
      *    INCLUSIVE-BOUNDARY TEST - RANGES OVERLAP UNLESS ONE ENDS
      *    BEFORE THE OTHER BEGINS.  A SHARED BOUNDARY DAY COUNTS AS
      *    OVERLAP PER POLICY MEMO 92-07 (SEE CHANGE LOG 091192).
           IF WS-EXIST-CLOSE-DATE IS LESS THAN WS-NEW-OPEN-DATE
               MOVE 'N' TO WS-OVERLAP-SW
           ELSE
               IF WS-NEW-CLOSE-DATE IS LESS THAN WS-EXIST-OPEN-DATE
                   MOVE 'N' TO WS-OVERLAP-SW
               ELSE
                   MOVE 'Y' TO WS-OVERLAP-SW.
       100-EXIT.
           EXIT.

       900-CLEANUP.
           GOBACK.
       900-EXIT.
           EXIT.
