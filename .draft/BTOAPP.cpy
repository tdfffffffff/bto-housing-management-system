      ******************************************************************
      * BTOAPP                                                         *
      * HDB-BTO APPLICATION MASTER RECORD LAYOUT                       *
      * ONE NRIC HAS AT MOST ONE OF THESE LIVE AT A TIME - ENFORCED    *
      * BY BTOAPPL'S SUBMIT LOGIC, NOT BY A FILE-LEVEL UNIQUE KEY.     *
      ******************************************************************
       01  APP-RECORD.
           05  APP-APPLICANT-NAME      PIC X(40).
           05  APP-APPLICANT-NRIC      PIC X(09).
           05  APP-APPLICANT-AGE       PIC 9(03).
           05  APP-MARITAL-STAT        PIC X(07).
           05  APP-PROJECT-NAME        PIC X(30).
           05  APP-FLAT-TYPE           PIC X(10).
           05  APP-STATUS              PIC X(15).
               88  APP-STAT-PENDING         VALUE 'PENDING'.
               88  APP-STAT-SUCCESSFUL      VALUE 'SUCCESSFUL'.
               88  APP-STAT-UNSUCCESSFUL    VALUE 'UNSUCCESSFUL'.
               88  APP-STAT-PEND-BOOKING    VALUE 'PENDING_BOOKING'.
               88  APP-STAT-BOOKED          VALUE 'BOOKED'.
           05  APP-WITHDRAW-REQ        PIC X(01).
               88  APP-WITHDRAW-REQUESTED  VALUE 'Y'.
               88  APP-WITHDRAW-NOT-REQD   VALUE 'N'.
           05  FILLER                  PIC X(05).

      ******************************************************************
      * IN-MEMORY APPLICATION TABLE - LOADED AT HOUSEKEEPING TIME AND  *
      * SEARCHED LINEARLY BY APPLICANT NRIC (SUBMIT/WITHDRAW/REVIEW/   *
      * BOOK) OR BY PROJECT NAME (QUOTA AND REGISTRATION CROSS-CHECK). *
      ******************************************************************
       01  APP-TABLE.
           05  APP-TABLE-REC OCCURS 1000 TIMES INDEXED BY APP-IDX.
               10  APP-T-APPLICANT-NAME    PIC X(40).
               10  APP-T-APPLICANT-NRIC    PIC X(09).
               10  APP-T-APPLICANT-AGE     PIC 9(03).
               10  APP-T-MARITAL-STAT      PIC X(07).
               10  APP-T-PROJECT-NAME      PIC X(30).
               10  APP-T-FLAT-TYPE         PIC X(10).
               10  APP-T-STATUS            PIC X(15).
               10  APP-T-WITHDRAW-REQ      PIC X(01).
               10  FILLER                  PIC X(05).
