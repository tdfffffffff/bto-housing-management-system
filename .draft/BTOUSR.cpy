      ******************************************************************
      * BTOUSR                                                         *
      * HDB-BTO USER MASTER RECORD LAYOUT                              *
      * ONE PHYSICAL LAYOUT, THREE ROLE-PARTITIONED FILES               *
      *   APPLMSTU = ROLE A (APPLICANT)                                *
      *   OFFRMSTU = ROLE O (OFFICER)                                  *
      *   MGRMSTU  = ROLE M (MANAGER)                                  *
      * USR-ROLE IS NOT A CSV COLUMN - IT IS STAMPED BY THE LOADING    *
      * PROGRAM ACCORDING TO WHICH OF THE THREE FILES THE RECORD CAME  *
      * FROM, AND CARRIED ONLY IN THE IN-MEMORY TABLE BELOW.           *
      ******************************************************************
       01  USR-RECORD.
           05  USR-NAME                PIC X(40).
           05  USR-NRIC                PIC X(09).
           05  USR-AGE                 PIC 9(03).
           05  USR-MARITAL-STAT        PIC X(07).
               88  USR-STAT-SINGLE         VALUE 'SINGLE '.
               88  USR-STAT-MARRIED        VALUE 'MARRIED'.
           05  USR-PASSWORD            PIC X(20).
           05  USR-ROLE                PIC X(01).
               88  USR-IS-APPLICANT        VALUE 'A'.
               88  USR-IS-OFFICER          VALUE 'O'.
               88  USR-IS-MANAGER          VALUE 'M'.
           05  FILLER                  PIC X(20).

      ******************************************************************
      * IN-MEMORY USER TABLE - LOADED ONCE AT HOUSEKEEPING TIME AND    *
      * SEARCHED LINEARLY BY NRIC (NO ISAM SUPPORT IN THIS BUILD).     *
      * ONE TABLE INSTANCE IS DECLARED PER ROLE FILE BY THE CALLING    *
      * PROGRAM (WS-APPLICANT-TABLE, WS-OFFICER-TABLE, WS-MANAGER-     *
      * TABLE) USING THIS SAME OCCURS SHAPE.                           *
      ******************************************************************
       01  USR-TABLE.
           05  USR-TABLE-REC OCCURS 500 TIMES INDEXED BY USR-IDX.
               10  USR-T-NAME          PIC X(40).
               10  USR-T-NRIC          PIC X(09).
               10  USR-T-AGE           PIC 9(03).
               10  USR-T-MARITAL-STAT  PIC X(07).
               10  USR-T-PASSWORD      PIC X(20).
               10  USR-T-ROLE          PIC X(01).
               10  FILLER              PIC X(20).
