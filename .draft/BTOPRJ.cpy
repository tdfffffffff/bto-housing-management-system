      ******************************************************************
      * BTOPRJ                                                         *
      * HDB-BTO PROJECT MASTER RECORD LAYOUT                           *
      * ONLY TWO FLAT TYPES EXIST IN THIS DOMAIN (TWO_ROOM/THREE_ROOM)  *
      * SO EVERY PROJECT CARRIES EXACTLY TWO TYPE/QTY/PRICE TRIPLES.   *
      * PRJ-VISIBILITY IS NOT STORED ON THE INCOMING CSV - IT IS       *
      * DERIVED AT LOAD TIME FROM CURRENT-DATE VS THE OPEN/CLOSE       *
      * WINDOW, THEN LEFT TO BE OVERRIDDEN IN MEMORY FOR THE REST OF   *
      * THE RUN BY TOGGLE-VISIBILITY MAINTENANCE TRANSACTIONS.         *
      ******************************************************************
       01  PRJ-RECORD.
           05  PRJ-NAME                PIC X(30).
           05  PRJ-NEIGHBORHOOD        PIC X(30).
           05  PRJ-FLAT-TYPE-1         PIC X(10).
               88  PRJ-TYPE1-TWO-ROOM      VALUE 'TWO_ROOM'.
               88  PRJ-TYPE1-THREE-ROOM    VALUE 'THREE_ROOM'.
           05  PRJ-UNITS-AVAIL-1       PIC 9(04).
           05  PRJ-PRICE-1             PIC 9(07).
           05  PRJ-FLAT-TYPE-2         PIC X(10).
               88  PRJ-TYPE2-TWO-ROOM      VALUE 'TWO_ROOM'.
               88  PRJ-TYPE2-THREE-ROOM    VALUE 'THREE_ROOM'.
           05  PRJ-UNITS-AVAIL-2       PIC 9(04).
           05  PRJ-PRICE-2             PIC 9(07).
           05  PRJ-OPEN-DATE           PIC 9(08).
           05  PRJ-CLOSE-DATE          PIC 9(08).
           05  PRJ-MANAGER-NAME        PIC X(40).
           05  PRJ-OFFICER-SLOTS       PIC 9(02).
           05  PRJ-VISIBILITY          PIC X(01).
               88  PRJ-IS-VISIBLE          VALUE 'V'.
               88  PRJ-IS-HIDDEN           VALUE 'H'.
      ******************************************************************
      * PRJ-OFFICERS-LIST IS THE CSV "OFFICERS" COLUMN - A PIPE-       *
      * DELIMITED LIST OF APPROVED OFFICERS' NAMES.  IT IS MAINTAINED  *
      * (APPENDED TO) BY BTOREG WHEN A REGISTRATION IS APPROVED AND IS *
      * OTHERWISE CARRIED THROUGH UNCHANGED - NO PROGRAM EVER PARSES   *
      * IT BACK APART.                                                 *
      ******************************************************************
           05  PRJ-OFFICERS-LIST       PIC X(120).
           05  FILLER                  PIC X(03).

      ******************************************************************
      * IN-MEMORY PROJECT TABLE - LOADED AT HOUSEKEEPING TIME FROM     *
      * PROJMSTR, VISIBILITY RE-DERIVED ON LOAD, THEN SEARCHED         *
      * LINEARLY BY PRJ-NAME FOR THE REMAINDER OF THE RUN.             *
      ******************************************************************
       01  PRJ-TABLE.
           05  PRJ-TABLE-REC OCCURS 200 TIMES INDEXED BY PRJ-IDX.
               10  PRJ-T-NAME              PIC X(30).
               10  PRJ-T-NEIGHBORHOOD      PIC X(30).
               10  PRJ-T-FLAT-TYPE-1       PIC X(10).
               10  PRJ-T-UNITS-AVAIL-1     PIC 9(04).
               10  PRJ-T-PRICE-1           PIC 9(07).
               10  PRJ-T-FLAT-TYPE-2       PIC X(10).
               10  PRJ-T-UNITS-AVAIL-2     PIC 9(04).
               10  PRJ-T-PRICE-2           PIC 9(07).
               10  PRJ-T-OPEN-DATE         PIC 9(08).
               10  PRJ-T-CLOSE-DATE        PIC 9(08).
               10  PRJ-T-MANAGER-NAME      PIC X(40).
               10  PRJ-T-OFFICER-SLOTS     PIC 9(02).
               10  PRJ-T-VISIBILITY        PIC X(01).
               10  PRJ-T-OFFICERS-LIST     PIC X(120).
               10  FILLER                  PIC X(03).
