      ******************************************************************
      * ABENDREC                                                       *
      * SHOP-STANDARD ABEND TRACE RECORD - COPY INTO SYSOUT-WRITING    *
      * PROGRAMS SO A BAD RUN LEAVES A READABLE FOOTPRINT ON SYSOUT    *
      * RATHER THAN JUST A SYSTEM COMPLETION CODE.                     *
      * WRITTEN AS "WRITE SYSOUT-REC FROM ABEND-REC" - KEEP THIS       *
      * GROUP NO LONGER THAN THE SHORTEST SYSOUT RECORD IN THE SHOP    *
      * (100 BYTES, SEE DALYUPDT/BTOAPPL) OR THE WRITE WILL TRUNCATE.  *
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME           PIC X(30).
           05  ABEND-REASON        PIC X(40).
           05  EXPECTED-VAL        PIC X(10).
           05  ACTUAL-VAL          PIC X(10).
           05  FILLER              PIC X(10).
