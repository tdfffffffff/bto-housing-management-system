       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTOPRMN                                                        *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * PROJECT MASTER MAINTENANCE BATCH                               *
      *                                                                 *
      *          THIS PROGRAM MAINTAINS THE BTO PROJECT MASTER FILE    *
      *          FROM A DAILY TRANSACTION FILE BUILT BY THE MANAGER    *
      *          PORTAL.  EACH TRANSACTION IS A CREATE, EDIT, DELETE,  *
      *          VISIBILITY TOGGLE OR OFFICER-SLOT ADJUSTMENT AGAINST  *
      *          ONE PROJECT ROW.                                      *
      *                                                                 *
      *          THE ENTIRE MASTER IS LOADED TO A WORKING-STORAGE      *
      *          TABLE AT THE START OF THE RUN AND REWRITTEN IN FULL   *
      *          AT THE END - THIS SHOP'S BUILD OF THE COMPILER HAS NO *
      *          INDEXED/ISAM SUPPORT SO THERE IS NO RANDOM REWRITE OF *
      *          THE MASTER AVAILABLE TO US.                           *
      *                                                                 *
      *          THE MASTER IS CARRIED ON DISK AS A COMMA-DELIMITED    *
      *          TEXT FILE, ONE HEADER ROW FOLLOWED BY ONE ROW PER     *
      *          PROJECT, TO MATCH THE FORMAT THE MANAGER PORTAL AND   *
      *          THE OTHER BTO JOBS ALL READ AND WRITE.  THIS PROGRAM  *
      *          UNSTRINGS EACH ROW ON LOAD AND STRINGS EACH ROW BACK  *
      *          TOGETHER ON REWRITE - SEE 825-PARSE-PROJMSTR-LINE AND *
      *          940-WRITE-PROJOUT-ROW.                                *
      *                                                                 *
      *          TRANSACTION FILE BALANCES AGAINST A TRAILER RECORD    *
      *          THE SAME AS EVERY OTHER DAILY JOB IN THIS SHOP.       *
      ******************************************************************

               TRANSACTION FILE        -   PROJTRAN

               MASTER FILE (I-O)       -   PROJMSTR  (ProjectList.csv)

               CONTROL REPORT          -   BTORPT

               DUMP FILE               -   SYSOUT

      ******************************************************************
       PROGRAM-ID.  BTOPRMN.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 04/02/91.
       DATE-COMPILED. 04/02/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   040291 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   091192 RT  0116  ADDED OVERLAP CHECK TO CREATE-PROJECT PER   *
      *                    POLICY MEMO 92-07 - CALLS BTOVOVL NOW       *
      *   052694 WK  0204  VISIBILITY NO LONGER CARRIED ON THE CSV -   *
      *                    NOW DERIVED AT LOAD TIME FROM TODAY'S DATE  *
      *                    VS THE OPEN/CLOSE WINDOW, PER DESIGN REVIEW *
      *   042598 WK  0269  Y2K REVIEW - ALL DATES ALREADY CCYYMMDD,    *
      *                    NO CHANGE REQUIRED                         *
      *   110700 JS  0312  ADDED INCREASE-OFFICER-SLOTS-RTN - ENTITY   *
      *                    INVARIANT REQUIRES A SYMMETRIC BOUND CHECK  *
      *                    EVEN THOUGH NO CURRENT CALLER USES IT       *
      *   031004 JS  0362  DELETE AND TOGGLE NOW REQUIRE EXACT         *
      *                    MANAGER-NAME MATCH, WAS ACCEPTING ANY       *
      *                    MANAGER - SECURITY FINDING HDB-1355         *
      *   062207 RT  0393  ADDED PROJECTS CONTROL-REPORT SECTION       *
      *   081511 JS  0440  NAME-UNIQUENESS TEST ON CREATE NOW FOLDS    *
      *                    CASE BEFORE COMPARE, PER TICKET HDB-1622    *
      *   030115 JS  0501  MASTER AND OUTPUT FILES REWRITTEN FOR THE   *
      *                    COMMA-DELIMITED LAYOUT THE PORTAL WRITES -  *
      *                    WAS FIXED-WIDTH ONLY, PORTAL COULD NOT READ *
      *                    OUR OUTPUT BACK, TICKET HDB-1714.  ADDED    *
      *                    OFFICERS COLUMN, PASSED THROUGH UNCHANGED.  *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT PROJTRAN
               ASSIGN TO UT-S-PROJTRAN
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT PROJMSTR
               ASSIGN TO UT-S-PROJMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS PROJMSTR-STATUS.

           SELECT PROJOUT
               ASSIGN TO UT-S-PROJOUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT BTORPT
               ASSIGN TO UT-S-BTORPT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                     PIC X(130).

      ****** TRANSACTION FILE FROM THE MANAGER PORTAL - ONE ROW PER
      ****** CREATE/EDIT/DELETE/TOGGLE/SLOT-CHANGE REQUEST, PLUS A
      ****** TRAILER ROW CARRYING THE TOTAL TRANSACTION COUNT
       FD  PROJTRAN
           RECORD CONTAINS 200 CHARACTERS
           DATA RECORD IS PROJTRAN-REC.
       01  PROJTRAN-REC                   PIC X(200).

      ****** PROJECT MASTER - COMMA-DELIMITED TEXT, ONE HEADER ROW
      ****** FOLLOWED BY ONE ROW PER BTO PROJECT, KEYED BY NAME.
      ****** LOADED WHOLE INTO PRJ-TABLE, REWRITTEN WHOLE AT CLEANUP.
       FD  PROJMSTR
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS PROJMSTR-REC.
       01  PROJMSTR-REC                   PIC X(300).

       FD  PROJOUT
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS PROJOUT-REC.
       01  PROJOUT-REC                    PIC X(300).
       01  PROJOUT-REC-NAME-VIEW REDEFINES PROJOUT-REC.
           05  POV-NAME                    PIC X(30).
           05  FILLER                      PIC X(270).

       FD  BTORPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BTORPT-REC.
       01  BTORPT-REC                     PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  PROJMSTR-STATUS             PIC X(2).
               88 RECORD-FOUND                VALUE "00".
           05  OFCODE                      PIC X(2).
               88 CODE-WRITE                  VALUE SPACES.
           05  FILLER                      PIC X(06).

      ******************************************************************
      * TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
      * LAYOUT SO ONE PROJTRAN-REC AREA SERVES BOTH RECORD TYPES.      *
      ******************************************************************
       01  WS-PROJ-TRAN-REC.
           05  PT-TRAN-TYPE                PIC X(10).
               88  PT-IS-CREATE                VALUE 'CREATE'.
               88  PT-IS-EDIT                  VALUE 'EDIT'.
               88  PT-IS-DELETE                VALUE 'DELETE'.
               88  PT-IS-TOGGLE-VIS            VALUE 'TOGGLE-VIS'.
               88  PT-IS-DECR-SLOT             VALUE 'DECR-SLOT'.
               88  PT-IS-INCR-SLOT             VALUE 'INCR-SLOT'.
               88  PT-IS-TRAILER               VALUE 'TRAILER'.
           05  PT-REQ-MGR-NAME             PIC X(40).
           05  PT-PROJECT-NAME             PIC X(30).
           05  PT-NEIGHBORHOOD             PIC X(30).
           05  PT-FLAT-TYPE-1              PIC X(10).
           05  PT-UNITS-AVAIL-1            PIC 9(04).
           05  PT-PRICE-1                  PIC 9(07).
           05  PT-FLAT-TYPE-2              PIC X(10).
           05  PT-UNITS-AVAIL-2            PIC 9(04).
           05  PT-PRICE-2                  PIC 9(07).
           05  PT-OPEN-DATE                PIC 9(08).
           05  PT-CLOSE-DATE               PIC 9(08).
           05  PT-OFFICER-SLOTS            PIC 9(02).
           05  FILLER                      PIC X(08).

       01  WS-TRAILER-REC REDEFINES WS-PROJ-TRAN-REC.
           05  TR-TRAN-TYPE                PIC X(10).
           05  TR-TRAN-COUNT               PIC 9(09).
           05  FILLER                      PIC X(181).

       01  WS-UPPER-NAME-WORK.
           05  WS-UPPER-NEW-NAME           PIC X(30).
           05  WS-UPPER-EXIST-NAME         PIC X(30).
           05  FILLER                      PIC X(05).

       01  WS-TODAY-DATE                   PIC 9(08).
       01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
           05  WS-TODAY-CCYY                PIC 9(04).
           05  WS-TODAY-MM                  PIC 9(02).
           05  WS-TODAY-DD                  PIC 9(02).

       77  ZERO-VAL                        PIC 9(01) VALUE 0.
       77  ONE-VAL                         PIC 9(01) VALUE 1.

      ******************************************************************
      * CSV WORK AREAS - PROJMSTR/PROJOUT ROWS ARE UNSTRUNG INTO AND   *
      * STRUNG BACK OUT OF THESE FIELDS.  EVERY COLUMN IS HELD FULL    *
      * WIDTH, ZERO/SPACE-PADDED, THE SAME WAY THIS JOB WRITES IT, SO  *
      * A FIELD NEVER SHIFTS SHAPE ACROSS A LOAD-REWRITE CYCLE.        *
      ******************************************************************
       01  WS-PROJMSTR-LINE                PIC X(300).

       01  WS-CSV-PROJ-FIELDS.
           05  WS-CSV-NAME                 PIC X(30).
           05  WS-CSV-NEIGHBORHOOD         PIC X(30).
           05  WS-CSV-FLAT-TYPE-1          PIC X(10).
           05  WS-CSV-UNITS-1              PIC X(04).
           05  WS-CSV-PRICE-1              PIC X(07).
           05  WS-CSV-FLAT-TYPE-2          PIC X(10).
           05  WS-CSV-UNITS-2              PIC X(04).
           05  WS-CSV-PRICE-2              PIC X(07).
           05  WS-CSV-OPEN-DATE            PIC X(08).
           05  WS-CSV-CLOSE-DATE           PIC X(08).
           05  WS-CSV-MANAGER              PIC X(40).
           05  WS-CSV-OFFICER-SLOTS        PIC X(02).
           05  WS-CSV-OFFICERS             PIC X(120).
           05  FILLER                      PIC X(05).

       01  WS-PROJOUT-CSV-HEADER.
           05  FILLER PIC X(80) VALUE
               'Project_Name,Neighborhood,Flat_Type_1,Flats_Available_1,'.
           05  FILLER PIC X(80) VALUE
               'Selling_Price_1,Flat_Type_2,Flats_Available_2,Selling_Pric'.
           05  FILLER PIC X(80) VALUE
               'e_2,Opening_Date,Closing_Date,Manager,Officer_Slots,Office'.
           05  FILLER PIC X(60) VALUE
               'rs'.

       COPY BTOPRJ.
       COPY BTODATE.
       COPY ABENDREC.

       01  WS-BTORPT-LINE.
           05  FILLER                      PIC X(132).

       01  WS-REPORT-HEADINGS.
           05  WS-HDR-LINE-1               PIC X(30)
                   VALUE 'BTO BATCH RUN CONTROLS'.
           05  WS-HDR-LINE-2               PIC X(42)
                   VALUE ALL '-'.
           05  FILLER                      PIC X(10).

       01  WS-PROJECTS-LINE.
           05  FILLER                      PIC X(15)
                   VALUE 'PROJECTS     : '.
           05  FILLER                      PIC X(9) VALUE 'CREATED '.
           05  WS-RPT-CREATED              PIC ZZZ9.
           05  FILLER                      PIC X(9) VALUE '  EDITED '.
           05  WS-RPT-EDITED               PIC ZZZ9.
           05  FILLER                      PIC X(10) VALUE '  DELETED '.
           05  WS-RPT-DELETED              PIC ZZZ9.
           05  FILLER                      PIC X(22)
                   VALUE '  VISIBILITY-TOGGLED '.
           05  WS-RPT-TOGGLED              PIC ZZZ9.
           05  FILLER                      PIC X(20) VALUE SPACES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  TRAN-RECORDS-READ           PIC 9(7) COMP.
           05  PROJ-CREATED-CNT            PIC 9(7) COMP.
           05  PROJ-EDITED-CNT             PIC 9(7) COMP.
           05  PROJ-DELETED-CNT            PIC 9(7) COMP.
           05  PROJ-TOGGLED-CNT            PIC 9(7) COMP.
           05  PROJ-REJECTED-CNT           PIC 9(7) COMP.
           05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
           05  FILLER                      PIC X(05).

       77  WS-SEARCH-SUB                   PIC 9(4) COMP.
       77  WS-SCAN-SUB                     PIC 9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
               88  NO-MORE-DATA                VALUE 'N'.
           05  NAME-FOUND-SW               PIC X(01) VALUE 'N'.
               88  PROJECT-NAME-FOUND          VALUE 'Y'.
           05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
               88  TRAN-WAS-REJECTED           VALUE 'Y'.
           05  FILLER                      PIC X(05).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA OR PT-IS-TRAILER.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE '000-HOUSEKEEPING' TO PARA-NAME.
           DISPLAY '******** BEGIN JOB BTOPRMN ********'.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
           PERFORM 905-READ-PROJTRAN THRU 905-EXIT.
           IF NO-MORE-DATA
               MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE '100-MAINLINE' TO PARA-NAME.
           MOVE 'N' TO TRAN-REJECT-SW.
           EVALUATE TRUE
               WHEN PT-IS-CREATE
                   PERFORM 200-CREATE-PROJECT-RTN THRU 200-EXIT
               WHEN PT-IS-EDIT
                   PERFORM 250-EDIT-PROJECT-RTN THRU 250-EXIT
               WHEN PT-IS-DELETE
                   PERFORM 280-DELETE-PROJECT-RTN THRU 280-EXIT
               WHEN PT-IS-TOGGLE-VIS
                   PERFORM 285-TOGGLE-VISIBILITY-RTN THRU 285-EXIT
               WHEN PT-IS-DECR-SLOT
                   PERFORM 290-DECREASE-SLOTS-RTN THRU 290-EXIT
               WHEN PT-IS-INCR-SLOT
                   PERFORM 295-INCREASE-SLOTS-RTN THRU 295-EXIT
               WHEN OTHER
                   MOVE 'Y' TO TRAN-REJECT-SW.
           IF TRAN-WAS-REJECTED
               ADD 1 TO PROJ-REJECTED-CNT.
           PERFORM 905-READ-PROJTRAN THRU 905-EXIT.
       100-EXIT.
           EXIT.

       200-CREATE-PROJECT-RTN.
           MOVE '200-CREATE-PROJECT-RTN' TO PARA-NAME.
      *    REJECT IF NAME ALREADY EXISTS (CASE-INSENSITIVE) OR IF THE
      *    CLOSE DATE PRECEDES THE OPEN DATE.  TICKET HDB-1622: FOLD
      *    CASE BEFORE THE DUPLICATE-NAME COMPARE.
           MOVE FUNCTION UPPER-CASE(PT-PROJECT-NAME)
                                       TO WS-UPPER-NEW-NAME.
           MOVE 'N' TO NAME-FOUND-SW.
           PERFORM 205-SCAN-FOR-DUP-NAME THRU 205-EXIT
                   VARYING WS-SEARCH-SUB FROM 1 BY 1
                   UNTIL WS-SEARCH-SUB > PRJ-LOAD-COUNT
                      OR PROJECT-NAME-FOUND.
           IF PROJECT-NAME-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           IF PT-CLOSE-DATE < PT-OPEN-DATE
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           PERFORM 300-CHECK-OVERLAP-RTN THRU 300-EXIT.
           IF DATES-OVERLAP
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           ADD 1 TO PRJ-LOAD-COUNT.
           SET PRJ-IDX TO PRJ-LOAD-COUNT.
           MOVE PT-PROJECT-NAME     TO PRJ-T-NAME(PRJ-IDX).
           MOVE PT-NEIGHBORHOOD     TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
           MOVE PT-FLAT-TYPE-1      TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
           MOVE PT-UNITS-AVAIL-1    TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
           MOVE PT-PRICE-1          TO PRJ-T-PRICE-1(PRJ-IDX).
           MOVE PT-FLAT-TYPE-2      TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
           MOVE PT-UNITS-AVAIL-2    TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE PT-PRICE-2          TO PRJ-T-PRICE-2(PRJ-IDX).
           MOVE PT-OPEN-DATE        TO PRJ-T-OPEN-DATE(PRJ-IDX).
           MOVE PT-CLOSE-DATE       TO PRJ-T-CLOSE-DATE(PRJ-IDX).
           MOVE PT-REQ-MGR-NAME     TO PRJ-T-MANAGER-NAME(PRJ-IDX).
           MOVE PT-OFFICER-SLOTS    TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
           MOVE SPACES              TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
           PERFORM 330-DERIVE-VISIBILITY-RTN THRU 330-EXIT.
           ADD 1 TO PROJ-CREATED-CNT.
       200-EXIT.
           EXIT.

       205-SCAN-FOR-DUP-NAME.
           MOVE '205-SCAN-FOR-DUP-NAME' TO PARA-NAME.
           MOVE FUNCTION UPPER-CASE(PRJ-T-NAME(WS-SEARCH-SUB))
                                       TO WS-UPPER-EXIST-NAME.
           IF WS-UPPER-EXIST-NAME = WS-UPPER-NEW-NAME
               MOVE 'Y' TO NAME-FOUND-SW.
       205-EXIT.
           EXIT.

       250-EDIT-PROJECT-RTN.
           MOVE '250-EDIT-PROJECT-RTN' TO PARA-NAME.
           PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
           IF NOT PROJECT-NAME-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           IF PT-REQ-MGR-NAME NOT = PRJ-T-MANAGER-NAME(PRJ-IDX)
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           IF PT-CLOSE-DATE < PT-OPEN-DATE
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           MOVE PT-NEIGHBORHOOD     TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
           MOVE PT-FLAT-TYPE-1      TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
           MOVE PT-UNITS-AVAIL-1    TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
           MOVE PT-PRICE-1          TO PRJ-T-PRICE-1(PRJ-IDX).
           MOVE PT-FLAT-TYPE-2      TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
           MOVE PT-UNITS-AVAIL-2    TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE PT-PRICE-2          TO PRJ-T-PRICE-2(PRJ-IDX).
           MOVE PT-OPEN-DATE        TO PRJ-T-OPEN-DATE(PRJ-IDX).
           MOVE PT-CLOSE-DATE       TO PRJ-T-CLOSE-DATE(PRJ-IDX).
           MOVE PT-OFFICER-SLOTS    TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
           ADD 1 TO PROJ-EDITED-CNT.
       250-EXIT.
           EXIT.

       280-DELETE-PROJECT-RTN.
           MOVE '280-DELETE-PROJECT-RTN' TO PARA-NAME.
           PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
           IF NOT PROJECT-NAME-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 280-EXIT.

           IF PT-REQ-MGR-NAME NOT = PRJ-T-MANAGER-NAME(PRJ-IDX)
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 280-EXIT.

      *    COMPACT THE TABLE - SLIDE EVERY ROW BEHIND THE DELETED ONE
      *    UP BY ONE SUBSCRIPT.  SAME TECHNIQUE USED BY PATSRCH WHEN
      *    RETIRING AN EQUIPMENT-TABLE ROW.
           PERFORM 283-COMPACT-PROJ-TABLE THRU 283-EXIT
                   VARYING WS-SCAN-SUB FROM PRJ-IDX BY 1
                   UNTIL WS-SCAN-SUB >= PRJ-LOAD-COUNT.
           SUBTRACT 1 FROM PRJ-LOAD-COUNT.
           ADD 1 TO PROJ-DELETED-CNT.
       280-EXIT.
           EXIT.

       283-COMPACT-PROJ-TABLE.
           MOVE '283-COMPACT-PROJ-TABLE' TO PARA-NAME.
           MOVE PRJ-TABLE-REC(WS-SCAN-SUB + 1)
             TO PRJ-TABLE-REC(WS-SCAN-SUB).
       283-EXIT.
           EXIT.

       285-TOGGLE-VISIBILITY-RTN.
           MOVE '285-TOGGLE-VISIBILITY-RTN' TO PARA-NAME.
           PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
           IF NOT PROJECT-NAME-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 285-EXIT.

           IF PT-REQ-MGR-NAME NOT = PRJ-T-MANAGER-NAME(PRJ-IDX)
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 285-EXIT.

           IF PRJ-T-VISIBILITY(PRJ-IDX) = 'V'
               MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX)
           ELSE
               MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX).
           ADD 1 TO PROJ-TOGGLED-CNT.
       285-EXIT.
           EXIT.

       290-DECREASE-SLOTS-RTN.
           MOVE '290-DECREASE-SLOTS-RTN' TO PARA-NAME.
           PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
           IF NOT PROJECT-NAME-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 290-EXIT.

           IF PRJ-T-OFFICER-SLOTS(PRJ-IDX) = ZERO
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 290-EXIT.

           SUBTRACT 1 FROM PRJ-T-OFFICER-SLOTS(PRJ-IDX).
       290-EXIT.
           EXIT.

       295-INCREASE-SLOTS-RTN.
           MOVE '295-INCREASE-SLOTS-RTN' TO PARA-NAME.
      *    ENTITY-LEVEL INVARIANT IS [0,10] - SEE HDB-1312.  NO CURRENT
      *    TRANSACTION SOURCE DRIVES THIS PATH BUT THE BOUND CHECK IS
      *    REQUIRED FOR COMPLETENESS.
           PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
           IF NOT PROJECT-NAME-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 295-EXIT.

           IF PRJ-T-OFFICER-SLOTS(PRJ-IDX) >= 10
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 295-EXIT.

           ADD 1 TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
       295-EXIT.
           EXIT.

       300-CHECK-OVERLAP-RTN.
           MOVE '300-CHECK-OVERLAP-RTN' TO PARA-NAME.
      *    TEST THE NEW [OPEN,CLOSE] WINDOW AGAINST EVERY EXISTING
      *    PROJECT OWNED BY THE SAME MANAGER.  FIRST OVERLAP FOUND
      *    STOPS THE SCAN.
           MOVE 'N' TO WS-OVERLAP-SW.
           PERFORM 305-TEST-MGR-OVERLAP THRU 305-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT
                      OR DATES-OVERLAP.
       300-EXIT.
           EXIT.

       305-TEST-MGR-OVERLAP.
           MOVE '305-TEST-MGR-OVERLAP' TO PARA-NAME.
           IF PRJ-T-MANAGER-NAME(WS-SCAN-SUB) = PT-REQ-MGR-NAME
               MOVE PRJ-T-OPEN-DATE(WS-SCAN-SUB)
                                   TO WS-EXIST-OPEN-DATE
               MOVE PRJ-T-CLOSE-DATE(WS-SCAN-SUB)
                                   TO WS-EXIST-CLOSE-DATE
               MOVE PT-OPEN-DATE   TO WS-NEW-OPEN-DATE
               MOVE PT-CLOSE-DATE  TO WS-NEW-CLOSE-DATE
               CALL 'BTOVOVL' USING WS-DATE-OVERLAP-AREA.
       305-EXIT.
           EXIT.

       310-FIND-PROJECT-RTN.
           MOVE '310-FIND-PROJECT-RTN' TO PARA-NAME.
           MOVE 'N' TO NAME-FOUND-SW.
           SET PRJ-IDX TO 1.
           SEARCH PRJ-TABLE-REC
               AT END
                   MOVE 'N' TO NAME-FOUND-SW
               WHEN PRJ-T-NAME(PRJ-IDX) = PT-PROJECT-NAME
                   MOVE 'Y' TO NAME-FOUND-SW.
       310-EXIT.
           EXIT.

       330-DERIVE-VISIBILITY-RTN.
           MOVE '330-DERIVE-VISIBILITY-RTN' TO PARA-NAME.
      *    A NEWLY CREATED PROJECT IS VISIBLE THE DAY ITS WINDOW IS
      *    OPEN, HIDDEN OTHERWISE - SAME RULE APPLIED AT LOAD TIME IN
      *    830-BUILD-PRJ-TABLE-ROW BELOW.
           IF PT-OPEN-DATE <= WS-TODAY-DATE
                  AND PT-CLOSE-DATE >= WS-TODAY-DATE
               MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
           ELSE
               MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
       330-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE '800-OPEN-FILES' TO PARA-NAME.
           OPEN INPUT PROJTRAN.
           OPEN INPUT PROJMSTR.
           OPEN OUTPUT PROJOUT, BTORPT, SYSOUT.
       800-EXIT.
           EXIT.

       810-LOAD-PROJ-TABLE.
           MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
           MOVE ZERO TO PRJ-LOAD-COUNT.
           PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
           PERFORM 830-BUILD-PRJ-TABLE-ROW THRU 830-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       810-EXIT.
           EXIT.

       815-READ-PROJMSTR-HDR.
      *    DISCARD THE COLUMN-HEADING ROW - NOT A PROJECT.
           MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       815-EXIT.
           EXIT.

       820-READ-PROJMSTR.
           MOVE '820-READ-PROJMSTR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       820-EXIT.
           EXIT.

       825-PARSE-PROJMSTR-LINE.
      *    BREAK THE COMMA-DELIMITED ROW APART.  EVERY COLUMN THIS JOB
      *    ITSELF WRITES IS A FIXED WIDTH, ZERO/SPACE-PADDED FIELD, SO
      *    THE UNSTRUNG TEXT LANDS FULL WIDTH AND MOVES STRAIGHT INTO
      *    THE NUMERIC PRJ-RECORD FIELDS WITH NO FURTHER EDITING.
           MOVE '825-PARSE-PROJMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
                    WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
                    WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
                    WS-CSV-UNITS-2       WS-CSV-PRICE-2
                    WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
                    WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
                    WS-CSV-OFFICERS
           END-UNSTRING.
           MOVE WS-CSV-NAME             TO PRJ-NAME.
           MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
           MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
           MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
           MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
           MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
           MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
           MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
           MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
           MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
           MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
           MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
           MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
       825-EXIT.
           EXIT.

       830-BUILD-PRJ-TABLE-ROW.
           MOVE '830-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
           PERFORM 825-PARSE-PROJMSTR-LINE THRU 825-EXIT.
           ADD 1 TO PRJ-LOAD-COUNT.
           SET PRJ-IDX TO PRJ-LOAD-COUNT.
           MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
           MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
           MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
           MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
           MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
           MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
           MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
           MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
           IF PRJ-OPEN-DATE <= WS-TODAY-DATE
                  AND PRJ-CLOSE-DATE >= WS-TODAY-DATE
               MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
           ELSE
               MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
       830-EXIT.
           EXIT.

       905-READ-PROJTRAN.
           MOVE '905-READ-PROJTRAN' TO PARA-NAME.
           READ PROJTRAN INTO WS-PROJ-TRAN-REC
               AT END MOVE 'N' TO MORE-DATA-SW
               GO TO 905-EXIT
           END-READ.
           ADD 1 TO TRAN-RECORDS-READ.
       905-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE '900-CLEANUP' TO PARA-NAME.
           IF NOT PT-IS-TRAILER
               MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
               MOVE '** TRANSACTION FILE OUT OF BALANCE'
                                            TO ABEND-REASON
               MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
               MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
               WRITE SYSOUT-REC FROM ABEND-REC
               GO TO 1000-ABEND-RTN.

           PERFORM 930-WRITE-PROJOUT-HDR THRU 930-EXIT.
           PERFORM 940-WRITE-PROJOUT-ROW THRU 940-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT.

           PERFORM 920-WRITE-REPORT THRU 920-EXIT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '******** NORMAL END OF JOB BTOPRMN ********'.
       900-EXIT.
           EXIT.

       920-WRITE-REPORT.
           MOVE '920-WRITE-REPORT' TO PARA-NAME.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-1 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-2 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE PROJ-CREATED-CNT  TO WS-RPT-CREATED.
           MOVE PROJ-EDITED-CNT   TO WS-RPT-EDITED.
           MOVE PROJ-DELETED-CNT  TO WS-RPT-DELETED.
           MOVE PROJ-TOGGLED-CNT  TO WS-RPT-TOGGLED.
           MOVE WS-PROJECTS-LINE TO BTORPT-REC.
           WRITE BTORPT-REC.
       920-EXIT.
           EXIT.

       930-WRITE-PROJOUT-HDR.
           MOVE '930-WRITE-PROJOUT-HDR' TO PARA-NAME.
           MOVE WS-PROJOUT-CSV-HEADER TO PROJOUT-REC.
           WRITE PROJOUT-REC.
       930-EXIT.
           EXIT.

       940-WRITE-PROJOUT-ROW.
      *    STRING EACH TABLE ROW BACK INTO A COMMA-DELIMITED TEXT LINE.
      *    COLUMNS ARE WRITTEN FULL WIDTH, SAME AS THEY WERE READ, SO
      *    THE ROW UNSTRINGS CLEANLY ON THE NEXT RUN'S LOAD.
           MOVE '940-WRITE-PROJOUT-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-PROJMSTR-LINE.
           STRING PRJ-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-NEIGHBORHOOD(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-FLAT-TYPE-1(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-UNITS-AVAIL-1(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-PRICE-1(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-FLAT-TYPE-2(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-UNITS-AVAIL-2(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-PRICE-2(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OPEN-DATE(WS-SCAN-SUB)     DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-CLOSE-DATE(WS-SCAN-SUB)    DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-MANAGER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OFFICER-SLOTS(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OFFICERS-LIST(WS-SCAN-SUB) DELIMITED BY SIZE
               INTO WS-PROJMSTR-LINE.
           MOVE WS-PROJMSTR-LINE TO PROJOUT-REC.
           WRITE PROJOUT-REC.
       940-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE '850-CLOSE-FILES' TO PARA-NAME.
           CLOSE PROJTRAN, PROJMSTR, PROJOUT, BTORPT, SYSOUT.
       850-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '*** ABNORMAL END OF JOB - BTOPRMN ***' UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
