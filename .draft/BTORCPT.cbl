       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTORCPT                                                        *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * BOOKING RECEIPT TEXT FORMATTER                                 *
      * CALLED BY BTOAPPL'S BOOK-FLAT PARAGRAPH ONCE AN APPLICATION IS *
      * MOVED TO BOOKED STATUS.  THIS ROUTINE DOES NO FILE I-O OF ITS  *
      * OWN - IT ONLY BUILDS THE TEN-LINE RECEIPT TEXT BLOCK AND HANDS *
      * IT BACK TO THE CALLER, WHO WRITES IT TO THE RECEIPT OUTPUT     *
      * FILE.  KEEP THE LINE LAYOUT IN SYNC WITH THE ON-SCREEN RECEIPT *
      * FORMAT - OPS RUNS A DIFF AGAINST A SAMPLE EVERY RELEASE.       *
      ******************************************************************
       PROGRAM-ID.  BTORCPT.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 03/22/91.
       DATE-COMPILED. 03/22/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   032291 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   091192 RT  0115  ADDED TIME-ISSUED LINE, WAS MISSING FROM    *
      *                    FIRST CUT - OPS COMPLAINT 92-0311           *
      *   052694 WK  0203  ADDED CCYY-MM-DD / HH-MM-SS REDEFINES SO    *
      *                    THE PUNCTUATED DATE AND TIME CAN BE BUILT   *
      *                    WITHOUT STRING STATEMENTS                  *
      *   042598 WK  0268  Y2K REVIEW - DATE IS ALREADY CCYYMMDD FROM  *
      *                    THE CALLER, DISPLAYED AS 4-DIGIT YEAR, NO   *
      *                    CHANGE NEEDED                              *
      *   110700 JS  0311  ADDED WS-CALL-COUNT DIAGNOSTIC COUNTER      *
      *   031004 JS  0361  CORRECTED MARITAL-STATUS LINE - WAS         *
      *                    PRINTING THE RAW 7-BYTE FIELD INCLUDING     *
      *                    TRAILING BLANK FOR SINGLE, TICKET HDB-1341  *
      *   062207 RT  0392  NO LOGIC CHANGE - RECOMPILED, TICKET        *
      *                    HDB-1502                                   *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-MISC-FIELDS.
           05  WS-CALL-COUNT               PIC 9(7) COMP.
           05  WS-LINE-SUB                 PIC 9(2) COMP.
           05  FILLER                      PIC X(10).

      ******************************************************************
      * DATE/TIME PUNCTUATION WORK AREAS - BROKEN OUT OF THE CALLER'S  *
      * CCYYMMDD AND HHMMSS FIELDS SO THE DASH/COLON FORM CAN BE       *
      * BUILT WITH SIMPLE MOVES RATHER THAN STRING STATEMENTS.         *
      ******************************************************************
       01  WS-DATE-NUM                     PIC 9(08).
       01  WS-DATE-PARTS REDEFINES WS-DATE-NUM.
           05  WS-DATE-CCYY                PIC 9(04).
           05  WS-DATE-MM                  PIC 9(02).
           05  WS-DATE-DD                  PIC 9(02).

       01  WS-TIME-NUM                     PIC 9(06).
       01  WS-TIME-PARTS REDEFINES WS-TIME-NUM.
           05  WS-TIME-HH                  PIC 9(02).
           05  WS-TIME-MN                  PIC 9(02).
           05  WS-TIME-SS                  PIC 9(02).

       01  WS-DATE-PUNCT                   PIC X(10).
       01  WS-TIME-PUNCT                   PIC X(08).
       01  WS-MARITAL-DISPLAY              PIC X(07).

       LINKAGE SECTION.
       01  RCPT-REC.
           05  RCPT-DATE-ISSUED            PIC 9(08).
           05  RCPT-TIME-ISSUED            PIC 9(06).
           05  RCPT-APPLICANT-NAME         PIC X(40).
           05  RCPT-APPLICANT-NRIC         PIC X(09).
           05  RCPT-APPLICANT-AGE          PIC 9(03).
           05  RCPT-MARITAL-STAT           PIC X(07).
           05  RCPT-PROJECT-NAME           PIC X(30).
           05  RCPT-FLAT-TYPE              PIC X(10).
           05  RCPT-OFFICER-NAME           PIC X(40).
           05  FILLER                      PIC X(05).

       01  RCPT-TEXT-LINES.
           05  RCPT-LINE OCCURS 11 TIMES   PIC X(80).

       01  RCPT-TEXT-BLOCK REDEFINES RCPT-TEXT-LINES
                                           PIC X(880).

       PROCEDURE DIVISION USING RCPT-REC, RCPT-TEXT-LINES.

       MAIN-LOGIC.
           PERFORM 000-HOUSEKEEPING  THRU 000-EXIT.
           PERFORM 100-BUILD-LINES   THRU 100-EXIT.
           PERFORM 900-CLEANUP       THRU 900-EXIT.

       000-HOUSEKEEPING.
           ADD 1 TO WS-CALL-COUNT.
           MOVE SPACES TO RCPT-TEXT-LINES.
           MOVE RCPT-DATE-ISSUED TO WS-DATE-NUM.
           MOVE RCPT-TIME-ISSUED TO WS-TIME-NUM.
           STRING WS-DATE-CCYY  '-' WS-DATE-MM '-' WS-DATE-DD
               DELIMITED BY SIZE INTO WS-DATE-PUNCT.
           STRING WS-TIME-HH '-' WS-TIME-MN '-' WS-TIME-SS
               DELIMITED BY SIZE INTO WS-TIME-PUNCT.
           INSPECT WS-TIME-PUNCT REPLACING ALL '-' BY ':'.
           IF RCPT-MARITAL-STAT = 'SINGLE '
               MOVE 'SINGLE' TO WS-MARITAL-DISPLAY
           ELSE
               MOVE 'MARRIED' TO WS-MARITAL-DISPLAY.
       000-EXIT.
           EXIT.

       100-BUILD-LINES.
           MOVE '=== BTO Application Receipt ===' TO RCPT-LINE(1).
           STRING 'Date Issued: ' WS-DATE-PUNCT
               DELIMITED BY SIZE INTO RCPT-LINE(2).
           STRING 'Time Issued: ' WS-TIME-PUNCT
               DELIMITED BY SIZE INTO RCPT-LINE(3).
           STRING 'Applicant Name: ' RCPT-APPLICANT-NAME
               DELIMITED BY SIZE INTO RCPT-LINE(4).
           STRING 'Applicant NRIC: ' RCPT-APPLICANT-NRIC
               DELIMITED BY SIZE INTO RCPT-LINE(5).
           STRING 'Applicant Age: ' RCPT-APPLICANT-AGE
               DELIMITED BY SIZE INTO RCPT-LINE(6).
           STRING 'Applicant Marital Status: ' WS-MARITAL-DISPLAY
               DELIMITED BY SIZE INTO RCPT-LINE(7).
           STRING 'Project: ' RCPT-PROJECT-NAME
               DELIMITED BY SIZE INTO RCPT-LINE(8).
           STRING 'Flat Type: ' RCPT-FLAT-TYPE
               DELIMITED BY SIZE INTO RCPT-LINE(9).
           STRING 'Issued By: ' RCPT-OFFICER-NAME
               DELIMITED BY SIZE INTO RCPT-LINE(10).
           MOVE '===============================' TO RCPT-LINE(11).
       100-EXIT.
           EXIT.

       900-CLEANUP.
           GOBACK.
       900-EXIT.
           EXIT.
