       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTOAPPL                                                        *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * APPLICATION PROCESSING BATCH                                   *
      *                                                                 *
      *          THIS PROGRAM DRIVES THE BTO APPLICATION LIFECYCLE -   *
      *          SUBMIT, REQUEST-WITHDRAWAL, MANAGER REVIEW, OFFICER   *
      *          BOOK-FLAT, AND MANAGER APPROVE-WITHDRAWAL - AGAINST   *
      *          THE APPLICATION MASTER, CROSS-CHECKED AGAINST THE     *
      *          PROJECT MASTER FOR FLAT-TYPE QUOTA.  BOTH MASTERS ARE *
      *          LOADED WHOLE, UPDATED IN WORKING STORAGE, AND         *
      *          REWRITTEN WHOLE AT CLEANUP, SAME AS BTOPRMN - THIS    *
      *          SHOP'S COMPILER STILL HAS NO INDEXED/ISAM SUPPORT.    *
      *                                                                 *
      *          A BOOKED FLAT ALSO DRIVES A RECEIPT LINE OUT TO       *
      *          RCPTOUT VIA A CALL TO BTORCPT - SEE 400-BOOK-FLAT-RTN.*
      *                                                                 *
      *          NOTE FOR WHOEVER PICKS THIS UP NEXT: THE PORTAL MOVES *
      *          AN APPROVED APPLICATION FROM SUCCESSFUL TO PENDING-   *
      *          BOOKING BEFORE IT EVER REACHES US - THAT TRANSITION   *
      *          IS NOT A TRANSACTION TYPE THIS JOB HANDLES, IT IS     *
      *          ALREADY REFLECTED ON THE INCOMING APPLICATION MASTER  *
      *          BY THE TIME WE LOAD IT.                                *
      ******************************************************************

               TRANSACTION FILE        -   APPTRAN

               MASTER FILE (I-O)       -   APPLMSTR  (ApplicationList.csv)

               MASTER FILE (I-O)       -   PROJMSTR  (ProjectList.csv)

               RECEIPT FILE (OUTPUT)   -   RCPTOUT

               CONTROL REPORT          -   BTORPT

               DUMP FILE               -   SYSOUT

      ******************************************************************
       PROGRAM-ID.  BTOAPPL.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 04/09/91.
       DATE-COMPILED. 04/09/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   040991 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   091192 RT  0117  SUBMIT NOW CALLS BTOELIG FOR THE ELIGIBILITY*
      *                    TEST INSTEAD OF A LOCAL COPY OF THE RULE -  *
      *                    KEEPS BOTH JOBS IN STEP, POLICY MEMO 92-07  *
      *   052694 WK  0205  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
      *   042598 WK  0270  Y2K REVIEW - ALL DATES ALREADY CCYYMMDD,    *
      *                    NO CHANGE REQUIRED                         *
      *   110700 JS  0313  ADDED WITHDRAWAL-APPROVED CONTROL COUNTER   *
      *   031004 JS  0363  SUBMIT-ELIGIBILITY CHECK NOW ALSO REQUIRES  *
      *                    THE FLAT TYPE BE OFFERED BY THE PROJECT -   *
      *                    WAS LETTING THROUGH AN UNOFFERED TYPE,      *
      *                    TICKET HDB-1356                            *
      *   062207 RT  0394  BOOK-FLAT NOW CALLS BTORCPT AND WRITES A    *
      *                    RECEIPT ROW TO RCPTOUT                     *
      *   081511 JS  0441  REVIEW-APPROVE NO LONGER FLIPS STATUS TO    *
      *                    UNSUCCESSFUL WHEN UNITS ARE EXHAUSTED - IT  *
      *                    NOW REJECTS THE TRANSACTION AND LEAVES THE  *
      *                    RECORD PENDING, PER REVISED DESIGN NOTE ON  *
      *                    "NO MORE UNITS AVAILABLE", TICKET HDB-1623  *
      *   030115 JS  0502  APPLICATION AND PROJECT MASTERS REWRITTEN   *
      *                    FOR THE COMMA-DELIMITED LAYOUT THE PORTAL   *
      *                    WRITES - SEE BTOPRMN CHANGE 030115/0501     *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT APPTRAN
               ASSIGN TO UT-S-APPTRAN
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT APPLMSTR
               ASSIGN TO UT-S-APPLMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS APPLMSTR-STATUS.

           SELECT APPLOUT
               ASSIGN TO UT-S-APPLOUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT PROJMSTR
               ASSIGN TO UT-S-PROJMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS PROJMSTR-STATUS.

           SELECT PROJOUT
               ASSIGN TO UT-S-PROJOUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT RCPTOUT
               ASSIGN TO UT-S-RCPTOUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT BTORPT
               ASSIGN TO UT-S-BTORPT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                     PIC X(130).

      ****** TRANSACTION FILE FROM THE APPLICANT/MANAGER/OFFICER
      ****** PORTALS - ONE ROW PER SUBMIT/WITHDRAW/REVIEW/BOOK/
      ****** APPROVE-WITHDRAWAL REQUEST, PLUS A TRAILER ROW.
       FD  APPTRAN
           RECORD CONTAINS 200 CHARACTERS
           DATA RECORD IS APPTRAN-REC.
       01  APPTRAN-REC                    PIC X(200).

      ****** APPLICATION MASTER - COMMA-DELIMITED TEXT, ONE HEADER ROW
      ****** FOLLOWED BY ONE ROW PER APPLICATION, KEYED BY NRIC.
       FD  APPLMSTR
           RECORD CONTAINS 150 CHARACTERS
           DATA RECORD IS APPLMSTR-REC.
       01  APPLMSTR-REC                   PIC X(150).

       FD  APPLOUT
           RECORD CONTAINS 150 CHARACTERS
           DATA RECORD IS APPLOUT-REC.
       01  APPLOUT-REC                    PIC X(150).
       01  APPLOUT-REC-NRIC-VIEW REDEFINES APPLOUT-REC.
           05  AOV-NRIC-AREA               PIC X(50).
           05  FILLER                      PIC X(100).

      ****** PROJECT MASTER - READ FOR QUOTA, REWRITTEN WHEN A BOOKING
      ****** OR WITHDRAWAL-APPROVAL CHANGES AVAILABLE UNITS.
       FD  PROJMSTR
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS PROJMSTR-REC.
       01  PROJMSTR-REC                   PIC X(300).

       FD  PROJOUT
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS PROJOUT-REC.
       01  PROJOUT-REC                    PIC X(300).
       01  PROJOUT-REC-NAME-VIEW REDEFINES PROJOUT-REC.
           05  POV-NAME                    PIC X(30).
           05  FILLER                      PIC X(270).

       FD  RCPTOUT
           RECORD CONTAINS 80 CHARACTERS
           DATA RECORD IS RCPTOUT-REC.
       01  RCPTOUT-REC                    PIC X(80).

       FD  BTORPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BTORPT-REC.
       01  BTORPT-REC                     PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  APPLMSTR-STATUS             PIC X(2).
               88 RECORD-FOUND                VALUE "00".
           05  PROJMSTR-STATUS             PIC X(2).
               88 PROJECT-RECORD-FOUND        VALUE "00".
           05  OFCODE                      PIC X(2).
               88 CODE-WRITE                  VALUE SPACES.
           05  FILLER                      PIC X(06).

      ******************************************************************
      * TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
      * LAYOUT SO ONE APPTRAN-REC AREA SERVES BOTH RECORD TYPES.       *
      ******************************************************************
       01  WS-APP-TRAN-REC.
           05  AT-TRAN-TYPE                PIC X(10).
               88  AT-IS-SUBMIT                VALUE 'SUBMIT'.
               88  AT-IS-WITHDRAW-REQ          VALUE 'WDRAW-REQ'.
               88  AT-IS-REVIEW                VALUE 'REVIEW'.
               88  AT-IS-BOOK-FLAT             VALUE 'BOOK-FLAT'.
               88  AT-IS-APPR-WDRAWAL          VALUE 'APPR-WDRL'.
               88  AT-IS-TRAILER               VALUE 'TRAILER'.
           05  AT-DECISION                 PIC X(08).
               88  AT-DECISION-APPROVE         VALUE 'APPROVE'.
               88  AT-DECISION-REJECT          VALUE 'REJECT'.
           05  AT-APPLICANT-NRIC           PIC X(09).
           05  AT-APPLICANT-NAME           PIC X(40).
           05  AT-APPLICANT-AGE            PIC 9(03).
           05  AT-MARITAL-STAT             PIC X(07).
           05  AT-PROJECT-NAME             PIC X(30).
           05  AT-FLAT-TYPE                PIC X(10).
           05  AT-OFFICER-NAME             PIC X(40).
           05  FILLER                      PIC X(13).

       01  WS-TRAILER-REC REDEFINES WS-APP-TRAN-REC.
           05  TR-TRAN-TYPE                PIC X(10).
           05  TR-TRAN-COUNT               PIC 9(09).
           05  FILLER                      PIC X(181).

       01  WS-TODAY-DATE                   PIC 9(08).
       01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
           05  WS-TODAY-CCYY                PIC 9(04).
           05  WS-TODAY-MM                  PIC 9(02).
           05  WS-TODAY-DD                  PIC 9(02).
       01  WS-TODAY-TIME                   PIC 9(06).

       77  ZERO-VAL                        PIC 9(01) VALUE 0.
       77  ONE-VAL                         PIC 9(01) VALUE 1.

      ******************************************************************
      * CSV WORK AREAS FOR THE APPLICATION MASTER ROW.                 *
      ******************************************************************
       01  WS-APPLMSTR-LINE                PIC X(150).

       01  WS-CSV-APP-FIELDS.
           05  WS-CSV-APP-NAME             PIC X(40).
           05  WS-CSV-APP-NRIC             PIC X(09).
           05  WS-CSV-APP-AGE              PIC X(03).
           05  WS-CSV-APP-MARITAL-STAT     PIC X(07).
           05  WS-CSV-APP-PROJECT-NAME     PIC X(30).
           05  WS-CSV-APP-FLAT-TYPE        PIC X(10).
           05  WS-CSV-APP-STATUS           PIC X(15).
           05  WS-CSV-APP-WITHDRAW-REQ     PIC X(01).
           05  FILLER                      PIC X(05).

       01  WS-APPLOUT-CSV-HEADER.
           05  FILLER PIC X(80) VALUE
               'Applicant_Name,Applicant_NRIC,Applicant_Age,Applicant_Marit'.
           05  FILLER PIC X(70) VALUE
               'al_Status,Project_Name,Flat_Type,Application_Status,Request'.
           05  FILLER PIC X(20) VALUE
               '_Withdrawal'.

      ******************************************************************
      * CSV WORK AREAS FOR THE PROJECT MASTER ROW (READ/REWRITE HERE   *
      * TOO, SINCE A BOOKING OR WITHDRAWAL CHANGES AVAILABLE UNITS).   *
      ******************************************************************
       01  WS-PROJMSTR-LINE                PIC X(300).

       01  WS-CSV-PROJ-FIELDS.
           05  WS-CSV-NAME                 PIC X(30).
           05  WS-CSV-NEIGHBORHOOD         PIC X(30).
           05  WS-CSV-FLAT-TYPE-1          PIC X(10).
           05  WS-CSV-UNITS-1              PIC X(04).
           05  WS-CSV-PRICE-1              PIC X(07).
           05  WS-CSV-FLAT-TYPE-2          PIC X(10).
           05  WS-CSV-UNITS-2              PIC X(04).
           05  WS-CSV-PRICE-2              PIC X(07).
           05  WS-CSV-OPEN-DATE            PIC X(08).
           05  WS-CSV-CLOSE-DATE           PIC X(08).
           05  WS-CSV-MANAGER              PIC X(40).
           05  WS-CSV-OFFICER-SLOTS        PIC X(02).
           05  WS-CSV-OFFICERS             PIC X(120).
           05  FILLER                      PIC X(05).

       01  WS-PROJOUT-CSV-HEADER.
           05  FILLER PIC X(80) VALUE
               'Project_Name,Neighborhood,Flat_Type_1,Flats_Available_1,'.
           05  FILLER PIC X(80) VALUE
               'Selling_Price_1,Flat_Type_2,Flats_Available_2,Selling_Pric'.
           05  FILLER PIC X(80) VALUE
               'e_2,Opening_Date,Closing_Date,Manager,Officer_Slots,Office'.
           05  FILLER PIC X(60) VALUE
               'rs'.

       COPY BTOAPP.
       COPY BTOPRJ.
       COPY ABENDREC.

       01  WS-BTORPT-LINE.
           05  FILLER                      PIC X(132).

       01  WS-REPORT-HEADINGS.
           05  WS-HDR-LINE-1               PIC X(30)
                   VALUE 'BTO BATCH RUN CONTROLS'.
           05  WS-HDR-LINE-2               PIC X(42)
                   VALUE ALL '-'.
           05  FILLER                      PIC X(10).

       01  WS-APPLICATIONS-LINE.
           05  FILLER                      PIC X(15)
                   VALUE 'APPLICATIONS : '.
           05  FILLER                      PIC X(10) VALUE 'SUBMITTED '.
           05  WS-RPT-SUBMITTED            PIC ZZZ9.
           05  FILLER                      PIC X(10) VALUE '  APPROVED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-APPROVED             PIC ZZZ9.
           05  FILLER                      PIC X(10) VALUE '  REJECTED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-REJECTED             PIC ZZZ9.
           05  FILLER                      PIC X(08) VALUE '  BOOKED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-BOOKED               PIC ZZZ9.
           05  FILLER                      PIC X(11) VALUE '  WITHDRAWN'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-WITHDRAWN            PIC ZZZ9.
           05  FILLER                      PIC X(11) VALUE SPACES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  TRAN-RECORDS-READ           PIC 9(7) COMP.
           05  APP-SUBMITTED-CNT           PIC 9(7) COMP.
           05  APP-APPROVED-CNT            PIC 9(7) COMP.
           05  APP-REJECTED-CNT            PIC 9(7) COMP.
           05  APP-BOOKED-CNT              PIC 9(7) COMP.
           05  APP-WITHDRAWN-CNT           PIC 9(7) COMP.
           05  APP-LOAD-COUNT              PIC 9(4) COMP.
           05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
           05  FILLER                      PIC X(05).

       77  WS-SEARCH-SUB                   PIC 9(4) COMP.
       77  WS-SCAN-SUB                     PIC 9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
               88  NO-MORE-DATA                VALUE 'N'.
           05  APP-FOUND-SW                PIC X(01) VALUE 'N'.
               88  APPLICATION-FOUND           VALUE 'Y'.
           05  PROJ-FOUND-SW               PIC X(01) VALUE 'N'.
               88  PROJECT-FOUND                VALUE 'Y'.
           05  FLAT-OFFERED-SW             PIC X(01) VALUE 'N'.
               88  FLAT-TYPE-IS-OFFERED        VALUE 'Y'.
           05  UNITS-OK-SW                 PIC X(01) VALUE 'N'.
               88  UNITS-ARE-AVAILABLE         VALUE 'Y'.
           05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
               88  TRAN-WAS-REJECTED           VALUE 'Y'.
           05  PROJ-CHANGED-SW             PIC X(01) VALUE 'N'.
               88  PROJECT-TABLE-CHANGED       VALUE 'Y'.
           05  FILLER                      PIC X(05).

       LINKAGE SECTION.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA OR AT-IS-TRAILER.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE '000-HOUSEKEEPING' TO PARA-NAME.
           DISPLAY '******** BEGIN JOB BTOAPPL ********'.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-TIME FROM TIME.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
           PERFORM 830-LOAD-APP-TABLE THRU 830-EXIT.
           PERFORM 905-READ-APPTRAN THRU 905-EXIT.
           IF NO-MORE-DATA
               MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE '100-MAINLINE' TO PARA-NAME.
           MOVE 'N' TO TRAN-REJECT-SW.
           EVALUATE TRUE
               WHEN AT-IS-SUBMIT
                   PERFORM 200-SUBMIT-APPLICATION-RTN THRU 200-EXIT
               WHEN AT-IS-WITHDRAW-REQ
                   PERFORM 250-REQUEST-WITHDRAWAL-RTN THRU 250-EXIT
               WHEN AT-IS-REVIEW
                   PERFORM 300-REVIEW-APPLICATION-RTN THRU 300-EXIT
               WHEN AT-IS-BOOK-FLAT
                   PERFORM 400-BOOK-FLAT-RTN THRU 400-EXIT
               WHEN AT-IS-APPR-WDRAWAL
                   PERFORM 450-APPROVE-WITHDRAWAL-RTN THRU 450-EXIT
               WHEN OTHER
                   MOVE 'Y' TO TRAN-REJECT-SW.
           IF TRAN-WAS-REJECTED
               ADD 1 TO APP-REJECTED-CNT.
           PERFORM 905-READ-APPTRAN THRU 905-EXIT.
       100-EXIT.
           EXIT.

       200-SUBMIT-APPLICATION-RTN.
           MOVE '200-SUBMIT-APPLICATION-RTN' TO PARA-NAME.
      *    ONE ACTIVE APPLICATION PER NRIC.
           PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
           IF APPLICATION-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           PERFORM 220-FIND-PROJECT-RTN THRU 220-EXIT.
           IF NOT PROJECT-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

      *    SUBMIT ONLY CHECKS THE FLAT TYPE IS OFFERED (A KEYED ENTRY,
      *    EVEN IF ITS QUANTITY IS ZERO) - UNITS-AVAILABLE IS TESTED
      *    AT REVIEW TIME, NOT HERE.  PER DESIGN NOTE ON "CONTAINSKEY".
           PERFORM 230-CHECK-FLAT-OFFERED-RTN THRU 230-EXIT.
           IF NOT FLAT-TYPE-IS-OFFERED
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           MOVE AT-APPLICANT-NRIC  TO ELIG-NRIC.
           MOVE AT-APPLICANT-AGE   TO ELIG-AGE.
           MOVE AT-MARITAL-STAT    TO ELIG-MARITAL-STAT.
           MOVE AT-FLAT-TYPE       TO ELIG-FLAT-TYPE.
           CALL 'BTOELIG' USING ELIG-REC.
           IF ELIG-IS-NOT-ELIGIBLE
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           ADD 1 TO APP-LOAD-COUNT.
           SET APP-IDX TO APP-LOAD-COUNT.
           MOVE AT-APPLICANT-NAME   TO APP-T-APPLICANT-NAME(APP-IDX).
           MOVE AT-APPLICANT-NRIC   TO APP-T-APPLICANT-NRIC(APP-IDX).
           MOVE AT-APPLICANT-AGE    TO APP-T-APPLICANT-AGE(APP-IDX).
           MOVE AT-MARITAL-STAT     TO APP-T-MARITAL-STAT(APP-IDX).
           MOVE AT-PROJECT-NAME     TO APP-T-PROJECT-NAME(APP-IDX).
           MOVE AT-FLAT-TYPE        TO APP-T-FLAT-TYPE(APP-IDX).
           MOVE 'PENDING        '   TO APP-T-STATUS(APP-IDX).
           MOVE 'N'                 TO APP-T-WITHDRAW-REQ(APP-IDX).
           ADD 1 TO APP-SUBMITTED-CNT.
       200-EXIT.
           EXIT.

       210-FIND-APP-BY-NRIC-RTN.
           MOVE '210-FIND-APP-BY-NRIC-RTN' TO PARA-NAME.
           MOVE 'N' TO APP-FOUND-SW.
           SET APP-IDX TO 1.
           SEARCH APP-TABLE-REC
               AT END
                   MOVE 'N' TO APP-FOUND-SW
               WHEN APP-T-APPLICANT-NRIC(APP-IDX) = AT-APPLICANT-NRIC
                   MOVE 'Y' TO APP-FOUND-SW.
       210-EXIT.
           EXIT.

       220-FIND-PROJECT-RTN.
           MOVE '220-FIND-PROJECT-RTN' TO PARA-NAME.
           MOVE 'N' TO PROJ-FOUND-SW.
           SET PRJ-IDX TO 1.
           SEARCH PRJ-TABLE-REC
               AT END
                   MOVE 'N' TO PROJ-FOUND-SW
               WHEN PRJ-T-NAME(PRJ-IDX) = AT-PROJECT-NAME
                   MOVE 'Y' TO PROJ-FOUND-SW.
       220-EXIT.
           EXIT.

       230-CHECK-FLAT-OFFERED-RTN.
           MOVE '230-CHECK-FLAT-OFFERED-RTN' TO PARA-NAME.
           MOVE 'N' TO FLAT-OFFERED-SW.
           IF AT-FLAT-TYPE = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
                 OR AT-FLAT-TYPE = PRJ-T-FLAT-TYPE-2(PRJ-IDX)
               MOVE 'Y' TO FLAT-OFFERED-SW.
       230-EXIT.
           EXIT.

       250-REQUEST-WITHDRAWAL-RTN.
           MOVE '250-REQUEST-WITHDRAWAL-RTN' TO PARA-NAME.
           PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
           IF NOT APPLICATION-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           IF APP-T-WITHDRAW-REQ(APP-IDX) = 'Y'
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           IF APP-T-STATUS(APP-IDX) NOT = 'SUCCESSFUL     '
                  AND APP-T-STATUS(APP-IDX) NOT = 'BOOKED         '
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           MOVE 'Y' TO APP-T-WITHDRAW-REQ(APP-IDX).
       250-EXIT.
           EXIT.

       300-REVIEW-APPLICATION-RTN.
           MOVE '300-REVIEW-APPLICATION-RTN' TO PARA-NAME.
           PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
           IF NOT APPLICATION-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           IF APP-T-STATUS(APP-IDX) NOT = 'PENDING        '
                  OR APP-T-WITHDRAW-REQ(APP-IDX) = 'Y'
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           IF AT-DECISION-REJECT
               MOVE 'UNSUCCESSFUL   ' TO APP-T-STATUS(APP-IDX)
               ADD 1 TO APP-REJECTED-CNT
               GO TO 300-EXIT.

      *    APPROVE PATH - UNITS MUST BE STRICTLY GREATER THAN ZERO, A
      *    TOUGHER TEST THAN THE CONTAINSKEY CHECK DONE AT SUBMIT TIME.
           MOVE AT-PROJECT-NAME TO WS-FIND-PROJ-NAME.
           PERFORM 310-FIND-PROJECT-BY-NAME-RTN THRU 310-EXIT.
           PERFORM 320-CHECK-UNITS-AVAIL-RTN THRU 320-EXIT.
           IF NOT UNITS-ARE-AVAILABLE
      *        "NO MORE UNITS AVAILABLE" - ERROR PATH, RECORD STAYS
      *        PENDING, NOT FLIPPED TO UNSUCCESSFUL.
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           MOVE 'SUCCESSFUL     ' TO APP-T-STATUS(APP-IDX).
           ADD 1 TO APP-APPROVED-CNT.
       300-EXIT.
           EXIT.

       310-FIND-PROJECT-BY-NAME-RTN.
           MOVE '310-FIND-PROJECT-BY-NAME-RTN' TO PARA-NAME.
           MOVE 'N' TO PROJ-FOUND-SW.
           SET PRJ-IDX TO 1.
           SEARCH PRJ-TABLE-REC
               AT END
                   MOVE 'N' TO PROJ-FOUND-SW
               WHEN PRJ-T-NAME(PRJ-IDX) = WS-FIND-PROJ-NAME
                   MOVE 'Y' TO PROJ-FOUND-SW.
       310-EXIT.
           EXIT.

       320-CHECK-UNITS-AVAIL-RTN.
           MOVE '320-CHECK-UNITS-AVAIL-RTN' TO PARA-NAME.
           MOVE 'N' TO UNITS-OK-SW.
           IF NOT PROJECT-FOUND
               GO TO 320-EXIT.
           IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
               IF PRJ-T-UNITS-AVAIL-1(PRJ-IDX) > 0
                   MOVE 'Y' TO UNITS-OK-SW
               END-IF
           ELSE
               IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-2(PRJ-IDX)
                   IF PRJ-T-UNITS-AVAIL-2(PRJ-IDX) > 0
                       MOVE 'Y' TO UNITS-OK-SW
                   END-IF
               END-IF
           END-IF.
       320-EXIT.
           EXIT.

       400-BOOK-FLAT-RTN.
           MOVE '400-BOOK-FLAT-RTN' TO PARA-NAME.
           PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
           IF NOT APPLICATION-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 400-EXIT.

           IF APP-T-STATUS(APP-IDX) NOT = 'PENDING_BOOKING'
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 400-EXIT.

           MOVE APP-T-PROJECT-NAME(APP-IDX) TO WS-FIND-PROJ-NAME.
           PERFORM 310-FIND-PROJECT-BY-NAME-RTN THRU 310-EXIT.
           IF NOT PROJECT-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 400-EXIT.

           PERFORM 320-CHECK-UNITS-AVAIL-RTN THRU 320-EXIT.
           IF NOT UNITS-ARE-AVAILABLE
      *        "NOT ENOUGH FLATS" - ERROR PATH.
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 400-EXIT.

           PERFORM 410-DECREMENT-UNITS-RTN THRU 410-EXIT.
           MOVE 'BOOKED         ' TO APP-T-STATUS(APP-IDX).
           ADD 1 TO APP-BOOKED-CNT.
           PERFORM 420-EMIT-RECEIPT-RTN THRU 420-EXIT.
       400-EXIT.
           EXIT.

       410-DECREMENT-UNITS-RTN.
           MOVE '410-DECREMENT-UNITS-RTN' TO PARA-NAME.
           IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
               SUBTRACT 1 FROM PRJ-T-UNITS-AVAIL-1(PRJ-IDX)
           ELSE
               SUBTRACT 1 FROM PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE 'Y' TO PROJ-CHANGED-SW.
       410-EXIT.
           EXIT.

       420-EMIT-RECEIPT-RTN.
           MOVE '420-EMIT-RECEIPT-RTN' TO PARA-NAME.
           MOVE WS-TODAY-DATE                  TO RCPT-DATE-ISSUED.
           MOVE WS-TODAY-TIME                  TO RCPT-TIME-ISSUED.
           MOVE APP-T-APPLICANT-NAME(APP-IDX)  TO RCPT-APPLICANT-NAME.
           MOVE APP-T-APPLICANT-NRIC(APP-IDX)  TO RCPT-APPLICANT-NRIC.
           MOVE APP-T-APPLICANT-AGE(APP-IDX)   TO RCPT-APPLICANT-AGE.
           MOVE APP-T-MARITAL-STAT(APP-IDX)    TO RCPT-MARITAL-STAT.
           MOVE APP-T-PROJECT-NAME(APP-IDX)    TO RCPT-PROJECT-NAME.
           MOVE APP-T-FLAT-TYPE(APP-IDX)       TO RCPT-FLAT-TYPE.
           MOVE AT-OFFICER-NAME                TO RCPT-OFFICER-NAME.
           CALL 'BTORCPT' USING RCPT-REC, RCPT-TEXT-LINES.
           PERFORM 425-WRITE-RECEIPT-LINES THRU 425-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > 11.
       420-EXIT.
           EXIT.

       425-WRITE-RECEIPT-LINES.
           MOVE '425-WRITE-RECEIPT-LINES' TO PARA-NAME.
           MOVE RCPT-LINE(WS-SCAN-SUB) TO RCPTOUT-REC.
           WRITE RCPTOUT-REC.
       425-EXIT.
           EXIT.

       450-APPROVE-WITHDRAWAL-RTN.
           MOVE '450-APPROVE-WITHDRAWAL-RTN' TO PARA-NAME.
           PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
           IF NOT APPLICATION-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 450-EXIT.

           IF APP-T-WITHDRAW-REQ(APP-IDX) NOT = 'Y'
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 450-EXIT.

      *    THE PORTAL TREATS A WITHDRAWAL-REJECTION ITSELF AS AN ERROR
      *    CONDITION - IT DOES NOT CLEAR THE REQUEST FLAG OR CHANGE
      *    STATUS ON A REJECT DECISION.  PRESERVED HERE AS-IS, SEE
      *    DESIGN REVIEW NOTES ON APPROVE-WITHDRAWAL.
           IF AT-DECISION-REJECT
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 450-EXIT.

           IF APP-T-STATUS(APP-IDX) = 'BOOKED         '
               MOVE APP-T-PROJECT-NAME(APP-IDX) TO WS-FIND-PROJ-NAME
               PERFORM 310-FIND-PROJECT-BY-NAME-RTN THRU 310-EXIT
               PERFORM 460-INCREMENT-UNITS-RTN THRU 460-EXIT.

           MOVE 'UNSUCCESSFUL   ' TO APP-T-STATUS(APP-IDX).
           MOVE 'N' TO APP-T-WITHDRAW-REQ(APP-IDX).
           ADD 1 TO APP-WITHDRAWN-CNT.
       450-EXIT.
           EXIT.

       460-INCREMENT-UNITS-RTN.
           MOVE '460-INCREMENT-UNITS-RTN' TO PARA-NAME.
           IF NOT PROJECT-FOUND
               GO TO 460-EXIT.
           IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
               ADD 1 TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX)
           ELSE
               ADD 1 TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE 'Y' TO PROJ-CHANGED-SW.
       460-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE '800-OPEN-FILES' TO PARA-NAME.
           OPEN INPUT APPTRAN.
           OPEN INPUT APPLMSTR.
           OPEN INPUT PROJMSTR.
           OPEN OUTPUT APPLOUT, PROJOUT, RCPTOUT, BTORPT, SYSOUT.
       800-EXIT.
           EXIT.

       810-LOAD-PROJ-TABLE.
           MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
           MOVE ZERO TO PRJ-LOAD-COUNT.
           PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
           PERFORM 825-BUILD-PRJ-TABLE-ROW THRU 825-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       810-EXIT.
           EXIT.

       815-READ-PROJMSTR-HDR.
           MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       815-EXIT.
           EXIT.

       820-READ-PROJMSTR.
           MOVE '820-READ-PROJMSTR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       820-EXIT.
           EXIT.

       822-PARSE-PROJMSTR-LINE.
           MOVE '822-PARSE-PROJMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
                    WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
                    WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
                    WS-CSV-UNITS-2       WS-CSV-PRICE-2
                    WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
                    WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
                    WS-CSV-OFFICERS
           END-UNSTRING.
           MOVE WS-CSV-NAME             TO PRJ-NAME.
           MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
           MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
           MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
           MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
           MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
           MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
           MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
           MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
           MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
           MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
           MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
           MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
       822-EXIT.
           EXIT.

       825-BUILD-PRJ-TABLE-ROW.
           MOVE '825-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
           PERFORM 822-PARSE-PROJMSTR-LINE THRU 822-EXIT.
           ADD 1 TO PRJ-LOAD-COUNT.
           SET PRJ-IDX TO PRJ-LOAD-COUNT.
           MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
           MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
           MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
           MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
           MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
           MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
           MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
           MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
           IF PRJ-OPEN-DATE <= WS-TODAY-DATE
                  AND PRJ-CLOSE-DATE >= WS-TODAY-DATE
               MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
           ELSE
               MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
       825-EXIT.
           EXIT.

       830-LOAD-APP-TABLE.
           MOVE '830-LOAD-APP-TABLE' TO PARA-NAME.
           MOVE ZERO TO APP-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 835-READ-APPLMSTR-HDR THRU 835-EXIT.
           PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
           PERFORM 845-BUILD-APP-TABLE-ROW THRU 845-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       830-EXIT.
           EXIT.

       835-READ-APPLMSTR-HDR.
           MOVE '835-READ-APPLMSTR-HDR' TO PARA-NAME.
           READ APPLMSTR INTO WS-APPLMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       835-EXIT.
           EXIT.

       840-READ-APPLMSTR.
           MOVE '840-READ-APPLMSTR' TO PARA-NAME.
           READ APPLMSTR INTO WS-APPLMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       840-EXIT.
           EXIT.

       842-PARSE-APPLMSTR-LINE.
           MOVE '842-PARSE-APPLMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-APPLMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-APP-NAME     WS-CSV-APP-NRIC
                    WS-CSV-APP-AGE      WS-CSV-APP-MARITAL-STAT
                    WS-CSV-APP-PROJECT-NAME
                    WS-CSV-APP-FLAT-TYPE
                    WS-CSV-APP-STATUS   WS-CSV-APP-WITHDRAW-REQ
           END-UNSTRING.
           MOVE WS-CSV-APP-NAME         TO APP-APPLICANT-NAME.
           MOVE WS-CSV-APP-NRIC         TO APP-APPLICANT-NRIC.
           MOVE WS-CSV-APP-AGE          TO APP-APPLICANT-AGE.
           MOVE WS-CSV-APP-MARITAL-STAT TO APP-MARITAL-STAT.
           MOVE WS-CSV-APP-PROJECT-NAME TO APP-PROJECT-NAME.
           MOVE WS-CSV-APP-FLAT-TYPE    TO APP-FLAT-TYPE.
           MOVE WS-CSV-APP-STATUS       TO APP-STATUS.
           MOVE WS-CSV-APP-WITHDRAW-REQ TO APP-WITHDRAW-REQ.
       842-EXIT.
           EXIT.

       845-BUILD-APP-TABLE-ROW.
           MOVE '845-BUILD-APP-TABLE-ROW' TO PARA-NAME.
           PERFORM 842-PARSE-APPLMSTR-LINE THRU 842-EXIT.
           ADD 1 TO APP-LOAD-COUNT.
           SET APP-IDX TO APP-LOAD-COUNT.
           MOVE APP-RECORD TO APP-TABLE-REC(APP-IDX).
           PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
       845-EXIT.
           EXIT.

       905-READ-APPTRAN.
           MOVE '905-READ-APPTRAN' TO PARA-NAME.
           READ APPTRAN INTO WS-APP-TRAN-REC
               AT END MOVE 'N' TO MORE-DATA-SW
               GO TO 905-EXIT
           END-READ.
           ADD 1 TO TRAN-RECORDS-READ.
       905-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE '900-CLEANUP' TO PARA-NAME.
           IF NOT AT-IS-TRAILER
               MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
               MOVE '** TRANSACTION FILE OUT OF BALANCE'
                                            TO ABEND-REASON
               MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
               MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
               WRITE SYSOUT-REC FROM ABEND-REC
               GO TO 1000-ABEND-RTN.

           PERFORM 930-WRITE-APPLOUT-HDR THRU 930-EXIT.
           PERFORM 940-WRITE-APPLOUT-ROW THRU 940-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > APP-LOAD-COUNT.

           PERFORM 950-WRITE-PROJOUT-HDR THRU 950-EXIT.
           PERFORM 960-WRITE-PROJOUT-ROW THRU 960-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT.

           PERFORM 920-WRITE-REPORT THRU 920-EXIT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '******** NORMAL END OF JOB BTOAPPL ********'.
       900-EXIT.
           EXIT.

       920-WRITE-REPORT.
           MOVE '920-WRITE-REPORT' TO PARA-NAME.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-1 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-2 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE APP-SUBMITTED-CNT TO WS-RPT-SUBMITTED.
           MOVE APP-APPROVED-CNT  TO WS-RPT-APPROVED.
           MOVE APP-REJECTED-CNT  TO WS-RPT-REJECTED.
           MOVE APP-BOOKED-CNT    TO WS-RPT-BOOKED.
           MOVE APP-WITHDRAWN-CNT TO WS-RPT-WITHDRAWN.
           MOVE WS-APPLICATIONS-LINE TO BTORPT-REC.
           WRITE BTORPT-REC.
       920-EXIT.
           EXIT.

       930-WRITE-APPLOUT-HDR.
           MOVE '930-WRITE-APPLOUT-HDR' TO PARA-NAME.
           MOVE WS-APPLOUT-CSV-HEADER TO APPLOUT-REC.
           WRITE APPLOUT-REC.
       930-EXIT.
           EXIT.

       940-WRITE-APPLOUT-ROW.
           MOVE '940-WRITE-APPLOUT-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-APPLMSTR-LINE.
           STRING APP-T-APPLICANT-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  APP-T-APPLICANT-NRIC(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  APP-T-APPLICANT-AGE(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  APP-T-MARITAL-STAT(WS-SCAN-SUB)    DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  APP-T-PROJECT-NAME(WS-SCAN-SUB)    DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  APP-T-FLAT-TYPE(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  APP-T-STATUS(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  APP-T-WITHDRAW-REQ(WS-SCAN-SUB)    DELIMITED BY SIZE
               INTO WS-APPLMSTR-LINE.
           MOVE WS-APPLMSTR-LINE TO APPLOUT-REC.
           WRITE APPLOUT-REC.
       940-EXIT.
           EXIT.

       950-WRITE-PROJOUT-HDR.
           MOVE '950-WRITE-PROJOUT-HDR' TO PARA-NAME.
           MOVE WS-PROJOUT-CSV-HEADER TO PROJOUT-REC.
           WRITE PROJOUT-REC.
       950-EXIT.
           EXIT.

       960-WRITE-PROJOUT-ROW.
           MOVE '960-WRITE-PROJOUT-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-PROJMSTR-LINE.
           STRING PRJ-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-NEIGHBORHOOD(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-FLAT-TYPE-1(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-UNITS-AVAIL-1(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-PRICE-1(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-FLAT-TYPE-2(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-UNITS-AVAIL-2(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-PRICE-2(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OPEN-DATE(WS-SCAN-SUB)     DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-CLOSE-DATE(WS-SCAN-SUB)    DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-MANAGER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OFFICER-SLOTS(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OFFICERS-LIST(WS-SCAN-SUB) DELIMITED BY SIZE
               INTO WS-PROJMSTR-LINE.
           MOVE WS-PROJMSTR-LINE TO PROJOUT-REC.
           WRITE PROJOUT-REC.
       960-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE '850-CLOSE-FILES' TO PARA-NAME.
           CLOSE APPTRAN, APPLMSTR, APPLOUT, PROJMSTR, PROJOUT,
                 RCPTOUT, BTORPT, SYSOUT.
       850-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '*** ABNORMAL END OF JOB - BTOAPPL ***' UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
