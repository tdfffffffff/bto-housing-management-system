       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTOAUTH                                                        *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * AUTHENTICATION / USER MAINTENANCE BATCH                        *
      *                                                                 *
      *          LOADS ALL THREE ROLE-PARTITIONED USER FILES INTO      *
      *          MEMORY AND RUNS AUTHENTICATE / CHANGE-PASSWORD /       *
      *          CREATE-APPLICANT TRANSACTIONS AGAINST THEM.  ONLY THE  *
      *          FILE THAT ACTUALLY CHANGES (THE ROLE FILE HOLDING A    *
      *          CHANGED PASSWORD, OR APPLMSTU FOR A NEW APPLICANT) IS  *
      *          REWRITTEN AT END OF JOB - ALL THREE ARE REWRITTEN      *
      *          UNCONDITIONALLY TO KEEP THE SHAPE IDENTICAL TO         *
      *          BTOPRMN/BTOAPPL/BTOREG, SAME AS THOSE JOBS DO WITH     *
      *          THEIR OWN MASTERS.                                    *
      *                                                                 *
      *          PASSWORDS ARE CARRIED AND COMPARED AS PLAIN TEXT,      *
      *          EXACTLY AS THE PORTAL STORES THEM - THIS JOB DOES NOT  *
      *          HASH, SALT, OR MASK THEM ANYWHERE.  DO NOT ADD ANY     *
      *          KIND OF ENCRYPTION HERE WITHOUT A MATCHING PORTAL      *
      *          CHANGE - THE TWO SIDES MUST AGREE BYTE FOR BYTE.       *
      ******************************************************************

               TRANSACTION FILE        -   AUTHTRAN

               MASTER FILE (I-O)  -   APPLMSTU  (ApplicantList.csv)

               MASTER FILE (I-O)  -   OFFRMSTU  (OfficerList.csv)

               MASTER FILE (I-O)  -   MGRMSTU   (ManagerList.csv)

               CONTROL REPORT          -   BTORPT

               DUMP FILE               -   SYSOUT

      ******************************************************************
       PROGRAM-ID.  BTOAUTH.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 05/14/91.
       DATE-COMPILED. 05/14/91.
       SECURITY. CONFIDENTIAL - CONTAINS PASSWORD FIELDS.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   051491 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   091892 RT  0124  CREATE-APPLICANT NOW SCANS ALL THREE ROLE   *
      *                    FILES FOR NRIC, WAS ONLY SCANNING APPLMSTU  *
      *   061594 WK  0214  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
      *   042598 WK  0272  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN    *
      *                    THIS PROGRAM, NO CHANGE REQUIRED            *
      *   112900 JS  0318  ADDED LOGINS/PW-CHANGES/NEW-APPLICANTS      *
      *                    COUNTERS TO THE END-OF-JOB REPORT          *
      *   041605 JS  0398  CHANGE-PASSWORD NOW REJECTS ON A FAILED     *
      *                    RE-AUTHENTICATION INSTEAD OF BLINDLY        *
      *                    OVERWRITING - TICKET HDB-1489               *
      *   092213 JS  0571  MARKED SECURITY CONFIDENTIAL PER DP         *
      *                    STANDARDS REVIEW - PASSWORD FIELDS PRESENT  *
      *   030115 JS  0504  USER MASTERS REWRITTEN FOR THE COMMA-       *
      *                    DELIMITED LAYOUT THE PORTAL WRITES - SEE    *
      *                    BTOPRMN CHANGE 030115/0501                 *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT AUTHTRAN
               ASSIGN TO UT-S-AUTHTRAN
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT APPLMSTU
               ASSIGN TO UT-S-APPLMSTU
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS APPLMSTU-STATUS.

           SELECT APPLMSTU-OUT
               ASSIGN TO UT-S-APPLMSTU-OUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT OFFRMSTU
               ASSIGN TO UT-S-OFFRMSTU
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFFRMSTU-STATUS.

           SELECT OFFRMSTU-OUT
               ASSIGN TO UT-S-OFFRMSTU-OUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT MGRMSTU
               ASSIGN TO UT-S-MGRMSTU
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS MGRMSTU-STATUS.

           SELECT MGRMSTU-OUT
               ASSIGN TO UT-S-MGRMSTU-OUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT BTORPT
               ASSIGN TO UT-S-BTORPT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                     PIC X(130).

      ****** TRANSACTION FILE FROM THE PORTAL'S LOGIN/CHANGE-PASSWORD/
      ****** REGISTER SCREENS, PLUS A TRAILER ROW.
       FD  AUTHTRAN
           RECORD CONTAINS 200 CHARACTERS
           DATA RECORD IS AUTHTRAN-REC.
       01  AUTHTRAN-REC                   PIC X(200).

       FD  APPLMSTU
           RECORD CONTAINS 100 CHARACTERS
           DATA RECORD IS APPLMSTU-REC.
       01  APPLMSTU-REC                   PIC X(100).

       FD  APPLMSTU-OUT
           RECORD CONTAINS 100 CHARACTERS
           DATA RECORD IS APPLMSTU-OUT-REC.
       01  APPLMSTU-OUT-REC               PIC X(100).

       FD  OFFRMSTU
           RECORD CONTAINS 100 CHARACTERS
           DATA RECORD IS OFFRMSTU-REC.
       01  OFFRMSTU-REC                   PIC X(100).

       FD  OFFRMSTU-OUT
           RECORD CONTAINS 100 CHARACTERS
           DATA RECORD IS OFFRMSTU-OUT-REC.
       01  OFFRMSTU-OUT-REC               PIC X(100).

       FD  MGRMSTU
           RECORD CONTAINS 100 CHARACTERS
           DATA RECORD IS MGRMSTU-REC.
       01  MGRMSTU-REC                    PIC X(100).

       FD  MGRMSTU-OUT
           RECORD CONTAINS 100 CHARACTERS
           DATA RECORD IS MGRMSTU-OUT-REC.
       01  MGRMSTU-OUT-REC                PIC X(100).

       FD  BTORPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BTORPT-REC.
       01  BTORPT-REC                     PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  APPLMSTU-STATUS             PIC X(2).
               88 APPL-RECORD-FOUND            VALUE "00".
           05  OFFRMSTU-STATUS             PIC X(2).
               88 OFFR-RECORD-FOUND            VALUE "00".
           05  MGRMSTU-STATUS              PIC X(2).
               88 MGR-RECORD-FOUND             VALUE "00".
           05  OFCODE                      PIC X(2).
               88 CODE-WRITE                   VALUE SPACES.
           05  FILLER                      PIC X(06).

      ******************************************************************
      * TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
      * LAYOUT SO ONE AUTHTRAN-REC AREA SERVES BOTH RECORD TYPES.      *
      ******************************************************************
       01  WS-AUTH-TRAN-REC.
           05  AT-TRAN-TYPE                PIC X(14).
               88  AT-IS-AUTHENTICATE          VALUE 'AUTHENTICATE'.
               88  AT-IS-CHANGE-PASSWORD       VALUE 'CHANGE-PW'.
               88  AT-IS-CREATE-APPLICANT      VALUE 'CREATE-APPL'.
               88  AT-IS-TRAILER               VALUE 'TRAILER'.
           05  AT-NRIC                     PIC X(09).
           05  AT-PASSWORD                 PIC X(20).
           05  AT-NEW-PASSWORD             PIC X(20).
           05  AT-NAME                     PIC X(40).
           05  AT-AGE                      PIC 9(03).
           05  AT-MARITAL-STAT             PIC X(07).
           05  FILLER                      PIC X(87).

       01  WS-TRAILER-REC REDEFINES WS-AUTH-TRAN-REC.
           05  TR-TRAN-TYPE                PIC X(14).
           05  TR-TRAN-COUNT               PIC 9(09).
           05  FILLER                      PIC X(177).

       01  WS-TODAY-DATE                   PIC 9(08).
       01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
           05  WS-TODAY-CCYY                PIC 9(04).
           05  WS-TODAY-MM                  PIC 9(02).
           05  WS-TODAY-DD                  PIC 9(02).

       77  WS-MATCHED-ROLE                 PIC X(01).
           88  MATCHED-APPLICANT               VALUE 'A'.
           88  MATCHED-OFFICER                 VALUE 'O'.
           88  MATCHED-MANAGER                 VALUE 'M'.

      ******************************************************************
      * CSV WORK AREAS FOR ALL THREE USER FILES - SAME FIVE-COLUMN     *
      * LAYOUT (NAME, NRIC, AGE, MARITAL-STAT, PASSWORD).              *
      ******************************************************************
       01  WS-USRMSTR-LINE                 PIC X(100).

       01  WS-CSV-USR-FIELDS.
           05  WS-CSV-USR-NAME             PIC X(40).
           05  WS-CSV-USR-NRIC             PIC X(09).
           05  WS-CSV-USR-AGE              PIC X(03).
           05  WS-CSV-USR-MARITAL-STAT     PIC X(07).
           05  WS-CSV-USR-PASSWORD         PIC X(20).
           05  FILLER                      PIC X(21).

       01  WS-CSV-USR-AGE-NUM-VIEW REDEFINES WS-CSV-USR-FIELDS.
           05  FILLER                      PIC X(40).
           05  FILLER                      PIC X(09).
           05  WS-CSV-USR-AGE-NUM          PIC 9(03).
           05  FILLER                      PIC X(48).

       01  WS-USRMSTR-CSV-HEADER.
           05  FILLER PIC X(48) VALUE
               'Name,NRIC,Age,Marital_Status,Password'.

       01  WS-REPORT-HEADINGS.
           05  WS-HDR-LINE-1               PIC X(30)
                   VALUE 'BTO BATCH RUN CONTROLS'.
           05  WS-HDR-LINE-2               PIC X(42)
                   VALUE ALL '-'.
           05  FILLER                      PIC X(10).

       01  WS-USERS-LINE.
           05  FILLER                      PIC X(15)
                   VALUE 'USERS        : '.
           05  FILLER                      PIC X(07) VALUE 'LOGINS '.
           05  WS-RPT-LOGINS               PIC ZZZ9.
           05  FILLER                      PIC X(14) VALUE '  PW-CHANGES '.
           05  WS-RPT-PW-CHANGES           PIC ZZZ9.
           05  FILLER                      PIC X(18)
                   VALUE '  NEW-APPLICANTS '.
           05  WS-RPT-NEW-APPLICANTS       PIC ZZZ9.
           05  FILLER                      PIC X(15) VALUE SPACES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  TRAN-RECORDS-READ           PIC 9(7) COMP.
           05  LOGIN-ATTEMPT-CNT           PIC 9(7) COMP.
           05  LOGIN-SUCCESS-CNT           PIC 9(7) COMP.
           05  PW-CHANGE-CNT               PIC 9(7) COMP.
           05  NEW-APPLICANT-CNT           PIC 9(7) COMP.
           05  APPL-LOAD-COUNT             PIC 9(4) COMP.
           05  OFFR-LOAD-COUNT             PIC 9(4) COMP.
           05  MGR-LOAD-COUNT              PIC 9(4) COMP.
           05  FILLER                      PIC X(05).

       77  WS-SCAN-SUB                     PIC 9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
               88  NO-MORE-DATA                VALUE 'N'.
           05  AUTH-FOUND-SW               PIC X(01) VALUE 'N'.
               88  AUTH-MATCH-FOUND             VALUE 'Y'.
           05  NRIC-DUP-SW                 PIC X(01) VALUE 'N'.
               88  NRIC-ALREADY-ON-FILE          VALUE 'Y'.
           05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
               88  TRAN-WAS-REJECTED           VALUE 'Y'.
           05  FILLER                      PIC X(05).

      ******************************************************************
      * USR-RECORD IS THE SINGLE PARSE/BUILD WORK AREA SHARED BY ALL   *
      * THREE LOADS.  USR-TABLE (FROM THE SAME COPYBOOK) BECOMES THE   *
      * IN-MEMORY APPLICANT TABLE.  THE OFFICER AND MANAGER TABLES ARE *
      * DECLARED SEPARATELY BELOW, SAME SHAPE, PER THE COPYBOOK'S OWN  *
      * COMMENT THAT EACH ROLE FILE GETS ITS OWN TABLE INSTANCE.       *
      ******************************************************************
       COPY BTOUSR.

       01  WS-OFFICER-TABLE.
           05  OFC-TABLE-REC OCCURS 500 TIMES INDEXED BY OFC-IDX.
               10  OFC-T-NAME              PIC X(40).
               10  OFC-T-NRIC              PIC X(09).
               10  OFC-T-AGE               PIC 9(03).
               10  OFC-T-MARITAL-STAT      PIC X(07).
               10  OFC-T-PASSWORD          PIC X(20).
               10  FILLER                  PIC X(20).

       01  WS-MANAGER-TABLE.
           05  MGR-TABLE-REC OCCURS 500 TIMES INDEXED BY MGR-IDX.
               10  MGR-T-NAME              PIC X(40).
               10  MGR-T-NRIC              PIC X(09).
               10  MGR-T-AGE               PIC 9(03).
               10  MGR-T-MARITAL-STAT      PIC X(07).
               10  MGR-T-PASSWORD          PIC X(20).
               10  FILLER                  PIC X(20).

       77  ZERO-VAL                        PIC 9(01) VALUE 0.
       77  ONE-VAL                         PIC 9(01) VALUE 1.

       COPY ABENDREC.

       LINKAGE SECTION.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA OR AT-IS-TRAILER.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE '000-HOUSEKEEPING' TO PARA-NAME.
           DISPLAY '******** BEGIN JOB BTOAUTH ********'.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 810-LOAD-APPL-TABLE THRU 810-EXIT.
           PERFORM 830-LOAD-OFFR-TABLE THRU 830-EXIT.
           PERFORM 850-LOAD-MGR-TABLE THRU 850-EXIT.
           PERFORM 905-READ-AUTHTRAN THRU 905-EXIT.
           IF NO-MORE-DATA
               MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE '100-MAINLINE' TO PARA-NAME.
           MOVE 'N' TO TRAN-REJECT-SW.
           EVALUATE TRUE
               WHEN AT-IS-AUTHENTICATE
                   PERFORM 200-AUTHENTICATE-RTN THRU 200-EXIT
               WHEN AT-IS-CHANGE-PASSWORD
                   PERFORM 250-CHANGE-PASSWORD-RTN THRU 250-EXIT
               WHEN AT-IS-CREATE-APPLICANT
                   PERFORM 300-CREATE-APPLICANT-RTN THRU 300-EXIT
               WHEN OTHER
                   MOVE 'Y' TO TRAN-REJECT-SW.
           PERFORM 905-READ-AUTHTRAN THRU 905-EXIT.
       100-EXIT.
           EXIT.

       200-AUTHENTICATE-RTN.
      *    SCANS ALL THREE ROLE TABLES FOR AN EXACT NRIC+PASSWORD
      *    MATCH - CASE-SENSITIVE, NO HASHING, SAME AS THE PORTAL.
           MOVE '200-AUTHENTICATE-RTN' TO PARA-NAME.
           ADD 1 TO LOGIN-ATTEMPT-CNT.
           PERFORM 210-TRY-AUTHENTICATE-RTN THRU 210-EXIT.
           IF AUTH-MATCH-FOUND
               ADD 1 TO LOGIN-SUCCESS-CNT
           ELSE
               MOVE 'Y' TO TRAN-REJECT-SW
           END-IF.
       200-EXIT.
           EXIT.

       210-TRY-AUTHENTICATE-RTN.
      *    SHARED BY AUTHENTICATE AND THE RE-AUTHENTICATE STEP OF
      *    CHANGE-PASSWORD.  TESTS AT-NRIC/AT-PASSWORD AGAINST ALL
      *    THREE TABLES IN TURN, APPLICANT FIRST, THEN OFFICER, THEN
      *    MANAGER - THE ORDER THE PORTAL'S OWN USER LIST IS BUILT IN.
           MOVE '210-TRY-AUTHENTICATE-RTN' TO PARA-NAME.
           MOVE 'N' TO AUTH-FOUND-SW.
           SET USR-IDX TO 1.
           SEARCH USR-TABLE-REC
               AT END
                   MOVE 'N' TO AUTH-FOUND-SW
               WHEN USR-T-NRIC(USR-IDX) = AT-NRIC
                      AND USR-T-PASSWORD(USR-IDX) = AT-PASSWORD
                   MOVE 'Y' TO AUTH-FOUND-SW
                   MOVE 'A' TO WS-MATCHED-ROLE.
           IF AUTH-MATCH-FOUND
               GO TO 210-EXIT.

           SET OFC-IDX TO 1.
           SEARCH OFC-TABLE-REC
               AT END
                   MOVE 'N' TO AUTH-FOUND-SW
               WHEN OFC-T-NRIC(OFC-IDX) = AT-NRIC
                      AND OFC-T-PASSWORD(OFC-IDX) = AT-PASSWORD
                   MOVE 'Y' TO AUTH-FOUND-SW
                   MOVE 'O' TO WS-MATCHED-ROLE.
           IF AUTH-MATCH-FOUND
               GO TO 210-EXIT.

           SET MGR-IDX TO 1.
           SEARCH MGR-TABLE-REC
               AT END
                   MOVE 'N' TO AUTH-FOUND-SW
               WHEN MGR-T-NRIC(MGR-IDX) = AT-NRIC
                      AND MGR-T-PASSWORD(MGR-IDX) = AT-PASSWORD
                   MOVE 'Y' TO AUTH-FOUND-SW
                   MOVE 'M' TO WS-MATCHED-ROLE.
       210-EXIT.
           EXIT.

       250-CHANGE-PASSWORD-RTN.
           MOVE '250-CHANGE-PASSWORD-RTN' TO PARA-NAME.
           PERFORM 210-TRY-AUTHENTICATE-RTN THRU 210-EXIT.
           IF NOT AUTH-MATCH-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           EVALUATE TRUE
               WHEN MATCHED-APPLICANT
                   MOVE AT-NEW-PASSWORD TO USR-T-PASSWORD(USR-IDX)
               WHEN MATCHED-OFFICER
                   MOVE AT-NEW-PASSWORD TO OFC-T-PASSWORD(OFC-IDX)
               WHEN MATCHED-MANAGER
                   MOVE AT-NEW-PASSWORD TO MGR-T-PASSWORD(MGR-IDX)
           END-EVALUATE.
           ADD 1 TO PW-CHANGE-CNT.
       250-EXIT.
           EXIT.

       300-CREATE-APPLICANT-RTN.
           MOVE '300-CREATE-APPLICANT-RTN' TO PARA-NAME.
           PERFORM 310-CHECK-NRIC-DUP-RTN THRU 310-EXIT.
           IF NRIC-ALREADY-ON-FILE
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           ADD 1 TO APPL-LOAD-COUNT.
           SET USR-IDX TO APPL-LOAD-COUNT.
           MOVE AT-NAME                TO USR-T-NAME(USR-IDX).
           MOVE AT-NRIC                TO USR-T-NRIC(USR-IDX).
           MOVE AT-AGE                 TO USR-T-AGE(USR-IDX).
           MOVE AT-MARITAL-STAT        TO USR-T-MARITAL-STAT(USR-IDX).
           MOVE AT-PASSWORD            TO USR-T-PASSWORD(USR-IDX).
           ADD 1 TO NEW-APPLICANT-CNT.
       300-EXIT.
           EXIT.

       310-CHECK-NRIC-DUP-RTN.
      *    NRIC UNIQUENESS IS CHECKED ACROSS ALL THREE ROLE FILES - A
      *    DUPLICATE NRIC ON THE OFFICER OR MANAGER FILE MUST BLOCK A
      *    NEW APPLICANT JUST AS SURELY AS ONE ALREADY ON THE
      *    APPLICANT FILE ITSELF.
           MOVE '310-CHECK-NRIC-DUP-RTN' TO PARA-NAME.
           MOVE 'N' TO NRIC-DUP-SW.
           SET USR-IDX TO 1.
           SEARCH USR-TABLE-REC
               AT END
                   CONTINUE
               WHEN USR-T-NRIC(USR-IDX) = AT-NRIC
                   MOVE 'Y' TO NRIC-DUP-SW.
           IF NRIC-ALREADY-ON-FILE
               GO TO 310-EXIT.

           SET OFC-IDX TO 1.
           SEARCH OFC-TABLE-REC
               AT END
                   CONTINUE
               WHEN OFC-T-NRIC(OFC-IDX) = AT-NRIC
                   MOVE 'Y' TO NRIC-DUP-SW.
           IF NRIC-ALREADY-ON-FILE
               GO TO 310-EXIT.

           SET MGR-IDX TO 1.
           SEARCH MGR-TABLE-REC
               AT END
                   CONTINUE
               WHEN MGR-T-NRIC(MGR-IDX) = AT-NRIC
                   MOVE 'Y' TO NRIC-DUP-SW.
       310-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE '800-OPEN-FILES' TO PARA-NAME.
           OPEN INPUT AUTHTRAN, APPLMSTU, OFFRMSTU, MGRMSTU.
           OPEN OUTPUT BTORPT, SYSOUT.
       800-EXIT.
           EXIT.

       810-LOAD-APPL-TABLE.
           MOVE '810-LOAD-APPL-TABLE' TO PARA-NAME.
           MOVE ZERO TO APPL-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 812-READ-APPLMSTU-HDR THRU 812-EXIT.
           PERFORM 814-READ-APPLMSTU THRU 814-EXIT.
           PERFORM 816-BUILD-APPL-TABLE-ROW THRU 816-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       810-EXIT.
           EXIT.

       812-READ-APPLMSTU-HDR.
           MOVE '812-READ-APPLMSTU-HDR' TO PARA-NAME.
           READ APPLMSTU INTO WS-USRMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       812-EXIT.
           EXIT.

       814-READ-APPLMSTU.
           MOVE '814-READ-APPLMSTU' TO PARA-NAME.
           READ APPLMSTU INTO WS-USRMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       814-EXIT.
           EXIT.

       816-BUILD-APPL-TABLE-ROW.
           MOVE '816-BUILD-APPL-TABLE-ROW' TO PARA-NAME.
           UNSTRING WS-USRMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-USR-NAME     WS-CSV-USR-NRIC
                    WS-CSV-USR-AGE      WS-CSV-USR-MARITAL-STAT
                    WS-CSV-USR-PASSWORD
           END-UNSTRING.
           ADD 1 TO APPL-LOAD-COUNT.
           SET USR-IDX TO APPL-LOAD-COUNT.
           MOVE WS-CSV-USR-NAME         TO USR-T-NAME(USR-IDX).
           MOVE WS-CSV-USR-NRIC         TO USR-T-NRIC(USR-IDX).
           MOVE WS-CSV-USR-AGE          TO USR-T-AGE(USR-IDX).
           MOVE WS-CSV-USR-MARITAL-STAT TO USR-T-MARITAL-STAT(USR-IDX).
           MOVE WS-CSV-USR-PASSWORD     TO USR-T-PASSWORD(USR-IDX).
           PERFORM 814-READ-APPLMSTU THRU 814-EXIT.
       816-EXIT.
           EXIT.

       830-LOAD-OFFR-TABLE.
           MOVE '830-LOAD-OFFR-TABLE' TO PARA-NAME.
           MOVE ZERO TO OFFR-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 832-READ-OFFRMSTU-HDR THRU 832-EXIT.
           PERFORM 834-READ-OFFRMSTU THRU 834-EXIT.
           PERFORM 836-BUILD-OFFR-TABLE-ROW THRU 836-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       830-EXIT.
           EXIT.

       832-READ-OFFRMSTU-HDR.
           MOVE '832-READ-OFFRMSTU-HDR' TO PARA-NAME.
           READ OFFRMSTU INTO WS-USRMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       832-EXIT.
           EXIT.

       834-READ-OFFRMSTU.
           MOVE '834-READ-OFFRMSTU' TO PARA-NAME.
           READ OFFRMSTU INTO WS-USRMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       834-EXIT.
           EXIT.

       836-BUILD-OFFR-TABLE-ROW.
           MOVE '836-BUILD-OFFR-TABLE-ROW' TO PARA-NAME.
           UNSTRING WS-USRMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-USR-NAME     WS-CSV-USR-NRIC
                    WS-CSV-USR-AGE      WS-CSV-USR-MARITAL-STAT
                    WS-CSV-USR-PASSWORD
           END-UNSTRING.
           ADD 1 TO OFFR-LOAD-COUNT.
           SET OFC-IDX TO OFFR-LOAD-COUNT.
           MOVE WS-CSV-USR-NAME         TO OFC-T-NAME(OFC-IDX).
           MOVE WS-CSV-USR-NRIC         TO OFC-T-NRIC(OFC-IDX).
           MOVE WS-CSV-USR-AGE          TO OFC-T-AGE(OFC-IDX).
           MOVE WS-CSV-USR-MARITAL-STAT TO OFC-T-MARITAL-STAT(OFC-IDX).
           MOVE WS-CSV-USR-PASSWORD     TO OFC-T-PASSWORD(OFC-IDX).
           PERFORM 834-READ-OFFRMSTU THRU 834-EXIT.
       836-EXIT.
           EXIT.

       850-LOAD-MGR-TABLE.
           MOVE '850-LOAD-MGR-TABLE' TO PARA-NAME.
           MOVE ZERO TO MGR-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 852-READ-MGRMSTU-HDR THRU 852-EXIT.
           PERFORM 854-READ-MGRMSTU THRU 854-EXIT.
           PERFORM 856-BUILD-MGR-TABLE-ROW THRU 856-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       850-EXIT.
           EXIT.

       852-READ-MGRMSTU-HDR.
           MOVE '852-READ-MGRMSTU-HDR' TO PARA-NAME.
           READ MGRMSTU INTO WS-USRMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       852-EXIT.
           EXIT.

       854-READ-MGRMSTU.
           MOVE '854-READ-MGRMSTU' TO PARA-NAME.
           READ MGRMSTU INTO WS-USRMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       854-EXIT.
           EXIT.

       856-BUILD-MGR-TABLE-ROW.
           MOVE '856-BUILD-MGR-TABLE-ROW' TO PARA-NAME.
           UNSTRING WS-USRMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-USR-NAME     WS-CSV-USR-NRIC
                    WS-CSV-USR-AGE      WS-CSV-USR-MARITAL-STAT
                    WS-CSV-USR-PASSWORD
           END-UNSTRING.
           ADD 1 TO MGR-LOAD-COUNT.
           SET MGR-IDX TO MGR-LOAD-COUNT.
           MOVE WS-CSV-USR-NAME         TO MGR-T-NAME(MGR-IDX).
           MOVE WS-CSV-USR-NRIC         TO MGR-T-NRIC(MGR-IDX).
           MOVE WS-CSV-USR-AGE          TO MGR-T-AGE(MGR-IDX).
           MOVE WS-CSV-USR-MARITAL-STAT TO MGR-T-MARITAL-STAT(MGR-IDX).
           MOVE WS-CSV-USR-PASSWORD     TO MGR-T-PASSWORD(MGR-IDX).
           PERFORM 854-READ-MGRMSTU THRU 854-EXIT.
       856-EXIT.
           EXIT.

       905-READ-AUTHTRAN.
           MOVE '905-READ-AUTHTRAN' TO PARA-NAME.
           READ AUTHTRAN INTO WS-AUTH-TRAN-REC
               AT END MOVE 'N' TO MORE-DATA-SW
               GO TO 905-EXIT
           END-READ.
           ADD 1 TO TRAN-RECORDS-READ.
       905-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE '900-CLEANUP' TO PARA-NAME.
           IF NOT AT-IS-TRAILER
               MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
               MOVE '** TRANSACTION FILE OUT OF BALANCE'
                                            TO ABEND-REASON
               MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
               MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
               WRITE SYSOUT-REC FROM ABEND-REC
               GO TO 1000-ABEND-RTN.

           PERFORM 920-REWRITE-APPLMSTU THRU 920-EXIT.
           PERFORM 930-REWRITE-OFFRMSTU THRU 930-EXIT.
           PERFORM 940-REWRITE-MGRMSTU THRU 940-EXIT.
           PERFORM 950-WRITE-REPORT THRU 950-EXIT.
           PERFORM 960-CLOSE-FILES THRU 960-EXIT.
           DISPLAY '******** NORMAL END OF JOB BTOAUTH ********'.
       900-EXIT.
           EXIT.

       920-REWRITE-APPLMSTU.
           MOVE '920-REWRITE-APPLMSTU' TO PARA-NAME.
           OPEN OUTPUT APPLMSTU-OUT.
           MOVE WS-USRMSTR-CSV-HEADER TO APPLMSTU-OUT-REC.
           WRITE APPLMSTU-OUT-REC.
           PERFORM 922-WRITE-APPLMSTU-ROW THRU 922-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > APPL-LOAD-COUNT.
           CLOSE APPLMSTU-OUT.
       920-EXIT.
           EXIT.

       922-WRITE-APPLMSTU-ROW.
           MOVE '922-WRITE-APPLMSTU-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-USRMSTR-LINE.
           STRING USR-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  USR-T-NRIC(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  USR-T-AGE(WS-SCAN-SUB)           DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  USR-T-MARITAL-STAT(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  USR-T-PASSWORD(WS-SCAN-SUB)      DELIMITED BY SIZE
               INTO WS-USRMSTR-LINE.
           MOVE WS-USRMSTR-LINE TO APPLMSTU-OUT-REC.
           WRITE APPLMSTU-OUT-REC.
       922-EXIT.
           EXIT.

       930-REWRITE-OFFRMSTU.
           MOVE '930-REWRITE-OFFRMSTU' TO PARA-NAME.
           OPEN OUTPUT OFFRMSTU-OUT.
           MOVE WS-USRMSTR-CSV-HEADER TO OFFRMSTU-OUT-REC.
           WRITE OFFRMSTU-OUT-REC.
           PERFORM 932-WRITE-OFFRMSTU-ROW THRU 932-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > OFFR-LOAD-COUNT.
           CLOSE OFFRMSTU-OUT.
       930-EXIT.
           EXIT.

       932-WRITE-OFFRMSTU-ROW.
           MOVE '932-WRITE-OFFRMSTU-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-USRMSTR-LINE.
           STRING OFC-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  OFC-T-NRIC(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  OFC-T-AGE(WS-SCAN-SUB)           DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  OFC-T-MARITAL-STAT(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  OFC-T-PASSWORD(WS-SCAN-SUB)      DELIMITED BY SIZE
               INTO WS-USRMSTR-LINE.
           MOVE WS-USRMSTR-LINE TO OFFRMSTU-OUT-REC.
           WRITE OFFRMSTU-OUT-REC.
       932-EXIT.
           EXIT.

       940-REWRITE-MGRMSTU.
           MOVE '940-REWRITE-MGRMSTU' TO PARA-NAME.
           OPEN OUTPUT MGRMSTU-OUT.
           MOVE WS-USRMSTR-CSV-HEADER TO MGRMSTU-OUT-REC.
           WRITE MGRMSTU-OUT-REC.
           PERFORM 942-WRITE-MGRMSTU-ROW THRU 942-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > MGR-LOAD-COUNT.
           CLOSE MGRMSTU-OUT.
       940-EXIT.
           EXIT.

       942-WRITE-MGRMSTU-ROW.
           MOVE '942-WRITE-MGRMSTU-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-USRMSTR-LINE.
           STRING MGR-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  MGR-T-NRIC(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  MGR-T-AGE(WS-SCAN-SUB)           DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  MGR-T-MARITAL-STAT(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  MGR-T-PASSWORD(WS-SCAN-SUB)      DELIMITED BY SIZE
               INTO WS-USRMSTR-LINE.
           MOVE WS-USRMSTR-LINE TO MGRMSTU-OUT-REC.
           WRITE MGRMSTU-OUT-REC.
       942-EXIT.
           EXIT.

       950-WRITE-REPORT.
           MOVE '950-WRITE-REPORT' TO PARA-NAME.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-1 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-2 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE LOGIN-ATTEMPT-CNT TO WS-RPT-LOGINS.
           MOVE PW-CHANGE-CNT     TO WS-RPT-PW-CHANGES.
           MOVE NEW-APPLICANT-CNT TO WS-RPT-NEW-APPLICANTS.
           MOVE WS-USERS-LINE TO BTORPT-REC.
           WRITE BTORPT-REC.
       950-EXIT.
           EXIT.

       960-CLOSE-FILES.
           MOVE '960-CLOSE-FILES' TO PARA-NAME.
           CLOSE AUTHTRAN, APPLMSTU, OFFRMSTU, MGRMSTU, BTORPT, SYSOUT.
       960-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 960-CLOSE-FILES THRU 960-EXIT.
           DISPLAY '*** ABNORMAL END OF JOB - BTOAUTH ***' UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
