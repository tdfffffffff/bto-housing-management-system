      ******************************************************************
      * BTOREGR                                                        *
      * HDB-BTO OFFICER REGISTRATION MASTER RECORD LAYOUT              *
      ******************************************************************
       01  REG-RECORD.
           05  REG-OFFICER-NRIC        PIC X(09).
           05  REG-OFFICER-NAME        PIC X(40).
           05  REG-PROJECT-NAME        PIC X(30).
           05  REG-STATUS              PIC X(10).
               88  REG-STAT-PENDING        VALUE 'PENDING'.
               88  REG-STAT-APPROVED       VALUE 'APPROVED'.
               88  REG-STAT-REJECTED       VALUE 'REJECTED'.
           05  REG-SUBMITTED-DATE      PIC 9(08).
           05  REG-REVIEWED-DATE       PIC 9(08).
           05  FILLER                  PIC X(05).

      ******************************************************************
      * IN-MEMORY REGISTRATION TABLE - LOADED AT HOUSEKEEPING TIME AND *
      * SEARCHED LINEARLY BY OFFICER NRIC (SUBMIT OVERLAP CHECK) OR BY *
      * PROJECT NAME (ENQUIRY REPLY AUTHORIZATION).                   *
      ******************************************************************
       01  REG-TABLE.
           05  REG-TABLE-REC OCCURS 1000 TIMES INDEXED BY REG-IDX.
               10  REG-T-OFFICER-NRIC      PIC X(09).
               10  REG-T-OFFICER-NAME      PIC X(40).
               10  REG-T-PROJECT-NAME      PIC X(30).
               10  REG-T-STATUS            PIC X(10).
               10  REG-T-SUBMITTED-DATE    PIC 9(08).
               10  REG-T-REVIEWED-DATE     PIC 9(08).
               10  FILLER                  PIC X(05).
