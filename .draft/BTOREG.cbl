       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTOREG                                                         *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * OFFICER REGISTRATION PROCESSING BATCH                          *
      *                                                                 *
      *          DRIVES THE SUBMIT/REVIEW LIFECYCLE FOR AN OFFICER'S   *
      *          REQUEST TO BE POSTED TO A PROJECT.  CROSS-CHECKS THE  *
      *          APPLICATION MASTER (AN OFFICER MAY NOT ALSO BE A      *
      *          LIVE APPLICANT) AND THE PROJECT MASTER (OFFICER-SLOT  *
      *          QUOTA, AND THE SAME INCLUSIVE-BOUNDARY WINDOW-OVERLAP *
      *          TEST USED BY BTOPRMN, VIA THE COMMON BTOVOVL ROUTINE).*
      *          ALL THREE MASTERS ARE LOADED WHOLE, UPDATED IN WORKING*
      *          STORAGE, AND REWRITTEN WHOLE AT CLEANUP - NO ISAM.    *
      ******************************************************************

               TRANSACTION FILE        -   REGTRAN

               MASTER FILE (I-O)       -   REGMSTR   (RegistrationList.csv)

               MASTER FILE (READ ONLY) -   APPLMSTR  (ApplicationList.csv)

               MASTER FILE (I-O)       -   PROJMSTR  (ProjectList.csv)

               CONTROL REPORT          -   BTORPT

               DUMP FILE               -   SYSOUT

      ******************************************************************
       PROGRAM-ID.  BTOREG.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 04/16/91.
       DATE-COMPILED. 04/16/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   041691 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   091192 RT  0118  OVERLAP TEST NOW SHARED WITH BTOPRMN VIA    *
      *                    CALL 'BTOVOVL' INSTEAD OF A LOCAL COPY,     *
      *                    POLICY MEMO 92-07                          *
      *   052694 WK  0206  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
      *   042598 WK  0271  Y2K REVIEW - ALL DATES ALREADY CCYYMMDD,    *
      *                    NO CHANGE REQUIRED                         *
      *   110700 JS  0314  ADDED REGISTRATIONS CONTROL COUNTERS TO     *
      *                    THE END-OF-JOB REPORT                      *
      *   031004 JS  0364  ONLY APPROVED REGISTRATIONS OF THE OFFICER  *
      *                    ARE NOW CHECKED FOR WINDOW OVERLAP - WAS    *
      *                    ALSO BLOCKING ON PENDING ROWS, TICKET       *
      *                    HDB-1357                                   *
      *   081511 JS  0442  APPROVED-OFFICER NAME IS NOW APPENDED TO    *
      *                    THE PROJECT'S OFFICERS LIST, PIPE-DELIMITED,*
      *                    TICKET HDB-1624                            *
      *   030115 JS  0503  REGISTRATION AND PROJECT MASTERS REWRITTEN  *
      *                    FOR THE COMMA-DELIMITED LAYOUT THE PORTAL   *
      *                    WRITES - SEE BTOPRMN CHANGE 030115/0501     *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT REGTRAN
               ASSIGN TO UT-S-REGTRAN
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT REGMSTR
               ASSIGN TO UT-S-REGMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS REGMSTR-STATUS.

           SELECT REGOUT
               ASSIGN TO UT-S-REGOUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT APPLMSTR
               ASSIGN TO UT-S-APPLMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS APPLMSTR-STATUS.

           SELECT PROJMSTR
               ASSIGN TO UT-S-PROJMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS PROJMSTR-STATUS.

           SELECT PROJOUT
               ASSIGN TO UT-S-PROJOUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT BTORPT
               ASSIGN TO UT-S-BTORPT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                     PIC X(130).

       FD  REGTRAN
           RECORD CONTAINS 120 CHARACTERS
           DATA RECORD IS REGTRAN-REC.
       01  REGTRAN-REC                    PIC X(120).

       FD  REGMSTR
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS REGMSTR-REC.
       01  REGMSTR-REC                    PIC X(130).

       FD  REGOUT
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS REGOUT-REC.
       01  REGOUT-REC                     PIC X(130).
       01  REGOUT-REC-NRIC-VIEW REDEFINES REGOUT-REC.
           05  ROV-NRIC-AREA               PIC X(50).
           05  FILLER                      PIC X(80).

       FD  APPLMSTR
           RECORD CONTAINS 150 CHARACTERS
           DATA RECORD IS APPLMSTR-REC.
       01  APPLMSTR-REC                   PIC X(150).

       FD  PROJMSTR
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS PROJMSTR-REC.
       01  PROJMSTR-REC                   PIC X(300).

       FD  PROJOUT
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS PROJOUT-REC.
       01  PROJOUT-REC                    PIC X(300).
       01  PROJOUT-REC-NAME-VIEW REDEFINES PROJOUT-REC.
           05  POV-NAME                    PIC X(30).
           05  FILLER                      PIC X(270).

       FD  BTORPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BTORPT-REC.
       01  BTORPT-REC                     PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  REGMSTR-STATUS              PIC X(2).
               88 RECORD-FOUND                VALUE "00".
           05  APPLMSTR-STATUS             PIC X(2).
               88 APPL-RECORD-FOUND            VALUE "00".
           05  PROJMSTR-STATUS             PIC X(2).
               88 PROJECT-RECORD-FOUND        VALUE "00".
           05  OFCODE                      PIC X(2).
               88 CODE-WRITE                  VALUE SPACES.
           05  FILLER                      PIC X(06).

      ******************************************************************
      * TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
      * LAYOUT SO ONE REGTRAN-REC AREA SERVES BOTH RECORD TYPES.       *
      ******************************************************************
       01  WS-REG-TRAN-REC.
           05  RT-TRAN-TYPE                PIC X(10).
               88  RT-IS-SUBMIT                VALUE 'SUBMIT'.
               88  RT-IS-REVIEW                VALUE 'REVIEW'.
               88  RT-IS-TRAILER               VALUE 'TRAILER'.
           05  RT-DECISION                 PIC X(08).
               88  RT-DECISION-APPROVE         VALUE 'APPROVE'.
               88  RT-DECISION-REJECT          VALUE 'REJECT'.
           05  RT-OFFICER-NRIC             PIC X(09).
           05  RT-OFFICER-NAME             PIC X(40).
           05  RT-PROJECT-NAME             PIC X(30).
           05  FILLER                      PIC X(23).

       01  WS-TRAILER-REC REDEFINES WS-REG-TRAN-REC.
           05  TR-TRAN-TYPE                PIC X(10).
           05  TR-TRAN-COUNT               PIC 9(09).
           05  FILLER                      PIC X(101).

       01  WS-TODAY-DATE                   PIC 9(08).
       01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
           05  WS-TODAY-CCYY                PIC 9(04).
           05  WS-TODAY-MM                  PIC 9(02).
           05  WS-TODAY-DD                  PIC 9(02).

       77  ZERO-VAL                        PIC 9(01) VALUE 0.
       77  ONE-VAL                         PIC 9(01) VALUE 1.

      ******************************************************************
      * CSV WORK AREAS FOR THE REGISTRATION MASTER ROW.                *
      ******************************************************************
       01  WS-REGMSTR-LINE                 PIC X(130).

       01  WS-CSV-REG-FIELDS.
           05  WS-CSV-REG-NRIC             PIC X(09).
           05  WS-CSV-REG-NAME             PIC X(40).
           05  WS-CSV-REG-PROJECT          PIC X(30).
           05  WS-CSV-REG-STATUS           PIC X(10).
           05  WS-CSV-REG-SUBMITTED        PIC X(08).
           05  WS-CSV-REG-REVIEWED         PIC X(08).
           05  FILLER                      PIC X(05).

       01  WS-REGOUT-CSV-HEADER.
           05  FILLER PIC X(80) VALUE
               'Officer_NRIC,Officer_Name,Project_Name,Registration_Status'.
           05  FILLER PIC X(20) VALUE
               ',SubmittedAt,ReviewedAt'.

      ******************************************************************
      * CSV WORK AREAS FOR THE APPLICATION MASTER ROW (READ-ONLY HERE, *
      * LOADED JUST TO TEST "NOT ALSO A LIVE APPLICANT").              *
      ******************************************************************
       01  WS-APPLMSTR-LINE                PIC X(150).

       01  WS-CSV-APP-FIELDS.
           05  WS-CSV-APP-NAME             PIC X(40).
           05  WS-CSV-APP-NRIC             PIC X(09).
           05  WS-CSV-APP-AGE              PIC X(03).
           05  WS-CSV-APP-MARITAL-STAT     PIC X(07).
           05  WS-CSV-APP-PROJECT-NAME     PIC X(30).
           05  WS-CSV-APP-FLAT-TYPE        PIC X(10).
           05  WS-CSV-APP-STATUS           PIC X(15).
           05  WS-CSV-APP-WITHDRAW-REQ     PIC X(01).
           05  FILLER                      PIC X(05).

      ******************************************************************
      * CSV WORK AREAS FOR THE PROJECT MASTER ROW.                     *
      ******************************************************************
       01  WS-PROJMSTR-LINE                PIC X(300).

       01  WS-CSV-PROJ-FIELDS.
           05  WS-CSV-NAME                 PIC X(30).
           05  WS-CSV-NEIGHBORHOOD         PIC X(30).
           05  WS-CSV-FLAT-TYPE-1          PIC X(10).
           05  WS-CSV-UNITS-1              PIC X(04).
           05  WS-CSV-PRICE-1              PIC X(07).
           05  WS-CSV-FLAT-TYPE-2          PIC X(10).
           05  WS-CSV-UNITS-2              PIC X(04).
           05  WS-CSV-PRICE-2              PIC X(07).
           05  WS-CSV-OPEN-DATE            PIC X(08).
           05  WS-CSV-CLOSE-DATE           PIC X(08).
           05  WS-CSV-MANAGER              PIC X(40).
           05  WS-CSV-OFFICER-SLOTS        PIC X(02).
           05  WS-CSV-OFFICERS             PIC X(120).
           05  FILLER                      PIC X(05).

       01  WS-PROJOUT-CSV-HEADER.
           05  FILLER PIC X(80) VALUE
               'Project_Name,Neighborhood,Flat_Type_1,Flats_Available_1,'.
           05  FILLER PIC X(80) VALUE
               'Selling_Price_1,Flat_Type_2,Flats_Available_2,Selling_Pric'.
           05  FILLER PIC X(80) VALUE
               'e_2,Opening_Date,Closing_Date,Manager,Officer_Slots,Office'.
           05  FILLER PIC X(60) VALUE
               'rs'.

       77  WS-FIND-PROJ-NAME                PIC X(30).
       77  WS-NEW-PROJ-OPEN-DATE            PIC 9(08).
       77  WS-NEW-PROJ-CLOSE-DATE           PIC 9(08).

       COPY BTOREGR.
       COPY BTOAPP.
       COPY BTOPRJ.
       COPY BTODATE.
       COPY ABENDREC.

       01  WS-REPORT-HEADINGS.
           05  WS-HDR-LINE-1               PIC X(30)
                   VALUE 'BTO BATCH RUN CONTROLS'.
           05  WS-HDR-LINE-2               PIC X(42)
                   VALUE ALL '-'.
           05  FILLER                      PIC X(10).

       01  WS-REGISTRATIONS-LINE.
           05  FILLER                      PIC X(15)
                   VALUE 'REGISTRATIONS:'.
           05  FILLER                      PIC X(10) VALUE ' SUBMITTED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-SUBMITTED            PIC ZZZ9.
           05  FILLER                      PIC X(10) VALUE '  APPROVED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-APPROVED             PIC ZZZ9.
           05  FILLER                      PIC X(10) VALUE '  REJECTED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-REJECTED             PIC ZZZ9.
           05  FILLER                      PIC X(30) VALUE SPACES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  TRAN-RECORDS-READ           PIC 9(7) COMP.
           05  REG-SUBMITTED-CNT           PIC 9(7) COMP.
           05  REG-APPROVED-CNT            PIC 9(7) COMP.
           05  REG-REJECTED-CNT            PIC 9(7) COMP.
           05  REG-LOAD-COUNT              PIC 9(4) COMP.
           05  APP-LOAD-COUNT              PIC 9(4) COMP.
           05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
           05  FILLER                      PIC X(05).

       77  WS-SCAN-SUB                     PIC 9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
               88  NO-MORE-DATA                VALUE 'N'.
           05  OFFICER-IS-APPLICANT-SW     PIC X(01) VALUE 'N'.
               88  OFFICER-IS-APPLICANT        VALUE 'Y'.
           05  PROJ-FOUND-SW               PIC X(01) VALUE 'N'.
               88  PROJECT-FOUND                VALUE 'Y'.
           05  REG-FOUND-SW                PIC X(01) VALUE 'N'.
               88  REGISTRATION-FOUND          VALUE 'Y'.
           05  SLOTS-OK-SW                 PIC X(01) VALUE 'N'.
               88  SLOTS-ARE-AVAILABLE          VALUE 'Y'.
           05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
               88  TRAN-WAS-REJECTED           VALUE 'Y'.
           05  FILLER                      PIC X(05).

       LINKAGE SECTION.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA OR RT-IS-TRAILER.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE '000-HOUSEKEEPING' TO PARA-NAME.
           DISPLAY '******** BEGIN JOB BTOREG ********'.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
           PERFORM 830-LOAD-APP-TABLE THRU 830-EXIT.
           PERFORM 870-LOAD-REG-TABLE THRU 870-EXIT.
           PERFORM 905-READ-REGTRAN THRU 905-EXIT.
           IF NO-MORE-DATA
               MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE '100-MAINLINE' TO PARA-NAME.
           MOVE 'N' TO TRAN-REJECT-SW.
           EVALUATE TRUE
               WHEN RT-IS-SUBMIT
                   PERFORM 200-SUBMIT-REGISTRATION-RTN THRU 200-EXIT
               WHEN RT-IS-REVIEW
                   PERFORM 300-REVIEW-REGISTRATION-RTN THRU 300-EXIT
               WHEN OTHER
                   MOVE 'Y' TO TRAN-REJECT-SW.
           IF TRAN-WAS-REJECTED
               ADD 1 TO REG-REJECTED-CNT.
           PERFORM 905-READ-REGTRAN THRU 905-EXIT.
       100-EXIT.
           EXIT.

       200-SUBMIT-REGISTRATION-RTN.
           MOVE '200-SUBMIT-REGISTRATION-RTN' TO PARA-NAME.
      *    AN OFFICER WITH ANY EXISTING APPLICATION RECORD, ANY STATUS,
      *    MAY NEVER SUBMIT A REGISTRATION.
           PERFORM 210-CHECK-OFFICER-IS-APPL-RTN THRU 210-EXIT.
           IF OFFICER-IS-APPLICANT
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           MOVE RT-PROJECT-NAME TO WS-FIND-PROJ-NAME.
           PERFORM 220-FIND-PROJECT-RTN THRU 220-EXIT.
           IF NOT PROJECT-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           MOVE PRJ-T-OPEN-DATE(PRJ-IDX)  TO WS-NEW-PROJ-OPEN-DATE.
           MOVE PRJ-T-CLOSE-DATE(PRJ-IDX) TO WS-NEW-PROJ-CLOSE-DATE.

      *    ONLY THE OFFICER'S APPROVED REGISTRATIONS BLOCK ON WINDOW
      *    OVERLAP - PENDING AND REJECTED ROWS DO NOT.
           MOVE 'N' TO WS-OVERLAP-SW.
           PERFORM 230-TEST-OFFICER-REG-OVERLAP THRU 230-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > REG-LOAD-COUNT
                      OR DATES-OVERLAP.
           IF DATES-OVERLAP
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           ADD 1 TO REG-LOAD-COUNT.
           SET REG-IDX TO REG-LOAD-COUNT.
           MOVE RT-OFFICER-NRIC     TO REG-T-OFFICER-NRIC(REG-IDX).
           MOVE RT-OFFICER-NAME     TO REG-T-OFFICER-NAME(REG-IDX).
           MOVE RT-PROJECT-NAME     TO REG-T-PROJECT-NAME(REG-IDX).
           MOVE 'PENDING   '        TO REG-T-STATUS(REG-IDX).
           MOVE WS-TODAY-DATE       TO REG-T-SUBMITTED-DATE(REG-IDX).
           MOVE ZERO                TO REG-T-REVIEWED-DATE(REG-IDX).
           ADD 1 TO REG-SUBMITTED-CNT.
       200-EXIT.
           EXIT.

       210-CHECK-OFFICER-IS-APPL-RTN.
           MOVE '210-CHECK-OFFICER-IS-APPL-RTN' TO PARA-NAME.
           MOVE 'N' TO OFFICER-IS-APPLICANT-SW.
           SET APP-IDX TO 1.
           SEARCH APP-TABLE-REC
               AT END
                   MOVE 'N' TO OFFICER-IS-APPLICANT-SW
               WHEN APP-T-APPLICANT-NRIC(APP-IDX) = RT-OFFICER-NRIC
                   MOVE 'Y' TO OFFICER-IS-APPLICANT-SW.
       210-EXIT.
           EXIT.

       220-FIND-PROJECT-RTN.
           MOVE '220-FIND-PROJECT-RTN' TO PARA-NAME.
           MOVE 'N' TO PROJ-FOUND-SW.
           SET PRJ-IDX TO 1.
           SEARCH PRJ-TABLE-REC
               AT END
                   MOVE 'N' TO PROJ-FOUND-SW
               WHEN PRJ-T-NAME(PRJ-IDX) = WS-FIND-PROJ-NAME
                   MOVE 'Y' TO PROJ-FOUND-SW.
       220-EXIT.
           EXIT.

       230-TEST-OFFICER-REG-OVERLAP.
           MOVE '230-TEST-OFFICER-REG-OVERLAP' TO PARA-NAME.
           IF REG-T-OFFICER-NRIC(WS-SCAN-SUB) = RT-OFFICER-NRIC
                  AND REG-T-STATUS(WS-SCAN-SUB) = 'APPROVED  '
               MOVE REG-T-PROJECT-NAME(WS-SCAN-SUB) TO WS-FIND-PROJ-NAME
               PERFORM 235-FIND-PROJ-FOR-OVERLAP THRU 235-EXIT
               IF PROJECT-FOUND
                   MOVE PRJ-T-OPEN-DATE(PRJ-IDX)  TO WS-EXIST-OPEN-DATE
                   MOVE PRJ-T-CLOSE-DATE(PRJ-IDX) TO WS-EXIST-CLOSE-DATE
                   MOVE WS-NEW-PROJ-OPEN-DATE     TO WS-NEW-OPEN-DATE
                   MOVE WS-NEW-PROJ-CLOSE-DATE    TO WS-NEW-CLOSE-DATE
                   CALL 'BTOVOVL' USING WS-DATE-OVERLAP-AREA
               END-IF
           END-IF.
       230-EXIT.
           EXIT.

       235-FIND-PROJ-FOR-OVERLAP.
           MOVE '235-FIND-PROJ-FOR-OVERLAP' TO PARA-NAME.
           MOVE 'N' TO PROJ-FOUND-SW.
           SET PRJ-IDX TO 1.
           SEARCH PRJ-TABLE-REC
               AT END
                   MOVE 'N' TO PROJ-FOUND-SW
               WHEN PRJ-T-NAME(PRJ-IDX) = WS-FIND-PROJ-NAME
                   MOVE 'Y' TO PROJ-FOUND-SW.
       235-EXIT.
           EXIT.

       300-REVIEW-REGISTRATION-RTN.
           MOVE '300-REVIEW-REGISTRATION-RTN' TO PARA-NAME.
           PERFORM 310-FIND-REGISTRATION-RTN THRU 310-EXIT.
           IF NOT REGISTRATION-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           IF REG-T-STATUS(REG-IDX) NOT = 'PENDING   '
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           MOVE WS-TODAY-DATE TO REG-T-REVIEWED-DATE(REG-IDX).

           IF RT-DECISION-REJECT
               MOVE 'REJECTED  ' TO REG-T-STATUS(REG-IDX)
               ADD 1 TO REG-REJECTED-CNT
               GO TO 300-EXIT.

           MOVE REG-T-PROJECT-NAME(REG-IDX) TO WS-FIND-PROJ-NAME.
           PERFORM 220-FIND-PROJECT-RTN THRU 220-EXIT.
           IF NOT PROJECT-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           MOVE 'N' TO SLOTS-OK-SW.
           IF PRJ-T-OFFICER-SLOTS(PRJ-IDX) > 0
               MOVE 'Y' TO SLOTS-OK-SW.
           IF NOT SLOTS-ARE-AVAILABLE
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           SUBTRACT 1 FROM PRJ-T-OFFICER-SLOTS(PRJ-IDX).
           PERFORM 320-APPEND-OFFICER-NAME-RTN THRU 320-EXIT.
           MOVE 'APPROVED  ' TO REG-T-STATUS(REG-IDX).
           ADD 1 TO REG-APPROVED-CNT.
       300-EXIT.
           EXIT.

       310-FIND-REGISTRATION-RTN.
           MOVE '310-FIND-REGISTRATION-RTN' TO PARA-NAME.
           MOVE 'N' TO REG-FOUND-SW.
           SET REG-IDX TO 1.
           SEARCH REG-TABLE-REC
               AT END
                   MOVE 'N' TO REG-FOUND-SW
               WHEN REG-T-OFFICER-NRIC(REG-IDX) = RT-OFFICER-NRIC
                      AND REG-T-PROJECT-NAME(REG-IDX) = RT-PROJECT-NAME
                   MOVE 'Y' TO REG-FOUND-SW.
       310-EXIT.
           EXIT.

      ******************************************************************
      * APPENDS THE NEWLY-APPROVED OFFICER'S NAME TO THE PROJECT'S     *
      * PIPE-DELIMITED OFFICERS LIST.  IF THE LIST IS NOT EMPTY A      *
      * SEPARATOR IS PREFIXED FIRST.                                   *
      ******************************************************************
       320-APPEND-OFFICER-NAME-RTN.
           MOVE '320-APPEND-OFFICER-NAME-RTN' TO PARA-NAME.
           IF PRJ-T-OFFICERS-LIST(PRJ-IDX) = SPACES
               MOVE REG-T-OFFICER-NAME(REG-IDX)
                                    TO PRJ-T-OFFICERS-LIST(PRJ-IDX)
           ELSE
               STRING
                  FUNCTION TRIM(PRJ-T-OFFICERS-LIST(PRJ-IDX))
                                               DELIMITED BY SIZE
                  '|'                          DELIMITED BY SIZE
                  REG-T-OFFICER-NAME(REG-IDX)  DELIMITED BY SIZE
               INTO PRJ-T-OFFICERS-LIST(PRJ-IDX)
               END-STRING.
       320-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE '800-OPEN-FILES' TO PARA-NAME.
           OPEN INPUT REGTRAN.
           OPEN INPUT REGMSTR.
           OPEN INPUT APPLMSTR.
           OPEN INPUT PROJMSTR.
           OPEN OUTPUT REGOUT, PROJOUT, BTORPT, SYSOUT.
       800-EXIT.
           EXIT.

       810-LOAD-PROJ-TABLE.
           MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
           MOVE ZERO TO PRJ-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
           PERFORM 825-BUILD-PRJ-TABLE-ROW THRU 825-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       810-EXIT.
           EXIT.

       815-READ-PROJMSTR-HDR.
           MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       815-EXIT.
           EXIT.

       820-READ-PROJMSTR.
           MOVE '820-READ-PROJMSTR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       820-EXIT.
           EXIT.

       822-PARSE-PROJMSTR-LINE.
           MOVE '822-PARSE-PROJMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
                    WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
                    WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
                    WS-CSV-UNITS-2       WS-CSV-PRICE-2
                    WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
                    WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
                    WS-CSV-OFFICERS
           END-UNSTRING.
           MOVE WS-CSV-NAME             TO PRJ-NAME.
           MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
           MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
           MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
           MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
           MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
           MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
           MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
           MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
           MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
           MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
           MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
           MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
       822-EXIT.
           EXIT.

       825-BUILD-PRJ-TABLE-ROW.
           MOVE '825-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
           PERFORM 822-PARSE-PROJMSTR-LINE THRU 822-EXIT.
           ADD 1 TO PRJ-LOAD-COUNT.
           SET PRJ-IDX TO PRJ-LOAD-COUNT.
           MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
           MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
           MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
           MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
           MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
           MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
           MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
           MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
           IF PRJ-OPEN-DATE <= WS-TODAY-DATE
                  AND PRJ-CLOSE-DATE >= WS-TODAY-DATE
               MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
           ELSE
               MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
       825-EXIT.
           EXIT.

       830-LOAD-APP-TABLE.
           MOVE '830-LOAD-APP-TABLE' TO PARA-NAME.
           MOVE ZERO TO APP-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 835-READ-APPLMSTR-HDR THRU 835-EXIT.
           PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
           PERFORM 845-BUILD-APP-TABLE-ROW THRU 845-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       830-EXIT.
           EXIT.

       835-READ-APPLMSTR-HDR.
           MOVE '835-READ-APPLMSTR-HDR' TO PARA-NAME.
           READ APPLMSTR INTO WS-APPLMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       835-EXIT.
           EXIT.

       840-READ-APPLMSTR.
           MOVE '840-READ-APPLMSTR' TO PARA-NAME.
           READ APPLMSTR INTO WS-APPLMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       840-EXIT.
           EXIT.

       842-PARSE-APPLMSTR-LINE.
           MOVE '842-PARSE-APPLMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-APPLMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-APP-NAME     WS-CSV-APP-NRIC
                    WS-CSV-APP-AGE      WS-CSV-APP-MARITAL-STAT
                    WS-CSV-APP-PROJECT-NAME
                    WS-CSV-APP-FLAT-TYPE
                    WS-CSV-APP-STATUS   WS-CSV-APP-WITHDRAW-REQ
           END-UNSTRING.
           MOVE WS-CSV-APP-NAME         TO APP-APPLICANT-NAME.
           MOVE WS-CSV-APP-NRIC         TO APP-APPLICANT-NRIC.
           MOVE WS-CSV-APP-AGE          TO APP-APPLICANT-AGE.
           MOVE WS-CSV-APP-MARITAL-STAT TO APP-MARITAL-STAT.
           MOVE WS-CSV-APP-PROJECT-NAME TO APP-PROJECT-NAME.
           MOVE WS-CSV-APP-FLAT-TYPE    TO APP-FLAT-TYPE.
           MOVE WS-CSV-APP-STATUS       TO APP-STATUS.
           MOVE WS-CSV-APP-WITHDRAW-REQ TO APP-WITHDRAW-REQ.
       842-EXIT.
           EXIT.

       845-BUILD-APP-TABLE-ROW.
           MOVE '845-BUILD-APP-TABLE-ROW' TO PARA-NAME.
           PERFORM 842-PARSE-APPLMSTR-LINE THRU 842-EXIT.
           ADD 1 TO APP-LOAD-COUNT.
           SET APP-IDX TO APP-LOAD-COUNT.
           MOVE APP-RECORD TO APP-TABLE-REC(APP-IDX).
           PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
       845-EXIT.
           EXIT.

       870-LOAD-REG-TABLE.
           MOVE '870-LOAD-REG-TABLE' TO PARA-NAME.
           MOVE ZERO TO REG-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 875-READ-REGMSTR-HDR THRU 875-EXIT.
           PERFORM 880-READ-REGMSTR THRU 880-EXIT.
           PERFORM 885-BUILD-REG-TABLE-ROW THRU 885-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       870-EXIT.
           EXIT.

       875-READ-REGMSTR-HDR.
           MOVE '875-READ-REGMSTR-HDR' TO PARA-NAME.
           READ REGMSTR INTO WS-REGMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       875-EXIT.
           EXIT.

       880-READ-REGMSTR.
           MOVE '880-READ-REGMSTR' TO PARA-NAME.
           READ REGMSTR INTO WS-REGMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       880-EXIT.
           EXIT.

       882-PARSE-REGMSTR-LINE.
           MOVE '882-PARSE-REGMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-REGMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-REG-NRIC      WS-CSV-REG-NAME
                    WS-CSV-REG-PROJECT   WS-CSV-REG-STATUS
                    WS-CSV-REG-SUBMITTED WS-CSV-REG-REVIEWED
           END-UNSTRING.
           MOVE WS-CSV-REG-NRIC         TO REG-OFFICER-NRIC.
           MOVE WS-CSV-REG-NAME         TO REG-OFFICER-NAME.
           MOVE WS-CSV-REG-PROJECT      TO REG-PROJECT-NAME.
           MOVE WS-CSV-REG-STATUS       TO REG-STATUS.
           MOVE WS-CSV-REG-SUBMITTED    TO REG-SUBMITTED-DATE.
           MOVE WS-CSV-REG-REVIEWED     TO REG-REVIEWED-DATE.
       882-EXIT.
           EXIT.

       885-BUILD-REG-TABLE-ROW.
           MOVE '885-BUILD-REG-TABLE-ROW' TO PARA-NAME.
           PERFORM 882-PARSE-REGMSTR-LINE THRU 882-EXIT.
           ADD 1 TO REG-LOAD-COUNT.
           SET REG-IDX TO REG-LOAD-COUNT.
           MOVE REG-RECORD TO REG-TABLE-REC(REG-IDX).
           PERFORM 880-READ-REGMSTR THRU 880-EXIT.
       885-EXIT.
           EXIT.

       905-READ-REGTRAN.
           MOVE '905-READ-REGTRAN' TO PARA-NAME.
           READ REGTRAN INTO WS-REG-TRAN-REC
               AT END MOVE 'N' TO MORE-DATA-SW
               GO TO 905-EXIT
           END-READ.
           ADD 1 TO TRAN-RECORDS-READ.
       905-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE '900-CLEANUP' TO PARA-NAME.
           IF NOT RT-IS-TRAILER
               MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
               MOVE '** TRANSACTION FILE OUT OF BALANCE'
                                            TO ABEND-REASON
               MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
               MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
               WRITE SYSOUT-REC FROM ABEND-REC
               GO TO 1000-ABEND-RTN.

           PERFORM 930-WRITE-REGOUT-HDR THRU 930-EXIT.
           PERFORM 940-WRITE-REGOUT-ROW THRU 940-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > REG-LOAD-COUNT.

           PERFORM 950-WRITE-PROJOUT-HDR THRU 950-EXIT.
           PERFORM 960-WRITE-PROJOUT-ROW THRU 960-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT.

           PERFORM 920-WRITE-REPORT THRU 920-EXIT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '******** NORMAL END OF JOB BTOREG ********'.
       900-EXIT.
           EXIT.

       920-WRITE-REPORT.
           MOVE '920-WRITE-REPORT' TO PARA-NAME.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-1 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-2 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE REG-SUBMITTED-CNT TO WS-RPT-SUBMITTED.
           MOVE REG-APPROVED-CNT  TO WS-RPT-APPROVED.
           MOVE REG-REJECTED-CNT  TO WS-RPT-REJECTED.
           MOVE WS-REGISTRATIONS-LINE TO BTORPT-REC.
           WRITE BTORPT-REC.
       920-EXIT.
           EXIT.

       930-WRITE-REGOUT-HDR.
           MOVE '930-WRITE-REGOUT-HDR' TO PARA-NAME.
           MOVE WS-REGOUT-CSV-HEADER TO REGOUT-REC.
           WRITE REGOUT-REC.
       930-EXIT.
           EXIT.

       940-WRITE-REGOUT-ROW.
           MOVE '940-WRITE-REGOUT-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-REGMSTR-LINE.
           STRING REG-T-OFFICER-NRIC(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  REG-T-OFFICER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  REG-T-PROJECT-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  REG-T-STATUS(WS-SCAN-SUB)        DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  REG-T-SUBMITTED-DATE(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  REG-T-REVIEWED-DATE(WS-SCAN-SUB)  DELIMITED BY SIZE
               INTO WS-REGMSTR-LINE.
           MOVE WS-REGMSTR-LINE TO REGOUT-REC.
           WRITE REGOUT-REC.
       940-EXIT.
           EXIT.

       950-WRITE-PROJOUT-HDR.
           MOVE '950-WRITE-PROJOUT-HDR' TO PARA-NAME.
           MOVE WS-PROJOUT-CSV-HEADER TO PROJOUT-REC.
           WRITE PROJOUT-REC.
       950-EXIT.
           EXIT.

       960-WRITE-PROJOUT-ROW.
           MOVE '960-WRITE-PROJOUT-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-PROJMSTR-LINE.
           STRING PRJ-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-NEIGHBORHOOD(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-FLAT-TYPE-1(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-UNITS-AVAIL-1(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-PRICE-1(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-FLAT-TYPE-2(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-UNITS-AVAIL-2(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-PRICE-2(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OPEN-DATE(WS-SCAN-SUB)     DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-CLOSE-DATE(WS-SCAN-SUB)    DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-MANAGER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OFFICER-SLOTS(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                               DELIMITED BY SIZE
                  PRJ-T-OFFICERS-LIST(WS-SCAN-SUB) DELIMITED BY SIZE
               INTO WS-PROJMSTR-LINE.
           MOVE WS-PROJMSTR-LINE TO PROJOUT-REC.
           WRITE PROJOUT-REC.
       960-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE '850-CLOSE-FILES' TO PARA-NAME.
           CLOSE REGTRAN, REGMSTR, REGOUT, APPLMSTR, PROJMSTR, PROJOUT,
                 BTORPT, SYSOUT.
       850-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '*** ABNORMAL END OF JOB - BTOREG ***' UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
