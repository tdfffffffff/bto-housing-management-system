      ******************************************************************
      * BTOENQR                                                        *
      * HDB-BTO ENQUIRY MASTER RECORD LAYOUT                           *
      * ENQ-ID IS A SHOP-MAINTAINED 1-UP COUNTER ACROSS ALL ENQUIRIES, *
      * NOT A FILE-GENERATED KEY - EACH SUBMIT SETS IT TO MAX+1 OF     *
      * WHATEVER IS CURRENTLY IN THE TABLE.                            *
      ******************************************************************
       01  ENQ-RECORD.
           05  ENQ-ID                  PIC 9(06).
           05  ENQ-APPLICANT-NAME      PIC X(40).
           05  ENQ-APPLICANT-NRIC      PIC X(09).
           05  ENQ-PROJECT-NAME        PIC X(30).
           05  ENQ-CONTENT             PIC X(200).
           05  ENQ-RESPONSE            PIC X(200).
           05  ENQ-STATUS              PIC X(07).
               88  ENQ-STAT-OPEN           VALUE 'OPEN'.
               88  ENQ-STAT-CLOSED         VALUE 'CLOSED'.
               88  ENQ-STAT-DELETED        VALUE 'DELETED'.
           05  ENQ-CREATED-TS          PIC X(16).
           05  ENQ-MODIFIED-TS         PIC X(16).
           05  ENQ-RESPONDED-TS        PIC X(16).
           05  ENQ-RESPONDED-NRIC      PIC X(09).
           05  FILLER                  PIC X(01).

      ******************************************************************
      * IN-MEMORY ENQUIRY TABLE - LOADED AT HOUSEKEEPING TIME AND      *
      * SEARCHED LINEARLY BY ENQ-ID (EDIT/DELETE/REPLY) OR BY PROJECT  *
      * NAME AND STATUS (THE TWO LIST-OPEN-ENQUIRIES VIEWS).           *
      ******************************************************************
       01  ENQ-TABLE.
           05  ENQ-TABLE-REC OCCURS 1000 TIMES INDEXED BY ENQ-IDX.
               10  ENQ-T-ID                PIC 9(06).
               10  ENQ-T-APPLICANT-NAME    PIC X(40).
               10  ENQ-T-APPLICANT-NRIC    PIC X(09).
               10  ENQ-T-PROJECT-NAME      PIC X(30).
               10  ENQ-T-CONTENT           PIC X(200).
               10  ENQ-T-RESPONSE          PIC X(200).
               10  ENQ-T-STATUS            PIC X(07).
               10  ENQ-T-CREATED-TS        PIC X(16).
               10  ENQ-T-MODIFIED-TS       PIC X(16).
               10  ENQ-T-RESPONDED-TS      PIC X(16).
               10  ENQ-T-RESPONDED-NRIC    PIC X(09).
               10  FILLER                  PIC X(01).
