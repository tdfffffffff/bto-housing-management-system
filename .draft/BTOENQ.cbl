       IDENTIFICATION DIVISION.
      ******************************************************************
      * BTOENQ                                                         *
      * HDB BUILD-TO-ORDER SYSTEM                                      *
      * ENQUIRY PROCESSING BATCH                                       *
      *                                                                 *
      *          DRIVES THE APPLICANT ENQUIRY LIFECYCLE - SUBMIT, EDIT, *
      *          DELETE, AND OFFICER/MANAGER REPLY - AGAINST THE        *
      *          ENQUIRY MASTER.  CROSS-CHECKS THE APPLICATION MASTER   *
      *          (READ ONLY), THE PROJECT MASTER (READ ONLY, FOR THE    *
      *          MANAGER-NAME MATCH ON REPLY), AND THE REGISTRATION     *
      *          MASTER (READ ONLY, FOR THE OFFICER-AUTHORIZED-ON-      *
      *          PROJECT CHECK ON REPLY).  ALSO PRODUCES THE TWO        *
      *          "LIST OPEN ENQUIRIES" EXTRACTS USED BY THE OFFICER AND *
      *          MANAGER PORTAL SCREENS.  ONLY THE ENQUIRY MASTER IS    *
      *          EVER REWRITTEN - THE OTHER THREE ARE LOAD-AND-SEARCH   *
      *          TABLES, SAME SHAPE AS BTOPRMN/BTOAPPL/BTOREG.          *
      *                                                                 *
      *          NOTE FOR WHOEVER PICKS THIS UP NEXT: THE OFFICER-REPLY *
      *          AUTHORIZATION TEST ONLY REQUIRES *SOME* REGISTRATION   *
      *          ROW LINKING THE OFFICER TO THE PROJECT - PENDING AND   *
      *          REJECTED ROWS COUNT, NOT JUST APPROVED ONES.  THIS IS  *
      *          DELIBERATE, SEE POLICY MEMO 92-07 ADDENDUM 2, AND      *
      *          MATCHES THE PORTAL'S OWN LOOKUP ROUTINE EXACTLY - DO   *
      *          NOT "FIX" THIS TO REQUIRE APPROVED STATUS.             *
      ******************************************************************

               TRANSACTION FILE        -   ENQTRAN

               MASTER FILE (I-O)       -   ENQMSTR   (EnquiryList.csv)

               MASTER FILE (READ ONLY) -   APPLMSTR  (ApplicationList.csv)

               MASTER FILE (READ ONLY) -   PROJMSTR  (ProjectList.csv)

               MASTER FILE (READ ONLY) -   REGMSTR   (RegistrationList.csv)

               LIST EXTRACT (OUTPUT)   -   OFCLIST   (officer open-enquiry list)

               LIST EXTRACT (OUTPUT)   -   MGRLIST   (manager open-enquiry list)

               CONTROL REPORT          -   BTORPT

               DUMP FILE               -   SYSOUT

      ******************************************************************
       PROGRAM-ID.  BTOENQ.
       AUTHOR. R TIDWELL.
       INSTALLATION. HDB DATA PROCESSING.
       DATE-WRITTEN. 04/23/91.
       DATE-COMPILED. 04/23/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      * CHANGE LOG                                                     *
      *   042391 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
      *   091192 RT  0119  REPLY AUTHORIZATION NOW CROSS-CHECKS THE    *
      *                    REGISTRATION MASTER INSTEAD OF A HARD-CODED *
      *                    OFFICER-NAME LIST, POLICY MEMO 92-07        *
      *   052694 WK  0207  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
      *   042598 WK  0272  Y2K REVIEW - TIMESTAMPS ARE YYYY-MM-DD      *
      *                    HH:MM TEXT, ALREADY FOUR-DIGIT YEAR, NO     *
      *                    CHANGE REQUIRED                            *
      *   110700 JS  0315  ADDED EDITED/DELETED/REPLIED CONTROL        *
      *                    COUNTERS TO THE END-OF-JOB REPORT          *
      *   031004 JS  0365  DELETE NOW ONLY BLOCKS ON STATUS=CLOSED,    *
      *                    MATCHING THE PORTAL'S GUARD LITERALLY -     *
      *                    WAS ALSO REJECTING A SECOND DELETE OF A     *
      *                    DELETED ROW, TICKET HDB-1358 (THIS IS NOT   *
      *                    A BUG - SEE NOTE AT 280-DELETE-ENQUIRY-RTN) *
      *   081511 JS  0443  REPLY-AUTHORIZATION OFFICER CHECK RELAXED   *
      *                    TO ANY REGISTRATION STATUS, WAS REQUIRING   *
      *                    APPROVED - TICKET HDB-1625                 *
      *   030115 JS  0504  ENQUIRY MASTER REWRITTEN FOR THE COMMA-     *
      *                    DELIMITED LAYOUT THE PORTAL WRITES - SEE    *
      *                    BTOPRMN CHANGE 030115/0501                 *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT ENQTRAN
               ASSIGN TO UT-S-ENQTRAN
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT ENQMSTR
               ASSIGN TO UT-S-ENQMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS ENQMSTR-STATUS.

           SELECT ENQOUT
               ASSIGN TO UT-S-ENQOUT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT APPLMSTR
               ASSIGN TO UT-S-APPLMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS APPLMSTR-STATUS.

           SELECT PROJMSTR
               ASSIGN TO UT-S-PROJMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS PROJMSTR-STATUS.

           SELECT REGMSTR
               ASSIGN TO UT-S-REGMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS REGMSTR-STATUS.

           SELECT OFCLIST
               ASSIGN TO UT-S-OFCLIST
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT MGRLIST
               ASSIGN TO UT-S-MGRLIST
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT BTORPT
               ASSIGN TO UT-S-BTORPT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                     PIC X(130).

      ****** TRANSACTION FILE FROM THE APPLICANT/OFFICER/MANAGER
      ****** PORTALS - ONE ROW PER SUBMIT/EDIT/DELETE/REPLY/LIST
      ****** REQUEST, PLUS A TRAILER ROW.
       FD  ENQTRAN
           RECORD CONTAINS 500 CHARACTERS
           DATA RECORD IS ENQTRAN-REC.
       01  ENQTRAN-REC                    PIC X(500).

      ****** ENQUIRY MASTER - COMMA-DELIMITED TEXT, ONE HEADER ROW
      ****** FOLLOWED BY ONE ROW PER ENQUIRY, KEYED BY ENQ-ID.
       FD  ENQMSTR
           RECORD CONTAINS 600 CHARACTERS
           DATA RECORD IS ENQMSTR-REC.
       01  ENQMSTR-REC                    PIC X(600).

       FD  ENQOUT
           RECORD CONTAINS 600 CHARACTERS
           DATA RECORD IS ENQOUT-REC.
       01  ENQOUT-REC                     PIC X(600).
       01  ENQOUT-REC-ID-VIEW REDEFINES ENQOUT-REC.
           05  EOV-ID-AREA                 PIC X(50).
           05  FILLER                      PIC X(550).

      ****** APPLICATION MASTER - READ ONLY, NEEDED ONLY TO KEEP THE
      ****** PARALLEL-STRUCTURE OF THE OTHER THREE BATCH JOBS; NOT
      ****** ACTUALLY CONSULTED BY ANY ENQUIRY RULE TODAY.
       FD  APPLMSTR
           RECORD CONTAINS 150 CHARACTERS
           DATA RECORD IS APPLMSTR-REC.
       01  APPLMSTR-REC                   PIC X(150).

      ****** PROJECT MASTER - READ ONLY, FOR THE MANAGER-NAME MATCH AT
      ****** REPLY TIME.
       FD  PROJMSTR
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS PROJMSTR-REC.
       01  PROJMSTR-REC                   PIC X(300).

      ****** REGISTRATION MASTER - READ ONLY, FOR THE OFFICER
      ****** AUTHORIZED-ON-PROJECT CHECK AT REPLY TIME AND FOR THE
      ****** LIST-OPEN-FOR-OFFICER EXTRACT.
       FD  REGMSTR
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS REGMSTR-REC.
       01  REGMSTR-REC                    PIC X(130).

       FD  OFCLIST
           RECORD CONTAINS 600 CHARACTERS
           DATA RECORD IS OFCLIST-REC.
       01  OFCLIST-REC                    PIC X(600).

       FD  MGRLIST
           RECORD CONTAINS 600 CHARACTERS
           DATA RECORD IS MGRLIST-REC.
       01  MGRLIST-REC                    PIC X(600).

       FD  BTORPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BTORPT-REC.
       01  BTORPT-REC                     PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  ENQMSTR-STATUS              PIC X(2).
               88 ENQ-RECORD-FOUND             VALUE "00".
           05  APPLMSTR-STATUS             PIC X(2).
               88 RECORD-FOUND                 VALUE "00".
           05  PROJMSTR-STATUS             PIC X(2).
               88 PROJECT-RECORD-FOUND        VALUE "00".
           05  REGMSTR-STATUS              PIC X(2).
               88 REG-RECORD-FOUND            VALUE "00".
           05  OFCODE                      PIC X(2).
               88 CODE-WRITE                  VALUE SPACES.
           05  FILLER                      PIC X(06).

      ******************************************************************
      * TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
      * LAYOUT SO ONE ENQTRAN-REC AREA SERVES BOTH RECORD TYPES.       *
      ******************************************************************
       01  WS-ENQ-TRAN-REC.
           05  ET-TRAN-TYPE                PIC X(10).
               88  ET-IS-SUBMIT                VALUE 'SUBMIT'.
               88  ET-IS-EDIT                  VALUE 'EDIT'.
               88  ET-IS-DELETE                VALUE 'DELETE'.
               88  ET-IS-REPLY                 VALUE 'REPLY'.
               88  ET-IS-LIST-OFFICER          VALUE 'LIST-OFCR'.
               88  ET-IS-LIST-MANAGER          VALUE 'LIST-MGR'.
               88  ET-IS-TRAILER               VALUE 'TRAILER'.
           05  ET-ENQ-ID                   PIC 9(06).
           05  ET-REQUESTER-NRIC           PIC X(09).
           05  ET-REQUESTER-NAME           PIC X(40).
           05  ET-REQUESTER-ROLE           PIC X(09).
               88  ET-ROLE-IS-APPLICANT        VALUE 'APPLICANT'.
               88  ET-ROLE-IS-OFFICER          VALUE 'OFFICER'.
               88  ET-ROLE-IS-MANAGER          VALUE 'MANAGER'.
           05  ET-PROJECT-NAME             PIC X(30).
           05  ET-CONTENT                  PIC X(200).
           05  ET-RESPONSE                 PIC X(200).
           05  FILLER                      PIC X(05).

       01  WS-TRAILER-REC REDEFINES WS-ENQ-TRAN-REC.
           05  TR-TRAN-TYPE                PIC X(10).
           05  TR-TRAN-COUNT               PIC 9(09).
           05  FILLER                      PIC X(481).

       01  WS-TODAY-DATE                   PIC 9(08).
       01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
           05  WS-TODAY-CCYY                PIC 9(04).
           05  WS-TODAY-MM                  PIC 9(02).
           05  WS-TODAY-DD                  PIC 9(02).
       01  WS-TODAY-TIME                   PIC 9(06).
       01  WS-TODAY-TIME-PARTS REDEFINES WS-TODAY-TIME.
           05  WS-TODAY-HH                  PIC 9(02).
           05  WS-TODAY-MN                  PIC 9(02).
           05  FILLER                       PIC 9(02).

      ******************************************************************
      * NOW-TIMESTAMP - BUILT AS YYYY-MM-DD HH:MM, PER THE RECORD'S    *
      * X(16) TEXT-TIMESTAMP LAYOUT (SAME FORMAT THE PORTAL WRITES).   *
      ******************************************************************
       01  WS-NOW-TIMESTAMP                PIC X(16).
       01  WS-NOW-TS-PARTS REDEFINES WS-NOW-TIMESTAMP.
           05  WS-NOWTS-CCYY                PIC X(04).
           05  FILLER                       PIC X(01) VALUE '-'.
           05  WS-NOWTS-MM                  PIC X(02).
           05  FILLER                       PIC X(01) VALUE '-'.
           05  WS-NOWTS-DD                  PIC X(02).
           05  FILLER                       PIC X(01) VALUE SPACE.
           05  WS-NOWTS-HH                  PIC X(02).
           05  FILLER                       PIC X(01) VALUE ':'.
           05  WS-NOWTS-MN                  PIC X(02).

       77  ZERO-VAL                        PIC 9(01) VALUE 0.
       77  ONE-VAL                         PIC 9(01) VALUE 1.

      ******************************************************************
      * CSV WORK AREAS FOR THE ENQUIRY MASTER ROW.                     *
      ******************************************************************
       01  WS-ENQMSTR-LINE                 PIC X(600).

       01  WS-APPLMSTR-LINE                 PIC X(150).
       01  WS-PROJMSTR-LINE                 PIC X(300).
       01  WS-REGMSTR-LINE                  PIC X(130).

       01  WS-CSV-ENQ-FIELDS.
           05  WS-CSV-ENQ-ID               PIC X(06).
           05  WS-CSV-ENQ-NAME             PIC X(40).
           05  WS-CSV-ENQ-NRIC             PIC X(09).
           05  WS-CSV-ENQ-PROJECT-NAME     PIC X(30).
           05  WS-CSV-ENQ-CONTENT          PIC X(200).
           05  WS-CSV-ENQ-RESPONSE         PIC X(200).
           05  WS-CSV-ENQ-STATUS           PIC X(07).
           05  WS-CSV-ENQ-CREATED-TS       PIC X(16).
           05  WS-CSV-ENQ-MODIFIED-TS      PIC X(16).
           05  WS-CSV-ENQ-RESPONDED-TS     PIC X(16).
           05  WS-CSV-ENQ-RESPONDED-NRIC   PIC X(09).
           05  FILLER                      PIC X(05).

       01  WS-ENQOUT-CSV-HEADER.
           05  FILLER PIC X(80) VALUE
               'Enquiry_ID,Applicant_Name,Applicant_NRIC,Project_Name,Conte'.
           05  FILLER PIC X(80) VALUE
               'nt,Response,Status,Created_At,Last_Modified,Responded_At,Re'.
           05  FILLER PIC X(60) VALUE
               'sponded_By'.

      ******************************************************************
      * CSV WORK AREAS FOR THE READ-ONLY MASTERS (APPLICATION/PROJECT/ *
      * REGISTRATION) - NO CSV-HEADER GROUP NEEDED, THESE ARE LOADED   *
      * BUT NEVER REWRITTEN BY THIS JOB.                               *
      ******************************************************************
       01  WS-CSV-APP-FIELDS.
           05  WS-CSV-APP-NAME             PIC X(40).
           05  WS-CSV-APP-NRIC             PIC X(09).
           05  WS-CSV-APP-AGE              PIC X(03).
           05  WS-CSV-APP-MARITAL-STAT     PIC X(07).
           05  WS-CSV-APP-PROJECT-NAME     PIC X(30).
           05  WS-CSV-APP-FLAT-TYPE        PIC X(10).
           05  WS-CSV-APP-STATUS           PIC X(15).
           05  WS-CSV-APP-WITHDRAW-REQ     PIC X(01).
           05  FILLER                      PIC X(05).

       01  WS-CSV-PROJ-FIELDS.
           05  WS-CSV-NAME                 PIC X(30).
           05  WS-CSV-NEIGHBORHOOD         PIC X(30).
           05  WS-CSV-FLAT-TYPE-1          PIC X(10).
           05  WS-CSV-UNITS-1              PIC X(04).
           05  WS-CSV-PRICE-1              PIC X(07).
           05  WS-CSV-FLAT-TYPE-2          PIC X(10).
           05  WS-CSV-UNITS-2              PIC X(04).
           05  WS-CSV-PRICE-2              PIC X(07).
           05  WS-CSV-OPEN-DATE            PIC X(08).
           05  WS-CSV-CLOSE-DATE           PIC X(08).
           05  WS-CSV-MANAGER              PIC X(40).
           05  WS-CSV-OFFICER-SLOTS        PIC X(02).
           05  WS-CSV-OFFICERS             PIC X(120).
           05  FILLER                      PIC X(05).

       01  WS-CSV-REG-FIELDS.
           05  WS-CSV-REG-OFFICER-NRIC     PIC X(09).
           05  WS-CSV-REG-OFFICER-NAME     PIC X(40).
           05  WS-CSV-REG-PROJECT-NAME     PIC X(30).
           05  WS-CSV-REG-STATUS           PIC X(10).
           05  WS-CSV-REG-SUBMITTED-DATE   PIC X(08).
           05  WS-CSV-REG-REVIEWED-DATE    PIC X(08).
           05  FILLER                      PIC X(05).

       77  WS-FIND-ENQ-ID                  PIC 9(06).

       01  WS-REPORT-HEADINGS.
           05  WS-HDR-LINE-1               PIC X(30)
                   VALUE 'BTO BATCH RUN CONTROLS'.
           05  WS-HDR-LINE-2               PIC X(42)
                   VALUE ALL '-'.
           05  FILLER                      PIC X(10).

       01  WS-ENQUIRIES-LINE.
           05  FILLER                      PIC X(15)
                   VALUE 'ENQUIRIES    : '.
           05  FILLER                      PIC X(10) VALUE 'SUBMITTED '.
           05  WS-RPT-SUBMITTED            PIC ZZZ9.
           05  FILLER                      PIC X(08) VALUE '  EDITED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-EDITED               PIC ZZZ9.
           05  FILLER                      PIC X(09) VALUE '  DELETED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-DELETED              PIC ZZZ9.
           05  FILLER                      PIC X(09) VALUE '  REPLIED'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  WS-RPT-REPLIED              PIC ZZZ9.
           05  FILLER                      PIC X(15) VALUE SPACES.

       01  COUNTERS-AND-ACCUMULATORS.
           05  TRAN-RECORDS-READ           PIC 9(7) COMP.
           05  ENQ-SUBMITTED-CNT           PIC 9(7) COMP.
           05  ENQ-EDITED-CNT              PIC 9(7) COMP.
           05  ENQ-DELETED-CNT             PIC 9(7) COMP.
           05  ENQ-REPLIED-CNT             PIC 9(7) COMP.
           05  ENQ-LOAD-COUNT              PIC 9(4) COMP.
           05  APP-LOAD-COUNT              PIC 9(4) COMP.
           05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
           05  REG-LOAD-COUNT              PIC 9(4) COMP.
           05  FILLER                      PIC X(05).

       77  WS-SEARCH-SUB                   PIC 9(4) COMP.
       77  WS-SCAN-SUB                     PIC 9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
               88  NO-MORE-DATA                VALUE 'N'.
           05  ENQ-FOUND-SW                PIC X(01) VALUE 'N'.
               88  ENQUIRY-FOUND                VALUE 'Y'.
           05  PROJ-FOUND-SW               PIC X(01) VALUE 'N'.
               88  PROJECT-FOUND                VALUE 'Y'.
           05  OFCR-AUTH-SW                PIC X(01) VALUE 'N'.
               88  OFFICER-IS-AUTHORIZED        VALUE 'Y'.
           05  MGR-AUTH-SW                 PIC X(01) VALUE 'N'.
               88  MANAGER-IS-AUTHORIZED        VALUE 'Y'.
           05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
               88  TRAN-WAS-REJECTED           VALUE 'Y'.
           05  FILLER                      PIC X(05).

       COPY BTOENQR.
       COPY BTOAPP.
       COPY BTOPRJ.
       COPY BTOREGR.
       COPY ABENDREC.

       01  WS-BTORPT-LINE.
           05  FILLER                      PIC X(132).

       LINKAGE SECTION.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA OR ET-IS-TRAILER.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE '000-HOUSEKEEPING' TO PARA-NAME.
           DISPLAY '******** BEGIN JOB BTOENQ ********'.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-TIME FROM TIME.
           PERFORM 110-BUILD-NOW-TIMESTAMP THRU 110-EXIT.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
           PERFORM 830-LOAD-APP-TABLE THRU 830-EXIT.
           PERFORM 870-LOAD-REG-TABLE THRU 870-EXIT.
           PERFORM 890-LOAD-ENQ-TABLE THRU 890-EXIT.
           PERFORM 905-READ-ENQTRAN THRU 905-EXIT.
           IF NO-MORE-DATA
               MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       110-BUILD-NOW-TIMESTAMP.
           MOVE '110-BUILD-NOW-TIMESTAMP' TO PARA-NAME.
           MOVE WS-TODAY-CCYY TO WS-NOWTS-CCYY.
           MOVE WS-TODAY-MM   TO WS-NOWTS-MM.
           MOVE WS-TODAY-DD   TO WS-NOWTS-DD.
           MOVE WS-TODAY-HH   TO WS-NOWTS-HH.
           MOVE WS-TODAY-MN   TO WS-NOWTS-MN.
       110-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE '100-MAINLINE' TO PARA-NAME.
           MOVE 'N' TO TRAN-REJECT-SW.
           EVALUATE TRUE
               WHEN ET-IS-SUBMIT
                   PERFORM 200-SUBMIT-ENQUIRY-RTN THRU 200-EXIT
               WHEN ET-IS-EDIT
                   PERFORM 250-EDIT-ENQUIRY-RTN THRU 250-EXIT
               WHEN ET-IS-DELETE
                   PERFORM 280-DELETE-ENQUIRY-RTN THRU 280-EXIT
               WHEN ET-IS-REPLY
                   PERFORM 300-REPLY-ENQUIRY-RTN THRU 300-EXIT
               WHEN ET-IS-LIST-OFFICER
                   PERFORM 500-LIST-OPEN-FOR-OFFICER-RTN THRU 500-EXIT
               WHEN ET-IS-LIST-MANAGER
                   PERFORM 550-LIST-OPEN-FOR-MANAGER-RTN THRU 550-EXIT
               WHEN OTHER
                   MOVE 'Y' TO TRAN-REJECT-SW.
           PERFORM 905-READ-ENQTRAN THRU 905-EXIT.
       100-EXIT.
           EXIT.

       200-SUBMIT-ENQUIRY-RTN.
           MOVE '200-SUBMIT-ENQUIRY-RTN' TO PARA-NAME.
      *    BLANK CONTENT IS ALWAYS REJECTED BEFORE ANY STATE CHANGE.
           IF ET-CONTENT = SPACES
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 200-EXIT.

           PERFORM 210-NEXT-ENQ-ID-RTN THRU 210-EXIT.
           ADD 1 TO ENQ-LOAD-COUNT.
           SET ENQ-IDX TO ENQ-LOAD-COUNT.
           MOVE WS-FIND-ENQ-ID             TO ENQ-T-ID(ENQ-IDX).
           MOVE ET-REQUESTER-NAME          TO ENQ-T-APPLICANT-NAME(ENQ-IDX).
           MOVE ET-REQUESTER-NRIC          TO ENQ-T-APPLICANT-NRIC(ENQ-IDX).
           MOVE ET-PROJECT-NAME            TO ENQ-T-PROJECT-NAME(ENQ-IDX).
           MOVE ET-CONTENT                 TO ENQ-T-CONTENT(ENQ-IDX).
           MOVE SPACES                     TO ENQ-T-RESPONSE(ENQ-IDX).
           MOVE 'OPEN   '                  TO ENQ-T-STATUS(ENQ-IDX).
           MOVE WS-NOW-TIMESTAMP           TO ENQ-T-CREATED-TS(ENQ-IDX).
           MOVE WS-NOW-TIMESTAMP           TO ENQ-T-MODIFIED-TS(ENQ-IDX).
           MOVE SPACES                     TO ENQ-T-RESPONDED-TS(ENQ-IDX).
           MOVE SPACES                     TO ENQ-T-RESPONDED-NRIC(ENQ-IDX).
           ADD 1 TO ENQ-SUBMITTED-CNT.
       200-EXIT.
           EXIT.

       210-NEXT-ENQ-ID-RTN.
      *    ENQ-ID IS A SHOP-MAINTAINED 1-UP COUNTER - NEXT ID IS ALWAYS
      *    MAX EXISTING ID PLUS 1, NOT A FILE-GENERATED KEY.
           MOVE '210-NEXT-ENQ-ID-RTN' TO PARA-NAME.
           MOVE ZERO TO WS-FIND-ENQ-ID.
           PERFORM 215-SCAN-FOR-MAX-ID THRU 215-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > ENQ-LOAD-COUNT.
           ADD 1 TO WS-FIND-ENQ-ID.
       210-EXIT.
           EXIT.

       215-SCAN-FOR-MAX-ID.
           MOVE '215-SCAN-FOR-MAX-ID' TO PARA-NAME.
           IF ENQ-T-ID(WS-SCAN-SUB) > WS-FIND-ENQ-ID
               MOVE ENQ-T-ID(WS-SCAN-SUB) TO WS-FIND-ENQ-ID.
       215-EXIT.
           EXIT.

       220-FIND-ENQUIRY-RTN.
           MOVE '220-FIND-ENQUIRY-RTN' TO PARA-NAME.
           MOVE 'N' TO ENQ-FOUND-SW.
           SET ENQ-IDX TO 1.
           SEARCH ENQ-TABLE-REC
               AT END
                   MOVE 'N' TO ENQ-FOUND-SW
               WHEN ENQ-T-ID(ENQ-IDX) = ET-ENQ-ID
                   MOVE 'Y' TO ENQ-FOUND-SW.
       220-EXIT.
           EXIT.

       250-EDIT-ENQUIRY-RTN.
           MOVE '250-EDIT-ENQUIRY-RTN' TO PARA-NAME.
           PERFORM 220-FIND-ENQUIRY-RTN THRU 220-EXIT.
           IF NOT ENQUIRY-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           IF ENQ-T-APPLICANT-NRIC(ENQ-IDX) NOT = ET-REQUESTER-NRIC
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           IF ENQ-T-STATUS(ENQ-IDX) NOT = 'OPEN   '
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           IF ET-CONTENT = SPACES
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 250-EXIT.

           MOVE ET-CONTENT       TO ENQ-T-CONTENT(ENQ-IDX).
           MOVE WS-NOW-TIMESTAMP TO ENQ-T-MODIFIED-TS(ENQ-IDX).
           ADD 1 TO ENQ-EDITED-CNT.
       250-EXIT.
           EXIT.

       280-DELETE-ENQUIRY-RTN.
           MOVE '280-DELETE-ENQUIRY-RTN' TO PARA-NAME.
           PERFORM 220-FIND-ENQUIRY-RTN THRU 220-EXIT.
           IF NOT ENQUIRY-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 280-EXIT.

           IF ENQ-T-APPLICANT-NRIC(ENQ-IDX) NOT = ET-REQUESTER-NRIC
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 280-EXIT.

      *    THE PORTAL'S GUARD ONLY TESTS STATUS=CLOSED - IT DOES NOT
      *    ALSO BLOCK ON STATUS=DELETED.  A DELETED ENQUIRY CAN
      *    THEREFORE BE "DELETED" AGAIN UNDER THIS RULE.  REPLICATED
      *    LITERALLY - DO NOT ADD A STRICTER GUARD HERE, SEE TICKET
      *    HDB-1358 DISPOSITION (WON'T FIX, MATCHES PORTAL BEHAVIOR).
           IF ENQ-T-STATUS(ENQ-IDX) = 'CLOSED '
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 280-EXIT.

           MOVE 'DELETED'        TO ENQ-T-STATUS(ENQ-IDX).
           MOVE WS-NOW-TIMESTAMP TO ENQ-T-MODIFIED-TS(ENQ-IDX).
           ADD 1 TO ENQ-DELETED-CNT.
       280-EXIT.
           EXIT.

       300-REPLY-ENQUIRY-RTN.
           MOVE '300-REPLY-ENQUIRY-RTN' TO PARA-NAME.
           PERFORM 220-FIND-ENQUIRY-RTN THRU 220-EXIT.
           IF NOT ENQUIRY-FOUND
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           IF ET-RESPONSE = SPACES
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           IF ENQ-T-STATUS(ENQ-IDX) NOT = 'OPEN   '
               MOVE 'Y' TO TRAN-REJECT-SW
               GO TO 300-EXIT.

           IF ET-ROLE-IS-OFFICER
               PERFORM 320-CHECK-OFFICER-AUTH-RTN THRU 320-EXIT
               IF NOT OFFICER-IS-AUTHORIZED
                   MOVE 'Y' TO TRAN-REJECT-SW
                   GO TO 300-EXIT
               END-IF
           ELSE
               IF ET-ROLE-IS-MANAGER
                   PERFORM 330-CHECK-MANAGER-AUTH-RTN THRU 330-EXIT
                   IF NOT MANAGER-IS-AUTHORIZED
                       MOVE 'Y' TO TRAN-REJECT-SW
                       GO TO 300-EXIT
                   END-IF
               ELSE
                   MOVE 'Y' TO TRAN-REJECT-SW
                   GO TO 300-EXIT
               END-IF
           END-IF.

           MOVE ET-RESPONSE       TO ENQ-T-RESPONSE(ENQ-IDX).
           MOVE ET-REQUESTER-NRIC TO ENQ-T-RESPONDED-NRIC(ENQ-IDX).
           MOVE WS-NOW-TIMESTAMP  TO ENQ-T-RESPONDED-TS(ENQ-IDX).
           MOVE 'CLOSED '         TO ENQ-T-STATUS(ENQ-IDX).
           MOVE WS-NOW-TIMESTAMP  TO ENQ-T-MODIFIED-TS(ENQ-IDX).
           ADD 1 TO ENQ-REPLIED-CNT.
       300-EXIT.
           EXIT.

       320-CHECK-OFFICER-AUTH-RTN.
      *    ANY REGISTRATION ROW LINKING THIS OFFICER TO THE ENQUIRY'S
      *    PROJECT IS SUFFICIENT, REGARDLESS OF REG-STATUS - MATCHES
      *    THE PORTAL'S OWN LOOKUP ROUTINE, SEE PROGRAM BANNER.
           MOVE '320-CHECK-OFFICER-AUTH-RTN' TO PARA-NAME.
           MOVE 'N' TO OFCR-AUTH-SW.
           SET REG-IDX TO 1.
           SEARCH REG-TABLE-REC
               AT END
                   MOVE 'N' TO OFCR-AUTH-SW
               WHEN REG-T-OFFICER-NRIC(REG-IDX) = ET-REQUESTER-NRIC
                      AND REG-T-PROJECT-NAME(REG-IDX) =
                          ENQ-T-PROJECT-NAME(ENQ-IDX)
                   MOVE 'Y' TO OFCR-AUTH-SW.
       320-EXIT.
           EXIT.

       330-CHECK-MANAGER-AUTH-RTN.
           MOVE '330-CHECK-MANAGER-AUTH-RTN' TO PARA-NAME.
           MOVE 'N' TO MGR-AUTH-SW.
           MOVE 'N' TO PROJ-FOUND-SW.
           SET PRJ-IDX TO 1.
           SEARCH PRJ-TABLE-REC
               AT END
                   MOVE 'N' TO PROJ-FOUND-SW
               WHEN PRJ-T-NAME(PRJ-IDX) = ENQ-T-PROJECT-NAME(ENQ-IDX)
                   MOVE 'Y' TO PROJ-FOUND-SW.
           IF PROJECT-FOUND
                  AND PRJ-T-MANAGER-NAME(PRJ-IDX) = ET-REQUESTER-NAME
               MOVE 'Y' TO MGR-AUTH-SW.
       330-EXIT.
           EXIT.

       500-LIST-OPEN-FOR-OFFICER-RTN.
      *    SELECT THE OFFICER'S APPROVED REGISTRATIONS WHOSE PROJECT
      *    WINDOW [OPEN,CLOSE] CONTAINS TODAY, THEN ALL OPEN ENQUIRIES
      *    FOR THOSE PROJECTS.
           MOVE '500-LIST-OPEN-FOR-OFFICER-RTN' TO PARA-NAME.
           PERFORM 510-SCAN-REG-FOR-OFFICER THRU 510-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > REG-LOAD-COUNT.
       500-EXIT.
           EXIT.

       510-SCAN-REG-FOR-OFFICER.
           MOVE '510-SCAN-REG-FOR-OFFICER' TO PARA-NAME.
           IF REG-T-OFFICER-NRIC(WS-SCAN-SUB) = ET-REQUESTER-NRIC
                  AND REG-T-STATUS(WS-SCAN-SUB) = 'APPROVED  '
               MOVE REG-T-PROJECT-NAME(WS-SCAN-SUB) TO WS-CSV-NAME
               PERFORM 520-FIND-PROJ-FOR-WINDOW THRU 520-EXIT
               IF PROJECT-FOUND
                      AND PRJ-T-OPEN-DATE(PRJ-IDX)  <= WS-TODAY-DATE
                      AND PRJ-T-CLOSE-DATE(PRJ-IDX) >= WS-TODAY-DATE
                   PERFORM 525-WRITE-OFCLIST-FOR-PROJ THRU 525-EXIT
                           VARYING WS-SEARCH-SUB FROM 1 BY 1
                           UNTIL WS-SEARCH-SUB > ENQ-LOAD-COUNT
               END-IF
           END-IF.
       510-EXIT.
           EXIT.

       520-FIND-PROJ-FOR-WINDOW.
           MOVE '520-FIND-PROJ-FOR-WINDOW' TO PARA-NAME.
           MOVE 'N' TO PROJ-FOUND-SW.
           SET PRJ-IDX TO 1.
           SEARCH PRJ-TABLE-REC
               AT END
                   MOVE 'N' TO PROJ-FOUND-SW
               WHEN PRJ-T-NAME(PRJ-IDX) = WS-CSV-NAME
                   MOVE 'Y' TO PROJ-FOUND-SW.
       520-EXIT.
           EXIT.

       525-WRITE-OFCLIST-FOR-PROJ.
           MOVE '525-WRITE-OFCLIST-FOR-PROJ' TO PARA-NAME.
           IF ENQ-T-PROJECT-NAME(WS-SEARCH-SUB) = WS-CSV-NAME
                  AND ENQ-T-STATUS(WS-SEARCH-SUB) = 'OPEN   '
               PERFORM 527-BUILD-ENQ-LIST-ROW THRU 527-EXIT
               MOVE WS-ENQMSTR-LINE TO OFCLIST-REC
               WRITE OFCLIST-REC
           END-IF.
       525-EXIT.
           EXIT.

       527-BUILD-ENQ-LIST-ROW.
      *    SHARED CSV-ROW BUILDER FOR BOTH LIST EXTRACTS - USES
      *    WS-SEARCH-SUB AS THE CURRENT ENQ-TABLE SUBSCRIPT.
           MOVE '527-BUILD-ENQ-LIST-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-ENQMSTR-LINE.
           STRING ENQ-T-ID(WS-SEARCH-SUB)            DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  ENQ-T-APPLICANT-NAME(WS-SEARCH-SUB) DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  ENQ-T-APPLICANT-NRIC(WS-SEARCH-SUB) DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  ENQ-T-PROJECT-NAME(WS-SEARCH-SUB)   DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  ENQ-T-CONTENT(WS-SEARCH-SUB)        DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  ENQ-T-RESPONSE(WS-SEARCH-SUB)       DELIMITED BY SIZE
                  ','                                 DELIMITED BY SIZE
                  ENQ-T-STATUS(WS-SEARCH-SUB)         DELIMITED BY SIZE
               INTO WS-ENQMSTR-LINE.
       527-EXIT.
           EXIT.

       550-LIST-OPEN-FOR-MANAGER-RTN.
      *    SELECT ALL OPEN ENQUIRIES WHOSE PROJECT'S MANAGER NAME
      *    MATCHES THE REQUESTER.
           MOVE '550-LIST-OPEN-FOR-MANAGER-RTN' TO PARA-NAME.
           PERFORM 560-SCAN-ENQ-FOR-MANAGER THRU 560-EXIT
                   VARYING WS-SEARCH-SUB FROM 1 BY 1
                   UNTIL WS-SEARCH-SUB > ENQ-LOAD-COUNT.
       550-EXIT.
           EXIT.

       560-SCAN-ENQ-FOR-MANAGER.
           MOVE '560-SCAN-ENQ-FOR-MANAGER' TO PARA-NAME.
           IF ENQ-T-STATUS(WS-SEARCH-SUB) = 'OPEN   '
               MOVE ENQ-T-PROJECT-NAME(WS-SEARCH-SUB) TO WS-CSV-NAME
               PERFORM 520-FIND-PROJ-FOR-WINDOW THRU 520-EXIT
               IF PROJECT-FOUND
                      AND PRJ-T-MANAGER-NAME(PRJ-IDX) = ET-REQUESTER-NAME
                   PERFORM 527-BUILD-ENQ-LIST-ROW THRU 527-EXIT
                   MOVE WS-ENQMSTR-LINE TO MGRLIST-REC
                   WRITE MGRLIST-REC
               END-IF
           END-IF.
       560-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE '800-OPEN-FILES' TO PARA-NAME.
           OPEN INPUT ENQTRAN.
           OPEN INPUT APPLMSTR.
           OPEN INPUT PROJMSTR.
           OPEN INPUT REGMSTR.
           OPEN OUTPUT ENQOUT, OFCLIST, MGRLIST, BTORPT, SYSOUT.
       800-EXIT.
           EXIT.

       810-LOAD-PROJ-TABLE.
           MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
           MOVE ZERO TO PRJ-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
           PERFORM 825-BUILD-PRJ-TABLE-ROW THRU 825-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       810-EXIT.
           EXIT.

       815-READ-PROJMSTR-HDR.
           MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       815-EXIT.
           EXIT.

       820-READ-PROJMSTR.
           MOVE '820-READ-PROJMSTR' TO PARA-NAME.
           READ PROJMSTR INTO WS-PROJMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       820-EXIT.
           EXIT.

       822-PARSE-PROJMSTR-LINE.
           MOVE '822-PARSE-PROJMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
                    WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
                    WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
                    WS-CSV-UNITS-2       WS-CSV-PRICE-2
                    WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
                    WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
                    WS-CSV-OFFICERS
           END-UNSTRING.
           MOVE WS-CSV-NAME             TO PRJ-NAME.
           MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
           MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
           MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
           MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
           MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
           MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
           MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
           MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
           MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
           MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
           MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
           MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
       822-EXIT.
           EXIT.

       825-BUILD-PRJ-TABLE-ROW.
           MOVE '825-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
           PERFORM 822-PARSE-PROJMSTR-LINE THRU 822-EXIT.
           ADD 1 TO PRJ-LOAD-COUNT.
           SET PRJ-IDX TO PRJ-LOAD-COUNT.
           MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
           MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
           MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
           MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
           MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
           MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
           MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
           MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
           MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
           MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
           MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
           PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
       825-EXIT.
           EXIT.

       830-LOAD-APP-TABLE.
           MOVE '830-LOAD-APP-TABLE' TO PARA-NAME.
           MOVE ZERO TO APP-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 835-READ-APPLMSTR-HDR THRU 835-EXIT.
           PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
           PERFORM 845-BUILD-APP-TABLE-ROW THRU 845-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       830-EXIT.
           EXIT.

       835-READ-APPLMSTR-HDR.
           MOVE '835-READ-APPLMSTR-HDR' TO PARA-NAME.
           READ APPLMSTR INTO WS-APPLMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       835-EXIT.
           EXIT.

       840-READ-APPLMSTR.
           MOVE '840-READ-APPLMSTR' TO PARA-NAME.
           READ APPLMSTR INTO WS-APPLMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       840-EXIT.
           EXIT.

       842-PARSE-APPLMSTR-LINE.
           MOVE '842-PARSE-APPLMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-APPLMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-APP-NAME     WS-CSV-APP-NRIC
                    WS-CSV-APP-AGE      WS-CSV-APP-MARITAL-STAT
                    WS-CSV-APP-PROJECT-NAME
                    WS-CSV-APP-FLAT-TYPE
                    WS-CSV-APP-STATUS   WS-CSV-APP-WITHDRAW-REQ
           END-UNSTRING.
           MOVE WS-CSV-APP-NAME         TO APP-APPLICANT-NAME.
           MOVE WS-CSV-APP-NRIC         TO APP-APPLICANT-NRIC.
           MOVE WS-CSV-APP-AGE          TO APP-APPLICANT-AGE.
           MOVE WS-CSV-APP-MARITAL-STAT TO APP-MARITAL-STAT.
           MOVE WS-CSV-APP-PROJECT-NAME TO APP-PROJECT-NAME.
           MOVE WS-CSV-APP-FLAT-TYPE    TO APP-FLAT-TYPE.
           MOVE WS-CSV-APP-STATUS       TO APP-STATUS.
           MOVE WS-CSV-APP-WITHDRAW-REQ TO APP-WITHDRAW-REQ.
       842-EXIT.
           EXIT.

       845-BUILD-APP-TABLE-ROW.
           MOVE '845-BUILD-APP-TABLE-ROW' TO PARA-NAME.
           PERFORM 842-PARSE-APPLMSTR-LINE THRU 842-EXIT.
           ADD 1 TO APP-LOAD-COUNT.
           SET APP-IDX TO APP-LOAD-COUNT.
           MOVE APP-RECORD TO APP-TABLE-REC(APP-IDX).
           PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
       845-EXIT.
           EXIT.

       870-LOAD-REG-TABLE.
           MOVE '870-LOAD-REG-TABLE' TO PARA-NAME.
           MOVE ZERO TO REG-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 875-READ-REGMSTR-HDR THRU 875-EXIT.
           PERFORM 880-READ-REGMSTR THRU 880-EXIT.
           PERFORM 885-BUILD-REG-TABLE-ROW THRU 885-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       870-EXIT.
           EXIT.

       875-READ-REGMSTR-HDR.
           MOVE '875-READ-REGMSTR-HDR' TO PARA-NAME.
           READ REGMSTR INTO WS-REGMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       875-EXIT.
           EXIT.

       880-READ-REGMSTR.
           MOVE '880-READ-REGMSTR' TO PARA-NAME.
           READ REGMSTR INTO WS-REGMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       880-EXIT.
           EXIT.

       882-PARSE-REGMSTR-LINE.
           MOVE '882-PARSE-REGMSTR-LINE' TO PARA-NAME.
           UNSTRING WS-REGMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-REG-OFFICER-NRIC  WS-CSV-REG-OFFICER-NAME
                    WS-CSV-REG-PROJECT-NAME  WS-CSV-REG-STATUS
                    WS-CSV-REG-SUBMITTED-DATE
                    WS-CSV-REG-REVIEWED-DATE
           END-UNSTRING.
           MOVE WS-CSV-REG-OFFICER-NRIC     TO REG-OFFICER-NRIC.
           MOVE WS-CSV-REG-OFFICER-NAME     TO REG-OFFICER-NAME.
           MOVE WS-CSV-REG-PROJECT-NAME     TO REG-PROJECT-NAME.
           MOVE WS-CSV-REG-STATUS           TO REG-STATUS.
           MOVE WS-CSV-REG-SUBMITTED-DATE   TO REG-SUBMITTED-DATE.
           MOVE WS-CSV-REG-REVIEWED-DATE    TO REG-REVIEWED-DATE.
       882-EXIT.
           EXIT.

       885-BUILD-REG-TABLE-ROW.
           MOVE '885-BUILD-REG-TABLE-ROW' TO PARA-NAME.
           PERFORM 882-PARSE-REGMSTR-LINE THRU 882-EXIT.
           ADD 1 TO REG-LOAD-COUNT.
           SET REG-IDX TO REG-LOAD-COUNT.
           MOVE REG-RECORD TO REG-TABLE-REC(REG-IDX).
           PERFORM 880-READ-REGMSTR THRU 880-EXIT.
       885-EXIT.
           EXIT.

       890-LOAD-ENQ-TABLE.
           MOVE '890-LOAD-ENQ-TABLE' TO PARA-NAME.
           MOVE ZERO TO ENQ-LOAD-COUNT.
           MOVE 'Y' TO MORE-DATA-SW.
           PERFORM 892-READ-ENQMSTR-HDR THRU 892-EXIT.
           PERFORM 894-READ-ENQMSTR THRU 894-EXIT.
           PERFORM 896-BUILD-ENQ-TABLE-ROW THRU 896-EXIT
                   UNTIL NO-MORE-DATA.
           MOVE 'Y' TO MORE-DATA-SW.
       890-EXIT.
           EXIT.

       892-READ-ENQMSTR-HDR.
           MOVE '892-READ-ENQMSTR-HDR' TO PARA-NAME.
           READ ENQMSTR INTO WS-ENQMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       892-EXIT.
           EXIT.

       894-READ-ENQMSTR.
           MOVE '894-READ-ENQMSTR' TO PARA-NAME.
           READ ENQMSTR INTO WS-ENQMSTR-LINE
               AT END MOVE 'N' TO MORE-DATA-SW
           END-READ.
       894-EXIT.
           EXIT.

       896-BUILD-ENQ-TABLE-ROW.
           MOVE '896-BUILD-ENQ-TABLE-ROW' TO PARA-NAME.
           UNSTRING WS-ENQMSTR-LINE DELIMITED BY ','
               INTO WS-CSV-ENQ-ID          WS-CSV-ENQ-NAME
                    WS-CSV-ENQ-NRIC        WS-CSV-ENQ-PROJECT-NAME
                    WS-CSV-ENQ-CONTENT     WS-CSV-ENQ-RESPONSE
                    WS-CSV-ENQ-STATUS      WS-CSV-ENQ-CREATED-TS
                    WS-CSV-ENQ-MODIFIED-TS WS-CSV-ENQ-RESPONDED-TS
                    WS-CSV-ENQ-RESPONDED-NRIC
           END-UNSTRING.
           ADD 1 TO ENQ-LOAD-COUNT.
           SET ENQ-IDX TO ENQ-LOAD-COUNT.
           MOVE WS-CSV-ENQ-ID              TO ENQ-T-ID(ENQ-IDX).
           MOVE WS-CSV-ENQ-NAME            TO ENQ-T-APPLICANT-NAME(ENQ-IDX).
           MOVE WS-CSV-ENQ-NRIC            TO ENQ-T-APPLICANT-NRIC(ENQ-IDX).
           MOVE WS-CSV-ENQ-PROJECT-NAME    TO ENQ-T-PROJECT-NAME(ENQ-IDX).
           MOVE WS-CSV-ENQ-CONTENT         TO ENQ-T-CONTENT(ENQ-IDX).
           MOVE WS-CSV-ENQ-RESPONSE        TO ENQ-T-RESPONSE(ENQ-IDX).
           MOVE WS-CSV-ENQ-STATUS          TO ENQ-T-STATUS(ENQ-IDX).
           MOVE WS-CSV-ENQ-CREATED-TS      TO ENQ-T-CREATED-TS(ENQ-IDX).
           MOVE WS-CSV-ENQ-MODIFIED-TS     TO ENQ-T-MODIFIED-TS(ENQ-IDX).
           MOVE WS-CSV-ENQ-RESPONDED-TS    TO ENQ-T-RESPONDED-TS(ENQ-IDX).
           MOVE WS-CSV-ENQ-RESPONDED-NRIC  TO ENQ-T-RESPONDED-NRIC(ENQ-IDX).
           PERFORM 894-READ-ENQMSTR THRU 894-EXIT.
       896-EXIT.
           EXIT.

       905-READ-ENQTRAN.
           MOVE '905-READ-ENQTRAN' TO PARA-NAME.
           READ ENQTRAN INTO WS-ENQ-TRAN-REC
               AT END MOVE 'N' TO MORE-DATA-SW
               GO TO 905-EXIT
           END-READ.
           ADD 1 TO TRAN-RECORDS-READ.
       905-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE '900-CLEANUP' TO PARA-NAME.
           IF NOT ET-IS-TRAILER
               MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
               MOVE '** TRANSACTION FILE OUT OF BALANCE'
                                            TO ABEND-REASON
               MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
               MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
               WRITE SYSOUT-REC FROM ABEND-REC
               GO TO 1000-ABEND-RTN.

           PERFORM 930-WRITE-ENQOUT-HDR THRU 930-EXIT.
           PERFORM 940-WRITE-ENQOUT-ROW THRU 940-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > ENQ-LOAD-COUNT.

           PERFORM 920-WRITE-REPORT THRU 920-EXIT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '******** NORMAL END OF JOB BTOENQ ********'.
       900-EXIT.
           EXIT.

       920-WRITE-REPORT.
           MOVE '920-WRITE-REPORT' TO PARA-NAME.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-1 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE SPACES TO BTORPT-REC.
           MOVE WS-HDR-LINE-2 TO BTORPT-REC.
           WRITE BTORPT-REC.
           MOVE ENQ-SUBMITTED-CNT TO WS-RPT-SUBMITTED.
           MOVE ENQ-EDITED-CNT    TO WS-RPT-EDITED.
           MOVE ENQ-DELETED-CNT   TO WS-RPT-DELETED.
           MOVE ENQ-REPLIED-CNT   TO WS-RPT-REPLIED.
           MOVE WS-ENQUIRIES-LINE TO BTORPT-REC.
           WRITE BTORPT-REC.
       920-EXIT.
           EXIT.

       930-WRITE-ENQOUT-HDR.
           MOVE '930-WRITE-ENQOUT-HDR' TO PARA-NAME.
           MOVE WS-ENQOUT-CSV-HEADER TO ENQOUT-REC.
           WRITE ENQOUT-REC.
       930-EXIT.
           EXIT.

       940-WRITE-ENQOUT-ROW.
           MOVE '940-WRITE-ENQOUT-ROW' TO PARA-NAME.
           MOVE SPACES TO WS-ENQMSTR-LINE.
           STRING ENQ-T-ID(WS-SCAN-SUB)            DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-APPLICANT-NAME(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-APPLICANT-NRIC(WS-SCAN-SUB) DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-PROJECT-NAME(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-CONTENT(WS-SCAN-SUB)        DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-RESPONSE(WS-SCAN-SUB)       DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-STATUS(WS-SCAN-SUB)         DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-CREATED-TS(WS-SCAN-SUB)     DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-MODIFIED-TS(WS-SCAN-SUB)    DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-RESPONDED-TS(WS-SCAN-SUB)   DELIMITED BY SIZE
                  ','                                DELIMITED BY SIZE
                  ENQ-T-RESPONDED-NRIC(WS-SCAN-SUB) DELIMITED BY SIZE
               INTO WS-ENQMSTR-LINE.
           MOVE WS-ENQMSTR-LINE TO ENQOUT-REC.
           WRITE ENQOUT-REC.
       940-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE '850-CLOSE-FILES' TO PARA-NAME.
           CLOSE ENQTRAN, APPLMSTR, PROJMSTR, REGMSTR,
                 ENQOUT, OFCLIST, MGRLIST, BTORPT, SYSOUT.
       850-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY '*** ABNORMAL END OF JOB - BTOENQ ***' UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
