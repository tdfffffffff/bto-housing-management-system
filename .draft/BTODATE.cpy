      ******************************************************************
      * BTODATE                                                        *
      * SHARED SCRATCH AREA FOR THE INCLUSIVE-BOUNDARY DATE-OVERLAP    *
      * TEST USED BY PROJECT MAINTENANCE AND OFFICER REGISTRATION.     *
      * THE ACTUAL COMPARE IS DONE BY THE BTOVOVL SUBROUTINE - THIS    *
      * COPYBOOK ONLY HOLDS THE CALLING PROGRAM'S WORK AREA.           *
      ******************************************************************
       01  WS-DATE-OVERLAP-AREA.
           05  WS-EXIST-OPEN-DATE      PIC 9(8).
           05  WS-EXIST-CLOSE-DATE     PIC 9(8).
           05  WS-NEW-OPEN-DATE        PIC 9(8).
           05  WS-NEW-CLOSE-DATE       PIC 9(8).
           05  WS-OVERLAP-SW           PIC X(1).
               88  DATES-OVERLAP           VALUE 'Y'.
               88  DATES-DO-NOT-OVERLAP    VALUE 'N'.
           05  FILLER                  PIC X(10).
