000100******************************************************************
000200* BTOUSR                                                         *
000300* HDB-BTO USER MASTER RECORD LAYOUT                              *
000400* ONE PHYSICAL LAYOUT, THREE ROLE-PARTITIONED FILES               *
000500*   APPLMSTU = ROLE A (APPLICANT)                                *
000600*   OFFRMSTU = ROLE O (OFFICER)                                  *
000700*   MGRMSTU  = ROLE M (MANAGER)                                  *
000800* USR-ROLE IS NOT A CSV COLUMN - IT IS STAMPED BY THE LOADING    *
000900* PROGRAM ACCORDING TO WHICH OF THE THREE FILES THE RECORD CAME  *
001000* FROM, AND CARRIED ONLY IN THE IN-MEMORY TABLE BELOW.           *
001100******************************************************************
001200 01  USR-RECORD.
001300     05  USR-NAME                PIC X(40).
001400     05  USR-NRIC                PIC X(09).
001500     05  USR-AGE                 PIC 9(03).
001600     05  USR-MARITAL-STAT        PIC X(07).
001700         88  USR-STAT-SINGLE         VALUE 'SINGLE '.
001800         88  USR-STAT-MARRIED        VALUE 'MARRIED'.
001900     05  USR-PASSWORD            PIC X(20).
002000     05  USR-ROLE                PIC X(01).
002100         88  USR-IS-APPLICANT        VALUE 'A'.
002200         88  USR-IS-OFFICER          VALUE 'O'.
002300         88  USR-IS-MANAGER          VALUE 'M'.
002400     05  FILLER                  PIC X(20).
002500
002600******************************************************************
002700* IN-MEMORY USER TABLE - LOADED ONCE AT HOUSEKEEPING TIME AND    *
002800* SEARCHED LINEARLY BY NRIC (NO ISAM SUPPORT IN THIS BUILD).     *
002900* ONE TABLE INSTANCE IS DECLARED PER ROLE FILE BY THE CALLING    *
003000* PROGRAM (WS-APPLICANT-TABLE, WS-OFFICER-TABLE, WS-MANAGER-     *
003100* TABLE) USING THIS SAME OCCURS SHAPE.                           *
003200******************************************************************
003300 01  USR-TABLE.
003400     05  USR-TABLE-REC OCCURS 500 TIMES INDEXED BY USR-IDX.
003500         10  USR-T-NAME          PIC X(40).
003600         10  USR-T-NRIC          PIC X(09).
003700         10  USR-T-AGE           PIC 9(03).
003800         10  USR-T-MARITAL-STAT  PIC X(07).
003900         10  USR-T-PASSWORD      PIC X(20).
004000         10  USR-T-ROLE          PIC X(01).
004100         10  FILLER              PIC X(20).
