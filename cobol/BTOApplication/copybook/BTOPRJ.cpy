000100******************************************************************
000200* BTOPRJ                                                         *
000300* HDB-BTO PROJECT MASTER RECORD LAYOUT                           *
000400* ONLY TWO FLAT TYPES EXIST IN THIS DOMAIN (TWO_ROOM/THREE_ROOM)  *
000500* SO EVERY PROJECT CARRIES EXACTLY TWO TYPE/QTY/PRICE TRIPLES.   *
000600* PRJ-VISIBILITY IS NOT STORED ON THE INCOMING CSV - IT IS       *
000700* DERIVED AT LOAD TIME FROM CURRENT-DATE VS THE OPEN/CLOSE       *
000800* WINDOW, THEN LEFT TO BE OVERRIDDEN IN MEMORY FOR THE REST OF   *
000900* THE RUN BY TOGGLE-VISIBILITY MAINTENANCE TRANSACTIONS.         *
001000******************************************************************
001100 01  PRJ-RECORD.
001200     05  PRJ-NAME                PIC X(30).
001300     05  PRJ-NEIGHBORHOOD        PIC X(30).
001400     05  PRJ-FLAT-TYPE-1         PIC X(10).
001500         88  PRJ-TYPE1-TWO-ROOM      VALUE 'TWO_ROOM'.
001600         88  PRJ-TYPE1-THREE-ROOM    VALUE 'THREE_ROOM'.
001700     05  PRJ-UNITS-AVAIL-1       PIC 9(04).
001800     05  PRJ-PRICE-1             PIC 9(07).
001900     05  PRJ-FLAT-TYPE-2         PIC X(10).
002000         88  PRJ-TYPE2-TWO-ROOM      VALUE 'TWO_ROOM'.
002100         88  PRJ-TYPE2-THREE-ROOM    VALUE 'THREE_ROOM'.
002200     05  PRJ-UNITS-AVAIL-2       PIC 9(04).
002300     05  PRJ-PRICE-2             PIC 9(07).
002400     05  PRJ-OPEN-DATE           PIC 9(08).
002500     05  PRJ-CLOSE-DATE          PIC 9(08).
002600     05  PRJ-MANAGER-NAME        PIC X(40).
002700     05  PRJ-OFFICER-SLOTS       PIC 9(02).
002800     05  PRJ-VISIBILITY          PIC X(01).
002900         88  PRJ-IS-VISIBLE          VALUE 'V'.
003000         88  PRJ-IS-HIDDEN           VALUE 'H'.
003100******************************************************************
003200* PRJ-OFFICERS-LIST IS THE CSV "OFFICERS" COLUMN - A PIPE-       *
003300* DELIMITED LIST OF APPROVED OFFICERS' NAMES.  IT IS MAINTAINED  *
003400* (APPENDED TO) BY BTOREG WHEN A REGISTRATION IS APPROVED AND IS *
003500* OTHERWISE CARRIED THROUGH UNCHANGED - NO PROGRAM EVER PARSES   *
003600* IT BACK APART.                                                 *
003700******************************************************************
003800     05  PRJ-OFFICERS-LIST       PIC X(120).
003900     05  FILLER                  PIC X(03).
004000
004100******************************************************************
004200* IN-MEMORY PROJECT TABLE - LOADED AT HOUSEKEEPING TIME FROM     *
004300* PROJMSTR, VISIBILITY RE-DERIVED ON LOAD, THEN SEARCHED         *
004400* LINEARLY BY PRJ-NAME FOR THE REMAINDER OF THE RUN.             *
004500******************************************************************
004600 01  PRJ-TABLE.
004700     05  PRJ-TABLE-REC OCCURS 200 TIMES INDEXED BY PRJ-IDX.
004800         10  PRJ-T-NAME              PIC X(30).
004900         10  PRJ-T-NEIGHBORHOOD      PIC X(30).
005000         10  PRJ-T-FLAT-TYPE-1       PIC X(10).
005100         10  PRJ-T-UNITS-AVAIL-1     PIC 9(04).
005200         10  PRJ-T-PRICE-1           PIC 9(07).
005300         10  PRJ-T-FLAT-TYPE-2       PIC X(10).
005400         10  PRJ-T-UNITS-AVAIL-2     PIC 9(04).
005500         10  PRJ-T-PRICE-2           PIC 9(07).
005600         10  PRJ-T-OPEN-DATE         PIC 9(08).
005700         10  PRJ-T-CLOSE-DATE        PIC 9(08).
005800         10  PRJ-T-MANAGER-NAME      PIC X(40).
005900         10  PRJ-T-OFFICER-SLOTS     PIC 9(02).
006000         10  PRJ-T-VISIBILITY        PIC X(01).
006100         10  PRJ-T-OFFICERS-LIST     PIC X(120).
006200         10  FILLER                  PIC X(03).
