000100******************************************************************
000200* ABENDREC                                                       *
000300* SHOP-STANDARD ABEND TRACE RECORD - COPY INTO SYSOUT-WRITING    *
000400* PROGRAMS SO A BAD RUN LEAVES A READABLE FOOTPRINT ON SYSOUT    *
000500* RATHER THAN JUST A SYSTEM COMPLETION CODE.                     *
000600* WRITTEN AS "WRITE SYSOUT-REC FROM ABEND-REC" - KEEP THIS       *
000700* GROUP NO LONGER THAN THE SHORTEST SYSOUT RECORD IN THE SHOP    *
000800* (100 BYTES, SEE DALYUPDT/BTOAPPL) OR THE WRITE WILL TRUNCATE.  *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME           PIC X(30).
001200     05  ABEND-REASON        PIC X(40).
001300     05  EXPECTED-VAL        PIC X(10).
001400     05  ACTUAL-VAL          PIC X(10).
001500     05  FILLER              PIC X(10).
