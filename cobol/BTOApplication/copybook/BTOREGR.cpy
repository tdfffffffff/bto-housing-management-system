000100******************************************************************
000200* BTOREGR                                                        *
000300* HDB-BTO OFFICER REGISTRATION MASTER RECORD LAYOUT              *
000400******************************************************************
000500 01  REG-RECORD.
000600     05  REG-OFFICER-NRIC        PIC X(09).
000700     05  REG-OFFICER-NAME        PIC X(40).
000800     05  REG-PROJECT-NAME        PIC X(30).
000900     05  REG-STATUS              PIC X(10).
001000         88  REG-STAT-PENDING        VALUE 'PENDING'.
001100         88  REG-STAT-APPROVED       VALUE 'APPROVED'.
001200         88  REG-STAT-REJECTED       VALUE 'REJECTED'.
001300     05  REG-SUBMITTED-DATE      PIC 9(08).
001400     05  REG-REVIEWED-DATE       PIC 9(08).
001500     05  FILLER                  PIC X(05).
001600
001700******************************************************************
001800* IN-MEMORY REGISTRATION TABLE - LOADED AT HOUSEKEEPING TIME AND *
001900* SEARCHED LINEARLY BY OFFICER NRIC (SUBMIT OVERLAP CHECK) OR BY *
002000* PROJECT NAME (ENQUIRY REPLY AUTHORIZATION).                   *
002100******************************************************************
002200 01  REG-TABLE.
002300     05  REG-TABLE-REC OCCURS 1000 TIMES INDEXED BY REG-IDX.
002400         10  REG-T-OFFICER-NRIC      PIC X(09).
002500         10  REG-T-OFFICER-NAME      PIC X(40).
002600         10  REG-T-PROJECT-NAME      PIC X(30).
002700         10  REG-T-STATUS            PIC X(10).
002800         10  REG-T-SUBMITTED-DATE    PIC 9(08).
002900         10  REG-T-REVIEWED-DATE     PIC 9(08).
003000         10  FILLER                  PIC X(05).
