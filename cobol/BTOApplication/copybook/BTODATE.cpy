000100******************************************************************
000200* BTODATE                                                        *
000300* SHARED SCRATCH AREA FOR THE INCLUSIVE-BOUNDARY DATE-OVERLAP    *
000400* TEST USED BY PROJECT MAINTENANCE AND OFFICER REGISTRATION.     *
000500* THE ACTUAL COMPARE IS DONE BY THE BTOVOVL SUBROUTINE - THIS    *
000600* COPYBOOK ONLY HOLDS THE CALLING PROGRAM'S WORK AREA.           *
000700******************************************************************
000800 01  WS-DATE-OVERLAP-AREA.
000900     05  WS-EXIST-OPEN-DATE      PIC 9(8).
001000     05  WS-EXIST-CLOSE-DATE     PIC 9(8).
001100     05  WS-NEW-OPEN-DATE        PIC 9(8).
001200     05  WS-NEW-CLOSE-DATE       PIC 9(8).
001300     05  WS-OVERLAP-SW           PIC X(1).
001400         88  DATES-OVERLAP           VALUE 'Y'.
001500         88  DATES-DO-NOT-OVERLAP    VALUE 'N'.
001600     05  FILLER                  PIC X(10).
