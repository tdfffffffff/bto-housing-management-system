000100******************************************************************
000200* BTOAPP                                                         *
000300* HDB-BTO APPLICATION MASTER RECORD LAYOUT                       *
000400* ONE NRIC HAS AT MOST ONE OF THESE LIVE AT A TIME - ENFORCED    *
000500* BY BTOAPPL'S SUBMIT LOGIC, NOT BY A FILE-LEVEL UNIQUE KEY.     *
000600******************************************************************
000700 01  APP-RECORD.
000800     05  APP-APPLICANT-NAME      PIC X(40).
000900     05  APP-APPLICANT-NRIC      PIC X(09).
001000     05  APP-APPLICANT-AGE       PIC 9(03).
001100     05  APP-MARITAL-STAT        PIC X(07).
001200     05  APP-PROJECT-NAME        PIC X(30).
001300     05  APP-FLAT-TYPE           PIC X(10).
001400     05  APP-STATUS              PIC X(15).
001500         88  APP-STAT-PENDING         VALUE 'PENDING'.
001600         88  APP-STAT-SUCCESSFUL      VALUE 'SUCCESSFUL'.
001700         88  APP-STAT-UNSUCCESSFUL    VALUE 'UNSUCCESSFUL'.
001800         88  APP-STAT-PEND-BOOKING    VALUE 'PENDING_BOOKING'.
001900         88  APP-STAT-BOOKED          VALUE 'BOOKED'.
002000     05  APP-WITHDRAW-REQ        PIC X(01).
002100         88  APP-WITHDRAW-REQUESTED  VALUE 'Y'.
002200         88  APP-WITHDRAW-NOT-REQD   VALUE 'N'.
002300     05  FILLER                  PIC X(05).
002400
002500******************************************************************
002600* IN-MEMORY APPLICATION TABLE - LOADED AT HOUSEKEEPING TIME AND  *
002700* SEARCHED LINEARLY BY APPLICANT NRIC (SUBMIT/WITHDRAW/REVIEW/   *
002800* BOOK) OR BY PROJECT NAME (QUOTA AND REGISTRATION CROSS-CHECK). *
002900******************************************************************
003000 01  APP-TABLE.
003100     05  APP-TABLE-REC OCCURS 1000 TIMES INDEXED BY APP-IDX.
003200         10  APP-T-APPLICANT-NAME    PIC X(40).
003300         10  APP-T-APPLICANT-NRIC    PIC X(09).
003400         10  APP-T-APPLICANT-AGE     PIC 9(03).
003500         10  APP-T-MARITAL-STAT      PIC X(07).
003600         10  APP-T-PROJECT-NAME      PIC X(30).
003700         10  APP-T-FLAT-TYPE         PIC X(10).
003800         10  APP-T-STATUS            PIC X(15).
003900         10  APP-T-WITHDRAW-REQ      PIC X(01).
004000         10  FILLER                  PIC X(05).
