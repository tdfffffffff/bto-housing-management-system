000100******************************************************************
000200* BTOENQR                                                        *
000300* HDB-BTO ENQUIRY MASTER RECORD LAYOUT                           *
000400* ENQ-ID IS A SHOP-MAINTAINED 1-UP COUNTER ACROSS ALL ENQUIRIES, *
000500* NOT A FILE-GENERATED KEY - EACH SUBMIT SETS IT TO MAX+1 OF     *
000600* WHATEVER IS CURRENTLY IN THE TABLE.                            *
000700******************************************************************
000800 01  ENQ-RECORD.
000900     05  ENQ-ID                  PIC 9(06).
001000     05  ENQ-APPLICANT-NAME      PIC X(40).
001100     05  ENQ-APPLICANT-NRIC      PIC X(09).
001200     05  ENQ-PROJECT-NAME        PIC X(30).
001300     05  ENQ-CONTENT             PIC X(200).
001400     05  ENQ-RESPONSE            PIC X(200).
001500     05  ENQ-STATUS              PIC X(07).
001600         88  ENQ-STAT-OPEN           VALUE 'OPEN'.
001700         88  ENQ-STAT-CLOSED         VALUE 'CLOSED'.
001800         88  ENQ-STAT-DELETED        VALUE 'DELETED'.
001900     05  ENQ-CREATED-TS          PIC X(16).
002000     05  ENQ-MODIFIED-TS         PIC X(16).
002100     05  ENQ-RESPONDED-TS        PIC X(16).
002200     05  ENQ-RESPONDED-NRIC      PIC X(09).
002300     05  FILLER                  PIC X(01).
002400
002500******************************************************************
002600* IN-MEMORY ENQUIRY TABLE - LOADED AT HOUSEKEEPING TIME AND      *
002700* SEARCHED LINEARLY BY ENQ-ID (EDIT/DELETE/REPLY) OR BY PROJECT  *
002800* NAME AND STATUS (THE TWO LIST-OPEN-ENQUIRIES VIEWS).           *
002900******************************************************************
003000 01  ENQ-TABLE.
003100     05  ENQ-TABLE-REC OCCURS 1000 TIMES INDEXED BY ENQ-IDX.
003200         10  ENQ-T-ID                PIC 9(06).
003300         10  ENQ-T-APPLICANT-NAME    PIC X(40).
003400         10  ENQ-T-APPLICANT-NRIC    PIC X(09).
003500         10  ENQ-T-PROJECT-NAME      PIC X(30).
003600         10  ENQ-T-CONTENT           PIC X(200).
003700         10  ENQ-T-RESPONSE          PIC X(200).
003800         10  ENQ-T-STATUS            PIC X(07).
003900         10  ENQ-T-CREATED-TS        PIC X(16).
004000         10  ENQ-T-MODIFIED-TS       PIC X(16).
004100         10  ENQ-T-RESPONDED-TS      PIC X(16).
004200         10  ENQ-T-RESPONDED-NRIC    PIC X(09).
004300         10  FILLER                  PIC X(01).
