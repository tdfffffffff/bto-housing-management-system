000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTOPRMN                                                        *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* PROJECT MASTER MAINTENANCE BATCH                               *
000600*                                                                 *
000700*          THIS PROGRAM MAINTAINS THE BTO PROJECT MASTER FILE    *
000800*          FROM A DAILY TRANSACTION FILE BUILT BY THE MANAGER    *
000900*          PORTAL.  EACH TRANSACTION IS A CREATE, EDIT, DELETE,  *
001000*          VISIBILITY TOGGLE OR OFFICER-SLOT ADJUSTMENT AGAINST  *
001100*          ONE PROJECT ROW.                                      *
001200*                                                                 *
001300*          THE ENTIRE MASTER IS LOADED TO A WORKING-STORAGE      *
001400*          TABLE AT THE START OF THE RUN AND REWRITTEN IN FULL   *
001500*          AT THE END - THIS SHOP'S BUILD OF THE COMPILER HAS NO *
001600*          INDEXED/ISAM SUPPORT SO THERE IS NO RANDOM REWRITE OF *
001700*          THE MASTER AVAILABLE TO US.                           *
001800*                                                                 *
001900*          THE MASTER IS CARRIED ON DISK AS A COMMA-DELIMITED    *
002000*          TEXT FILE, ONE HEADER ROW FOLLOWED BY ONE ROW PER     *
002100*          PROJECT, TO MATCH THE FORMAT THE MANAGER PORTAL AND   *
002200*          THE OTHER BTO JOBS ALL READ AND WRITE.  THIS PROGRAM  *
002300*          UNSTRINGS EACH ROW ON LOAD AND STRINGS EACH ROW BACK  *
002400*          TOGETHER ON REWRITE - SEE 825-PARSE-PROJMSTR-LINE AND *
002500*          940-WRITE-PROJOUT-ROW.                                *
002600*                                                                 *
002700*          TRANSACTION FILE BALANCES AGAINST A TRAILER RECORD    *
002800*          THE SAME AS EVERY OTHER DAILY JOB IN THIS SHOP.       *
002900******************************************************************
003000
003100         TRANSACTION FILE        -   PROJTRAN
003200
003300         MASTER FILE (I-O)       -   PROJMSTR  (ProjectList.csv)
003400
003500         CONTROL REPORT          -   BTORPT
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000 PROGRAM-ID.  BTOPRMN.
004100 AUTHOR. R TIDWELL.
004200 INSTALLATION. HDB DATA PROCESSING.
004300 DATE-WRITTEN. 04/02/91.
004400 DATE-COMPILED. 04/02/91.
004500 SECURITY. NON-CONFIDENTIAL.
004600
004700******************************************************************
004800* CHANGE LOG                                                     *
004900*   040291 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
005000*   091192 RT  0116  ADDED OVERLAP CHECK TO CREATE-PROJECT PER   *
005100*                    POLICY MEMO 92-07 - CALLS BTOVOVL NOW       *
005200*   052694 WK  0204  VISIBILITY NO LONGER CARRIED ON THE CSV -   *
005300*                    NOW DERIVED AT LOAD TIME FROM TODAY'S DATE  *
005400*                    VS THE OPEN/CLOSE WINDOW, PER DESIGN REVIEW *
005500*   042598 WK  0269  Y2K REVIEW - ALL DATES ALREADY CCYYMMDD,    *
005600*                    NO CHANGE REQUIRED                         *
005700*   110700 JS  0312  ADDED INCREASE-OFFICER-SLOTS-RTN - ENTITY   *
005800*                    INVARIANT REQUIRES A SYMMETRIC BOUND CHECK  *
005900*                    EVEN THOUGH NO CURRENT CALLER USES IT       *
006000*   031004 JS  0362  DELETE AND TOGGLE NOW REQUIRE EXACT         *
006100*                    MANAGER-NAME MATCH, WAS ACCEPTING ANY       *
006200*                    MANAGER - SECURITY FINDING HDB-1355         *
006300*   062207 RT  0393  ADDED PROJECTS CONTROL-REPORT SECTION       *
006400*   081511 JS  0440  NAME-UNIQUENESS TEST ON CREATE NOW FOLDS    *
006500*                    CASE BEFORE COMPARE, PER TICKET HDB-1622    *
006600*   030115 JS  0501  MASTER AND OUTPUT FILES REWRITTEN FOR THE   *
006700*                    COMMA-DELIMITED LAYOUT THE PORTAL WRITES -  *
006800*                    WAS FIXED-WIDTH ONLY, PORTAL COULD NOT READ *
006900*                    OUR OUTPUT BACK, TICKET HDB-1714.  ADDED    *
007000*                    OFFICERS COLUMN, PASSED THROUGH UNCHANGED.  *
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200         ASSIGN TO UT-S-SYSOUT
008300         ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT PROJTRAN
008600         ASSIGN TO UT-S-PROJTRAN
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000
009100     SELECT PROJMSTR
009200         ASSIGN TO UT-S-PROJMSTR
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS PROJMSTR-STATUS.
009600
009700     SELECT PROJOUT
009800         ASSIGN TO UT-S-PROJOUT
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS OFCODE.
010200
010300     SELECT BTORPT
010400         ASSIGN TO UT-S-BTORPT
010500         ORGANIZATION IS SEQUENTIAL.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 130 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC                     PIC X(130).
011600
011700****** TRANSACTION FILE FROM THE MANAGER PORTAL - ONE ROW PER
011800****** CREATE/EDIT/DELETE/TOGGLE/SLOT-CHANGE REQUEST, PLUS A
011900****** TRAILER ROW CARRYING THE TOTAL TRANSACTION COUNT
012000 FD  PROJTRAN
012100     RECORD CONTAINS 200 CHARACTERS
012200     DATA RECORD IS PROJTRAN-REC.
012300 01  PROJTRAN-REC                   PIC X(200).
012400
012500****** PROJECT MASTER - COMMA-DELIMITED TEXT, ONE HEADER ROW
012600****** FOLLOWED BY ONE ROW PER BTO PROJECT, KEYED BY NAME.
012700****** LOADED WHOLE INTO PRJ-TABLE, REWRITTEN WHOLE AT CLEANUP.
012800 FD  PROJMSTR
012900     RECORD CONTAINS 300 CHARACTERS
013000     DATA RECORD IS PROJMSTR-REC.
013100 01  PROJMSTR-REC                   PIC X(300).
013200
013300 FD  PROJOUT
013400     RECORD CONTAINS 300 CHARACTERS
013500     DATA RECORD IS PROJOUT-REC.
013600 01  PROJOUT-REC                    PIC X(300).
013700 01  PROJOUT-REC-NAME-VIEW REDEFINES PROJOUT-REC.
013800     05  POV-NAME                    PIC X(30).
013900     05  FILLER                      PIC X(270).
014000
014100 FD  BTORPT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS BTORPT-REC.
014700 01  BTORPT-REC                     PIC X(132).
014800
014900 WORKING-STORAGE SECTION.
015000
015100 01  FILE-STATUS-CODES.
015200     05  PROJMSTR-STATUS             PIC X(2).
015300         88 RECORD-FOUND                VALUE "00".
015400     05  OFCODE                      PIC X(2).
015500         88 CODE-WRITE                  VALUE SPACES.
015600     05  FILLER                      PIC X(06).
015700
015800******************************************************************
015900* TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
016000* LAYOUT SO ONE PROJTRAN-REC AREA SERVES BOTH RECORD TYPES.      *
016100******************************************************************
016200 01  WS-PROJ-TRAN-REC.
016300     05  PT-TRAN-TYPE                PIC X(10).
016400         88  PT-IS-CREATE                VALUE 'CREATE'.
016500         88  PT-IS-EDIT                  VALUE 'EDIT'.
016600         88  PT-IS-DELETE                VALUE 'DELETE'.
016700         88  PT-IS-TOGGLE-VIS            VALUE 'TOGGLE-VIS'.
016800         88  PT-IS-DECR-SLOT             VALUE 'DECR-SLOT'.
016900         88  PT-IS-INCR-SLOT             VALUE 'INCR-SLOT'.
017000         88  PT-IS-TRAILER               VALUE 'TRAILER'.
017100     05  PT-REQ-MGR-NAME             PIC X(40).
017200     05  PT-PROJECT-NAME             PIC X(30).
017300     05  PT-NEIGHBORHOOD             PIC X(30).
017400     05  PT-FLAT-TYPE-1              PIC X(10).
017500     05  PT-UNITS-AVAIL-1            PIC 9(04).
017600     05  PT-PRICE-1                  PIC 9(07).
017700     05  PT-FLAT-TYPE-2              PIC X(10).
017800     05  PT-UNITS-AVAIL-2            PIC 9(04).
017900     05  PT-PRICE-2                  PIC 9(07).
018000     05  PT-OPEN-DATE                PIC 9(08).
018100     05  PT-CLOSE-DATE               PIC 9(08).
018200     05  PT-OFFICER-SLOTS            PIC 9(02).
018300     05  FILLER                      PIC X(08).
018400
018500 01  WS-TRAILER-REC REDEFINES WS-PROJ-TRAN-REC.
018600     05  TR-TRAN-TYPE                PIC X(10).
018700     05  TR-TRAN-COUNT               PIC 9(09).
018800     05  FILLER                      PIC X(181).
018900
019000 01  WS-UPPER-NAME-WORK.
019100     05  WS-UPPER-NEW-NAME           PIC X(30).
019200     05  WS-UPPER-EXIST-NAME         PIC X(30).
019300     05  FILLER                      PIC X(05).
019400
019500 01  WS-TODAY-DATE                   PIC 9(08).
019600 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
019700     05  WS-TODAY-CCYY                PIC 9(04).
019800     05  WS-TODAY-MM                  PIC 9(02).
019900     05  WS-TODAY-DD                  PIC 9(02).
020000
020100 77  ZERO-VAL                        PIC 9(01) VALUE 0.
020200 77  ONE-VAL                         PIC 9(01) VALUE 1.
020300
020400******************************************************************
020500* CSV WORK AREAS - PROJMSTR/PROJOUT ROWS ARE UNSTRUNG INTO AND   *
020600* STRUNG BACK OUT OF THESE FIELDS.  EVERY COLUMN IS HELD FULL    *
020700* WIDTH, ZERO/SPACE-PADDED, THE SAME WAY THIS JOB WRITES IT, SO  *
020800* A FIELD NEVER SHIFTS SHAPE ACROSS A LOAD-REWRITE CYCLE.        *
020900******************************************************************
021000 01  WS-PROJMSTR-LINE                PIC X(300).
021100
021200 01  WS-CSV-PROJ-FIELDS.
021300     05  WS-CSV-NAME                 PIC X(30).
021400     05  WS-CSV-NEIGHBORHOOD         PIC X(30).
021500     05  WS-CSV-FLAT-TYPE-1          PIC X(10).
021600     05  WS-CSV-UNITS-1              PIC X(04).
021700     05  WS-CSV-PRICE-1              PIC X(07).
021800     05  WS-CSV-FLAT-TYPE-2          PIC X(10).
021900     05  WS-CSV-UNITS-2              PIC X(04).
022000     05  WS-CSV-PRICE-2              PIC X(07).
022100     05  WS-CSV-OPEN-DATE            PIC X(08).
022200     05  WS-CSV-CLOSE-DATE           PIC X(08).
022300     05  WS-CSV-MANAGER              PIC X(40).
022400     05  WS-CSV-OFFICER-SLOTS        PIC X(02).
022500     05  WS-CSV-OFFICERS             PIC X(120).
022600     05  FILLER                      PIC X(05).
022700
022800 01  WS-PROJOUT-CSV-HEADER.
022900     05  FILLER PIC X(80) VALUE
023000         'Project_Name,Neighborhood,Flat_Type_1,Flats_Available_1,'.
023100     05  FILLER PIC X(80) VALUE
023200         'Selling_Price_1,Flat_Type_2,Flats_Available_2,Selling_Pric'.
023300     05  FILLER PIC X(80) VALUE
023400         'e_2,Opening_Date,Closing_Date,Manager,Officer_Slots,Office'.
023500     05  FILLER PIC X(60) VALUE
023600         'rs'.
023700
023800 COPY BTOPRJ.
023900 COPY BTODATE.
024000 COPY ABENDREC.
024100
024200 01  WS-BTORPT-LINE.
024300     05  FILLER                      PIC X(132).
024400
024500 01  WS-REPORT-HEADINGS.
024600     05  WS-HDR-LINE-1               PIC X(30)
024700             VALUE 'BTO BATCH RUN CONTROLS'.
024800     05  WS-HDR-LINE-2               PIC X(42)
024900             VALUE ALL '-'.
025000     05  FILLER                      PIC X(10).
025100
025200 01  WS-PROJECTS-LINE.
025300     05  FILLER                      PIC X(15)
025400             VALUE 'PROJECTS     : '.
025500     05  FILLER                      PIC X(9) VALUE 'CREATED '.
025600     05  WS-RPT-CREATED              PIC ZZZ9.
025700     05  FILLER                      PIC X(9) VALUE '  EDITED '.
025800     05  WS-RPT-EDITED               PIC ZZZ9.
025900     05  FILLER                      PIC X(10) VALUE '  DELETED '.
026000     05  WS-RPT-DELETED              PIC ZZZ9.
026100     05  FILLER                      PIC X(22)
026200             VALUE '  VISIBILITY-TOGGLED '.
026300     05  WS-RPT-TOGGLED              PIC ZZZ9.
026400     05  FILLER                      PIC X(20) VALUE SPACES.
026500
026600 01  COUNTERS-AND-ACCUMULATORS.
026700     05  TRAN-RECORDS-READ           PIC 9(7) COMP.
026800     05  PROJ-CREATED-CNT            PIC 9(7) COMP.
026900     05  PROJ-EDITED-CNT             PIC 9(7) COMP.
027000     05  PROJ-DELETED-CNT            PIC 9(7) COMP.
027100     05  PROJ-TOGGLED-CNT            PIC 9(7) COMP.
027200     05  PROJ-REJECTED-CNT           PIC 9(7) COMP.
027300     05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
027400     05  FILLER                      PIC X(05).
027500
027600 77  WS-SEARCH-SUB                   PIC 9(4) COMP.
027700 77  WS-SCAN-SUB                     PIC 9(4) COMP.
027800
027900 01  FLAGS-AND-SWITCHES.
028000     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
028100         88  NO-MORE-DATA                VALUE 'N'.
028200     05  NAME-FOUND-SW               PIC X(01) VALUE 'N'.
028300         88  PROJECT-NAME-FOUND          VALUE 'Y'.
028400     05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
028500         88  TRAN-WAS-REJECTED           VALUE 'Y'.
028600     05  FILLER                      PIC X(05).
028700
028800 PROCEDURE DIVISION.
028900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029000     PERFORM 100-MAINLINE THRU 100-EXIT
029100             UNTIL NO-MORE-DATA OR PT-IS-TRAILER.
029200     PERFORM 900-CLEANUP THRU 900-EXIT.
029300     GOBACK.
029400
029500 000-HOUSEKEEPING.
029600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
029700     DISPLAY '******** BEGIN JOB BTOPRMN ********'.
029800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030000     PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
030100     PERFORM 905-READ-PROJTRAN THRU 905-EXIT.
030200     IF NO-MORE-DATA
030300         MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
030400         GO TO 1000-ABEND-RTN.
030500 000-EXIT.
030600     EXIT.
030700
030800 100-MAINLINE.
030900     MOVE '100-MAINLINE' TO PARA-NAME.
031000     MOVE 'N' TO TRAN-REJECT-SW.
031100     EVALUATE TRUE
031200         WHEN PT-IS-CREATE
031300             PERFORM 200-CREATE-PROJECT-RTN THRU 200-EXIT
031400         WHEN PT-IS-EDIT
031500             PERFORM 250-EDIT-PROJECT-RTN THRU 250-EXIT
031600         WHEN PT-IS-DELETE
031700             PERFORM 280-DELETE-PROJECT-RTN THRU 280-EXIT
031800         WHEN PT-IS-TOGGLE-VIS
031900             PERFORM 285-TOGGLE-VISIBILITY-RTN THRU 285-EXIT
032000         WHEN PT-IS-DECR-SLOT
032100             PERFORM 290-DECREASE-SLOTS-RTN THRU 290-EXIT
032200         WHEN PT-IS-INCR-SLOT
032300             PERFORM 295-INCREASE-SLOTS-RTN THRU 295-EXIT
032400         WHEN OTHER
032500             MOVE 'Y' TO TRAN-REJECT-SW.
032600     IF TRAN-WAS-REJECTED
032700         ADD 1 TO PROJ-REJECTED-CNT.
032800     PERFORM 905-READ-PROJTRAN THRU 905-EXIT.
032900 100-EXIT.
033000     EXIT.
033100
033200 200-CREATE-PROJECT-RTN.
033300     MOVE '200-CREATE-PROJECT-RTN' TO PARA-NAME.
033400*    REJECT IF NAME ALREADY EXISTS (CASE-INSENSITIVE) OR IF THE
033500*    CLOSE DATE PRECEDES THE OPEN DATE.  TICKET HDB-1622: FOLD
033600*    CASE BEFORE THE DUPLICATE-NAME COMPARE.
033700     MOVE FUNCTION UPPER-CASE(PT-PROJECT-NAME)
033800                                 TO WS-UPPER-NEW-NAME.
033900     MOVE 'N' TO NAME-FOUND-SW.
034000     PERFORM 205-SCAN-FOR-DUP-NAME THRU 205-EXIT
034100             VARYING WS-SEARCH-SUB FROM 1 BY 1
034200             UNTIL WS-SEARCH-SUB > PRJ-LOAD-COUNT
034300                OR PROJECT-NAME-FOUND.
034400     IF PROJECT-NAME-FOUND
034500         MOVE 'Y' TO TRAN-REJECT-SW
034600         GO TO 200-EXIT.
034700
034800     IF PT-CLOSE-DATE < PT-OPEN-DATE
034900         MOVE 'Y' TO TRAN-REJECT-SW
035000         GO TO 200-EXIT.
035100
035200     PERFORM 300-CHECK-OVERLAP-RTN THRU 300-EXIT.
035300     IF DATES-OVERLAP
035400         MOVE 'Y' TO TRAN-REJECT-SW
035500         GO TO 200-EXIT.
035600
035700     ADD 1 TO PRJ-LOAD-COUNT.
035800     SET PRJ-IDX TO PRJ-LOAD-COUNT.
035900     MOVE PT-PROJECT-NAME     TO PRJ-T-NAME(PRJ-IDX).
036000     MOVE PT-NEIGHBORHOOD     TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
036100     MOVE PT-FLAT-TYPE-1      TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
036200     MOVE PT-UNITS-AVAIL-1    TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
036300     MOVE PT-PRICE-1          TO PRJ-T-PRICE-1(PRJ-IDX).
036400     MOVE PT-FLAT-TYPE-2      TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
036500     MOVE PT-UNITS-AVAIL-2    TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
036600     MOVE PT-PRICE-2          TO PRJ-T-PRICE-2(PRJ-IDX).
036700     MOVE PT-OPEN-DATE        TO PRJ-T-OPEN-DATE(PRJ-IDX).
036800     MOVE PT-CLOSE-DATE       TO PRJ-T-CLOSE-DATE(PRJ-IDX).
036900     MOVE PT-REQ-MGR-NAME     TO PRJ-T-MANAGER-NAME(PRJ-IDX).
037000     MOVE PT-OFFICER-SLOTS    TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
037100     MOVE SPACES              TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
037200     PERFORM 330-DERIVE-VISIBILITY-RTN THRU 330-EXIT.
037300     ADD 1 TO PROJ-CREATED-CNT.
037400 200-EXIT.
037500     EXIT.
037600
037700 205-SCAN-FOR-DUP-NAME.
037800     MOVE '205-SCAN-FOR-DUP-NAME' TO PARA-NAME.
037900     MOVE FUNCTION UPPER-CASE(PRJ-T-NAME(WS-SEARCH-SUB))
038000                                 TO WS-UPPER-EXIST-NAME.
038100     IF WS-UPPER-EXIST-NAME = WS-UPPER-NEW-NAME
038200         MOVE 'Y' TO NAME-FOUND-SW.
038300 205-EXIT.
038400     EXIT.
038500
038600 250-EDIT-PROJECT-RTN.
038700     MOVE '250-EDIT-PROJECT-RTN' TO PARA-NAME.
038800     PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
038900     IF NOT PROJECT-NAME-FOUND
039000         MOVE 'Y' TO TRAN-REJECT-SW
039100         GO TO 250-EXIT.
039200
039300     IF PT-REQ-MGR-NAME NOT = PRJ-T-MANAGER-NAME(PRJ-IDX)
039400         MOVE 'Y' TO TRAN-REJECT-SW
039500         GO TO 250-EXIT.
039600
039700     IF PT-CLOSE-DATE < PT-OPEN-DATE
039800         MOVE 'Y' TO TRAN-REJECT-SW
039900         GO TO 250-EXIT.
040000
040100     MOVE PT-NEIGHBORHOOD     TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
040200     MOVE PT-FLAT-TYPE-1      TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
040300     MOVE PT-UNITS-AVAIL-1    TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
040400     MOVE PT-PRICE-1          TO PRJ-T-PRICE-1(PRJ-IDX).
040500     MOVE PT-FLAT-TYPE-2      TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
040600     MOVE PT-UNITS-AVAIL-2    TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
040700     MOVE PT-PRICE-2          TO PRJ-T-PRICE-2(PRJ-IDX).
040800     MOVE PT-OPEN-DATE        TO PRJ-T-OPEN-DATE(PRJ-IDX).
040900     MOVE PT-CLOSE-DATE       TO PRJ-T-CLOSE-DATE(PRJ-IDX).
041000     MOVE PT-OFFICER-SLOTS    TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
041100     ADD 1 TO PROJ-EDITED-CNT.
041200 250-EXIT.
041300     EXIT.
041400
041500 280-DELETE-PROJECT-RTN.
041600     MOVE '280-DELETE-PROJECT-RTN' TO PARA-NAME.
041700     PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
041800     IF NOT PROJECT-NAME-FOUND
041900         MOVE 'Y' TO TRAN-REJECT-SW
042000         GO TO 280-EXIT.
042100
042200     IF PT-REQ-MGR-NAME NOT = PRJ-T-MANAGER-NAME(PRJ-IDX)
042300         MOVE 'Y' TO TRAN-REJECT-SW
042400         GO TO 280-EXIT.
042500
042600*    COMPACT THE TABLE - SLIDE EVERY ROW BEHIND THE DELETED ONE
042700*    UP BY ONE SUBSCRIPT.  SAME TECHNIQUE USED BY PATSRCH WHEN
042800*    RETIRING AN EQUIPMENT-TABLE ROW.
042900     PERFORM 283-COMPACT-PROJ-TABLE THRU 283-EXIT
043000             VARYING WS-SCAN-SUB FROM PRJ-IDX BY 1
043100             UNTIL WS-SCAN-SUB >= PRJ-LOAD-COUNT.
043200     SUBTRACT 1 FROM PRJ-LOAD-COUNT.
043300     ADD 1 TO PROJ-DELETED-CNT.
043400 280-EXIT.
043500     EXIT.
043600
043700 283-COMPACT-PROJ-TABLE.
043800     MOVE '283-COMPACT-PROJ-TABLE' TO PARA-NAME.
043900     MOVE PRJ-TABLE-REC(WS-SCAN-SUB + 1)
044000       TO PRJ-TABLE-REC(WS-SCAN-SUB).
044100 283-EXIT.
044200     EXIT.
044300
044400 285-TOGGLE-VISIBILITY-RTN.
044500     MOVE '285-TOGGLE-VISIBILITY-RTN' TO PARA-NAME.
044600     PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
044700     IF NOT PROJECT-NAME-FOUND
044800         MOVE 'Y' TO TRAN-REJECT-SW
044900         GO TO 285-EXIT.
045000
045100     IF PT-REQ-MGR-NAME NOT = PRJ-T-MANAGER-NAME(PRJ-IDX)
045200         MOVE 'Y' TO TRAN-REJECT-SW
045300         GO TO 285-EXIT.
045400
045500     IF PRJ-T-VISIBILITY(PRJ-IDX) = 'V'
045600         MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX)
045700     ELSE
045800         MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX).
045900     ADD 1 TO PROJ-TOGGLED-CNT.
046000 285-EXIT.
046100     EXIT.
046200
046300 290-DECREASE-SLOTS-RTN.
046400     MOVE '290-DECREASE-SLOTS-RTN' TO PARA-NAME.
046500     PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
046600     IF NOT PROJECT-NAME-FOUND
046700         MOVE 'Y' TO TRAN-REJECT-SW
046800         GO TO 290-EXIT.
046900
047000     IF PRJ-T-OFFICER-SLOTS(PRJ-IDX) = ZERO
047100         MOVE 'Y' TO TRAN-REJECT-SW
047200         GO TO 290-EXIT.
047300
047400     SUBTRACT 1 FROM PRJ-T-OFFICER-SLOTS(PRJ-IDX).
047500 290-EXIT.
047600     EXIT.
047700
047800 295-INCREASE-SLOTS-RTN.
047900     MOVE '295-INCREASE-SLOTS-RTN' TO PARA-NAME.
048000*    ENTITY-LEVEL INVARIANT IS [0,10] - SEE HDB-1312.  NO CURRENT
048100*    TRANSACTION SOURCE DRIVES THIS PATH BUT THE BOUND CHECK IS
048200*    REQUIRED FOR COMPLETENESS.
048300     PERFORM 310-FIND-PROJECT-RTN THRU 310-EXIT.
048400     IF NOT PROJECT-NAME-FOUND
048500         MOVE 'Y' TO TRAN-REJECT-SW
048600         GO TO 295-EXIT.
048700
048800     IF PRJ-T-OFFICER-SLOTS(PRJ-IDX) >= 10
048900         MOVE 'Y' TO TRAN-REJECT-SW
049000         GO TO 295-EXIT.
049100
049200     ADD 1 TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
049300 295-EXIT.
049400     EXIT.
049500
049600 300-CHECK-OVERLAP-RTN.
049700     MOVE '300-CHECK-OVERLAP-RTN' TO PARA-NAME.
049800*    TEST THE NEW [OPEN,CLOSE] WINDOW AGAINST EVERY EXISTING
049900*    PROJECT OWNED BY THE SAME MANAGER.  FIRST OVERLAP FOUND
050000*    STOPS THE SCAN.
050100     MOVE 'N' TO WS-OVERLAP-SW.
050200     PERFORM 305-TEST-MGR-OVERLAP THRU 305-EXIT
050300             VARYING WS-SCAN-SUB FROM 1 BY 1
050400             UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT
050500                OR DATES-OVERLAP.
050600 300-EXIT.
050700     EXIT.
050800
050900 305-TEST-MGR-OVERLAP.
051000     MOVE '305-TEST-MGR-OVERLAP' TO PARA-NAME.
051100     IF PRJ-T-MANAGER-NAME(WS-SCAN-SUB) = PT-REQ-MGR-NAME
051200         MOVE PRJ-T-OPEN-DATE(WS-SCAN-SUB)
051300                             TO WS-EXIST-OPEN-DATE
051400         MOVE PRJ-T-CLOSE-DATE(WS-SCAN-SUB)
051500                             TO WS-EXIST-CLOSE-DATE
051600         MOVE PT-OPEN-DATE   TO WS-NEW-OPEN-DATE
051700         MOVE PT-CLOSE-DATE  TO WS-NEW-CLOSE-DATE
051800         CALL 'BTOVOVL' USING WS-DATE-OVERLAP-AREA.
051900 305-EXIT.
052000     EXIT.
052100
052200 310-FIND-PROJECT-RTN.
052300     MOVE '310-FIND-PROJECT-RTN' TO PARA-NAME.
052400     MOVE 'N' TO NAME-FOUND-SW.
052500     SET PRJ-IDX TO 1.
052600     SEARCH PRJ-TABLE-REC
052700         AT END
052800             MOVE 'N' TO NAME-FOUND-SW
052900         WHEN PRJ-T-NAME(PRJ-IDX) = PT-PROJECT-NAME
053000             MOVE 'Y' TO NAME-FOUND-SW.
053100 310-EXIT.
053200     EXIT.
053300
053400 330-DERIVE-VISIBILITY-RTN.
053500     MOVE '330-DERIVE-VISIBILITY-RTN' TO PARA-NAME.
053600*    A NEWLY CREATED PROJECT IS VISIBLE THE DAY ITS WINDOW IS
053700*    OPEN, HIDDEN OTHERWISE - SAME RULE APPLIED AT LOAD TIME IN
053800*    830-BUILD-PRJ-TABLE-ROW BELOW.
053900     IF PT-OPEN-DATE <= WS-TODAY-DATE
054000            AND PT-CLOSE-DATE >= WS-TODAY-DATE
054100         MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
054200     ELSE
054300         MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
054400 330-EXIT.
054500     EXIT.
054600
054700 800-OPEN-FILES.
054800     MOVE '800-OPEN-FILES' TO PARA-NAME.
054900     OPEN INPUT PROJTRAN.
055000     OPEN INPUT PROJMSTR.
055100     OPEN OUTPUT PROJOUT, BTORPT, SYSOUT.
055200 800-EXIT.
055300     EXIT.
055400
055500 810-LOAD-PROJ-TABLE.
055600     MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
055700     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
055800     MOVE ZERO TO PRJ-LOAD-COUNT.
055900     PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
056000     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
056100     PERFORM 830-BUILD-PRJ-TABLE-ROW THRU 830-EXIT
056200             UNTIL NO-MORE-DATA.
056300     MOVE 'Y' TO MORE-DATA-SW.
056400 810-EXIT.
056500     EXIT.
056600
056700 815-READ-PROJMSTR-HDR.
056800*    DISCARD THE COLUMN-HEADING ROW - NOT A PROJECT.
056900     MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
057000     READ PROJMSTR INTO WS-PROJMSTR-LINE
057100         AT END MOVE 'N' TO MORE-DATA-SW
057200     END-READ.
057300 815-EXIT.
057400     EXIT.
057500
057600 820-READ-PROJMSTR.
057700     MOVE '820-READ-PROJMSTR' TO PARA-NAME.
057800     READ PROJMSTR INTO WS-PROJMSTR-LINE
057900         AT END MOVE 'N' TO MORE-DATA-SW
058000     END-READ.
058100 820-EXIT.
058200     EXIT.
058300
058400 825-PARSE-PROJMSTR-LINE.
058500*    BREAK THE COMMA-DELIMITED ROW APART.  EVERY COLUMN THIS JOB
058600*    ITSELF WRITES IS A FIXED WIDTH, ZERO/SPACE-PADDED FIELD, SO
058700*    THE UNSTRUNG TEXT LANDS FULL WIDTH AND MOVES STRAIGHT INTO
058800*    THE NUMERIC PRJ-RECORD FIELDS WITH NO FURTHER EDITING.
058900     MOVE '825-PARSE-PROJMSTR-LINE' TO PARA-NAME.
059000     UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
059100         INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
059200              WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
059300              WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
059400              WS-CSV-UNITS-2       WS-CSV-PRICE-2
059500              WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
059600              WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
059700              WS-CSV-OFFICERS
059800     END-UNSTRING.
059900     MOVE WS-CSV-NAME             TO PRJ-NAME.
060000     MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
060100     MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
060200     MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
060300     MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
060400     MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
060500     MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
060600     MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
060700     MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
060800     MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
060900     MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
061000     MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
061100     MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
061200 825-EXIT.
061300     EXIT.
061400
061500 830-BUILD-PRJ-TABLE-ROW.
061600     MOVE '830-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
061700     PERFORM 825-PARSE-PROJMSTR-LINE THRU 825-EXIT.
061800     ADD 1 TO PRJ-LOAD-COUNT.
061900     SET PRJ-IDX TO PRJ-LOAD-COUNT.
062000     MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
062100     MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
062200     MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
062300     MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
062400     MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
062500     MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
062600     MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
062700     MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
062800     MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
062900     MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
063000     MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
063100     MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
063200     MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
063300     IF PRJ-OPEN-DATE <= WS-TODAY-DATE
063400            AND PRJ-CLOSE-DATE >= WS-TODAY-DATE
063500         MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
063600     ELSE
063700         MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
063800     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
063900 830-EXIT.
064000     EXIT.
064100
064200 905-READ-PROJTRAN.
064300     MOVE '905-READ-PROJTRAN' TO PARA-NAME.
064400     READ PROJTRAN INTO WS-PROJ-TRAN-REC
064500         AT END MOVE 'N' TO MORE-DATA-SW
064600         GO TO 905-EXIT
064700     END-READ.
064800     ADD 1 TO TRAN-RECORDS-READ.
064900 905-EXIT.
065000     EXIT.
065100
065200 900-CLEANUP.
065300     MOVE '900-CLEANUP' TO PARA-NAME.
065400     IF NOT PT-IS-TRAILER
065500         MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
065600         GO TO 1000-ABEND-RTN.
065700
065800     IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
065900         MOVE '** TRANSACTION FILE OUT OF BALANCE'
066000                                      TO ABEND-REASON
066100         MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
066200         MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
066300         WRITE SYSOUT-REC FROM ABEND-REC
066400         GO TO 1000-ABEND-RTN.
066500
066600     PERFORM 930-WRITE-PROJOUT-HDR THRU 930-EXIT.
066700     PERFORM 940-WRITE-PROJOUT-ROW THRU 940-EXIT
066800             VARYING WS-SCAN-SUB FROM 1 BY 1
066900             UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT.
067000
067100     PERFORM 920-WRITE-REPORT THRU 920-EXIT.
067200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067300     DISPLAY '******** NORMAL END OF JOB BTOPRMN ********'.
067400 900-EXIT.
067500     EXIT.
067600
067700 920-WRITE-REPORT.
067800     MOVE '920-WRITE-REPORT' TO PARA-NAME.
067900     MOVE SPACES TO BTORPT-REC.
068000     MOVE WS-HDR-LINE-1 TO BTORPT-REC.
068100     WRITE BTORPT-REC.
068200     MOVE SPACES TO BTORPT-REC.
068300     MOVE WS-HDR-LINE-2 TO BTORPT-REC.
068400     WRITE BTORPT-REC.
068500     MOVE PROJ-CREATED-CNT  TO WS-RPT-CREATED.
068600     MOVE PROJ-EDITED-CNT   TO WS-RPT-EDITED.
068700     MOVE PROJ-DELETED-CNT  TO WS-RPT-DELETED.
068800     MOVE PROJ-TOGGLED-CNT  TO WS-RPT-TOGGLED.
068900     MOVE WS-PROJECTS-LINE TO BTORPT-REC.
069000     WRITE BTORPT-REC.
069100 920-EXIT.
069200     EXIT.
069300
069400 930-WRITE-PROJOUT-HDR.
069500     MOVE '930-WRITE-PROJOUT-HDR' TO PARA-NAME.
069600     MOVE WS-PROJOUT-CSV-HEADER TO PROJOUT-REC.
069700     WRITE PROJOUT-REC.
069800 930-EXIT.
069900     EXIT.
070000
070100 940-WRITE-PROJOUT-ROW.
070200*    STRING EACH TABLE ROW BACK INTO A COMMA-DELIMITED TEXT LINE.
070300*    COLUMNS ARE WRITTEN FULL WIDTH, SAME AS THEY WERE READ, SO
070400*    THE ROW UNSTRINGS CLEANLY ON THE NEXT RUN'S LOAD.
070500     MOVE '940-WRITE-PROJOUT-ROW' TO PARA-NAME.
070600     MOVE SPACES TO WS-PROJMSTR-LINE.
070700     STRING PRJ-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
070800            ','                               DELIMITED BY SIZE
070900            PRJ-T-NEIGHBORHOOD(WS-SCAN-SUB)  DELIMITED BY SIZE
071000            ','                               DELIMITED BY SIZE
071100            PRJ-T-FLAT-TYPE-1(WS-SCAN-SUB)   DELIMITED BY SIZE
071200            ','                               DELIMITED BY SIZE
071300            PRJ-T-UNITS-AVAIL-1(WS-SCAN-SUB) DELIMITED BY SIZE
071400            ','                               DELIMITED BY SIZE
071500            PRJ-T-PRICE-1(WS-SCAN-SUB)       DELIMITED BY SIZE
071600            ','                               DELIMITED BY SIZE
071700            PRJ-T-FLAT-TYPE-2(WS-SCAN-SUB)   DELIMITED BY SIZE
071800            ','                               DELIMITED BY SIZE
071900            PRJ-T-UNITS-AVAIL-2(WS-SCAN-SUB) DELIMITED BY SIZE
072000            ','                               DELIMITED BY SIZE
072100            PRJ-T-PRICE-2(WS-SCAN-SUB)       DELIMITED BY SIZE
072200            ','                               DELIMITED BY SIZE
072300            PRJ-T-OPEN-DATE(WS-SCAN-SUB)     DELIMITED BY SIZE
072400            ','                               DELIMITED BY SIZE
072500            PRJ-T-CLOSE-DATE(WS-SCAN-SUB)    DELIMITED BY SIZE
072600            ','                               DELIMITED BY SIZE
072700            PRJ-T-MANAGER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
072800            ','                               DELIMITED BY SIZE
072900            PRJ-T-OFFICER-SLOTS(WS-SCAN-SUB) DELIMITED BY SIZE
073000            ','                               DELIMITED BY SIZE
073100            PRJ-T-OFFICERS-LIST(WS-SCAN-SUB) DELIMITED BY SIZE
073200         INTO WS-PROJMSTR-LINE.
073300     MOVE WS-PROJMSTR-LINE TO PROJOUT-REC.
073400     WRITE PROJOUT-REC.
073500 940-EXIT.
073600     EXIT.
073700
073800 850-CLOSE-FILES.
073900     MOVE '850-CLOSE-FILES' TO PARA-NAME.
074000     CLOSE PROJTRAN, PROJMSTR, PROJOUT, BTORPT, SYSOUT.
074100 850-EXIT.
074200     EXIT.
074300
074400 1000-ABEND-RTN.
074500     WRITE SYSOUT-REC FROM ABEND-REC.
074600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074700     DISPLAY '*** ABNORMAL END OF JOB - BTOPRMN ***' UPON CONSOLE.
074800     DIVIDE ZERO-VAL INTO ONE-VAL.
