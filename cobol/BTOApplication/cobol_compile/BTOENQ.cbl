000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTOENQ                                                         *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* ENQUIRY PROCESSING BATCH                                       *
000600*                                                                 *
000700*          DRIVES THE APPLICANT ENQUIRY LIFECYCLE - SUBMIT, EDIT, *
000800*          DELETE, AND OFFICER/MANAGER REPLY - AGAINST THE        *
000900*          ENQUIRY MASTER.  CROSS-CHECKS THE APPLICATION MASTER   *
001000*          (READ ONLY), THE PROJECT MASTER (READ ONLY, FOR THE    *
001100*          MANAGER-NAME MATCH ON REPLY), AND THE REGISTRATION     *
001200*          MASTER (READ ONLY, FOR THE OFFICER-AUTHORIZED-ON-      *
001300*          PROJECT CHECK ON REPLY).  ALSO PRODUCES THE TWO        *
001400*          "LIST OPEN ENQUIRIES" EXTRACTS USED BY THE OFFICER AND *
001500*          MANAGER PORTAL SCREENS.  ONLY THE ENQUIRY MASTER IS    *
001600*          EVER REWRITTEN - THE OTHER THREE ARE LOAD-AND-SEARCH   *
001700*          TABLES, SAME SHAPE AS BTOPRMN/BTOAPPL/BTOREG.          *
001800*                                                                 *
001900*          NOTE FOR WHOEVER PICKS THIS UP NEXT: THE OFFICER-REPLY *
002000*          AUTHORIZATION TEST ONLY REQUIRES *SOME* REGISTRATION   *
002100*          ROW LINKING THE OFFICER TO THE PROJECT - PENDING AND   *
002200*          REJECTED ROWS COUNT, NOT JUST APPROVED ONES.  THIS IS  *
002300*          DELIBERATE, SEE POLICY MEMO 92-07 ADDENDUM 2, AND      *
002400*          MATCHES THE PORTAL'S OWN LOOKUP ROUTINE EXACTLY - DO   *
002500*          NOT "FIX" THIS TO REQUIRE APPROVED STATUS.             *
002600******************************************************************
002700
002800         TRANSACTION FILE        -   ENQTRAN
002900
003000         MASTER FILE (I-O)       -   ENQMSTR   (EnquiryList.csv)
003100
003200         MASTER FILE (READ ONLY) -   APPLMSTR  (ApplicationList.csv)
003300
003400         MASTER FILE (READ ONLY) -   PROJMSTR  (ProjectList.csv)
003500
003600         MASTER FILE (READ ONLY) -   REGMSTR   (RegistrationList.csv)
003700
003800         LIST EXTRACT (OUTPUT)   -   OFCLIST   (officer open-enquiry list)
003900
004000         LIST EXTRACT (OUTPUT)   -   MGRLIST   (manager open-enquiry list)
004100
004200         CONTROL REPORT          -   BTORPT
004300
004400         DUMP FILE               -   SYSOUT
004500
004600******************************************************************
004700 PROGRAM-ID.  BTOENQ.
004800 AUTHOR. R TIDWELL.
004900 INSTALLATION. HDB DATA PROCESSING.
005000 DATE-WRITTEN. 04/23/91.
005100 DATE-COMPILED. 04/23/91.
005200 SECURITY. NON-CONFIDENTIAL.
005300
005400******************************************************************
005500* CHANGE LOG                                                     *
005600*   042391 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
005700*   091192 RT  0119  REPLY AUTHORIZATION NOW CROSS-CHECKS THE    *
005800*                    REGISTRATION MASTER INSTEAD OF A HARD-CODED *
005900*                    OFFICER-NAME LIST, POLICY MEMO 92-07        *
006000*   052694 WK  0207  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
006100*   042598 WK  0272  Y2K REVIEW - TIMESTAMPS ARE YYYY-MM-DD      *
006200*                    HH:MM TEXT, ALREADY FOUR-DIGIT YEAR, NO     *
006300*                    CHANGE REQUIRED                            *
006400*   110700 JS  0315  ADDED EDITED/DELETED/REPLIED CONTROL        *
006500*                    COUNTERS TO THE END-OF-JOB REPORT          *
006600*   031004 JS  0365  DELETE NOW ONLY BLOCKS ON STATUS=CLOSED,    *
006700*                    MATCHING THE PORTAL'S GUARD LITERALLY -     *
006800*                    WAS ALSO REJECTING A SECOND DELETE OF A     *
006900*                    DELETED ROW, TICKET HDB-1358 (THIS IS NOT   *
007000*                    A BUG - SEE NOTE AT 280-DELETE-ENQUIRY-RTN) *
007100*   081511 JS  0443  REPLY-AUTHORIZATION OFFICER CHECK RELAXED   *
007200*                    TO ANY REGISTRATION STATUS, WAS REQUIRING   *
007300*                    APPROVED - TICKET HDB-1625                 *
007400*   030115 JS  0504  ENQUIRY MASTER REWRITTEN FOR THE COMMA-     *
007500*                    DELIMITED LAYOUT THE PORTAL WRITES - SEE    *
007600*                    BTOPRMN CHANGE 030115/0501                 *
007700******************************************************************
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT SYSOUT
008800         ASSIGN TO UT-S-SYSOUT
008900         ORGANIZATION IS SEQUENTIAL.
009000
009100     SELECT ENQTRAN
009200         ASSIGN TO UT-S-ENQTRAN
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS OFCODE.
009600
009700     SELECT ENQMSTR
009800         ASSIGN TO UT-S-ENQMSTR
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS ENQMSTR-STATUS.
010200
010300     SELECT ENQOUT
010400         ASSIGN TO UT-S-ENQOUT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         ACCESS MODE IS SEQUENTIAL
010700         FILE STATUS IS OFCODE.
010800
010900     SELECT APPLMSTR
011000         ASSIGN TO UT-S-APPLMSTR
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS APPLMSTR-STATUS.
011400
011500     SELECT PROJMSTR
011600         ASSIGN TO UT-S-PROJMSTR
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         ACCESS MODE IS SEQUENTIAL
011900         FILE STATUS IS PROJMSTR-STATUS.
012000
012100     SELECT REGMSTR
012200         ASSIGN TO UT-S-REGMSTR
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         ACCESS MODE IS SEQUENTIAL
012500         FILE STATUS IS REGMSTR-STATUS.
012600
012700     SELECT OFCLIST
012800         ASSIGN TO UT-S-OFCLIST
012900         ORGANIZATION IS LINE SEQUENTIAL
013000         ACCESS MODE IS SEQUENTIAL
013100         FILE STATUS IS OFCODE.
013200
013300     SELECT MGRLIST
013400         ASSIGN TO UT-S-MGRLIST
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         ACCESS MODE IS SEQUENTIAL
013700         FILE STATUS IS OFCODE.
013800
013900     SELECT BTORPT
014000         ASSIGN TO UT-S-BTORPT
014100         ORGANIZATION IS SEQUENTIAL.
014200
014300 DATA DIVISION.
014400 FILE SECTION.
014500 FD  SYSOUT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 130 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS SYSOUT-REC.
015100 01  SYSOUT-REC                     PIC X(130).
015200
015300****** TRANSACTION FILE FROM THE APPLICANT/OFFICER/MANAGER
015400****** PORTALS - ONE ROW PER SUBMIT/EDIT/DELETE/REPLY/LIST
015500****** REQUEST, PLUS A TRAILER ROW.
015600 FD  ENQTRAN
015700     RECORD CONTAINS 500 CHARACTERS
015800     DATA RECORD IS ENQTRAN-REC.
015900 01  ENQTRAN-REC                    PIC X(500).
016000
016100****** ENQUIRY MASTER - COMMA-DELIMITED TEXT, ONE HEADER ROW
016200****** FOLLOWED BY ONE ROW PER ENQUIRY, KEYED BY ENQ-ID.
016300 FD  ENQMSTR
016400     RECORD CONTAINS 600 CHARACTERS
016500     DATA RECORD IS ENQMSTR-REC.
016600 01  ENQMSTR-REC                    PIC X(600).
016700
016800 FD  ENQOUT
016900     RECORD CONTAINS 600 CHARACTERS
017000     DATA RECORD IS ENQOUT-REC.
017100 01  ENQOUT-REC                     PIC X(600).
017200 01  ENQOUT-REC-ID-VIEW REDEFINES ENQOUT-REC.
017300     05  EOV-ID-AREA                 PIC X(50).
017400     05  FILLER                      PIC X(550).
017500
017600****** APPLICATION MASTER - READ ONLY, NEEDED ONLY TO KEEP THE
017700****** PARALLEL-STRUCTURE OF THE OTHER THREE BATCH JOBS; NOT
017800****** ACTUALLY CONSULTED BY ANY ENQUIRY RULE TODAY.
017900 FD  APPLMSTR
018000     RECORD CONTAINS 150 CHARACTERS
018100     DATA RECORD IS APPLMSTR-REC.
018200 01  APPLMSTR-REC                   PIC X(150).
018300
018400****** PROJECT MASTER - READ ONLY, FOR THE MANAGER-NAME MATCH AT
018500****** REPLY TIME.
018600 FD  PROJMSTR
018700     RECORD CONTAINS 300 CHARACTERS
018800     DATA RECORD IS PROJMSTR-REC.
018900 01  PROJMSTR-REC                   PIC X(300).
019000
019100****** REGISTRATION MASTER - READ ONLY, FOR THE OFFICER
019200****** AUTHORIZED-ON-PROJECT CHECK AT REPLY TIME AND FOR THE
019300****** LIST-OPEN-FOR-OFFICER EXTRACT.
019400 FD  REGMSTR
019500     RECORD CONTAINS 130 CHARACTERS
019600     DATA RECORD IS REGMSTR-REC.
019700 01  REGMSTR-REC                    PIC X(130).
019800
019900 FD  OFCLIST
020000     RECORD CONTAINS 600 CHARACTERS
020100     DATA RECORD IS OFCLIST-REC.
020200 01  OFCLIST-REC                    PIC X(600).
020300
020400 FD  MGRLIST
020500     RECORD CONTAINS 600 CHARACTERS
020600     DATA RECORD IS MGRLIST-REC.
020700 01  MGRLIST-REC                    PIC X(600).
020800
020900 FD  BTORPT
021000     RECORDING MODE IS F
021100     LABEL RECORDS ARE STANDARD
021200     RECORD CONTAINS 132 CHARACTERS
021300     BLOCK CONTAINS 0 RECORDS
021400     DATA RECORD IS BTORPT-REC.
021500 01  BTORPT-REC                     PIC X(132).
021600
021700 WORKING-STORAGE SECTION.
021800
021900 01  FILE-STATUS-CODES.
022000     05  ENQMSTR-STATUS              PIC X(2).
022100         88 ENQ-RECORD-FOUND             VALUE "00".
022200     05  APPLMSTR-STATUS             PIC X(2).
022300         88 RECORD-FOUND                 VALUE "00".
022400     05  PROJMSTR-STATUS             PIC X(2).
022500         88 PROJECT-RECORD-FOUND        VALUE "00".
022600     05  REGMSTR-STATUS              PIC X(2).
022700         88 REG-RECORD-FOUND            VALUE "00".
022800     05  OFCODE                      PIC X(2).
022900         88 CODE-WRITE                  VALUE SPACES.
023000     05  FILLER                      PIC X(06).
023100
023200******************************************************************
023300* TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
023400* LAYOUT SO ONE ENQTRAN-REC AREA SERVES BOTH RECORD TYPES.       *
023500******************************************************************
023600 01  WS-ENQ-TRAN-REC.
023700     05  ET-TRAN-TYPE                PIC X(10).
023800         88  ET-IS-SUBMIT                VALUE 'SUBMIT'.
023900         88  ET-IS-EDIT                  VALUE 'EDIT'.
024000         88  ET-IS-DELETE                VALUE 'DELETE'.
024100         88  ET-IS-REPLY                 VALUE 'REPLY'.
024200         88  ET-IS-LIST-OFFICER          VALUE 'LIST-OFCR'.
024300         88  ET-IS-LIST-MANAGER          VALUE 'LIST-MGR'.
024400         88  ET-IS-TRAILER               VALUE 'TRAILER'.
024500     05  ET-ENQ-ID                   PIC 9(06).
024600     05  ET-REQUESTER-NRIC           PIC X(09).
024700     05  ET-REQUESTER-NAME           PIC X(40).
024800     05  ET-REQUESTER-ROLE           PIC X(09).
024900         88  ET-ROLE-IS-APPLICANT        VALUE 'APPLICANT'.
025000         88  ET-ROLE-IS-OFFICER          VALUE 'OFFICER'.
025100         88  ET-ROLE-IS-MANAGER          VALUE 'MANAGER'.
025200     05  ET-PROJECT-NAME             PIC X(30).
025300     05  ET-CONTENT                  PIC X(200).
025400     05  ET-RESPONSE                 PIC X(200).
025500     05  FILLER                      PIC X(05).
025600
025700 01  WS-TRAILER-REC REDEFINES WS-ENQ-TRAN-REC.
025800     05  TR-TRAN-TYPE                PIC X(10).
025900     05  TR-TRAN-COUNT               PIC 9(09).
026000     05  FILLER                      PIC X(481).
026100
026200 01  WS-TODAY-DATE                   PIC 9(08).
026300 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
026400     05  WS-TODAY-CCYY                PIC 9(04).
026500     05  WS-TODAY-MM                  PIC 9(02).
026600     05  WS-TODAY-DD                  PIC 9(02).
026700 01  WS-TODAY-TIME                   PIC 9(06).
026800 01  WS-TODAY-TIME-PARTS REDEFINES WS-TODAY-TIME.
026900     05  WS-TODAY-HH                  PIC 9(02).
027000     05  WS-TODAY-MN                  PIC 9(02).
027100     05  FILLER                       PIC 9(02).
027200
027300******************************************************************
027400* NOW-TIMESTAMP - BUILT AS YYYY-MM-DD HH:MM, PER THE RECORD'S    *
027500* X(16) TEXT-TIMESTAMP LAYOUT (SAME FORMAT THE PORTAL WRITES).   *
027600******************************************************************
027700 01  WS-NOW-TIMESTAMP                PIC X(16).
027800 01  WS-NOW-TS-PARTS REDEFINES WS-NOW-TIMESTAMP.
027900     05  WS-NOWTS-CCYY                PIC X(04).
028000     05  FILLER                       PIC X(01) VALUE '-'.
028100     05  WS-NOWTS-MM                  PIC X(02).
028200     05  FILLER                       PIC X(01) VALUE '-'.
028300     05  WS-NOWTS-DD                  PIC X(02).
028400     05  FILLER                       PIC X(01) VALUE SPACE.
028500     05  WS-NOWTS-HH                  PIC X(02).
028600     05  FILLER                       PIC X(01) VALUE ':'.
028700     05  WS-NOWTS-MN                  PIC X(02).
028800
028900 77  ZERO-VAL                        PIC 9(01) VALUE 0.
029000 77  ONE-VAL                         PIC 9(01) VALUE 1.
029100
029200******************************************************************
029300* CSV WORK AREAS FOR THE ENQUIRY MASTER ROW.                     *
029400******************************************************************
029500 01  WS-ENQMSTR-LINE                 PIC X(600).
029600
029700 01  WS-APPLMSTR-LINE                 PIC X(150).
029800 01  WS-PROJMSTR-LINE                 PIC X(300).
029900 01  WS-REGMSTR-LINE                  PIC X(130).
030000
030100 01  WS-CSV-ENQ-FIELDS.
030200     05  WS-CSV-ENQ-ID               PIC X(06).
030300     05  WS-CSV-ENQ-NAME             PIC X(40).
030400     05  WS-CSV-ENQ-NRIC             PIC X(09).
030500     05  WS-CSV-ENQ-PROJECT-NAME     PIC X(30).
030600     05  WS-CSV-ENQ-CONTENT          PIC X(200).
030700     05  WS-CSV-ENQ-RESPONSE         PIC X(200).
030800     05  WS-CSV-ENQ-STATUS           PIC X(07).
030900     05  WS-CSV-ENQ-CREATED-TS       PIC X(16).
031000     05  WS-CSV-ENQ-MODIFIED-TS      PIC X(16).
031100     05  WS-CSV-ENQ-RESPONDED-TS     PIC X(16).
031200     05  WS-CSV-ENQ-RESPONDED-NRIC   PIC X(09).
031300     05  FILLER                      PIC X(05).
031400
031500 01  WS-ENQOUT-CSV-HEADER.
031600     05  FILLER PIC X(80) VALUE
031700         'Enquiry_ID,Applicant_Name,Applicant_NRIC,Project_Name,Conte'.
031800     05  FILLER PIC X(80) VALUE
031900         'nt,Response,Status,Created_At,Last_Modified,Responded_At,Re'.
032000     05  FILLER PIC X(60) VALUE
032100         'sponded_By'.
032200
032300******************************************************************
032400* CSV WORK AREAS FOR THE READ-ONLY MASTERS (APPLICATION/PROJECT/ *
032500* REGISTRATION) - NO CSV-HEADER GROUP NEEDED, THESE ARE LOADED   *
032600* BUT NEVER REWRITTEN BY THIS JOB.                               *
032700******************************************************************
032800 01  WS-CSV-APP-FIELDS.
032900     05  WS-CSV-APP-NAME             PIC X(40).
033000     05  WS-CSV-APP-NRIC             PIC X(09).
033100     05  WS-CSV-APP-AGE              PIC X(03).
033200     05  WS-CSV-APP-MARITAL-STAT     PIC X(07).
033300     05  WS-CSV-APP-PROJECT-NAME     PIC X(30).
033400     05  WS-CSV-APP-FLAT-TYPE        PIC X(10).
033500     05  WS-CSV-APP-STATUS           PIC X(15).
033600     05  WS-CSV-APP-WITHDRAW-REQ     PIC X(01).
033700     05  FILLER                      PIC X(05).
033800
033900 01  WS-CSV-PROJ-FIELDS.
034000     05  WS-CSV-NAME                 PIC X(30).
034100     05  WS-CSV-NEIGHBORHOOD         PIC X(30).
034200     05  WS-CSV-FLAT-TYPE-1          PIC X(10).
034300     05  WS-CSV-UNITS-1              PIC X(04).
034400     05  WS-CSV-PRICE-1              PIC X(07).
034500     05  WS-CSV-FLAT-TYPE-2          PIC X(10).
034600     05  WS-CSV-UNITS-2              PIC X(04).
034700     05  WS-CSV-PRICE-2              PIC X(07).
034800     05  WS-CSV-OPEN-DATE            PIC X(08).
034900     05  WS-CSV-CLOSE-DATE           PIC X(08).
035000     05  WS-CSV-MANAGER              PIC X(40).
035100     05  WS-CSV-OFFICER-SLOTS        PIC X(02).
035200     05  WS-CSV-OFFICERS             PIC X(120).
035300     05  FILLER                      PIC X(05).
035400
035500 01  WS-CSV-REG-FIELDS.
035600     05  WS-CSV-REG-OFFICER-NRIC     PIC X(09).
035700     05  WS-CSV-REG-OFFICER-NAME     PIC X(40).
035800     05  WS-CSV-REG-PROJECT-NAME     PIC X(30).
035900     05  WS-CSV-REG-STATUS           PIC X(10).
036000     05  WS-CSV-REG-SUBMITTED-DATE   PIC X(08).
036100     05  WS-CSV-REG-REVIEWED-DATE    PIC X(08).
036200     05  FILLER                      PIC X(05).
036300
036400 77  WS-FIND-ENQ-ID                  PIC 9(06).
036500
036600 01  WS-REPORT-HEADINGS.
036700     05  WS-HDR-LINE-1               PIC X(30)
036800             VALUE 'BTO BATCH RUN CONTROLS'.
036900     05  WS-HDR-LINE-2               PIC X(42)
037000             VALUE ALL '-'.
037100     05  FILLER                      PIC X(10).
037200
037300 01  WS-ENQUIRIES-LINE.
037400     05  FILLER                      PIC X(15)
037500             VALUE 'ENQUIRIES    : '.
037600     05  FILLER                      PIC X(10) VALUE 'SUBMITTED '.
037700     05  WS-RPT-SUBMITTED            PIC ZZZ9.
037800     05  FILLER                      PIC X(08) VALUE '  EDITED'.
037900     05  FILLER                      PIC X(01) VALUE SPACE.
038000     05  WS-RPT-EDITED               PIC ZZZ9.
038100     05  FILLER                      PIC X(09) VALUE '  DELETED'.
038200     05  FILLER                      PIC X(01) VALUE SPACE.
038300     05  WS-RPT-DELETED              PIC ZZZ9.
038400     05  FILLER                      PIC X(09) VALUE '  REPLIED'.
038500     05  FILLER                      PIC X(01) VALUE SPACE.
038600     05  WS-RPT-REPLIED              PIC ZZZ9.
038700     05  FILLER                      PIC X(15) VALUE SPACES.
038800
038900 01  COUNTERS-AND-ACCUMULATORS.
039000     05  TRAN-RECORDS-READ           PIC 9(7) COMP.
039100     05  ENQ-SUBMITTED-CNT           PIC 9(7) COMP.
039200     05  ENQ-EDITED-CNT              PIC 9(7) COMP.
039300     05  ENQ-DELETED-CNT             PIC 9(7) COMP.
039400     05  ENQ-REPLIED-CNT             PIC 9(7) COMP.
039500     05  ENQ-LOAD-COUNT              PIC 9(4) COMP.
039600     05  APP-LOAD-COUNT              PIC 9(4) COMP.
039700     05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
039800     05  REG-LOAD-COUNT              PIC 9(4) COMP.
039900     05  FILLER                      PIC X(05).
040000
040100 77  WS-SEARCH-SUB                   PIC 9(4) COMP.
040200 77  WS-SCAN-SUB                     PIC 9(4) COMP.
040300
040400 01  FLAGS-AND-SWITCHES.
040500     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
040600         88  NO-MORE-DATA                VALUE 'N'.
040700     05  ENQ-FOUND-SW                PIC X(01) VALUE 'N'.
040800         88  ENQUIRY-FOUND                VALUE 'Y'.
040900     05  PROJ-FOUND-SW               PIC X(01) VALUE 'N'.
041000         88  PROJECT-FOUND                VALUE 'Y'.
041100     05  OFCR-AUTH-SW                PIC X(01) VALUE 'N'.
041200         88  OFFICER-IS-AUTHORIZED        VALUE 'Y'.
041300     05  MGR-AUTH-SW                 PIC X(01) VALUE 'N'.
041400         88  MANAGER-IS-AUTHORIZED        VALUE 'Y'.
041500     05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
041600         88  TRAN-WAS-REJECTED           VALUE 'Y'.
041700     05  FILLER                      PIC X(05).
041800
041900 COPY BTOENQR.
042000 COPY BTOAPP.
042100 COPY BTOPRJ.
042200 COPY BTOREGR.
042300 COPY ABENDREC.
042400
042500 01  WS-BTORPT-LINE.
042600     05  FILLER                      PIC X(132).
042700
042800 LINKAGE SECTION.
042900
043000 PROCEDURE DIVISION.
043100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043200     PERFORM 100-MAINLINE THRU 100-EXIT
043300             UNTIL NO-MORE-DATA OR ET-IS-TRAILER.
043400     PERFORM 900-CLEANUP THRU 900-EXIT.
043500     GOBACK.
043600
043700 000-HOUSEKEEPING.
043800     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
043900     DISPLAY '******** BEGIN JOB BTOENQ ********'.
044000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
044100     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
044200     ACCEPT WS-TODAY-TIME FROM TIME.
044300     PERFORM 110-BUILD-NOW-TIMESTAMP THRU 110-EXIT.
044400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
044500     PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
044600     PERFORM 830-LOAD-APP-TABLE THRU 830-EXIT.
044700     PERFORM 870-LOAD-REG-TABLE THRU 870-EXIT.
044800     PERFORM 890-LOAD-ENQ-TABLE THRU 890-EXIT.
044900     PERFORM 905-READ-ENQTRAN THRU 905-EXIT.
045000     IF NO-MORE-DATA
045100         MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
045200         GO TO 1000-ABEND-RTN.
045300 000-EXIT.
045400     EXIT.
045500
045600 110-BUILD-NOW-TIMESTAMP.
045700     MOVE '110-BUILD-NOW-TIMESTAMP' TO PARA-NAME.
045800     MOVE WS-TODAY-CCYY TO WS-NOWTS-CCYY.
045900     MOVE WS-TODAY-MM   TO WS-NOWTS-MM.
046000     MOVE WS-TODAY-DD   TO WS-NOWTS-DD.
046100     MOVE WS-TODAY-HH   TO WS-NOWTS-HH.
046200     MOVE WS-TODAY-MN   TO WS-NOWTS-MN.
046300 110-EXIT.
046400     EXIT.
046500
046600 100-MAINLINE.
046700     MOVE '100-MAINLINE' TO PARA-NAME.
046800     MOVE 'N' TO TRAN-REJECT-SW.
046900     EVALUATE TRUE
047000         WHEN ET-IS-SUBMIT
047100             PERFORM 200-SUBMIT-ENQUIRY-RTN THRU 200-EXIT
047200         WHEN ET-IS-EDIT
047300             PERFORM 250-EDIT-ENQUIRY-RTN THRU 250-EXIT
047400         WHEN ET-IS-DELETE
047500             PERFORM 280-DELETE-ENQUIRY-RTN THRU 280-EXIT
047600         WHEN ET-IS-REPLY
047700             PERFORM 300-REPLY-ENQUIRY-RTN THRU 300-EXIT
047800         WHEN ET-IS-LIST-OFFICER
047900             PERFORM 500-LIST-OPEN-FOR-OFFICER-RTN THRU 500-EXIT
048000         WHEN ET-IS-LIST-MANAGER
048100             PERFORM 550-LIST-OPEN-FOR-MANAGER-RTN THRU 550-EXIT
048200         WHEN OTHER
048300             MOVE 'Y' TO TRAN-REJECT-SW.
048400     PERFORM 905-READ-ENQTRAN THRU 905-EXIT.
048500 100-EXIT.
048600     EXIT.
048700
048800 200-SUBMIT-ENQUIRY-RTN.
048900     MOVE '200-SUBMIT-ENQUIRY-RTN' TO PARA-NAME.
049000*    BLANK CONTENT IS ALWAYS REJECTED BEFORE ANY STATE CHANGE.
049100     IF ET-CONTENT = SPACES
049200         MOVE 'Y' TO TRAN-REJECT-SW
049300         GO TO 200-EXIT.
049400
049500     PERFORM 210-NEXT-ENQ-ID-RTN THRU 210-EXIT.
049600     ADD 1 TO ENQ-LOAD-COUNT.
049700     SET ENQ-IDX TO ENQ-LOAD-COUNT.
049800     MOVE WS-FIND-ENQ-ID             TO ENQ-T-ID(ENQ-IDX).
049900     MOVE ET-REQUESTER-NAME          TO ENQ-T-APPLICANT-NAME(ENQ-IDX).
050000     MOVE ET-REQUESTER-NRIC          TO ENQ-T-APPLICANT-NRIC(ENQ-IDX).
050100     MOVE ET-PROJECT-NAME            TO ENQ-T-PROJECT-NAME(ENQ-IDX).
050200     MOVE ET-CONTENT                 TO ENQ-T-CONTENT(ENQ-IDX).
050300     MOVE SPACES                     TO ENQ-T-RESPONSE(ENQ-IDX).
050400     MOVE 'OPEN   '                  TO ENQ-T-STATUS(ENQ-IDX).
050500     MOVE WS-NOW-TIMESTAMP           TO ENQ-T-CREATED-TS(ENQ-IDX).
050600     MOVE WS-NOW-TIMESTAMP           TO ENQ-T-MODIFIED-TS(ENQ-IDX).
050700     MOVE SPACES                     TO ENQ-T-RESPONDED-TS(ENQ-IDX).
050800     MOVE SPACES                     TO ENQ-T-RESPONDED-NRIC(ENQ-IDX).
050900     ADD 1 TO ENQ-SUBMITTED-CNT.
051000 200-EXIT.
051100     EXIT.
051200
051300 210-NEXT-ENQ-ID-RTN.
051400*    ENQ-ID IS A SHOP-MAINTAINED 1-UP COUNTER - NEXT ID IS ALWAYS
051500*    MAX EXISTING ID PLUS 1, NOT A FILE-GENERATED KEY.
051600     MOVE '210-NEXT-ENQ-ID-RTN' TO PARA-NAME.
051700     MOVE ZERO TO WS-FIND-ENQ-ID.
051800     PERFORM 215-SCAN-FOR-MAX-ID THRU 215-EXIT
051900             VARYING WS-SCAN-SUB FROM 1 BY 1
052000             UNTIL WS-SCAN-SUB > ENQ-LOAD-COUNT.
052100     ADD 1 TO WS-FIND-ENQ-ID.
052200 210-EXIT.
052300     EXIT.
052400
052500 215-SCAN-FOR-MAX-ID.
052600     MOVE '215-SCAN-FOR-MAX-ID' TO PARA-NAME.
052700     IF ENQ-T-ID(WS-SCAN-SUB) > WS-FIND-ENQ-ID
052800         MOVE ENQ-T-ID(WS-SCAN-SUB) TO WS-FIND-ENQ-ID.
052900 215-EXIT.
053000     EXIT.
053100
053200 220-FIND-ENQUIRY-RTN.
053300     MOVE '220-FIND-ENQUIRY-RTN' TO PARA-NAME.
053400     MOVE 'N' TO ENQ-FOUND-SW.
053500     SET ENQ-IDX TO 1.
053600     SEARCH ENQ-TABLE-REC
053700         AT END
053800             MOVE 'N' TO ENQ-FOUND-SW
053900         WHEN ENQ-T-ID(ENQ-IDX) = ET-ENQ-ID
054000             MOVE 'Y' TO ENQ-FOUND-SW.
054100 220-EXIT.
054200     EXIT.
054300
054400 250-EDIT-ENQUIRY-RTN.
054500     MOVE '250-EDIT-ENQUIRY-RTN' TO PARA-NAME.
054600     PERFORM 220-FIND-ENQUIRY-RTN THRU 220-EXIT.
054700     IF NOT ENQUIRY-FOUND
054800         MOVE 'Y' TO TRAN-REJECT-SW
054900         GO TO 250-EXIT.
055000
055100     IF ENQ-T-APPLICANT-NRIC(ENQ-IDX) NOT = ET-REQUESTER-NRIC
055200         MOVE 'Y' TO TRAN-REJECT-SW
055300         GO TO 250-EXIT.
055400
055500     IF ENQ-T-STATUS(ENQ-IDX) NOT = 'OPEN   '
055600         MOVE 'Y' TO TRAN-REJECT-SW
055700         GO TO 250-EXIT.
055800
055900     IF ET-CONTENT = SPACES
056000         MOVE 'Y' TO TRAN-REJECT-SW
056100         GO TO 250-EXIT.
056200
056300     MOVE ET-CONTENT       TO ENQ-T-CONTENT(ENQ-IDX).
056400     MOVE WS-NOW-TIMESTAMP TO ENQ-T-MODIFIED-TS(ENQ-IDX).
056500     ADD 1 TO ENQ-EDITED-CNT.
056600 250-EXIT.
056700     EXIT.
056800
056900 280-DELETE-ENQUIRY-RTN.
057000     MOVE '280-DELETE-ENQUIRY-RTN' TO PARA-NAME.
057100     PERFORM 220-FIND-ENQUIRY-RTN THRU 220-EXIT.
057200     IF NOT ENQUIRY-FOUND
057300         MOVE 'Y' TO TRAN-REJECT-SW
057400         GO TO 280-EXIT.
057500
057600     IF ENQ-T-APPLICANT-NRIC(ENQ-IDX) NOT = ET-REQUESTER-NRIC
057700         MOVE 'Y' TO TRAN-REJECT-SW
057800         GO TO 280-EXIT.
057900
058000*    THE PORTAL'S GUARD ONLY TESTS STATUS=CLOSED - IT DOES NOT
058100*    ALSO BLOCK ON STATUS=DELETED.  A DELETED ENQUIRY CAN
058200*    THEREFORE BE "DELETED" AGAIN UNDER THIS RULE.  REPLICATED
058300*    LITERALLY - DO NOT ADD A STRICTER GUARD HERE, SEE TICKET
058400*    HDB-1358 DISPOSITION (WON'T FIX, MATCHES PORTAL BEHAVIOR).
058500     IF ENQ-T-STATUS(ENQ-IDX) = 'CLOSED '
058600         MOVE 'Y' TO TRAN-REJECT-SW
058700         GO TO 280-EXIT.
058800
058900     MOVE 'DELETED'        TO ENQ-T-STATUS(ENQ-IDX).
059000     MOVE WS-NOW-TIMESTAMP TO ENQ-T-MODIFIED-TS(ENQ-IDX).
059100     ADD 1 TO ENQ-DELETED-CNT.
059200 280-EXIT.
059300     EXIT.
059400
059500 300-REPLY-ENQUIRY-RTN.
059600     MOVE '300-REPLY-ENQUIRY-RTN' TO PARA-NAME.
059700     PERFORM 220-FIND-ENQUIRY-RTN THRU 220-EXIT.
059800     IF NOT ENQUIRY-FOUND
059900         MOVE 'Y' TO TRAN-REJECT-SW
060000         GO TO 300-EXIT.
060100
060200     IF ET-RESPONSE = SPACES
060300         MOVE 'Y' TO TRAN-REJECT-SW
060400         GO TO 300-EXIT.
060500
060600     IF ENQ-T-STATUS(ENQ-IDX) NOT = 'OPEN   '
060700         MOVE 'Y' TO TRAN-REJECT-SW
060800         GO TO 300-EXIT.
060900
061000     IF ET-ROLE-IS-OFFICER
061100         PERFORM 320-CHECK-OFFICER-AUTH-RTN THRU 320-EXIT
061200         IF NOT OFFICER-IS-AUTHORIZED
061300             MOVE 'Y' TO TRAN-REJECT-SW
061400             GO TO 300-EXIT
061500         END-IF
061600     ELSE
061700         IF ET-ROLE-IS-MANAGER
061800             PERFORM 330-CHECK-MANAGER-AUTH-RTN THRU 330-EXIT
061900             IF NOT MANAGER-IS-AUTHORIZED
062000                 MOVE 'Y' TO TRAN-REJECT-SW
062100                 GO TO 300-EXIT
062200             END-IF
062300         ELSE
062400             MOVE 'Y' TO TRAN-REJECT-SW
062500             GO TO 300-EXIT
062600         END-IF
062700     END-IF.
062800
062900     MOVE ET-RESPONSE       TO ENQ-T-RESPONSE(ENQ-IDX).
063000     MOVE ET-REQUESTER-NRIC TO ENQ-T-RESPONDED-NRIC(ENQ-IDX).
063100     MOVE WS-NOW-TIMESTAMP  TO ENQ-T-RESPONDED-TS(ENQ-IDX).
063200     MOVE 'CLOSED '         TO ENQ-T-STATUS(ENQ-IDX).
063300     MOVE WS-NOW-TIMESTAMP  TO ENQ-T-MODIFIED-TS(ENQ-IDX).
063400     ADD 1 TO ENQ-REPLIED-CNT.
063500 300-EXIT.
063600     EXIT.
063700
063800 320-CHECK-OFFICER-AUTH-RTN.
063900*    ANY REGISTRATION ROW LINKING THIS OFFICER TO THE ENQUIRY'S
064000*    PROJECT IS SUFFICIENT, REGARDLESS OF REG-STATUS - MATCHES
064100*    THE PORTAL'S OWN LOOKUP ROUTINE, SEE PROGRAM BANNER.
064200     MOVE '320-CHECK-OFFICER-AUTH-RTN' TO PARA-NAME.
064300     MOVE 'N' TO OFCR-AUTH-SW.
064400     SET REG-IDX TO 1.
064500     SEARCH REG-TABLE-REC
064600         AT END
064700             MOVE 'N' TO OFCR-AUTH-SW
064800         WHEN REG-T-OFFICER-NRIC(REG-IDX) = ET-REQUESTER-NRIC
064900                AND REG-T-PROJECT-NAME(REG-IDX) =
065000                    ENQ-T-PROJECT-NAME(ENQ-IDX)
065100             MOVE 'Y' TO OFCR-AUTH-SW.
065200 320-EXIT.
065300     EXIT.
065400
065500 330-CHECK-MANAGER-AUTH-RTN.
065600     MOVE '330-CHECK-MANAGER-AUTH-RTN' TO PARA-NAME.
065700     MOVE 'N' TO MGR-AUTH-SW.
065800     MOVE 'N' TO PROJ-FOUND-SW.
065900     SET PRJ-IDX TO 1.
066000     SEARCH PRJ-TABLE-REC
066100         AT END
066200             MOVE 'N' TO PROJ-FOUND-SW
066300         WHEN PRJ-T-NAME(PRJ-IDX) = ENQ-T-PROJECT-NAME(ENQ-IDX)
066400             MOVE 'Y' TO PROJ-FOUND-SW.
066500     IF PROJECT-FOUND
066600            AND PRJ-T-MANAGER-NAME(PRJ-IDX) = ET-REQUESTER-NAME
066700         MOVE 'Y' TO MGR-AUTH-SW.
066800 330-EXIT.
066900     EXIT.
067000
067100 500-LIST-OPEN-FOR-OFFICER-RTN.
067200*    SELECT THE OFFICER'S APPROVED REGISTRATIONS WHOSE PROJECT
067300*    WINDOW [OPEN,CLOSE] CONTAINS TODAY, THEN ALL OPEN ENQUIRIES
067400*    FOR THOSE PROJECTS.
067500     MOVE '500-LIST-OPEN-FOR-OFFICER-RTN' TO PARA-NAME.
067600     PERFORM 510-SCAN-REG-FOR-OFFICER THRU 510-EXIT
067700             VARYING WS-SCAN-SUB FROM 1 BY 1
067800             UNTIL WS-SCAN-SUB > REG-LOAD-COUNT.
067900 500-EXIT.
068000     EXIT.
068100
068200 510-SCAN-REG-FOR-OFFICER.
068300     MOVE '510-SCAN-REG-FOR-OFFICER' TO PARA-NAME.
068400     IF REG-T-OFFICER-NRIC(WS-SCAN-SUB) = ET-REQUESTER-NRIC
068500            AND REG-T-STATUS(WS-SCAN-SUB) = 'APPROVED  '
068600         MOVE REG-T-PROJECT-NAME(WS-SCAN-SUB) TO WS-CSV-NAME
068700         PERFORM 520-FIND-PROJ-FOR-WINDOW THRU 520-EXIT
068800         IF PROJECT-FOUND
068900                AND PRJ-T-OPEN-DATE(PRJ-IDX)  <= WS-TODAY-DATE
069000                AND PRJ-T-CLOSE-DATE(PRJ-IDX) >= WS-TODAY-DATE
069100             PERFORM 525-WRITE-OFCLIST-FOR-PROJ THRU 525-EXIT
069200                     VARYING WS-SEARCH-SUB FROM 1 BY 1
069300                     UNTIL WS-SEARCH-SUB > ENQ-LOAD-COUNT
069400         END-IF
069500     END-IF.
069600 510-EXIT.
069700     EXIT.
069800
069900 520-FIND-PROJ-FOR-WINDOW.
070000     MOVE '520-FIND-PROJ-FOR-WINDOW' TO PARA-NAME.
070100     MOVE 'N' TO PROJ-FOUND-SW.
070200     SET PRJ-IDX TO 1.
070300     SEARCH PRJ-TABLE-REC
070400         AT END
070500             MOVE 'N' TO PROJ-FOUND-SW
070600         WHEN PRJ-T-NAME(PRJ-IDX) = WS-CSV-NAME
070700             MOVE 'Y' TO PROJ-FOUND-SW.
070800 520-EXIT.
070900     EXIT.
071000
071100 525-WRITE-OFCLIST-FOR-PROJ.
071200     MOVE '525-WRITE-OFCLIST-FOR-PROJ' TO PARA-NAME.
071300     IF ENQ-T-PROJECT-NAME(WS-SEARCH-SUB) = WS-CSV-NAME
071400            AND ENQ-T-STATUS(WS-SEARCH-SUB) = 'OPEN   '
071500         PERFORM 527-BUILD-ENQ-LIST-ROW THRU 527-EXIT
071600         MOVE WS-ENQMSTR-LINE TO OFCLIST-REC
071700         WRITE OFCLIST-REC
071800     END-IF.
071900 525-EXIT.
072000     EXIT.
072100
072200 527-BUILD-ENQ-LIST-ROW.
072300*    SHARED CSV-ROW BUILDER FOR BOTH LIST EXTRACTS - USES
072400*    WS-SEARCH-SUB AS THE CURRENT ENQ-TABLE SUBSCRIPT.
072500     MOVE '527-BUILD-ENQ-LIST-ROW' TO PARA-NAME.
072600     MOVE SPACES TO WS-ENQMSTR-LINE.
072700     STRING ENQ-T-ID(WS-SEARCH-SUB)            DELIMITED BY SIZE
072800            ','                                 DELIMITED BY SIZE
072900            ENQ-T-APPLICANT-NAME(WS-SEARCH-SUB) DELIMITED BY SIZE
073000            ','                                 DELIMITED BY SIZE
073100            ENQ-T-APPLICANT-NRIC(WS-SEARCH-SUB) DELIMITED BY SIZE
073200            ','                                 DELIMITED BY SIZE
073300            ENQ-T-PROJECT-NAME(WS-SEARCH-SUB)   DELIMITED BY SIZE
073400            ','                                 DELIMITED BY SIZE
073500            ENQ-T-CONTENT(WS-SEARCH-SUB)        DELIMITED BY SIZE
073600            ','                                 DELIMITED BY SIZE
073700            ENQ-T-RESPONSE(WS-SEARCH-SUB)       DELIMITED BY SIZE
073800            ','                                 DELIMITED BY SIZE
073900            ENQ-T-STATUS(WS-SEARCH-SUB)         DELIMITED BY SIZE
074000         INTO WS-ENQMSTR-LINE.
074100 527-EXIT.
074200     EXIT.
074300
074400 550-LIST-OPEN-FOR-MANAGER-RTN.
074500*    SELECT ALL OPEN ENQUIRIES WHOSE PROJECT'S MANAGER NAME
074600*    MATCHES THE REQUESTER.
074700     MOVE '550-LIST-OPEN-FOR-MANAGER-RTN' TO PARA-NAME.
074800     PERFORM 560-SCAN-ENQ-FOR-MANAGER THRU 560-EXIT
074900             VARYING WS-SEARCH-SUB FROM 1 BY 1
075000             UNTIL WS-SEARCH-SUB > ENQ-LOAD-COUNT.
075100 550-EXIT.
075200     EXIT.
075300
075400 560-SCAN-ENQ-FOR-MANAGER.
075500     MOVE '560-SCAN-ENQ-FOR-MANAGER' TO PARA-NAME.
075600     IF ENQ-T-STATUS(WS-SEARCH-SUB) = 'OPEN   '
075700         MOVE ENQ-T-PROJECT-NAME(WS-SEARCH-SUB) TO WS-CSV-NAME
075800         PERFORM 520-FIND-PROJ-FOR-WINDOW THRU 520-EXIT
075900         IF PROJECT-FOUND
076000                AND PRJ-T-MANAGER-NAME(PRJ-IDX) = ET-REQUESTER-NAME
076100             PERFORM 527-BUILD-ENQ-LIST-ROW THRU 527-EXIT
076200             MOVE WS-ENQMSTR-LINE TO MGRLIST-REC
076300             WRITE MGRLIST-REC
076400         END-IF
076500     END-IF.
076600 560-EXIT.
076700     EXIT.
076800
076900 800-OPEN-FILES.
077000     MOVE '800-OPEN-FILES' TO PARA-NAME.
077100     OPEN INPUT ENQTRAN.
077200     OPEN INPUT APPLMSTR.
077300     OPEN INPUT PROJMSTR.
077400     OPEN INPUT REGMSTR.
077500     OPEN OUTPUT ENQOUT, OFCLIST, MGRLIST, BTORPT, SYSOUT.
077600 800-EXIT.
077700     EXIT.
077800
077900 810-LOAD-PROJ-TABLE.
078000     MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
078100     MOVE ZERO TO PRJ-LOAD-COUNT.
078200     MOVE 'Y' TO MORE-DATA-SW.
078300     PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
078400     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
078500     PERFORM 825-BUILD-PRJ-TABLE-ROW THRU 825-EXIT
078600             UNTIL NO-MORE-DATA.
078700     MOVE 'Y' TO MORE-DATA-SW.
078800 810-EXIT.
078900     EXIT.
079000
079100 815-READ-PROJMSTR-HDR.
079200     MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
079300     READ PROJMSTR INTO WS-PROJMSTR-LINE
079400         AT END MOVE 'N' TO MORE-DATA-SW
079500     END-READ.
079600 815-EXIT.
079700     EXIT.
079800
079900 820-READ-PROJMSTR.
080000     MOVE '820-READ-PROJMSTR' TO PARA-NAME.
080100     READ PROJMSTR INTO WS-PROJMSTR-LINE
080200         AT END MOVE 'N' TO MORE-DATA-SW
080300     END-READ.
080400 820-EXIT.
080500     EXIT.
080600
080700 822-PARSE-PROJMSTR-LINE.
080800     MOVE '822-PARSE-PROJMSTR-LINE' TO PARA-NAME.
080900     UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
081000         INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
081100              WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
081200              WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
081300              WS-CSV-UNITS-2       WS-CSV-PRICE-2
081400              WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
081500              WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
081600              WS-CSV-OFFICERS
081700     END-UNSTRING.
081800     MOVE WS-CSV-NAME             TO PRJ-NAME.
081900     MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
082000     MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
082100     MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
082200     MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
082300     MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
082400     MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
082500     MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
082600     MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
082700     MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
082800     MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
082900     MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
083000     MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
083100 822-EXIT.
083200     EXIT.
083300
083400 825-BUILD-PRJ-TABLE-ROW.
083500     MOVE '825-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
083600     PERFORM 822-PARSE-PROJMSTR-LINE THRU 822-EXIT.
083700     ADD 1 TO PRJ-LOAD-COUNT.
083800     SET PRJ-IDX TO PRJ-LOAD-COUNT.
083900     MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
084000     MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
084100     MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
084200     MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
084300     MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
084400     MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
084500     MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
084600     MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
084700     MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
084800     MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
084900     MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
085000     MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
085100     MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
085200     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
085300 825-EXIT.
085400     EXIT.
085500
085600 830-LOAD-APP-TABLE.
085700     MOVE '830-LOAD-APP-TABLE' TO PARA-NAME.
085800     MOVE ZERO TO APP-LOAD-COUNT.
085900     MOVE 'Y' TO MORE-DATA-SW.
086000     PERFORM 835-READ-APPLMSTR-HDR THRU 835-EXIT.
086100     PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
086200     PERFORM 845-BUILD-APP-TABLE-ROW THRU 845-EXIT
086300             UNTIL NO-MORE-DATA.
086400     MOVE 'Y' TO MORE-DATA-SW.
086500 830-EXIT.
086600     EXIT.
086700
086800 835-READ-APPLMSTR-HDR.
086900     MOVE '835-READ-APPLMSTR-HDR' TO PARA-NAME.
087000     READ APPLMSTR INTO WS-APPLMSTR-LINE
087100         AT END MOVE 'N' TO MORE-DATA-SW
087200     END-READ.
087300 835-EXIT.
087400     EXIT.
087500
087600 840-READ-APPLMSTR.
087700     MOVE '840-READ-APPLMSTR' TO PARA-NAME.
087800     READ APPLMSTR INTO WS-APPLMSTR-LINE
087900         AT END MOVE 'N' TO MORE-DATA-SW
088000     END-READ.
088100 840-EXIT.
088200     EXIT.
088300
088400 842-PARSE-APPLMSTR-LINE.
088500     MOVE '842-PARSE-APPLMSTR-LINE' TO PARA-NAME.
088600     UNSTRING WS-APPLMSTR-LINE DELIMITED BY ','
088700         INTO WS-CSV-APP-NAME     WS-CSV-APP-NRIC
088800              WS-CSV-APP-AGE      WS-CSV-APP-MARITAL-STAT
088900              WS-CSV-APP-PROJECT-NAME
089000              WS-CSV-APP-FLAT-TYPE
089100              WS-CSV-APP-STATUS   WS-CSV-APP-WITHDRAW-REQ
089200     END-UNSTRING.
089300     MOVE WS-CSV-APP-NAME         TO APP-APPLICANT-NAME.
089400     MOVE WS-CSV-APP-NRIC         TO APP-APPLICANT-NRIC.
089500     MOVE WS-CSV-APP-AGE          TO APP-APPLICANT-AGE.
089600     MOVE WS-CSV-APP-MARITAL-STAT TO APP-MARITAL-STAT.
089700     MOVE WS-CSV-APP-PROJECT-NAME TO APP-PROJECT-NAME.
089800     MOVE WS-CSV-APP-FLAT-TYPE    TO APP-FLAT-TYPE.
089900     MOVE WS-CSV-APP-STATUS       TO APP-STATUS.
090000     MOVE WS-CSV-APP-WITHDRAW-REQ TO APP-WITHDRAW-REQ.
090100 842-EXIT.
090200     EXIT.
090300
090400 845-BUILD-APP-TABLE-ROW.
090500     MOVE '845-BUILD-APP-TABLE-ROW' TO PARA-NAME.
090600     PERFORM 842-PARSE-APPLMSTR-LINE THRU 842-EXIT.
090700     ADD 1 TO APP-LOAD-COUNT.
090800     SET APP-IDX TO APP-LOAD-COUNT.
090900     MOVE APP-RECORD TO APP-TABLE-REC(APP-IDX).
091000     PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
091100 845-EXIT.
091200     EXIT.
091300
091400 870-LOAD-REG-TABLE.
091500     MOVE '870-LOAD-REG-TABLE' TO PARA-NAME.
091600     MOVE ZERO TO REG-LOAD-COUNT.
091700     MOVE 'Y' TO MORE-DATA-SW.
091800     PERFORM 875-READ-REGMSTR-HDR THRU 875-EXIT.
091900     PERFORM 880-READ-REGMSTR THRU 880-EXIT.
092000     PERFORM 885-BUILD-REG-TABLE-ROW THRU 885-EXIT
092100             UNTIL NO-MORE-DATA.
092200     MOVE 'Y' TO MORE-DATA-SW.
092300 870-EXIT.
092400     EXIT.
092500
092600 875-READ-REGMSTR-HDR.
092700     MOVE '875-READ-REGMSTR-HDR' TO PARA-NAME.
092800     READ REGMSTR INTO WS-REGMSTR-LINE
092900         AT END MOVE 'N' TO MORE-DATA-SW
093000     END-READ.
093100 875-EXIT.
093200     EXIT.
093300
093400 880-READ-REGMSTR.
093500     MOVE '880-READ-REGMSTR' TO PARA-NAME.
093600     READ REGMSTR INTO WS-REGMSTR-LINE
093700         AT END MOVE 'N' TO MORE-DATA-SW
093800     END-READ.
093900 880-EXIT.
094000     EXIT.
094100
094200 882-PARSE-REGMSTR-LINE.
094300     MOVE '882-PARSE-REGMSTR-LINE' TO PARA-NAME.
094400     UNSTRING WS-REGMSTR-LINE DELIMITED BY ','
094500         INTO WS-CSV-REG-OFFICER-NRIC  WS-CSV-REG-OFFICER-NAME
094600              WS-CSV-REG-PROJECT-NAME  WS-CSV-REG-STATUS
094700              WS-CSV-REG-SUBMITTED-DATE
094800              WS-CSV-REG-REVIEWED-DATE
094900     END-UNSTRING.
095000     MOVE WS-CSV-REG-OFFICER-NRIC     TO REG-OFFICER-NRIC.
095100     MOVE WS-CSV-REG-OFFICER-NAME     TO REG-OFFICER-NAME.
095200     MOVE WS-CSV-REG-PROJECT-NAME     TO REG-PROJECT-NAME.
095300     MOVE WS-CSV-REG-STATUS           TO REG-STATUS.
095400     MOVE WS-CSV-REG-SUBMITTED-DATE   TO REG-SUBMITTED-DATE.
095500     MOVE WS-CSV-REG-REVIEWED-DATE    TO REG-REVIEWED-DATE.
095600 882-EXIT.
095700     EXIT.
095800
095900 885-BUILD-REG-TABLE-ROW.
096000     MOVE '885-BUILD-REG-TABLE-ROW' TO PARA-NAME.
096100     PERFORM 882-PARSE-REGMSTR-LINE THRU 882-EXIT.
096200     ADD 1 TO REG-LOAD-COUNT.
096300     SET REG-IDX TO REG-LOAD-COUNT.
096400     MOVE REG-RECORD TO REG-TABLE-REC(REG-IDX).
096500     PERFORM 880-READ-REGMSTR THRU 880-EXIT.
096600 885-EXIT.
096700     EXIT.
096800
096900 890-LOAD-ENQ-TABLE.
097000     MOVE '890-LOAD-ENQ-TABLE' TO PARA-NAME.
097100     MOVE ZERO TO ENQ-LOAD-COUNT.
097200     MOVE 'Y' TO MORE-DATA-SW.
097300     PERFORM 892-READ-ENQMSTR-HDR THRU 892-EXIT.
097400     PERFORM 894-READ-ENQMSTR THRU 894-EXIT.
097500     PERFORM 896-BUILD-ENQ-TABLE-ROW THRU 896-EXIT
097600             UNTIL NO-MORE-DATA.
097700     MOVE 'Y' TO MORE-DATA-SW.
097800 890-EXIT.
097900     EXIT.
098000
098100 892-READ-ENQMSTR-HDR.
098200     MOVE '892-READ-ENQMSTR-HDR' TO PARA-NAME.
098300     READ ENQMSTR INTO WS-ENQMSTR-LINE
098400         AT END MOVE 'N' TO MORE-DATA-SW
098500     END-READ.
098600 892-EXIT.
098700     EXIT.
098800
098900 894-READ-ENQMSTR.
099000     MOVE '894-READ-ENQMSTR' TO PARA-NAME.
099100     READ ENQMSTR INTO WS-ENQMSTR-LINE
099200         AT END MOVE 'N' TO MORE-DATA-SW
099300     END-READ.
099400 894-EXIT.
099500     EXIT.
099600
099700 896-BUILD-ENQ-TABLE-ROW.
099800     MOVE '896-BUILD-ENQ-TABLE-ROW' TO PARA-NAME.
099900     UNSTRING WS-ENQMSTR-LINE DELIMITED BY ','
100000         INTO WS-CSV-ENQ-ID          WS-CSV-ENQ-NAME
100100              WS-CSV-ENQ-NRIC        WS-CSV-ENQ-PROJECT-NAME
100200              WS-CSV-ENQ-CONTENT     WS-CSV-ENQ-RESPONSE
100300              WS-CSV-ENQ-STATUS      WS-CSV-ENQ-CREATED-TS
100400              WS-CSV-ENQ-MODIFIED-TS WS-CSV-ENQ-RESPONDED-TS
100500              WS-CSV-ENQ-RESPONDED-NRIC
100600     END-UNSTRING.
100700     ADD 1 TO ENQ-LOAD-COUNT.
100800     SET ENQ-IDX TO ENQ-LOAD-COUNT.
100900     MOVE WS-CSV-ENQ-ID              TO ENQ-T-ID(ENQ-IDX).
101000     MOVE WS-CSV-ENQ-NAME            TO ENQ-T-APPLICANT-NAME(ENQ-IDX).
101100     MOVE WS-CSV-ENQ-NRIC            TO ENQ-T-APPLICANT-NRIC(ENQ-IDX).
101200     MOVE WS-CSV-ENQ-PROJECT-NAME    TO ENQ-T-PROJECT-NAME(ENQ-IDX).
101300     MOVE WS-CSV-ENQ-CONTENT         TO ENQ-T-CONTENT(ENQ-IDX).
101400     MOVE WS-CSV-ENQ-RESPONSE        TO ENQ-T-RESPONSE(ENQ-IDX).
101500     MOVE WS-CSV-ENQ-STATUS          TO ENQ-T-STATUS(ENQ-IDX).
101600     MOVE WS-CSV-ENQ-CREATED-TS      TO ENQ-T-CREATED-TS(ENQ-IDX).
101700     MOVE WS-CSV-ENQ-MODIFIED-TS     TO ENQ-T-MODIFIED-TS(ENQ-IDX).
101800     MOVE WS-CSV-ENQ-RESPONDED-TS    TO ENQ-T-RESPONDED-TS(ENQ-IDX).
101900     MOVE WS-CSV-ENQ-RESPONDED-NRIC  TO ENQ-T-RESPONDED-NRIC(ENQ-IDX).
102000     PERFORM 894-READ-ENQMSTR THRU 894-EXIT.
102100 896-EXIT.
102200     EXIT.
102300
102400 905-READ-ENQTRAN.
102500     MOVE '905-READ-ENQTRAN' TO PARA-NAME.
102600     READ ENQTRAN INTO WS-ENQ-TRAN-REC
102700         AT END MOVE 'N' TO MORE-DATA-SW
102800         GO TO 905-EXIT
102900     END-READ.
103000     ADD 1 TO TRAN-RECORDS-READ.
103100 905-EXIT.
103200     EXIT.
103300
103400 900-CLEANUP.
103500     MOVE '900-CLEANUP' TO PARA-NAME.
103600     IF NOT ET-IS-TRAILER
103700         MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
103800         GO TO 1000-ABEND-RTN.
103900
104000     IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
104100         MOVE '** TRANSACTION FILE OUT OF BALANCE'
104200                                      TO ABEND-REASON
104300         MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
104400         MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
104500         WRITE SYSOUT-REC FROM ABEND-REC
104600         GO TO 1000-ABEND-RTN.
104700
104800     PERFORM 930-WRITE-ENQOUT-HDR THRU 930-EXIT.
104900     PERFORM 940-WRITE-ENQOUT-ROW THRU 940-EXIT
105000             VARYING WS-SCAN-SUB FROM 1 BY 1
105100             UNTIL WS-SCAN-SUB > ENQ-LOAD-COUNT.
105200
105300     PERFORM 920-WRITE-REPORT THRU 920-EXIT.
105400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
105500     DISPLAY '******** NORMAL END OF JOB BTOENQ ********'.
105600 900-EXIT.
105700     EXIT.
105800
105900 920-WRITE-REPORT.
106000     MOVE '920-WRITE-REPORT' TO PARA-NAME.
106100     MOVE SPACES TO BTORPT-REC.
106200     MOVE WS-HDR-LINE-1 TO BTORPT-REC.
106300     WRITE BTORPT-REC.
106400     MOVE SPACES TO BTORPT-REC.
106500     MOVE WS-HDR-LINE-2 TO BTORPT-REC.
106600     WRITE BTORPT-REC.
106700     MOVE ENQ-SUBMITTED-CNT TO WS-RPT-SUBMITTED.
106800     MOVE ENQ-EDITED-CNT    TO WS-RPT-EDITED.
106900     MOVE ENQ-DELETED-CNT   TO WS-RPT-DELETED.
107000     MOVE ENQ-REPLIED-CNT   TO WS-RPT-REPLIED.
107100     MOVE WS-ENQUIRIES-LINE TO BTORPT-REC.
107200     WRITE BTORPT-REC.
107300 920-EXIT.
107400     EXIT.
107500
107600 930-WRITE-ENQOUT-HDR.
107700     MOVE '930-WRITE-ENQOUT-HDR' TO PARA-NAME.
107800     MOVE WS-ENQOUT-CSV-HEADER TO ENQOUT-REC.
107900     WRITE ENQOUT-REC.
108000 930-EXIT.
108100     EXIT.
108200
108300 940-WRITE-ENQOUT-ROW.
108400     MOVE '940-WRITE-ENQOUT-ROW' TO PARA-NAME.
108500     MOVE SPACES TO WS-ENQMSTR-LINE.
108600     STRING ENQ-T-ID(WS-SCAN-SUB)            DELIMITED BY SIZE
108700            ','                                DELIMITED BY SIZE
108800            ENQ-T-APPLICANT-NAME(WS-SCAN-SUB) DELIMITED BY SIZE
108900            ','                                DELIMITED BY SIZE
109000            ENQ-T-APPLICANT-NRIC(WS-SCAN-SUB) DELIMITED BY SIZE
109100            ','                                DELIMITED BY SIZE
109200            ENQ-T-PROJECT-NAME(WS-SCAN-SUB)   DELIMITED BY SIZE
109300            ','                                DELIMITED BY SIZE
109400            ENQ-T-CONTENT(WS-SCAN-SUB)        DELIMITED BY SIZE
109500            ','                                DELIMITED BY SIZE
109600            ENQ-T-RESPONSE(WS-SCAN-SUB)       DELIMITED BY SIZE
109700            ','                                DELIMITED BY SIZE
109800            ENQ-T-STATUS(WS-SCAN-SUB)         DELIMITED BY SIZE
109900            ','                                DELIMITED BY SIZE
110000            ENQ-T-CREATED-TS(WS-SCAN-SUB)     DELIMITED BY SIZE
110100            ','                                DELIMITED BY SIZE
110200            ENQ-T-MODIFIED-TS(WS-SCAN-SUB)    DELIMITED BY SIZE
110300            ','                                DELIMITED BY SIZE
110400            ENQ-T-RESPONDED-TS(WS-SCAN-SUB)   DELIMITED BY SIZE
110500            ','                                DELIMITED BY SIZE
110600            ENQ-T-RESPONDED-NRIC(WS-SCAN-SUB) DELIMITED BY SIZE
110700         INTO WS-ENQMSTR-LINE.
110800     MOVE WS-ENQMSTR-LINE TO ENQOUT-REC.
110900     WRITE ENQOUT-REC.
111000 940-EXIT.
111100     EXIT.
111200
111300 850-CLOSE-FILES.
111400     MOVE '850-CLOSE-FILES' TO PARA-NAME.
111500     CLOSE ENQTRAN, APPLMSTR, PROJMSTR, REGMSTR,
111600           ENQOUT, OFCLIST, MGRLIST, BTORPT, SYSOUT.
111700 850-EXIT.
111800     EXIT.
111900
112000 1000-ABEND-RTN.
112100     WRITE SYSOUT-REC FROM ABEND-REC.
112200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
112300     DISPLAY '*** ABNORMAL END OF JOB - BTOENQ ***' UPON CONSOLE.
112400     DIVIDE ZERO-VAL INTO ONE-VAL.
