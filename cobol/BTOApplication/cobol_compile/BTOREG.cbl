000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTOREG                                                         *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* OFFICER REGISTRATION PROCESSING BATCH                          *
000600*                                                                 *
000700*          DRIVES THE SUBMIT/REVIEW LIFECYCLE FOR AN OFFICER'S   *
000800*          REQUEST TO BE POSTED TO A PROJECT.  CROSS-CHECKS THE  *
000900*          APPLICATION MASTER (AN OFFICER MAY NOT ALSO BE A      *
001000*          LIVE APPLICANT) AND THE PROJECT MASTER (OFFICER-SLOT  *
001100*          QUOTA, AND THE SAME INCLUSIVE-BOUNDARY WINDOW-OVERLAP *
001200*          TEST USED BY BTOPRMN, VIA THE COMMON BTOVOVL ROUTINE).*
001300*          ALL THREE MASTERS ARE LOADED WHOLE, UPDATED IN WORKING*
001400*          STORAGE, AND REWRITTEN WHOLE AT CLEANUP - NO ISAM.    *
001500******************************************************************
001600
001700         TRANSACTION FILE        -   REGTRAN
001800
001900         MASTER FILE (I-O)       -   REGMSTR   (RegistrationList.csv)
002000
002100         MASTER FILE (READ ONLY) -   APPLMSTR  (ApplicationList.csv)
002200
002300         MASTER FILE (I-O)       -   PROJMSTR  (ProjectList.csv)
002400
002500         CONTROL REPORT          -   BTORPT
002600
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000 PROGRAM-ID.  BTOREG.
003100 AUTHOR. R TIDWELL.
003200 INSTALLATION. HDB DATA PROCESSING.
003300 DATE-WRITTEN. 04/16/91.
003400 DATE-COMPILED. 04/16/91.
003500 SECURITY. NON-CONFIDENTIAL.
003600
003700******************************************************************
003800* CHANGE LOG                                                     *
003900*   041691 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
004000*   091192 RT  0118  OVERLAP TEST NOW SHARED WITH BTOPRMN VIA    *
004100*                    CALL 'BTOVOVL' INSTEAD OF A LOCAL COPY,     *
004200*                    POLICY MEMO 92-07                          *
004300*   052694 WK  0206  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
004400*   042598 WK  0271  Y2K REVIEW - ALL DATES ALREADY CCYYMMDD,    *
004500*                    NO CHANGE REQUIRED                         *
004600*   110700 JS  0314  ADDED REGISTRATIONS CONTROL COUNTERS TO     *
004700*                    THE END-OF-JOB REPORT                      *
004800*   031004 JS  0364  ONLY APPROVED REGISTRATIONS OF THE OFFICER  *
004900*                    ARE NOW CHECKED FOR WINDOW OVERLAP - WAS    *
005000*                    ALSO BLOCKING ON PENDING ROWS, TICKET       *
005100*                    HDB-1357                                   *
005200*   081511 JS  0442  APPROVED-OFFICER NAME IS NOW APPENDED TO    *
005300*                    THE PROJECT'S OFFICERS LIST, PIPE-DELIMITED,*
005400*                    TICKET HDB-1624                            *
005500*   030115 JS  0503  REGISTRATION AND PROJECT MASTERS REWRITTEN  *
005600*                    FOR THE COMMA-DELIMITED LAYOUT THE PORTAL   *
005700*                    WRITES - SEE BTOPRMN CHANGE 030115/0501     *
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900         ASSIGN TO UT-S-SYSOUT
007000         ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT REGTRAN
007300         ASSIGN TO UT-S-REGTRAN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS OFCODE.
007700
007800     SELECT REGMSTR
007900         ASSIGN TO UT-S-REGMSTR
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS REGMSTR-STATUS.
008300
008400     SELECT REGOUT
008500         ASSIGN TO UT-S-REGOUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS OFCODE.
008900
009000     SELECT APPLMSTR
009100         ASSIGN TO UT-S-APPLMSTR
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS APPLMSTR-STATUS.
009500
009600     SELECT PROJMSTR
009700         ASSIGN TO UT-S-PROJMSTR
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         ACCESS MODE IS SEQUENTIAL
010000         FILE STATUS IS PROJMSTR-STATUS.
010100
010200     SELECT PROJOUT
010300         ASSIGN TO UT-S-PROJOUT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS OFCODE.
010700
010800     SELECT BTORPT
010900         ASSIGN TO UT-S-BTORPT
011000         ORGANIZATION IS SEQUENTIAL.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC                     PIC X(130).
012100
012200 FD  REGTRAN
012300     RECORD CONTAINS 120 CHARACTERS
012400     DATA RECORD IS REGTRAN-REC.
012500 01  REGTRAN-REC                    PIC X(120).
012600
012700 FD  REGMSTR
012800     RECORD CONTAINS 130 CHARACTERS
012900     DATA RECORD IS REGMSTR-REC.
013000 01  REGMSTR-REC                    PIC X(130).
013100
013200 FD  REGOUT
013300     RECORD CONTAINS 130 CHARACTERS
013400     DATA RECORD IS REGOUT-REC.
013500 01  REGOUT-REC                     PIC X(130).
013600 01  REGOUT-REC-NRIC-VIEW REDEFINES REGOUT-REC.
013700     05  ROV-NRIC-AREA               PIC X(50).
013800     05  FILLER                      PIC X(80).
013900
014000 FD  APPLMSTR
014100     RECORD CONTAINS 150 CHARACTERS
014200     DATA RECORD IS APPLMSTR-REC.
014300 01  APPLMSTR-REC                   PIC X(150).
014400
014500 FD  PROJMSTR
014600     RECORD CONTAINS 300 CHARACTERS
014700     DATA RECORD IS PROJMSTR-REC.
014800 01  PROJMSTR-REC                   PIC X(300).
014900
015000 FD  PROJOUT
015100     RECORD CONTAINS 300 CHARACTERS
015200     DATA RECORD IS PROJOUT-REC.
015300 01  PROJOUT-REC                    PIC X(300).
015400 01  PROJOUT-REC-NAME-VIEW REDEFINES PROJOUT-REC.
015500     05  POV-NAME                    PIC X(30).
015600     05  FILLER                      PIC X(270).
015700
015800 FD  BTORPT
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 132 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS BTORPT-REC.
016400 01  BTORPT-REC                     PIC X(132).
016500
016600 WORKING-STORAGE SECTION.
016700
016800 01  FILE-STATUS-CODES.
016900     05  REGMSTR-STATUS              PIC X(2).
017000         88 RECORD-FOUND                VALUE "00".
017100     05  APPLMSTR-STATUS             PIC X(2).
017200         88 APPL-RECORD-FOUND            VALUE "00".
017300     05  PROJMSTR-STATUS             PIC X(2).
017400         88 PROJECT-RECORD-FOUND        VALUE "00".
017500     05  OFCODE                      PIC X(2).
017600         88 CODE-WRITE                  VALUE SPACES.
017700     05  FILLER                      PIC X(06).
017800
017900******************************************************************
018000* TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
018100* LAYOUT SO ONE REGTRAN-REC AREA SERVES BOTH RECORD TYPES.       *
018200******************************************************************
018300 01  WS-REG-TRAN-REC.
018400     05  RT-TRAN-TYPE                PIC X(10).
018500         88  RT-IS-SUBMIT                VALUE 'SUBMIT'.
018600         88  RT-IS-REVIEW                VALUE 'REVIEW'.
018700         88  RT-IS-TRAILER               VALUE 'TRAILER'.
018800     05  RT-DECISION                 PIC X(08).
018900         88  RT-DECISION-APPROVE         VALUE 'APPROVE'.
019000         88  RT-DECISION-REJECT          VALUE 'REJECT'.
019100     05  RT-OFFICER-NRIC             PIC X(09).
019200     05  RT-OFFICER-NAME             PIC X(40).
019300     05  RT-PROJECT-NAME             PIC X(30).
019400     05  FILLER                      PIC X(23).
019500
019600 01  WS-TRAILER-REC REDEFINES WS-REG-TRAN-REC.
019700     05  TR-TRAN-TYPE                PIC X(10).
019800     05  TR-TRAN-COUNT               PIC 9(09).
019900     05  FILLER                      PIC X(101).
020000
020100 01  WS-TODAY-DATE                   PIC 9(08).
020200 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
020300     05  WS-TODAY-CCYY                PIC 9(04).
020400     05  WS-TODAY-MM                  PIC 9(02).
020500     05  WS-TODAY-DD                  PIC 9(02).
020600
020700 77  ZERO-VAL                        PIC 9(01) VALUE 0.
020800 77  ONE-VAL                         PIC 9(01) VALUE 1.
020900
021000******************************************************************
021100* CSV WORK AREAS FOR THE REGISTRATION MASTER ROW.                *
021200******************************************************************
021300 01  WS-REGMSTR-LINE                 PIC X(130).
021400
021500 01  WS-CSV-REG-FIELDS.
021600     05  WS-CSV-REG-NRIC             PIC X(09).
021700     05  WS-CSV-REG-NAME             PIC X(40).
021800     05  WS-CSV-REG-PROJECT          PIC X(30).
021900     05  WS-CSV-REG-STATUS           PIC X(10).
022000     05  WS-CSV-REG-SUBMITTED        PIC X(08).
022100     05  WS-CSV-REG-REVIEWED         PIC X(08).
022200     05  FILLER                      PIC X(05).
022300
022400 01  WS-REGOUT-CSV-HEADER.
022500     05  FILLER PIC X(80) VALUE
022600         'Officer_NRIC,Officer_Name,Project_Name,Registration_Status'.
022700     05  FILLER PIC X(20) VALUE
022800         ',SubmittedAt,ReviewedAt'.
022900
023000******************************************************************
023100* CSV WORK AREAS FOR THE APPLICATION MASTER ROW (READ-ONLY HERE, *
023200* LOADED JUST TO TEST "NOT ALSO A LIVE APPLICANT").              *
023300******************************************************************
023400 01  WS-APPLMSTR-LINE                PIC X(150).
023500
023600 01  WS-CSV-APP-FIELDS.
023700     05  WS-CSV-APP-NAME             PIC X(40).
023800     05  WS-CSV-APP-NRIC             PIC X(09).
023900     05  WS-CSV-APP-AGE              PIC X(03).
024000     05  WS-CSV-APP-MARITAL-STAT     PIC X(07).
024100     05  WS-CSV-APP-PROJECT-NAME     PIC X(30).
024200     05  WS-CSV-APP-FLAT-TYPE        PIC X(10).
024300     05  WS-CSV-APP-STATUS           PIC X(15).
024400     05  WS-CSV-APP-WITHDRAW-REQ     PIC X(01).
024500     05  FILLER                      PIC X(05).
024600
024700******************************************************************
024800* CSV WORK AREAS FOR THE PROJECT MASTER ROW.                     *
024900******************************************************************
025000 01  WS-PROJMSTR-LINE                PIC X(300).
025100
025200 01  WS-CSV-PROJ-FIELDS.
025300     05  WS-CSV-NAME                 PIC X(30).
025400     05  WS-CSV-NEIGHBORHOOD         PIC X(30).
025500     05  WS-CSV-FLAT-TYPE-1          PIC X(10).
025600     05  WS-CSV-UNITS-1              PIC X(04).
025700     05  WS-CSV-PRICE-1              PIC X(07).
025800     05  WS-CSV-FLAT-TYPE-2          PIC X(10).
025900     05  WS-CSV-UNITS-2              PIC X(04).
026000     05  WS-CSV-PRICE-2              PIC X(07).
026100     05  WS-CSV-OPEN-DATE            PIC X(08).
026200     05  WS-CSV-CLOSE-DATE           PIC X(08).
026300     05  WS-CSV-MANAGER              PIC X(40).
026400     05  WS-CSV-OFFICER-SLOTS        PIC X(02).
026500     05  WS-CSV-OFFICERS             PIC X(120).
026600     05  FILLER                      PIC X(05).
026700
026800 01  WS-PROJOUT-CSV-HEADER.
026900     05  FILLER PIC X(80) VALUE
027000         'Project_Name,Neighborhood,Flat_Type_1,Flats_Available_1,'.
027100     05  FILLER PIC X(80) VALUE
027200         'Selling_Price_1,Flat_Type_2,Flats_Available_2,Selling_Pric'.
027300     05  FILLER PIC X(80) VALUE
027400         'e_2,Opening_Date,Closing_Date,Manager,Officer_Slots,Office'.
027500     05  FILLER PIC X(60) VALUE
027600         'rs'.
027700
027800 77  WS-FIND-PROJ-NAME                PIC X(30).
027900 77  WS-NEW-PROJ-OPEN-DATE            PIC 9(08).
028000 77  WS-NEW-PROJ-CLOSE-DATE           PIC 9(08).
028100
028200 COPY BTOREGR.
028300 COPY BTOAPP.
028400 COPY BTOPRJ.
028500 COPY BTODATE.
028600 COPY ABENDREC.
028700
028800 01  WS-REPORT-HEADINGS.
028900     05  WS-HDR-LINE-1               PIC X(30)
029000             VALUE 'BTO BATCH RUN CONTROLS'.
029100     05  WS-HDR-LINE-2               PIC X(42)
029200             VALUE ALL '-'.
029300     05  FILLER                      PIC X(10).
029400
029500 01  WS-REGISTRATIONS-LINE.
029600     05  FILLER                      PIC X(15)
029700             VALUE 'REGISTRATIONS:'.
029800     05  FILLER                      PIC X(10) VALUE ' SUBMITTED'.
029900     05  FILLER                      PIC X(01) VALUE SPACE.
030000     05  WS-RPT-SUBMITTED            PIC ZZZ9.
030100     05  FILLER                      PIC X(10) VALUE '  APPROVED'.
030200     05  FILLER                      PIC X(01) VALUE SPACE.
030300     05  WS-RPT-APPROVED             PIC ZZZ9.
030400     05  FILLER                      PIC X(10) VALUE '  REJECTED'.
030500     05  FILLER                      PIC X(01) VALUE SPACE.
030600     05  WS-RPT-REJECTED             PIC ZZZ9.
030700     05  FILLER                      PIC X(30) VALUE SPACES.
030800
030900 01  COUNTERS-AND-ACCUMULATORS.
031000     05  TRAN-RECORDS-READ           PIC 9(7) COMP.
031100     05  REG-SUBMITTED-CNT           PIC 9(7) COMP.
031200     05  REG-APPROVED-CNT            PIC 9(7) COMP.
031300     05  REG-REJECTED-CNT            PIC 9(7) COMP.
031400     05  REG-LOAD-COUNT              PIC 9(4) COMP.
031500     05  APP-LOAD-COUNT              PIC 9(4) COMP.
031600     05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
031700     05  FILLER                      PIC X(05).
031800
031900 77  WS-SCAN-SUB                     PIC 9(4) COMP.
032000
032100 01  FLAGS-AND-SWITCHES.
032200     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
032300         88  NO-MORE-DATA                VALUE 'N'.
032400     05  OFFICER-IS-APPLICANT-SW     PIC X(01) VALUE 'N'.
032500         88  OFFICER-IS-APPLICANT        VALUE 'Y'.
032600     05  PROJ-FOUND-SW               PIC X(01) VALUE 'N'.
032700         88  PROJECT-FOUND                VALUE 'Y'.
032800     05  REG-FOUND-SW                PIC X(01) VALUE 'N'.
032900         88  REGISTRATION-FOUND          VALUE 'Y'.
033000     05  SLOTS-OK-SW                 PIC X(01) VALUE 'N'.
033100         88  SLOTS-ARE-AVAILABLE          VALUE 'Y'.
033200     05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
033300         88  TRAN-WAS-REJECTED           VALUE 'Y'.
033400     05  FILLER                      PIC X(05).
033500
033600 LINKAGE SECTION.
033700
033800 PROCEDURE DIVISION.
033900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034000     PERFORM 100-MAINLINE THRU 100-EXIT
034100             UNTIL NO-MORE-DATA OR RT-IS-TRAILER.
034200     PERFORM 900-CLEANUP THRU 900-EXIT.
034300     GOBACK.
034400
034500 000-HOUSEKEEPING.
034600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
034700     DISPLAY '******** BEGIN JOB BTOREG ********'.
034800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
034900     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
035000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035100     PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
035200     PERFORM 830-LOAD-APP-TABLE THRU 830-EXIT.
035300     PERFORM 870-LOAD-REG-TABLE THRU 870-EXIT.
035400     PERFORM 905-READ-REGTRAN THRU 905-EXIT.
035500     IF NO-MORE-DATA
035600         MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
035700         GO TO 1000-ABEND-RTN.
035800 000-EXIT.
035900     EXIT.
036000
036100 100-MAINLINE.
036200     MOVE '100-MAINLINE' TO PARA-NAME.
036300     MOVE 'N' TO TRAN-REJECT-SW.
036400     EVALUATE TRUE
036500         WHEN RT-IS-SUBMIT
036600             PERFORM 200-SUBMIT-REGISTRATION-RTN THRU 200-EXIT
036700         WHEN RT-IS-REVIEW
036800             PERFORM 300-REVIEW-REGISTRATION-RTN THRU 300-EXIT
036900         WHEN OTHER
037000             MOVE 'Y' TO TRAN-REJECT-SW.
037100     IF TRAN-WAS-REJECTED
037200         ADD 1 TO REG-REJECTED-CNT.
037300     PERFORM 905-READ-REGTRAN THRU 905-EXIT.
037400 100-EXIT.
037500     EXIT.
037600
037700 200-SUBMIT-REGISTRATION-RTN.
037800     MOVE '200-SUBMIT-REGISTRATION-RTN' TO PARA-NAME.
037900*    AN OFFICER WITH ANY EXISTING APPLICATION RECORD, ANY STATUS,
038000*    MAY NEVER SUBMIT A REGISTRATION.
038100     PERFORM 210-CHECK-OFFICER-IS-APPL-RTN THRU 210-EXIT.
038200     IF OFFICER-IS-APPLICANT
038300         MOVE 'Y' TO TRAN-REJECT-SW
038400         GO TO 200-EXIT.
038500
038600     MOVE RT-PROJECT-NAME TO WS-FIND-PROJ-NAME.
038700     PERFORM 220-FIND-PROJECT-RTN THRU 220-EXIT.
038800     IF NOT PROJECT-FOUND
038900         MOVE 'Y' TO TRAN-REJECT-SW
039000         GO TO 200-EXIT.
039100
039200     MOVE PRJ-T-OPEN-DATE(PRJ-IDX)  TO WS-NEW-PROJ-OPEN-DATE.
039300     MOVE PRJ-T-CLOSE-DATE(PRJ-IDX) TO WS-NEW-PROJ-CLOSE-DATE.
039400
039500*    ONLY THE OFFICER'S APPROVED REGISTRATIONS BLOCK ON WINDOW
039600*    OVERLAP - PENDING AND REJECTED ROWS DO NOT.
039700     MOVE 'N' TO WS-OVERLAP-SW.
039800     PERFORM 230-TEST-OFFICER-REG-OVERLAP THRU 230-EXIT
039900             VARYING WS-SCAN-SUB FROM 1 BY 1
040000             UNTIL WS-SCAN-SUB > REG-LOAD-COUNT
040100                OR DATES-OVERLAP.
040200     IF DATES-OVERLAP
040300         MOVE 'Y' TO TRAN-REJECT-SW
040400         GO TO 200-EXIT.
040500
040600     ADD 1 TO REG-LOAD-COUNT.
040700     SET REG-IDX TO REG-LOAD-COUNT.
040800     MOVE RT-OFFICER-NRIC     TO REG-T-OFFICER-NRIC(REG-IDX).
040900     MOVE RT-OFFICER-NAME     TO REG-T-OFFICER-NAME(REG-IDX).
041000     MOVE RT-PROJECT-NAME     TO REG-T-PROJECT-NAME(REG-IDX).
041100     MOVE 'PENDING   '        TO REG-T-STATUS(REG-IDX).
041200     MOVE WS-TODAY-DATE       TO REG-T-SUBMITTED-DATE(REG-IDX).
041300     MOVE ZERO                TO REG-T-REVIEWED-DATE(REG-IDX).
041400     ADD 1 TO REG-SUBMITTED-CNT.
041500 200-EXIT.
041600     EXIT.
041700
041800 210-CHECK-OFFICER-IS-APPL-RTN.
041900     MOVE '210-CHECK-OFFICER-IS-APPL-RTN' TO PARA-NAME.
042000     MOVE 'N' TO OFFICER-IS-APPLICANT-SW.
042100     SET APP-IDX TO 1.
042200     SEARCH APP-TABLE-REC
042300         AT END
042400             MOVE 'N' TO OFFICER-IS-APPLICANT-SW
042500         WHEN APP-T-APPLICANT-NRIC(APP-IDX) = RT-OFFICER-NRIC
042600             MOVE 'Y' TO OFFICER-IS-APPLICANT-SW.
042700 210-EXIT.
042800     EXIT.
042900
043000 220-FIND-PROJECT-RTN.
043100     MOVE '220-FIND-PROJECT-RTN' TO PARA-NAME.
043200     MOVE 'N' TO PROJ-FOUND-SW.
043300     SET PRJ-IDX TO 1.
043400     SEARCH PRJ-TABLE-REC
043500         AT END
043600             MOVE 'N' TO PROJ-FOUND-SW
043700         WHEN PRJ-T-NAME(PRJ-IDX) = WS-FIND-PROJ-NAME
043800             MOVE 'Y' TO PROJ-FOUND-SW.
043900 220-EXIT.
044000     EXIT.
044100
044200 230-TEST-OFFICER-REG-OVERLAP.
044300     MOVE '230-TEST-OFFICER-REG-OVERLAP' TO PARA-NAME.
044400     IF REG-T-OFFICER-NRIC(WS-SCAN-SUB) = RT-OFFICER-NRIC
044500            AND REG-T-STATUS(WS-SCAN-SUB) = 'APPROVED  '
044600         MOVE REG-T-PROJECT-NAME(WS-SCAN-SUB) TO WS-FIND-PROJ-NAME
044700         PERFORM 235-FIND-PROJ-FOR-OVERLAP THRU 235-EXIT
044800         IF PROJECT-FOUND
044900             MOVE PRJ-T-OPEN-DATE(PRJ-IDX)  TO WS-EXIST-OPEN-DATE
045000             MOVE PRJ-T-CLOSE-DATE(PRJ-IDX) TO WS-EXIST-CLOSE-DATE
045100             MOVE WS-NEW-PROJ-OPEN-DATE     TO WS-NEW-OPEN-DATE
045200             MOVE WS-NEW-PROJ-CLOSE-DATE    TO WS-NEW-CLOSE-DATE
045300             CALL 'BTOVOVL' USING WS-DATE-OVERLAP-AREA
045400         END-IF
045500     END-IF.
045600 230-EXIT.
045700     EXIT.
045800
045900 235-FIND-PROJ-FOR-OVERLAP.
046000     MOVE '235-FIND-PROJ-FOR-OVERLAP' TO PARA-NAME.
046100     MOVE 'N' TO PROJ-FOUND-SW.
046200     SET PRJ-IDX TO 1.
046300     SEARCH PRJ-TABLE-REC
046400         AT END
046500             MOVE 'N' TO PROJ-FOUND-SW
046600         WHEN PRJ-T-NAME(PRJ-IDX) = WS-FIND-PROJ-NAME
046700             MOVE 'Y' TO PROJ-FOUND-SW.
046800 235-EXIT.
046900     EXIT.
047000
047100 300-REVIEW-REGISTRATION-RTN.
047200     MOVE '300-REVIEW-REGISTRATION-RTN' TO PARA-NAME.
047300     PERFORM 310-FIND-REGISTRATION-RTN THRU 310-EXIT.
047400     IF NOT REGISTRATION-FOUND
047500         MOVE 'Y' TO TRAN-REJECT-SW
047600         GO TO 300-EXIT.
047700
047800     IF REG-T-STATUS(REG-IDX) NOT = 'PENDING   '
047900         MOVE 'Y' TO TRAN-REJECT-SW
048000         GO TO 300-EXIT.
048100
048200     MOVE WS-TODAY-DATE TO REG-T-REVIEWED-DATE(REG-IDX).
048300
048400     IF RT-DECISION-REJECT
048500         MOVE 'REJECTED  ' TO REG-T-STATUS(REG-IDX)
048600         ADD 1 TO REG-REJECTED-CNT
048700         GO TO 300-EXIT.
048800
048900     MOVE REG-T-PROJECT-NAME(REG-IDX) TO WS-FIND-PROJ-NAME.
049000     PERFORM 220-FIND-PROJECT-RTN THRU 220-EXIT.
049100     IF NOT PROJECT-FOUND
049200         MOVE 'Y' TO TRAN-REJECT-SW
049300         GO TO 300-EXIT.
049400
049500     MOVE 'N' TO SLOTS-OK-SW.
049600     IF PRJ-T-OFFICER-SLOTS(PRJ-IDX) > 0
049700         MOVE 'Y' TO SLOTS-OK-SW.
049800     IF NOT SLOTS-ARE-AVAILABLE
049900         MOVE 'Y' TO TRAN-REJECT-SW
050000         GO TO 300-EXIT.
050100
050200     SUBTRACT 1 FROM PRJ-T-OFFICER-SLOTS(PRJ-IDX).
050300     PERFORM 320-APPEND-OFFICER-NAME-RTN THRU 320-EXIT.
050400     MOVE 'APPROVED  ' TO REG-T-STATUS(REG-IDX).
050500     ADD 1 TO REG-APPROVED-CNT.
050600 300-EXIT.
050700     EXIT.
050800
050900 310-FIND-REGISTRATION-RTN.
051000     MOVE '310-FIND-REGISTRATION-RTN' TO PARA-NAME.
051100     MOVE 'N' TO REG-FOUND-SW.
051200     SET REG-IDX TO 1.
051300     SEARCH REG-TABLE-REC
051400         AT END
051500             MOVE 'N' TO REG-FOUND-SW
051600         WHEN REG-T-OFFICER-NRIC(REG-IDX) = RT-OFFICER-NRIC
051700                AND REG-T-PROJECT-NAME(REG-IDX) = RT-PROJECT-NAME
051800             MOVE 'Y' TO REG-FOUND-SW.
051900 310-EXIT.
052000     EXIT.
052100
052200******************************************************************
052300* APPENDS THE NEWLY-APPROVED OFFICER'S NAME TO THE PROJECT'S     *
052400* PIPE-DELIMITED OFFICERS LIST.  IF THE LIST IS NOT EMPTY A      *
052500* SEPARATOR IS PREFIXED FIRST.                                   *
052600******************************************************************
052700 320-APPEND-OFFICER-NAME-RTN.
052800     MOVE '320-APPEND-OFFICER-NAME-RTN' TO PARA-NAME.
052900     IF PRJ-T-OFFICERS-LIST(PRJ-IDX) = SPACES
053000         MOVE REG-T-OFFICER-NAME(REG-IDX)
053100                              TO PRJ-T-OFFICERS-LIST(PRJ-IDX)
053200     ELSE
053300         STRING
053400            FUNCTION TRIM(PRJ-T-OFFICERS-LIST(PRJ-IDX))
053500                                         DELIMITED BY SIZE
053600            '|'                          DELIMITED BY SIZE
053700            REG-T-OFFICER-NAME(REG-IDX)  DELIMITED BY SIZE
053800         INTO PRJ-T-OFFICERS-LIST(PRJ-IDX)
053900         END-STRING.
054000 320-EXIT.
054100     EXIT.
054200
054300 800-OPEN-FILES.
054400     MOVE '800-OPEN-FILES' TO PARA-NAME.
054500     OPEN INPUT REGTRAN.
054600     OPEN INPUT REGMSTR.
054700     OPEN INPUT APPLMSTR.
054800     OPEN INPUT PROJMSTR.
054900     OPEN OUTPUT REGOUT, PROJOUT, BTORPT, SYSOUT.
055000 800-EXIT.
055100     EXIT.
055200
055300 810-LOAD-PROJ-TABLE.
055400     MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
055500     MOVE ZERO TO PRJ-LOAD-COUNT.
055600     MOVE 'Y' TO MORE-DATA-SW.
055700     PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
055800     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
055900     PERFORM 825-BUILD-PRJ-TABLE-ROW THRU 825-EXIT
056000             UNTIL NO-MORE-DATA.
056100     MOVE 'Y' TO MORE-DATA-SW.
056200 810-EXIT.
056300     EXIT.
056400
056500 815-READ-PROJMSTR-HDR.
056600     MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
056700     READ PROJMSTR INTO WS-PROJMSTR-LINE
056800         AT END MOVE 'N' TO MORE-DATA-SW
056900     END-READ.
057000 815-EXIT.
057100     EXIT.
057200
057300 820-READ-PROJMSTR.
057400     MOVE '820-READ-PROJMSTR' TO PARA-NAME.
057500     READ PROJMSTR INTO WS-PROJMSTR-LINE
057600         AT END MOVE 'N' TO MORE-DATA-SW
057700     END-READ.
057800 820-EXIT.
057900     EXIT.
058000
058100 822-PARSE-PROJMSTR-LINE.
058200     MOVE '822-PARSE-PROJMSTR-LINE' TO PARA-NAME.
058300     UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
058400         INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
058500              WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
058600              WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
058700              WS-CSV-UNITS-2       WS-CSV-PRICE-2
058800              WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
058900              WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
059000              WS-CSV-OFFICERS
059100     END-UNSTRING.
059200     MOVE WS-CSV-NAME             TO PRJ-NAME.
059300     MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
059400     MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
059500     MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
059600     MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
059700     MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
059800     MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
059900     MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
060000     MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
060100     MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
060200     MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
060300     MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
060400     MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
060500 822-EXIT.
060600     EXIT.
060700
060800 825-BUILD-PRJ-TABLE-ROW.
060900     MOVE '825-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
061000     PERFORM 822-PARSE-PROJMSTR-LINE THRU 822-EXIT.
061100     ADD 1 TO PRJ-LOAD-COUNT.
061200     SET PRJ-IDX TO PRJ-LOAD-COUNT.
061300     MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
061400     MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
061500     MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
061600     MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
061700     MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
061800     MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
061900     MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
062000     MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
062100     MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
062200     MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
062300     MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
062400     MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
062500     MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
062600     IF PRJ-OPEN-DATE <= WS-TODAY-DATE
062700            AND PRJ-CLOSE-DATE >= WS-TODAY-DATE
062800         MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
062900     ELSE
063000         MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
063100     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
063200 825-EXIT.
063300     EXIT.
063400
063500 830-LOAD-APP-TABLE.
063600     MOVE '830-LOAD-APP-TABLE' TO PARA-NAME.
063700     MOVE ZERO TO APP-LOAD-COUNT.
063800     MOVE 'Y' TO MORE-DATA-SW.
063900     PERFORM 835-READ-APPLMSTR-HDR THRU 835-EXIT.
064000     PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
064100     PERFORM 845-BUILD-APP-TABLE-ROW THRU 845-EXIT
064200             UNTIL NO-MORE-DATA.
064300     MOVE 'Y' TO MORE-DATA-SW.
064400 830-EXIT.
064500     EXIT.
064600
064700 835-READ-APPLMSTR-HDR.
064800     MOVE '835-READ-APPLMSTR-HDR' TO PARA-NAME.
064900     READ APPLMSTR INTO WS-APPLMSTR-LINE
065000         AT END MOVE 'N' TO MORE-DATA-SW
065100     END-READ.
065200 835-EXIT.
065300     EXIT.
065400
065500 840-READ-APPLMSTR.
065600     MOVE '840-READ-APPLMSTR' TO PARA-NAME.
065700     READ APPLMSTR INTO WS-APPLMSTR-LINE
065800         AT END MOVE 'N' TO MORE-DATA-SW
065900     END-READ.
066000 840-EXIT.
066100     EXIT.
066200
066300 842-PARSE-APPLMSTR-LINE.
066400     MOVE '842-PARSE-APPLMSTR-LINE' TO PARA-NAME.
066500     UNSTRING WS-APPLMSTR-LINE DELIMITED BY ','
066600         INTO WS-CSV-APP-NAME     WS-CSV-APP-NRIC
066700              WS-CSV-APP-AGE      WS-CSV-APP-MARITAL-STAT
066800              WS-CSV-APP-PROJECT-NAME
066900              WS-CSV-APP-FLAT-TYPE
067000              WS-CSV-APP-STATUS   WS-CSV-APP-WITHDRAW-REQ
067100     END-UNSTRING.
067200     MOVE WS-CSV-APP-NAME         TO APP-APPLICANT-NAME.
067300     MOVE WS-CSV-APP-NRIC         TO APP-APPLICANT-NRIC.
067400     MOVE WS-CSV-APP-AGE          TO APP-APPLICANT-AGE.
067500     MOVE WS-CSV-APP-MARITAL-STAT TO APP-MARITAL-STAT.
067600     MOVE WS-CSV-APP-PROJECT-NAME TO APP-PROJECT-NAME.
067700     MOVE WS-CSV-APP-FLAT-TYPE    TO APP-FLAT-TYPE.
067800     MOVE WS-CSV-APP-STATUS       TO APP-STATUS.
067900     MOVE WS-CSV-APP-WITHDRAW-REQ TO APP-WITHDRAW-REQ.
068000 842-EXIT.
068100     EXIT.
068200
068300 845-BUILD-APP-TABLE-ROW.
068400     MOVE '845-BUILD-APP-TABLE-ROW' TO PARA-NAME.
068500     PERFORM 842-PARSE-APPLMSTR-LINE THRU 842-EXIT.
068600     ADD 1 TO APP-LOAD-COUNT.
068700     SET APP-IDX TO APP-LOAD-COUNT.
068800     MOVE APP-RECORD TO APP-TABLE-REC(APP-IDX).
068900     PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
069000 845-EXIT.
069100     EXIT.
069200
069300 870-LOAD-REG-TABLE.
069400     MOVE '870-LOAD-REG-TABLE' TO PARA-NAME.
069500     MOVE ZERO TO REG-LOAD-COUNT.
069600     MOVE 'Y' TO MORE-DATA-SW.
069700     PERFORM 875-READ-REGMSTR-HDR THRU 875-EXIT.
069800     PERFORM 880-READ-REGMSTR THRU 880-EXIT.
069900     PERFORM 885-BUILD-REG-TABLE-ROW THRU 885-EXIT
070000             UNTIL NO-MORE-DATA.
070100     MOVE 'Y' TO MORE-DATA-SW.
070200 870-EXIT.
070300     EXIT.
070400
070500 875-READ-REGMSTR-HDR.
070600     MOVE '875-READ-REGMSTR-HDR' TO PARA-NAME.
070700     READ REGMSTR INTO WS-REGMSTR-LINE
070800         AT END MOVE 'N' TO MORE-DATA-SW
070900     END-READ.
071000 875-EXIT.
071100     EXIT.
071200
071300 880-READ-REGMSTR.
071400     MOVE '880-READ-REGMSTR' TO PARA-NAME.
071500     READ REGMSTR INTO WS-REGMSTR-LINE
071600         AT END MOVE 'N' TO MORE-DATA-SW
071700     END-READ.
071800 880-EXIT.
071900     EXIT.
072000
072100 882-PARSE-REGMSTR-LINE.
072200     MOVE '882-PARSE-REGMSTR-LINE' TO PARA-NAME.
072300     UNSTRING WS-REGMSTR-LINE DELIMITED BY ','
072400         INTO WS-CSV-REG-NRIC      WS-CSV-REG-NAME
072500              WS-CSV-REG-PROJECT   WS-CSV-REG-STATUS
072600              WS-CSV-REG-SUBMITTED WS-CSV-REG-REVIEWED
072700     END-UNSTRING.
072800     MOVE WS-CSV-REG-NRIC         TO REG-OFFICER-NRIC.
072900     MOVE WS-CSV-REG-NAME         TO REG-OFFICER-NAME.
073000     MOVE WS-CSV-REG-PROJECT      TO REG-PROJECT-NAME.
073100     MOVE WS-CSV-REG-STATUS       TO REG-STATUS.
073200     MOVE WS-CSV-REG-SUBMITTED    TO REG-SUBMITTED-DATE.
073300     MOVE WS-CSV-REG-REVIEWED     TO REG-REVIEWED-DATE.
073400 882-EXIT.
073500     EXIT.
073600
073700 885-BUILD-REG-TABLE-ROW.
073800     MOVE '885-BUILD-REG-TABLE-ROW' TO PARA-NAME.
073900     PERFORM 882-PARSE-REGMSTR-LINE THRU 882-EXIT.
074000     ADD 1 TO REG-LOAD-COUNT.
074100     SET REG-IDX TO REG-LOAD-COUNT.
074200     MOVE REG-RECORD TO REG-TABLE-REC(REG-IDX).
074300     PERFORM 880-READ-REGMSTR THRU 880-EXIT.
074400 885-EXIT.
074500     EXIT.
074600
074700 905-READ-REGTRAN.
074800     MOVE '905-READ-REGTRAN' TO PARA-NAME.
074900     READ REGTRAN INTO WS-REG-TRAN-REC
075000         AT END MOVE 'N' TO MORE-DATA-SW
075100         GO TO 905-EXIT
075200     END-READ.
075300     ADD 1 TO TRAN-RECORDS-READ.
075400 905-EXIT.
075500     EXIT.
075600
075700 900-CLEANUP.
075800     MOVE '900-CLEANUP' TO PARA-NAME.
075900     IF NOT RT-IS-TRAILER
076000         MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
076100         GO TO 1000-ABEND-RTN.
076200
076300     IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
076400         MOVE '** TRANSACTION FILE OUT OF BALANCE'
076500                                      TO ABEND-REASON
076600         MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
076700         MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
076800         WRITE SYSOUT-REC FROM ABEND-REC
076900         GO TO 1000-ABEND-RTN.
077000
077100     PERFORM 930-WRITE-REGOUT-HDR THRU 930-EXIT.
077200     PERFORM 940-WRITE-REGOUT-ROW THRU 940-EXIT
077300             VARYING WS-SCAN-SUB FROM 1 BY 1
077400             UNTIL WS-SCAN-SUB > REG-LOAD-COUNT.
077500
077600     PERFORM 950-WRITE-PROJOUT-HDR THRU 950-EXIT.
077700     PERFORM 960-WRITE-PROJOUT-ROW THRU 960-EXIT
077800             VARYING WS-SCAN-SUB FROM 1 BY 1
077900             UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT.
078000
078100     PERFORM 920-WRITE-REPORT THRU 920-EXIT.
078200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078300     DISPLAY '******** NORMAL END OF JOB BTOREG ********'.
078400 900-EXIT.
078500     EXIT.
078600
078700 920-WRITE-REPORT.
078800     MOVE '920-WRITE-REPORT' TO PARA-NAME.
078900     MOVE SPACES TO BTORPT-REC.
079000     MOVE WS-HDR-LINE-1 TO BTORPT-REC.
079100     WRITE BTORPT-REC.
079200     MOVE SPACES TO BTORPT-REC.
079300     MOVE WS-HDR-LINE-2 TO BTORPT-REC.
079400     WRITE BTORPT-REC.
079500     MOVE REG-SUBMITTED-CNT TO WS-RPT-SUBMITTED.
079600     MOVE REG-APPROVED-CNT  TO WS-RPT-APPROVED.
079700     MOVE REG-REJECTED-CNT  TO WS-RPT-REJECTED.
079800     MOVE WS-REGISTRATIONS-LINE TO BTORPT-REC.
079900     WRITE BTORPT-REC.
080000 920-EXIT.
080100     EXIT.
080200
080300 930-WRITE-REGOUT-HDR.
080400     MOVE '930-WRITE-REGOUT-HDR' TO PARA-NAME.
080500     MOVE WS-REGOUT-CSV-HEADER TO REGOUT-REC.
080600     WRITE REGOUT-REC.
080700 930-EXIT.
080800     EXIT.
080900
081000 940-WRITE-REGOUT-ROW.
081100     MOVE '940-WRITE-REGOUT-ROW' TO PARA-NAME.
081200     MOVE SPACES TO WS-REGMSTR-LINE.
081300     STRING REG-T-OFFICER-NRIC(WS-SCAN-SUB) DELIMITED BY SIZE
081400            ','                               DELIMITED BY SIZE
081500            REG-T-OFFICER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
081600            ','                               DELIMITED BY SIZE
081700            REG-T-PROJECT-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
081800            ','                               DELIMITED BY SIZE
081900            REG-T-STATUS(WS-SCAN-SUB)        DELIMITED BY SIZE
082000            ','                               DELIMITED BY SIZE
082100            REG-T-SUBMITTED-DATE(WS-SCAN-SUB) DELIMITED BY SIZE
082200            ','                               DELIMITED BY SIZE
082300            REG-T-REVIEWED-DATE(WS-SCAN-SUB)  DELIMITED BY SIZE
082400         INTO WS-REGMSTR-LINE.
082500     MOVE WS-REGMSTR-LINE TO REGOUT-REC.
082600     WRITE REGOUT-REC.
082700 940-EXIT.
082800     EXIT.
082900
083000 950-WRITE-PROJOUT-HDR.
083100     MOVE '950-WRITE-PROJOUT-HDR' TO PARA-NAME.
083200     MOVE WS-PROJOUT-CSV-HEADER TO PROJOUT-REC.
083300     WRITE PROJOUT-REC.
083400 950-EXIT.
083500     EXIT.
083600
083700 960-WRITE-PROJOUT-ROW.
083800     MOVE '960-WRITE-PROJOUT-ROW' TO PARA-NAME.
083900     MOVE SPACES TO WS-PROJMSTR-LINE.
084000     STRING PRJ-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
084100            ','                               DELIMITED BY SIZE
084200            PRJ-T-NEIGHBORHOOD(WS-SCAN-SUB)  DELIMITED BY SIZE
084300            ','                               DELIMITED BY SIZE
084400            PRJ-T-FLAT-TYPE-1(WS-SCAN-SUB)   DELIMITED BY SIZE
084500            ','                               DELIMITED BY SIZE
084600            PRJ-T-UNITS-AVAIL-1(WS-SCAN-SUB) DELIMITED BY SIZE
084700            ','                               DELIMITED BY SIZE
084800            PRJ-T-PRICE-1(WS-SCAN-SUB)       DELIMITED BY SIZE
084900            ','                               DELIMITED BY SIZE
085000            PRJ-T-FLAT-TYPE-2(WS-SCAN-SUB)   DELIMITED BY SIZE
085100            ','                               DELIMITED BY SIZE
085200            PRJ-T-UNITS-AVAIL-2(WS-SCAN-SUB) DELIMITED BY SIZE
085300            ','                               DELIMITED BY SIZE
085400            PRJ-T-PRICE-2(WS-SCAN-SUB)       DELIMITED BY SIZE
085500            ','                               DELIMITED BY SIZE
085600            PRJ-T-OPEN-DATE(WS-SCAN-SUB)     DELIMITED BY SIZE
085700            ','                               DELIMITED BY SIZE
085800            PRJ-T-CLOSE-DATE(WS-SCAN-SUB)    DELIMITED BY SIZE
085900            ','                               DELIMITED BY SIZE
086000            PRJ-T-MANAGER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
086100            ','                               DELIMITED BY SIZE
086200            PRJ-T-OFFICER-SLOTS(WS-SCAN-SUB) DELIMITED BY SIZE
086300            ','                               DELIMITED BY SIZE
086400            PRJ-T-OFFICERS-LIST(WS-SCAN-SUB) DELIMITED BY SIZE
086500         INTO WS-PROJMSTR-LINE.
086600     MOVE WS-PROJMSTR-LINE TO PROJOUT-REC.
086700     WRITE PROJOUT-REC.
086800 960-EXIT.
086900     EXIT.
087000
087100 850-CLOSE-FILES.
087200     MOVE '850-CLOSE-FILES' TO PARA-NAME.
087300     CLOSE REGTRAN, REGMSTR, REGOUT, APPLMSTR, PROJMSTR, PROJOUT,
087400           BTORPT, SYSOUT.
087500 850-EXIT.
087600     EXIT.
087700
087800 1000-ABEND-RTN.
087900     WRITE SYSOUT-REC FROM ABEND-REC.
088000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
088100     DISPLAY '*** ABNORMAL END OF JOB - BTOREG ***' UPON CONSOLE.
088200     DIVIDE ZERO-VAL INTO ONE-VAL.
