000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTOAUTH                                                        *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* AUTHENTICATION / USER MAINTENANCE BATCH                        *
000600*                                                                 *
000700*          LOADS ALL THREE ROLE-PARTITIONED USER FILES INTO      *
000800*          MEMORY AND RUNS AUTHENTICATE / CHANGE-PASSWORD /       *
000900*          CREATE-APPLICANT TRANSACTIONS AGAINST THEM.  ONLY THE  *
001000*          FILE THAT ACTUALLY CHANGES (THE ROLE FILE HOLDING A    *
001100*          CHANGED PASSWORD, OR APPLMSTU FOR A NEW APPLICANT) IS  *
001200*          REWRITTEN AT END OF JOB - ALL THREE ARE REWRITTEN      *
001300*          UNCONDITIONALLY TO KEEP THE SHAPE IDENTICAL TO         *
001400*          BTOPRMN/BTOAPPL/BTOREG, SAME AS THOSE JOBS DO WITH     *
001500*          THEIR OWN MASTERS.                                    *
001600*                                                                 *
001700*          PASSWORDS ARE CARRIED AND COMPARED AS PLAIN TEXT,      *
001800*          EXACTLY AS THE PORTAL STORES THEM - THIS JOB DOES NOT  *
001900*          HASH, SALT, OR MASK THEM ANYWHERE.  DO NOT ADD ANY     *
002000*          KIND OF ENCRYPTION HERE WITHOUT A MATCHING PORTAL      *
002100*          CHANGE - THE TWO SIDES MUST AGREE BYTE FOR BYTE.       *
002200******************************************************************
002300
002400         TRANSACTION FILE        -   AUTHTRAN
002500
002600         MASTER FILE (I-O)  -   APPLMSTU  (ApplicantList.csv)
002700
002800         MASTER FILE (I-O)  -   OFFRMSTU  (OfficerList.csv)
002900
003000         MASTER FILE (I-O)  -   MGRMSTU   (ManagerList.csv)
003100
003200         CONTROL REPORT          -   BTORPT
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700 PROGRAM-ID.  BTOAUTH.
003800 AUTHOR. R TIDWELL.
003900 INSTALLATION. HDB DATA PROCESSING.
004000 DATE-WRITTEN. 05/14/91.
004100 DATE-COMPILED. 05/14/91.
004200 SECURITY. CONFIDENTIAL - CONTAINS PASSWORD FIELDS.
004300
004400******************************************************************
004500* CHANGE LOG                                                     *
004600*   051491 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
004700*   091892 RT  0124  CREATE-APPLICANT NOW SCANS ALL THREE ROLE   *
004800*                    FILES FOR NRIC, WAS ONLY SCANNING APPLMSTU  *
004900*   061594 WK  0214  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
005000*   042598 WK  0272  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN    *
005100*                    THIS PROGRAM, NO CHANGE REQUIRED            *
005200*   112900 JS  0318  ADDED LOGINS/PW-CHANGES/NEW-APPLICANTS      *
005300*                    COUNTERS TO THE END-OF-JOB REPORT          *
005400*   041605 JS  0398  CHANGE-PASSWORD NOW REJECTS ON A FAILED     *
005500*                    RE-AUTHENTICATION INSTEAD OF BLINDLY        *
005600*                    OVERWRITING - TICKET HDB-1489               *
005700*   092213 JS  0571  MARKED SECURITY CONFIDENTIAL PER DP         *
005800*                    STANDARDS REVIEW - PASSWORD FIELDS PRESENT  *
005900*   030115 JS  0504  USER MASTERS REWRITTEN FOR THE COMMA-       *
006000*                    DELIMITED LAYOUT THE PORTAL WRITES - SEE    *
006100*                    BTOPRMN CHANGE 030115/0501                 *
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300         ASSIGN TO UT-S-SYSOUT
007400         ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT AUTHTRAN
007700         ASSIGN TO UT-S-AUTHTRAN
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS OFCODE.
008100
008200     SELECT APPLMSTU
008300         ASSIGN TO UT-S-APPLMSTU
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS APPLMSTU-STATUS.
008700
008800     SELECT APPLMSTU-OUT
008900         ASSIGN TO UT-S-APPLMSTU-OUT
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS OFCODE.
009300
009400     SELECT OFFRMSTU
009500         ASSIGN TO UT-S-OFFRMSTU
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS OFFRMSTU-STATUS.
009900
010000     SELECT OFFRMSTU-OUT
010100         ASSIGN TO UT-S-OFFRMSTU-OUT
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         ACCESS MODE IS SEQUENTIAL
010400         FILE STATUS IS OFCODE.
010500
010600     SELECT MGRMSTU
010700         ASSIGN TO UT-S-MGRMSTU
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS MGRMSTU-STATUS.
011100
011200     SELECT MGRMSTU-OUT
011300         ASSIGN TO UT-S-MGRMSTU-OUT
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         ACCESS MODE IS SEQUENTIAL
011600         FILE STATUS IS OFCODE.
011700
011800     SELECT BTORPT
011900         ASSIGN TO UT-S-BTORPT
012000         ORGANIZATION IS SEQUENTIAL.
012100
012200 DATA DIVISION.
012300 FILE SECTION.
012400 FD  SYSOUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 130 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SYSOUT-REC.
013000 01  SYSOUT-REC                     PIC X(130).
013100
013200****** TRANSACTION FILE FROM THE PORTAL'S LOGIN/CHANGE-PASSWORD/
013300****** REGISTER SCREENS, PLUS A TRAILER ROW.
013400 FD  AUTHTRAN
013500     RECORD CONTAINS 200 CHARACTERS
013600     DATA RECORD IS AUTHTRAN-REC.
013700 01  AUTHTRAN-REC                   PIC X(200).
013800
013900 FD  APPLMSTU
014000     RECORD CONTAINS 100 CHARACTERS
014100     DATA RECORD IS APPLMSTU-REC.
014200 01  APPLMSTU-REC                   PIC X(100).
014300
014400 FD  APPLMSTU-OUT
014500     RECORD CONTAINS 100 CHARACTERS
014600     DATA RECORD IS APPLMSTU-OUT-REC.
014700 01  APPLMSTU-OUT-REC               PIC X(100).
014800
014900 FD  OFFRMSTU
015000     RECORD CONTAINS 100 CHARACTERS
015100     DATA RECORD IS OFFRMSTU-REC.
015200 01  OFFRMSTU-REC                   PIC X(100).
015300
015400 FD  OFFRMSTU-OUT
015500     RECORD CONTAINS 100 CHARACTERS
015600     DATA RECORD IS OFFRMSTU-OUT-REC.
015700 01  OFFRMSTU-OUT-REC               PIC X(100).
015800
015900 FD  MGRMSTU
016000     RECORD CONTAINS 100 CHARACTERS
016100     DATA RECORD IS MGRMSTU-REC.
016200 01  MGRMSTU-REC                    PIC X(100).
016300
016400 FD  MGRMSTU-OUT
016500     RECORD CONTAINS 100 CHARACTERS
016600     DATA RECORD IS MGRMSTU-OUT-REC.
016700 01  MGRMSTU-OUT-REC                PIC X(100).
016800
016900 FD  BTORPT
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 132 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS BTORPT-REC.
017500 01  BTORPT-REC                     PIC X(132).
017600
017700 WORKING-STORAGE SECTION.
017800
017900 01  FILE-STATUS-CODES.
018000     05  APPLMSTU-STATUS             PIC X(2).
018100         88 APPL-RECORD-FOUND            VALUE "00".
018200     05  OFFRMSTU-STATUS             PIC X(2).
018300         88 OFFR-RECORD-FOUND            VALUE "00".
018400     05  MGRMSTU-STATUS              PIC X(2).
018500         88 MGR-RECORD-FOUND             VALUE "00".
018600     05  OFCODE                      PIC X(2).
018700         88 CODE-WRITE                   VALUE SPACES.
018800     05  FILLER                      PIC X(06).
018900
019000******************************************************************
019100* TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
019200* LAYOUT SO ONE AUTHTRAN-REC AREA SERVES BOTH RECORD TYPES.      *
019300******************************************************************
019400 01  WS-AUTH-TRAN-REC.
019500     05  AT-TRAN-TYPE                PIC X(14).
019600         88  AT-IS-AUTHENTICATE          VALUE 'AUTHENTICATE'.
019700         88  AT-IS-CHANGE-PASSWORD       VALUE 'CHANGE-PW'.
019800         88  AT-IS-CREATE-APPLICANT      VALUE 'CREATE-APPL'.
019900         88  AT-IS-TRAILER               VALUE 'TRAILER'.
020000     05  AT-NRIC                     PIC X(09).
020100     05  AT-PASSWORD                 PIC X(20).
020200     05  AT-NEW-PASSWORD             PIC X(20).
020300     05  AT-NAME                     PIC X(40).
020400     05  AT-AGE                      PIC 9(03).
020500     05  AT-MARITAL-STAT             PIC X(07).
020600     05  FILLER                      PIC X(87).
020700
020800 01  WS-TRAILER-REC REDEFINES WS-AUTH-TRAN-REC.
020900     05  TR-TRAN-TYPE                PIC X(14).
021000     05  TR-TRAN-COUNT               PIC 9(09).
021100     05  FILLER                      PIC X(177).
021200
021300 01  WS-TODAY-DATE                   PIC 9(08).
021400 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
021500     05  WS-TODAY-CCYY                PIC 9(04).
021600     05  WS-TODAY-MM                  PIC 9(02).
021700     05  WS-TODAY-DD                  PIC 9(02).
021800
021900 77  WS-MATCHED-ROLE                 PIC X(01).
022000     88  MATCHED-APPLICANT               VALUE 'A'.
022100     88  MATCHED-OFFICER                 VALUE 'O'.
022200     88  MATCHED-MANAGER                 VALUE 'M'.
022300
022400******************************************************************
022500* CSV WORK AREAS FOR ALL THREE USER FILES - SAME FIVE-COLUMN     *
022600* LAYOUT (NAME, NRIC, AGE, MARITAL-STAT, PASSWORD).              *
022700******************************************************************
022800 01  WS-USRMSTR-LINE                 PIC X(100).
022900
023000 01  WS-CSV-USR-FIELDS.
023100     05  WS-CSV-USR-NAME             PIC X(40).
023200     05  WS-CSV-USR-NRIC             PIC X(09).
023300     05  WS-CSV-USR-AGE              PIC X(03).
023400     05  WS-CSV-USR-MARITAL-STAT     PIC X(07).
023500     05  WS-CSV-USR-PASSWORD         PIC X(20).
023600     05  FILLER                      PIC X(21).
023700
023800 01  WS-CSV-USR-AGE-NUM-VIEW REDEFINES WS-CSV-USR-FIELDS.
023900     05  FILLER                      PIC X(40).
024000     05  FILLER                      PIC X(09).
024100     05  WS-CSV-USR-AGE-NUM          PIC 9(03).
024200     05  FILLER                      PIC X(48).
024300
024400 01  WS-USRMSTR-CSV-HEADER.
024500     05  FILLER PIC X(48) VALUE
024600         'Name,NRIC,Age,Marital_Status,Password'.
024700
024800 01  WS-REPORT-HEADINGS.
024900     05  WS-HDR-LINE-1               PIC X(30)
025000             VALUE 'BTO BATCH RUN CONTROLS'.
025100     05  WS-HDR-LINE-2               PIC X(42)
025200             VALUE ALL '-'.
025300     05  FILLER                      PIC X(10).
025400
025500 01  WS-USERS-LINE.
025600     05  FILLER                      PIC X(15)
025700             VALUE 'USERS        : '.
025800     05  FILLER                      PIC X(07) VALUE 'LOGINS '.
025900     05  WS-RPT-LOGINS               PIC ZZZ9.
026000     05  FILLER                      PIC X(14) VALUE '  PW-CHANGES '.
026100     05  WS-RPT-PW-CHANGES           PIC ZZZ9.
026200     05  FILLER                      PIC X(18)
026300             VALUE '  NEW-APPLICANTS '.
026400     05  WS-RPT-NEW-APPLICANTS       PIC ZZZ9.
026500     05  FILLER                      PIC X(15) VALUE SPACES.
026600
026700 01  COUNTERS-AND-ACCUMULATORS.
026800     05  TRAN-RECORDS-READ           PIC 9(7) COMP.
026900     05  LOGIN-ATTEMPT-CNT           PIC 9(7) COMP.
027000     05  LOGIN-SUCCESS-CNT           PIC 9(7) COMP.
027100     05  PW-CHANGE-CNT               PIC 9(7) COMP.
027200     05  NEW-APPLICANT-CNT           PIC 9(7) COMP.
027300     05  APPL-LOAD-COUNT             PIC 9(4) COMP.
027400     05  OFFR-LOAD-COUNT             PIC 9(4) COMP.
027500     05  MGR-LOAD-COUNT              PIC 9(4) COMP.
027600     05  FILLER                      PIC X(05).
027700
027800 77  WS-SCAN-SUB                     PIC 9(4) COMP.
027900
028000 01  FLAGS-AND-SWITCHES.
028100     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
028200         88  NO-MORE-DATA                VALUE 'N'.
028300     05  AUTH-FOUND-SW               PIC X(01) VALUE 'N'.
028400         88  AUTH-MATCH-FOUND             VALUE 'Y'.
028500     05  NRIC-DUP-SW                 PIC X(01) VALUE 'N'.
028600         88  NRIC-ALREADY-ON-FILE          VALUE 'Y'.
028700     05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
028800         88  TRAN-WAS-REJECTED           VALUE 'Y'.
028900     05  FILLER                      PIC X(05).
029000
029100******************************************************************
029200* USR-RECORD IS THE SINGLE PARSE/BUILD WORK AREA SHARED BY ALL   *
029300* THREE LOADS.  USR-TABLE (FROM THE SAME COPYBOOK) BECOMES THE   *
029400* IN-MEMORY APPLICANT TABLE.  THE OFFICER AND MANAGER TABLES ARE *
029500* DECLARED SEPARATELY BELOW, SAME SHAPE, PER THE COPYBOOK'S OWN  *
029600* COMMENT THAT EACH ROLE FILE GETS ITS OWN TABLE INSTANCE.       *
029700******************************************************************
029800 COPY BTOUSR.
029900
030000 01  WS-OFFICER-TABLE.
030100     05  OFC-TABLE-REC OCCURS 500 TIMES INDEXED BY OFC-IDX.
030200         10  OFC-T-NAME              PIC X(40).
030300         10  OFC-T-NRIC              PIC X(09).
030400         10  OFC-T-AGE               PIC 9(03).
030500         10  OFC-T-MARITAL-STAT      PIC X(07).
030600         10  OFC-T-PASSWORD          PIC X(20).
030700         10  FILLER                  PIC X(20).
030800
030900 01  WS-MANAGER-TABLE.
031000     05  MGR-TABLE-REC OCCURS 500 TIMES INDEXED BY MGR-IDX.
031100         10  MGR-T-NAME              PIC X(40).
031200         10  MGR-T-NRIC              PIC X(09).
031300         10  MGR-T-AGE               PIC 9(03).
031400         10  MGR-T-MARITAL-STAT      PIC X(07).
031500         10  MGR-T-PASSWORD          PIC X(20).
031600         10  FILLER                  PIC X(20).
031700
031800 77  ZERO-VAL                        PIC 9(01) VALUE 0.
031900 77  ONE-VAL                         PIC 9(01) VALUE 1.
032000
032100 COPY ABENDREC.
032200
032300 LINKAGE SECTION.
032400
032500 PROCEDURE DIVISION.
032600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032700     PERFORM 100-MAINLINE THRU 100-EXIT
032800             UNTIL NO-MORE-DATA OR AT-IS-TRAILER.
032900     PERFORM 900-CLEANUP THRU 900-EXIT.
033000     GOBACK.
033100
033200 000-HOUSEKEEPING.
033300     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
033400     DISPLAY '******** BEGIN JOB BTOAUTH ********'.
033500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
033700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033800     PERFORM 810-LOAD-APPL-TABLE THRU 810-EXIT.
033900     PERFORM 830-LOAD-OFFR-TABLE THRU 830-EXIT.
034000     PERFORM 850-LOAD-MGR-TABLE THRU 850-EXIT.
034100     PERFORM 905-READ-AUTHTRAN THRU 905-EXIT.
034200     IF NO-MORE-DATA
034300         MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
034400         GO TO 1000-ABEND-RTN.
034500 000-EXIT.
034600     EXIT.
034700
034800 100-MAINLINE.
034900     MOVE '100-MAINLINE' TO PARA-NAME.
035000     MOVE 'N' TO TRAN-REJECT-SW.
035100     EVALUATE TRUE
035200         WHEN AT-IS-AUTHENTICATE
035300             PERFORM 200-AUTHENTICATE-RTN THRU 200-EXIT
035400         WHEN AT-IS-CHANGE-PASSWORD
035500             PERFORM 250-CHANGE-PASSWORD-RTN THRU 250-EXIT
035600         WHEN AT-IS-CREATE-APPLICANT
035700             PERFORM 300-CREATE-APPLICANT-RTN THRU 300-EXIT
035800         WHEN OTHER
035900             MOVE 'Y' TO TRAN-REJECT-SW.
036000     PERFORM 905-READ-AUTHTRAN THRU 905-EXIT.
036100 100-EXIT.
036200     EXIT.
036300
036400 200-AUTHENTICATE-RTN.
036500*    SCANS ALL THREE ROLE TABLES FOR AN EXACT NRIC+PASSWORD
036600*    MATCH - CASE-SENSITIVE, NO HASHING, SAME AS THE PORTAL.
036700     MOVE '200-AUTHENTICATE-RTN' TO PARA-NAME.
036800     ADD 1 TO LOGIN-ATTEMPT-CNT.
036900     PERFORM 210-TRY-AUTHENTICATE-RTN THRU 210-EXIT.
037000     IF AUTH-MATCH-FOUND
037100         ADD 1 TO LOGIN-SUCCESS-CNT
037200     ELSE
037300         MOVE 'Y' TO TRAN-REJECT-SW
037400     END-IF.
037500 200-EXIT.
037600     EXIT.
037700
037800 210-TRY-AUTHENTICATE-RTN.
037900*    SHARED BY AUTHENTICATE AND THE RE-AUTHENTICATE STEP OF
038000*    CHANGE-PASSWORD.  TESTS AT-NRIC/AT-PASSWORD AGAINST ALL
038100*    THREE TABLES IN TURN, APPLICANT FIRST, THEN OFFICER, THEN
038200*    MANAGER - THE ORDER THE PORTAL'S OWN USER LIST IS BUILT IN.
038300     MOVE '210-TRY-AUTHENTICATE-RTN' TO PARA-NAME.
038400     MOVE 'N' TO AUTH-FOUND-SW.
038500     SET USR-IDX TO 1.
038600     SEARCH USR-TABLE-REC
038700         AT END
038800             MOVE 'N' TO AUTH-FOUND-SW
038900         WHEN USR-T-NRIC(USR-IDX) = AT-NRIC
039000                AND USR-T-PASSWORD(USR-IDX) = AT-PASSWORD
039100             MOVE 'Y' TO AUTH-FOUND-SW
039200             MOVE 'A' TO WS-MATCHED-ROLE.
039300     IF AUTH-MATCH-FOUND
039400         GO TO 210-EXIT.
039500
039600     SET OFC-IDX TO 1.
039700     SEARCH OFC-TABLE-REC
039800         AT END
039900             MOVE 'N' TO AUTH-FOUND-SW
040000         WHEN OFC-T-NRIC(OFC-IDX) = AT-NRIC
040100                AND OFC-T-PASSWORD(OFC-IDX) = AT-PASSWORD
040200             MOVE 'Y' TO AUTH-FOUND-SW
040300             MOVE 'O' TO WS-MATCHED-ROLE.
040400     IF AUTH-MATCH-FOUND
040500         GO TO 210-EXIT.
040600
040700     SET MGR-IDX TO 1.
040800     SEARCH MGR-TABLE-REC
040900         AT END
041000             MOVE 'N' TO AUTH-FOUND-SW
041100         WHEN MGR-T-NRIC(MGR-IDX) = AT-NRIC
041200                AND MGR-T-PASSWORD(MGR-IDX) = AT-PASSWORD
041300             MOVE 'Y' TO AUTH-FOUND-SW
041400             MOVE 'M' TO WS-MATCHED-ROLE.
041500 210-EXIT.
041600     EXIT.
041700
041800 250-CHANGE-PASSWORD-RTN.
041900     MOVE '250-CHANGE-PASSWORD-RTN' TO PARA-NAME.
042000     PERFORM 210-TRY-AUTHENTICATE-RTN THRU 210-EXIT.
042100     IF NOT AUTH-MATCH-FOUND
042200         MOVE 'Y' TO TRAN-REJECT-SW
042300         GO TO 250-EXIT.
042400
042500     EVALUATE TRUE
042600         WHEN MATCHED-APPLICANT
042700             MOVE AT-NEW-PASSWORD TO USR-T-PASSWORD(USR-IDX)
042800         WHEN MATCHED-OFFICER
042900             MOVE AT-NEW-PASSWORD TO OFC-T-PASSWORD(OFC-IDX)
043000         WHEN MATCHED-MANAGER
043100             MOVE AT-NEW-PASSWORD TO MGR-T-PASSWORD(MGR-IDX)
043200     END-EVALUATE.
043300     ADD 1 TO PW-CHANGE-CNT.
043400 250-EXIT.
043500     EXIT.
043600
043700 300-CREATE-APPLICANT-RTN.
043800     MOVE '300-CREATE-APPLICANT-RTN' TO PARA-NAME.
043900     PERFORM 310-CHECK-NRIC-DUP-RTN THRU 310-EXIT.
044000     IF NRIC-ALREADY-ON-FILE
044100         MOVE 'Y' TO TRAN-REJECT-SW
044200         GO TO 300-EXIT.
044300
044400     ADD 1 TO APPL-LOAD-COUNT.
044500     SET USR-IDX TO APPL-LOAD-COUNT.
044600     MOVE AT-NAME                TO USR-T-NAME(USR-IDX).
044700     MOVE AT-NRIC                TO USR-T-NRIC(USR-IDX).
044800     MOVE AT-AGE                 TO USR-T-AGE(USR-IDX).
044900     MOVE AT-MARITAL-STAT        TO USR-T-MARITAL-STAT(USR-IDX).
045000     MOVE AT-PASSWORD            TO USR-T-PASSWORD(USR-IDX).
045100     ADD 1 TO NEW-APPLICANT-CNT.
045200 300-EXIT.
045300     EXIT.
045400
045500 310-CHECK-NRIC-DUP-RTN.
045600*    NRIC UNIQUENESS IS CHECKED ACROSS ALL THREE ROLE FILES - A
045700*    DUPLICATE NRIC ON THE OFFICER OR MANAGER FILE MUST BLOCK A
045800*    NEW APPLICANT JUST AS SURELY AS ONE ALREADY ON THE
045900*    APPLICANT FILE ITSELF.
046000     MOVE '310-CHECK-NRIC-DUP-RTN' TO PARA-NAME.
046100     MOVE 'N' TO NRIC-DUP-SW.
046200     SET USR-IDX TO 1.
046300     SEARCH USR-TABLE-REC
046400         AT END
046500             CONTINUE
046600         WHEN USR-T-NRIC(USR-IDX) = AT-NRIC
046700             MOVE 'Y' TO NRIC-DUP-SW.
046800     IF NRIC-ALREADY-ON-FILE
046900         GO TO 310-EXIT.
047000
047100     SET OFC-IDX TO 1.
047200     SEARCH OFC-TABLE-REC
047300         AT END
047400             CONTINUE
047500         WHEN OFC-T-NRIC(OFC-IDX) = AT-NRIC
047600             MOVE 'Y' TO NRIC-DUP-SW.
047700     IF NRIC-ALREADY-ON-FILE
047800         GO TO 310-EXIT.
047900
048000     SET MGR-IDX TO 1.
048100     SEARCH MGR-TABLE-REC
048200         AT END
048300             CONTINUE
048400         WHEN MGR-T-NRIC(MGR-IDX) = AT-NRIC
048500             MOVE 'Y' TO NRIC-DUP-SW.
048600 310-EXIT.
048700     EXIT.
048800
048900 800-OPEN-FILES.
049000     MOVE '800-OPEN-FILES' TO PARA-NAME.
049100     OPEN INPUT AUTHTRAN, APPLMSTU, OFFRMSTU, MGRMSTU.
049200     OPEN OUTPUT BTORPT, SYSOUT.
049300 800-EXIT.
049400     EXIT.
049500
049600 810-LOAD-APPL-TABLE.
049700     MOVE '810-LOAD-APPL-TABLE' TO PARA-NAME.
049800     MOVE ZERO TO APPL-LOAD-COUNT.
049900     MOVE 'Y' TO MORE-DATA-SW.
050000     PERFORM 812-READ-APPLMSTU-HDR THRU 812-EXIT.
050100     PERFORM 814-READ-APPLMSTU THRU 814-EXIT.
050200     PERFORM 816-BUILD-APPL-TABLE-ROW THRU 816-EXIT
050300             UNTIL NO-MORE-DATA.
050400     MOVE 'Y' TO MORE-DATA-SW.
050500 810-EXIT.
050600     EXIT.
050700
050800 812-READ-APPLMSTU-HDR.
050900     MOVE '812-READ-APPLMSTU-HDR' TO PARA-NAME.
051000     READ APPLMSTU INTO WS-USRMSTR-LINE
051100         AT END MOVE 'N' TO MORE-DATA-SW
051200     END-READ.
051300 812-EXIT.
051400     EXIT.
051500
051600 814-READ-APPLMSTU.
051700     MOVE '814-READ-APPLMSTU' TO PARA-NAME.
051800     READ APPLMSTU INTO WS-USRMSTR-LINE
051900         AT END MOVE 'N' TO MORE-DATA-SW
052000     END-READ.
052100 814-EXIT.
052200     EXIT.
052300
052400 816-BUILD-APPL-TABLE-ROW.
052500     MOVE '816-BUILD-APPL-TABLE-ROW' TO PARA-NAME.
052600     UNSTRING WS-USRMSTR-LINE DELIMITED BY ','
052700         INTO WS-CSV-USR-NAME     WS-CSV-USR-NRIC
052800              WS-CSV-USR-AGE      WS-CSV-USR-MARITAL-STAT
052900              WS-CSV-USR-PASSWORD
053000     END-UNSTRING.
053100     ADD 1 TO APPL-LOAD-COUNT.
053200     SET USR-IDX TO APPL-LOAD-COUNT.
053300     MOVE WS-CSV-USR-NAME         TO USR-T-NAME(USR-IDX).
053400     MOVE WS-CSV-USR-NRIC         TO USR-T-NRIC(USR-IDX).
053500     MOVE WS-CSV-USR-AGE          TO USR-T-AGE(USR-IDX).
053600     MOVE WS-CSV-USR-MARITAL-STAT TO USR-T-MARITAL-STAT(USR-IDX).
053700     MOVE WS-CSV-USR-PASSWORD     TO USR-T-PASSWORD(USR-IDX).
053800     PERFORM 814-READ-APPLMSTU THRU 814-EXIT.
053900 816-EXIT.
054000     EXIT.
054100
054200 830-LOAD-OFFR-TABLE.
054300     MOVE '830-LOAD-OFFR-TABLE' TO PARA-NAME.
054400     MOVE ZERO TO OFFR-LOAD-COUNT.
054500     MOVE 'Y' TO MORE-DATA-SW.
054600     PERFORM 832-READ-OFFRMSTU-HDR THRU 832-EXIT.
054700     PERFORM 834-READ-OFFRMSTU THRU 834-EXIT.
054800     PERFORM 836-BUILD-OFFR-TABLE-ROW THRU 836-EXIT
054900             UNTIL NO-MORE-DATA.
055000     MOVE 'Y' TO MORE-DATA-SW.
055100 830-EXIT.
055200     EXIT.
055300
055400 832-READ-OFFRMSTU-HDR.
055500     MOVE '832-READ-OFFRMSTU-HDR' TO PARA-NAME.
055600     READ OFFRMSTU INTO WS-USRMSTR-LINE
055700         AT END MOVE 'N' TO MORE-DATA-SW
055800     END-READ.
055900 832-EXIT.
056000     EXIT.
056100
056200 834-READ-OFFRMSTU.
056300     MOVE '834-READ-OFFRMSTU' TO PARA-NAME.
056400     READ OFFRMSTU INTO WS-USRMSTR-LINE
056500         AT END MOVE 'N' TO MORE-DATA-SW
056600     END-READ.
056700 834-EXIT.
056800     EXIT.
056900
057000 836-BUILD-OFFR-TABLE-ROW.
057100     MOVE '836-BUILD-OFFR-TABLE-ROW' TO PARA-NAME.
057200     UNSTRING WS-USRMSTR-LINE DELIMITED BY ','
057300         INTO WS-CSV-USR-NAME     WS-CSV-USR-NRIC
057400              WS-CSV-USR-AGE      WS-CSV-USR-MARITAL-STAT
057500              WS-CSV-USR-PASSWORD
057600     END-UNSTRING.
057700     ADD 1 TO OFFR-LOAD-COUNT.
057800     SET OFC-IDX TO OFFR-LOAD-COUNT.
057900     MOVE WS-CSV-USR-NAME         TO OFC-T-NAME(OFC-IDX).
058000     MOVE WS-CSV-USR-NRIC         TO OFC-T-NRIC(OFC-IDX).
058100     MOVE WS-CSV-USR-AGE          TO OFC-T-AGE(OFC-IDX).
058200     MOVE WS-CSV-USR-MARITAL-STAT TO OFC-T-MARITAL-STAT(OFC-IDX).
058300     MOVE WS-CSV-USR-PASSWORD     TO OFC-T-PASSWORD(OFC-IDX).
058400     PERFORM 834-READ-OFFRMSTU THRU 834-EXIT.
058500 836-EXIT.
058600     EXIT.
058700
058800 850-LOAD-MGR-TABLE.
058900     MOVE '850-LOAD-MGR-TABLE' TO PARA-NAME.
059000     MOVE ZERO TO MGR-LOAD-COUNT.
059100     MOVE 'Y' TO MORE-DATA-SW.
059200     PERFORM 852-READ-MGRMSTU-HDR THRU 852-EXIT.
059300     PERFORM 854-READ-MGRMSTU THRU 854-EXIT.
059400     PERFORM 856-BUILD-MGR-TABLE-ROW THRU 856-EXIT
059500             UNTIL NO-MORE-DATA.
059600     MOVE 'Y' TO MORE-DATA-SW.
059700 850-EXIT.
059800     EXIT.
059900
060000 852-READ-MGRMSTU-HDR.
060100     MOVE '852-READ-MGRMSTU-HDR' TO PARA-NAME.
060200     READ MGRMSTU INTO WS-USRMSTR-LINE
060300         AT END MOVE 'N' TO MORE-DATA-SW
060400     END-READ.
060500 852-EXIT.
060600     EXIT.
060700
060800 854-READ-MGRMSTU.
060900     MOVE '854-READ-MGRMSTU' TO PARA-NAME.
061000     READ MGRMSTU INTO WS-USRMSTR-LINE
061100         AT END MOVE 'N' TO MORE-DATA-SW
061200     END-READ.
061300 854-EXIT.
061400     EXIT.
061500
061600 856-BUILD-MGR-TABLE-ROW.
061700     MOVE '856-BUILD-MGR-TABLE-ROW' TO PARA-NAME.
061800     UNSTRING WS-USRMSTR-LINE DELIMITED BY ','
061900         INTO WS-CSV-USR-NAME     WS-CSV-USR-NRIC
062000              WS-CSV-USR-AGE      WS-CSV-USR-MARITAL-STAT
062100              WS-CSV-USR-PASSWORD
062200     END-UNSTRING.
062300     ADD 1 TO MGR-LOAD-COUNT.
062400     SET MGR-IDX TO MGR-LOAD-COUNT.
062500     MOVE WS-CSV-USR-NAME         TO MGR-T-NAME(MGR-IDX).
062600     MOVE WS-CSV-USR-NRIC         TO MGR-T-NRIC(MGR-IDX).
062700     MOVE WS-CSV-USR-AGE          TO MGR-T-AGE(MGR-IDX).
062800     MOVE WS-CSV-USR-MARITAL-STAT TO MGR-T-MARITAL-STAT(MGR-IDX).
062900     MOVE WS-CSV-USR-PASSWORD     TO MGR-T-PASSWORD(MGR-IDX).
063000     PERFORM 854-READ-MGRMSTU THRU 854-EXIT.
063100 856-EXIT.
063200     EXIT.
063300
063400 905-READ-AUTHTRAN.
063500     MOVE '905-READ-AUTHTRAN' TO PARA-NAME.
063600     READ AUTHTRAN INTO WS-AUTH-TRAN-REC
063700         AT END MOVE 'N' TO MORE-DATA-SW
063800         GO TO 905-EXIT
063900     END-READ.
064000     ADD 1 TO TRAN-RECORDS-READ.
064100 905-EXIT.
064200     EXIT.
064300
064400 900-CLEANUP.
064500     MOVE '900-CLEANUP' TO PARA-NAME.
064600     IF NOT AT-IS-TRAILER
064700         MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
064800         GO TO 1000-ABEND-RTN.
064900
065000     IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
065100         MOVE '** TRANSACTION FILE OUT OF BALANCE'
065200                                      TO ABEND-REASON
065300         MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
065400         MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
065500         WRITE SYSOUT-REC FROM ABEND-REC
065600         GO TO 1000-ABEND-RTN.
065700
065800     PERFORM 920-REWRITE-APPLMSTU THRU 920-EXIT.
065900     PERFORM 930-REWRITE-OFFRMSTU THRU 930-EXIT.
066000     PERFORM 940-REWRITE-MGRMSTU THRU 940-EXIT.
066100     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
066200     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
066300     DISPLAY '******** NORMAL END OF JOB BTOAUTH ********'.
066400 900-EXIT.
066500     EXIT.
066600
066700 920-REWRITE-APPLMSTU.
066800     MOVE '920-REWRITE-APPLMSTU' TO PARA-NAME.
066900     OPEN OUTPUT APPLMSTU-OUT.
067000     MOVE WS-USRMSTR-CSV-HEADER TO APPLMSTU-OUT-REC.
067100     WRITE APPLMSTU-OUT-REC.
067200     PERFORM 922-WRITE-APPLMSTU-ROW THRU 922-EXIT
067300             VARYING WS-SCAN-SUB FROM 1 BY 1
067400             UNTIL WS-SCAN-SUB > APPL-LOAD-COUNT.
067500     CLOSE APPLMSTU-OUT.
067600 920-EXIT.
067700     EXIT.
067800
067900 922-WRITE-APPLMSTU-ROW.
068000     MOVE '922-WRITE-APPLMSTU-ROW' TO PARA-NAME.
068100     MOVE SPACES TO WS-USRMSTR-LINE.
068200     STRING USR-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
068300            ','                                DELIMITED BY SIZE
068400            USR-T-NRIC(WS-SCAN-SUB)          DELIMITED BY SIZE
068500            ','                                DELIMITED BY SIZE
068600            USR-T-AGE(WS-SCAN-SUB)           DELIMITED BY SIZE
068700            ','                                DELIMITED BY SIZE
068800            USR-T-MARITAL-STAT(WS-SCAN-SUB)  DELIMITED BY SIZE
068900            ','                                DELIMITED BY SIZE
069000            USR-T-PASSWORD(WS-SCAN-SUB)      DELIMITED BY SIZE
069100         INTO WS-USRMSTR-LINE.
069200     MOVE WS-USRMSTR-LINE TO APPLMSTU-OUT-REC.
069300     WRITE APPLMSTU-OUT-REC.
069400 922-EXIT.
069500     EXIT.
069600
069700 930-REWRITE-OFFRMSTU.
069800     MOVE '930-REWRITE-OFFRMSTU' TO PARA-NAME.
069900     OPEN OUTPUT OFFRMSTU-OUT.
070000     MOVE WS-USRMSTR-CSV-HEADER TO OFFRMSTU-OUT-REC.
070100     WRITE OFFRMSTU-OUT-REC.
070200     PERFORM 932-WRITE-OFFRMSTU-ROW THRU 932-EXIT
070300             VARYING WS-SCAN-SUB FROM 1 BY 1
070400             UNTIL WS-SCAN-SUB > OFFR-LOAD-COUNT.
070500     CLOSE OFFRMSTU-OUT.
070600 930-EXIT.
070700     EXIT.
070800
070900 932-WRITE-OFFRMSTU-ROW.
071000     MOVE '932-WRITE-OFFRMSTU-ROW' TO PARA-NAME.
071100     MOVE SPACES TO WS-USRMSTR-LINE.
071200     STRING OFC-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
071300            ','                                DELIMITED BY SIZE
071400            OFC-T-NRIC(WS-SCAN-SUB)          DELIMITED BY SIZE
071500            ','                                DELIMITED BY SIZE
071600            OFC-T-AGE(WS-SCAN-SUB)           DELIMITED BY SIZE
071700            ','                                DELIMITED BY SIZE
071800            OFC-T-MARITAL-STAT(WS-SCAN-SUB)  DELIMITED BY SIZE
071900            ','                                DELIMITED BY SIZE
072000            OFC-T-PASSWORD(WS-SCAN-SUB)      DELIMITED BY SIZE
072100         INTO WS-USRMSTR-LINE.
072200     MOVE WS-USRMSTR-LINE TO OFFRMSTU-OUT-REC.
072300     WRITE OFFRMSTU-OUT-REC.
072400 932-EXIT.
072500     EXIT.
072600
072700 940-REWRITE-MGRMSTU.
072800     MOVE '940-REWRITE-MGRMSTU' TO PARA-NAME.
072900     OPEN OUTPUT MGRMSTU-OUT.
073000     MOVE WS-USRMSTR-CSV-HEADER TO MGRMSTU-OUT-REC.
073100     WRITE MGRMSTU-OUT-REC.
073200     PERFORM 942-WRITE-MGRMSTU-ROW THRU 942-EXIT
073300             VARYING WS-SCAN-SUB FROM 1 BY 1
073400             UNTIL WS-SCAN-SUB > MGR-LOAD-COUNT.
073500     CLOSE MGRMSTU-OUT.
073600 940-EXIT.
073700     EXIT.
073800
073900 942-WRITE-MGRMSTU-ROW.
074000     MOVE '942-WRITE-MGRMSTU-ROW' TO PARA-NAME.
074100     MOVE SPACES TO WS-USRMSTR-LINE.
074200     STRING MGR-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
074300            ','                                DELIMITED BY SIZE
074400            MGR-T-NRIC(WS-SCAN-SUB)          DELIMITED BY SIZE
074500            ','                                DELIMITED BY SIZE
074600            MGR-T-AGE(WS-SCAN-SUB)           DELIMITED BY SIZE
074700            ','                                DELIMITED BY SIZE
074800            MGR-T-MARITAL-STAT(WS-SCAN-SUB)  DELIMITED BY SIZE
074900            ','                                DELIMITED BY SIZE
075000            MGR-T-PASSWORD(WS-SCAN-SUB)      DELIMITED BY SIZE
075100         INTO WS-USRMSTR-LINE.
075200     MOVE WS-USRMSTR-LINE TO MGRMSTU-OUT-REC.
075300     WRITE MGRMSTU-OUT-REC.
075400 942-EXIT.
075500     EXIT.
075600
075700 950-WRITE-REPORT.
075800     MOVE '950-WRITE-REPORT' TO PARA-NAME.
075900     MOVE SPACES TO BTORPT-REC.
076000     MOVE WS-HDR-LINE-1 TO BTORPT-REC.
076100     WRITE BTORPT-REC.
076200     MOVE SPACES TO BTORPT-REC.
076300     MOVE WS-HDR-LINE-2 TO BTORPT-REC.
076400     WRITE BTORPT-REC.
076500     MOVE LOGIN-ATTEMPT-CNT TO WS-RPT-LOGINS.
076600     MOVE PW-CHANGE-CNT     TO WS-RPT-PW-CHANGES.
076700     MOVE NEW-APPLICANT-CNT TO WS-RPT-NEW-APPLICANTS.
076800     MOVE WS-USERS-LINE TO BTORPT-REC.
076900     WRITE BTORPT-REC.
077000 950-EXIT.
077100     EXIT.
077200
077300 960-CLOSE-FILES.
077400     MOVE '960-CLOSE-FILES' TO PARA-NAME.
077500     CLOSE AUTHTRAN, APPLMSTU, OFFRMSTU, MGRMSTU, BTORPT, SYSOUT.
077600 960-EXIT.
077700     EXIT.
077800
077900 1000-ABEND-RTN.
078000     WRITE SYSOUT-REC FROM ABEND-REC.
078100     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
078200     DISPLAY '*** ABNORMAL END OF JOB - BTOAUTH ***' UPON CONSOLE.
078300     DIVIDE ZERO-VAL INTO ONE-VAL.
