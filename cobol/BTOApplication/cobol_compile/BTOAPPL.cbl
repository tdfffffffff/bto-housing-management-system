000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTOAPPL                                                        *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* APPLICATION PROCESSING BATCH                                   *
000600*                                                                 *
000700*          THIS PROGRAM DRIVES THE BTO APPLICATION LIFECYCLE -   *
000800*          SUBMIT, REQUEST-WITHDRAWAL, MANAGER REVIEW, OFFICER   *
000900*          BOOK-FLAT, AND MANAGER APPROVE-WITHDRAWAL - AGAINST   *
001000*          THE APPLICATION MASTER, CROSS-CHECKED AGAINST THE     *
001100*          PROJECT MASTER FOR FLAT-TYPE QUOTA.  BOTH MASTERS ARE *
001200*          LOADED WHOLE, UPDATED IN WORKING STORAGE, AND         *
001300*          REWRITTEN WHOLE AT CLEANUP, SAME AS BTOPRMN - THIS    *
001400*          SHOP'S COMPILER STILL HAS NO INDEXED/ISAM SUPPORT.    *
001500*                                                                 *
001600*          A BOOKED FLAT ALSO DRIVES A RECEIPT LINE OUT TO       *
001700*          RCPTOUT VIA A CALL TO BTORCPT - SEE 400-BOOK-FLAT-RTN.*
001800*                                                                 *
001900*          NOTE FOR WHOEVER PICKS THIS UP NEXT: THE PORTAL MOVES *
002000*          AN APPROVED APPLICATION FROM SUCCESSFUL TO PENDING-   *
002100*          BOOKING BEFORE IT EVER REACHES US - THAT TRANSITION   *
002200*          IS NOT A TRANSACTION TYPE THIS JOB HANDLES, IT IS     *
002300*          ALREADY REFLECTED ON THE INCOMING APPLICATION MASTER  *
002400*          BY THE TIME WE LOAD IT.                                *
002500******************************************************************
002600
002700         TRANSACTION FILE        -   APPTRAN
002800
002900         MASTER FILE (I-O)       -   APPLMSTR  (ApplicationList.csv)
003000
003100         MASTER FILE (I-O)       -   PROJMSTR  (ProjectList.csv)
003200
003300         RECEIPT FILE (OUTPUT)   -   RCPTOUT
003400
003500         CONTROL REPORT          -   BTORPT
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000 PROGRAM-ID.  BTOAPPL.
004100 AUTHOR. R TIDWELL.
004200 INSTALLATION. HDB DATA PROCESSING.
004300 DATE-WRITTEN. 04/09/91.
004400 DATE-COMPILED. 04/09/91.
004500 SECURITY. NON-CONFIDENTIAL.
004600
004700******************************************************************
004800* CHANGE LOG                                                     *
004900*   040991 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
005000*   091192 RT  0117  SUBMIT NOW CALLS BTOELIG FOR THE ELIGIBILITY*
005100*                    TEST INSTEAD OF A LOCAL COPY OF THE RULE -  *
005200*                    KEEPS BOTH JOBS IN STEP, POLICY MEMO 92-07  *
005300*   052694 WK  0205  ADDED CCYY/MM/DD REDEFINES, AUDIT REQUEST   *
005400*   042598 WK  0270  Y2K REVIEW - ALL DATES ALREADY CCYYMMDD,    *
005500*                    NO CHANGE REQUIRED                         *
005600*   110700 JS  0313  ADDED WITHDRAWAL-APPROVED CONTROL COUNTER   *
005700*   031004 JS  0363  SUBMIT-ELIGIBILITY CHECK NOW ALSO REQUIRES  *
005800*                    THE FLAT TYPE BE OFFERED BY THE PROJECT -   *
005900*                    WAS LETTING THROUGH AN UNOFFERED TYPE,      *
006000*                    TICKET HDB-1356                            *
006100*   062207 RT  0394  BOOK-FLAT NOW CALLS BTORCPT AND WRITES A    *
006200*                    RECEIPT ROW TO RCPTOUT                     *
006300*   081511 JS  0441  REVIEW-APPROVE NO LONGER FLIPS STATUS TO    *
006400*                    UNSUCCESSFUL WHEN UNITS ARE EXHAUSTED - IT  *
006500*                    NOW REJECTS THE TRANSACTION AND LEAVES THE  *
006600*                    RECORD PENDING, PER REVISED DESIGN NOTE ON  *
006700*                    "NO MORE UNITS AVAILABLE", TICKET HDB-1623  *
006800*   030115 JS  0502  APPLICATION AND PROJECT MASTERS REWRITTEN   *
006900*                    FOR THE COMMA-DELIMITED LAYOUT THE PORTAL   *
007000*                    WRITES - SEE BTOPRMN CHANGE 030115/0501     *
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200         ASSIGN TO UT-S-SYSOUT
008300         ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT APPTRAN
008600         ASSIGN TO UT-S-APPTRAN
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000
009100     SELECT APPLMSTR
009200         ASSIGN TO UT-S-APPLMSTR
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS APPLMSTR-STATUS.
009600
009700     SELECT APPLOUT
009800         ASSIGN TO UT-S-APPLOUT
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS OFCODE.
010200
010300     SELECT PROJMSTR
010400         ASSIGN TO UT-S-PROJMSTR
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         ACCESS MODE IS SEQUENTIAL
010700         FILE STATUS IS PROJMSTR-STATUS.
010800
010900     SELECT PROJOUT
011000         ASSIGN TO UT-S-PROJOUT
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS OFCODE.
011400
011500     SELECT RCPTOUT
011600         ASSIGN TO UT-S-RCPTOUT
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         ACCESS MODE IS SEQUENTIAL
011900         FILE STATUS IS OFCODE.
012000
012100     SELECT BTORPT
012200         ASSIGN TO UT-S-BTORPT
012300         ORGANIZATION IS SEQUENTIAL.
012400
012500 DATA DIVISION.
012600 FILE SECTION.
012700 FD  SYSOUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 130 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SYSOUT-REC.
013300 01  SYSOUT-REC                     PIC X(130).
013400
013500****** TRANSACTION FILE FROM THE APPLICANT/MANAGER/OFFICER
013600****** PORTALS - ONE ROW PER SUBMIT/WITHDRAW/REVIEW/BOOK/
013700****** APPROVE-WITHDRAWAL REQUEST, PLUS A TRAILER ROW.
013800 FD  APPTRAN
013900     RECORD CONTAINS 200 CHARACTERS
014000     DATA RECORD IS APPTRAN-REC.
014100 01  APPTRAN-REC                    PIC X(200).
014200
014300****** APPLICATION MASTER - COMMA-DELIMITED TEXT, ONE HEADER ROW
014400****** FOLLOWED BY ONE ROW PER APPLICATION, KEYED BY NRIC.
014500 FD  APPLMSTR
014600     RECORD CONTAINS 150 CHARACTERS
014700     DATA RECORD IS APPLMSTR-REC.
014800 01  APPLMSTR-REC                   PIC X(150).
014900
015000 FD  APPLOUT
015100     RECORD CONTAINS 150 CHARACTERS
015200     DATA RECORD IS APPLOUT-REC.
015300 01  APPLOUT-REC                    PIC X(150).
015400 01  APPLOUT-REC-NRIC-VIEW REDEFINES APPLOUT-REC.
015500     05  AOV-NRIC-AREA               PIC X(50).
015600     05  FILLER                      PIC X(100).
015700
015800****** PROJECT MASTER - READ FOR QUOTA, REWRITTEN WHEN A BOOKING
015900****** OR WITHDRAWAL-APPROVAL CHANGES AVAILABLE UNITS.
016000 FD  PROJMSTR
016100     RECORD CONTAINS 300 CHARACTERS
016200     DATA RECORD IS PROJMSTR-REC.
016300 01  PROJMSTR-REC                   PIC X(300).
016400
016500 FD  PROJOUT
016600     RECORD CONTAINS 300 CHARACTERS
016700     DATA RECORD IS PROJOUT-REC.
016800 01  PROJOUT-REC                    PIC X(300).
016900 01  PROJOUT-REC-NAME-VIEW REDEFINES PROJOUT-REC.
017000     05  POV-NAME                    PIC X(30).
017100     05  FILLER                      PIC X(270).
017200
017300 FD  RCPTOUT
017400     RECORD CONTAINS 80 CHARACTERS
017500     DATA RECORD IS RCPTOUT-REC.
017600 01  RCPTOUT-REC                    PIC X(80).
017700
017800 FD  BTORPT
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 132 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS BTORPT-REC.
018400 01  BTORPT-REC                     PIC X(132).
018500
018600 WORKING-STORAGE SECTION.
018700
018800 01  FILE-STATUS-CODES.
018900     05  APPLMSTR-STATUS             PIC X(2).
019000         88 RECORD-FOUND                VALUE "00".
019100     05  PROJMSTR-STATUS             PIC X(2).
019200         88 PROJECT-RECORD-FOUND        VALUE "00".
019300     05  OFCODE                      PIC X(2).
019400         88 CODE-WRITE                  VALUE SPACES.
019500     05  FILLER                      PIC X(06).
019600
019700******************************************************************
019800* TRANSACTION DETAIL LAYOUT - REDEFINED BELOW AS THE TRAILER     *
019900* LAYOUT SO ONE APPTRAN-REC AREA SERVES BOTH RECORD TYPES.       *
020000******************************************************************
020100 01  WS-APP-TRAN-REC.
020200     05  AT-TRAN-TYPE                PIC X(10).
020300         88  AT-IS-SUBMIT                VALUE 'SUBMIT'.
020400         88  AT-IS-WITHDRAW-REQ          VALUE 'WDRAW-REQ'.
020500         88  AT-IS-REVIEW                VALUE 'REVIEW'.
020600         88  AT-IS-BOOK-FLAT             VALUE 'BOOK-FLAT'.
020700         88  AT-IS-APPR-WDRAWAL          VALUE 'APPR-WDRL'.
020800         88  AT-IS-TRAILER               VALUE 'TRAILER'.
020900     05  AT-DECISION                 PIC X(08).
021000         88  AT-DECISION-APPROVE         VALUE 'APPROVE'.
021100         88  AT-DECISION-REJECT          VALUE 'REJECT'.
021200     05  AT-APPLICANT-NRIC           PIC X(09).
021300     05  AT-APPLICANT-NAME           PIC X(40).
021400     05  AT-APPLICANT-AGE            PIC 9(03).
021500     05  AT-MARITAL-STAT             PIC X(07).
021600     05  AT-PROJECT-NAME             PIC X(30).
021700     05  AT-FLAT-TYPE                PIC X(10).
021800     05  AT-OFFICER-NAME             PIC X(40).
021900     05  FILLER                      PIC X(13).
022000
022100 01  WS-TRAILER-REC REDEFINES WS-APP-TRAN-REC.
022200     05  TR-TRAN-TYPE                PIC X(10).
022300     05  TR-TRAN-COUNT               PIC 9(09).
022400     05  FILLER                      PIC X(181).
022500
022600 01  WS-TODAY-DATE                   PIC 9(08).
022700 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
022800     05  WS-TODAY-CCYY                PIC 9(04).
022900     05  WS-TODAY-MM                  PIC 9(02).
023000     05  WS-TODAY-DD                  PIC 9(02).
023100 01  WS-TODAY-TIME                   PIC 9(06).
023200
023300 77  ZERO-VAL                        PIC 9(01) VALUE 0.
023400 77  ONE-VAL                         PIC 9(01) VALUE 1.
023500
023600******************************************************************
023700* CSV WORK AREAS FOR THE APPLICATION MASTER ROW.                 *
023800******************************************************************
023900 01  WS-APPLMSTR-LINE                PIC X(150).
024000
024100 01  WS-CSV-APP-FIELDS.
024200     05  WS-CSV-APP-NAME             PIC X(40).
024300     05  WS-CSV-APP-NRIC             PIC X(09).
024400     05  WS-CSV-APP-AGE              PIC X(03).
024500     05  WS-CSV-APP-MARITAL-STAT     PIC X(07).
024600     05  WS-CSV-APP-PROJECT-NAME     PIC X(30).
024700     05  WS-CSV-APP-FLAT-TYPE        PIC X(10).
024800     05  WS-CSV-APP-STATUS           PIC X(15).
024900     05  WS-CSV-APP-WITHDRAW-REQ     PIC X(01).
025000     05  FILLER                      PIC X(05).
025100
025200 01  WS-APPLOUT-CSV-HEADER.
025300     05  FILLER PIC X(80) VALUE
025400         'Applicant_Name,Applicant_NRIC,Applicant_Age,Applicant_Marit'.
025500     05  FILLER PIC X(70) VALUE
025600         'al_Status,Project_Name,Flat_Type,Application_Status,Request'.
025700     05  FILLER PIC X(20) VALUE
025800         '_Withdrawal'.
025900
026000******************************************************************
026100* CSV WORK AREAS FOR THE PROJECT MASTER ROW (READ/REWRITE HERE   *
026200* TOO, SINCE A BOOKING OR WITHDRAWAL CHANGES AVAILABLE UNITS).   *
026300******************************************************************
026400 01  WS-PROJMSTR-LINE                PIC X(300).
026500
026600 01  WS-CSV-PROJ-FIELDS.
026700     05  WS-CSV-NAME                 PIC X(30).
026800     05  WS-CSV-NEIGHBORHOOD         PIC X(30).
026900     05  WS-CSV-FLAT-TYPE-1          PIC X(10).
027000     05  WS-CSV-UNITS-1              PIC X(04).
027100     05  WS-CSV-PRICE-1              PIC X(07).
027200     05  WS-CSV-FLAT-TYPE-2          PIC X(10).
027300     05  WS-CSV-UNITS-2              PIC X(04).
027400     05  WS-CSV-PRICE-2              PIC X(07).
027500     05  WS-CSV-OPEN-DATE            PIC X(08).
027600     05  WS-CSV-CLOSE-DATE           PIC X(08).
027700     05  WS-CSV-MANAGER              PIC X(40).
027800     05  WS-CSV-OFFICER-SLOTS        PIC X(02).
027900     05  WS-CSV-OFFICERS             PIC X(120).
028000     05  FILLER                      PIC X(05).
028100
028200 01  WS-PROJOUT-CSV-HEADER.
028300     05  FILLER PIC X(80) VALUE
028400         'Project_Name,Neighborhood,Flat_Type_1,Flats_Available_1,'.
028500     05  FILLER PIC X(80) VALUE
028600         'Selling_Price_1,Flat_Type_2,Flats_Available_2,Selling_Pric'.
028700     05  FILLER PIC X(80) VALUE
028800         'e_2,Opening_Date,Closing_Date,Manager,Officer_Slots,Office'.
028900     05  FILLER PIC X(60) VALUE
029000         'rs'.
029100
029200 COPY BTOAPP.
029300 COPY BTOPRJ.
029400 COPY ABENDREC.
029500
029600 01  WS-BTORPT-LINE.
029700     05  FILLER                      PIC X(132).
029800
029900 01  WS-REPORT-HEADINGS.
030000     05  WS-HDR-LINE-1               PIC X(30)
030100             VALUE 'BTO BATCH RUN CONTROLS'.
030200     05  WS-HDR-LINE-2               PIC X(42)
030300             VALUE ALL '-'.
030400     05  FILLER                      PIC X(10).
030500
030600 01  WS-APPLICATIONS-LINE.
030700     05  FILLER                      PIC X(15)
030800             VALUE 'APPLICATIONS : '.
030900     05  FILLER                      PIC X(10) VALUE 'SUBMITTED '.
031000     05  WS-RPT-SUBMITTED            PIC ZZZ9.
031100     05  FILLER                      PIC X(10) VALUE '  APPROVED'.
031200     05  FILLER                      PIC X(01) VALUE SPACE.
031300     05  WS-RPT-APPROVED             PIC ZZZ9.
031400     05  FILLER                      PIC X(10) VALUE '  REJECTED'.
031500     05  FILLER                      PIC X(01) VALUE SPACE.
031600     05  WS-RPT-REJECTED             PIC ZZZ9.
031700     05  FILLER                      PIC X(08) VALUE '  BOOKED'.
031800     05  FILLER                      PIC X(01) VALUE SPACE.
031900     05  WS-RPT-BOOKED               PIC ZZZ9.
032000     05  FILLER                      PIC X(11) VALUE '  WITHDRAWN'.
032100     05  FILLER                      PIC X(01) VALUE SPACE.
032200     05  WS-RPT-WITHDRAWN            PIC ZZZ9.
032300     05  FILLER                      PIC X(11) VALUE SPACES.
032400
032500 01  COUNTERS-AND-ACCUMULATORS.
032600     05  TRAN-RECORDS-READ           PIC 9(7) COMP.
032700     05  APP-SUBMITTED-CNT           PIC 9(7) COMP.
032800     05  APP-APPROVED-CNT            PIC 9(7) COMP.
032900     05  APP-REJECTED-CNT            PIC 9(7) COMP.
033000     05  APP-BOOKED-CNT              PIC 9(7) COMP.
033100     05  APP-WITHDRAWN-CNT           PIC 9(7) COMP.
033200     05  APP-LOAD-COUNT              PIC 9(4) COMP.
033300     05  PRJ-LOAD-COUNT              PIC 9(4) COMP.
033400     05  FILLER                      PIC X(05).
033500
033600 77  WS-SEARCH-SUB                   PIC 9(4) COMP.
033700 77  WS-SCAN-SUB                     PIC 9(4) COMP.
033800
033900 01  FLAGS-AND-SWITCHES.
034000     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
034100         88  NO-MORE-DATA                VALUE 'N'.
034200     05  APP-FOUND-SW                PIC X(01) VALUE 'N'.
034300         88  APPLICATION-FOUND           VALUE 'Y'.
034400     05  PROJ-FOUND-SW               PIC X(01) VALUE 'N'.
034500         88  PROJECT-FOUND                VALUE 'Y'.
034600     05  FLAT-OFFERED-SW             PIC X(01) VALUE 'N'.
034700         88  FLAT-TYPE-IS-OFFERED        VALUE 'Y'.
034800     05  UNITS-OK-SW                 PIC X(01) VALUE 'N'.
034900         88  UNITS-ARE-AVAILABLE         VALUE 'Y'.
035000     05  TRAN-REJECT-SW              PIC X(01) VALUE 'N'.
035100         88  TRAN-WAS-REJECTED           VALUE 'Y'.
035200     05  PROJ-CHANGED-SW             PIC X(01) VALUE 'N'.
035300         88  PROJECT-TABLE-CHANGED       VALUE 'Y'.
035400     05  FILLER                      PIC X(05).
035500
035600 LINKAGE SECTION.
035700
035800 PROCEDURE DIVISION.
035900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036000     PERFORM 100-MAINLINE THRU 100-EXIT
036100             UNTIL NO-MORE-DATA OR AT-IS-TRAILER.
036200     PERFORM 900-CLEANUP THRU 900-EXIT.
036300     GOBACK.
036400
036500 000-HOUSEKEEPING.
036600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
036700     DISPLAY '******** BEGIN JOB BTOAPPL ********'.
036800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
036900     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
037000     ACCEPT WS-TODAY-TIME FROM TIME.
037100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037200     PERFORM 810-LOAD-PROJ-TABLE THRU 810-EXIT.
037300     PERFORM 830-LOAD-APP-TABLE THRU 830-EXIT.
037400     PERFORM 905-READ-APPTRAN THRU 905-EXIT.
037500     IF NO-MORE-DATA
037600         MOVE 'EMPTY TRANSACTION FILE' TO ABEND-REASON
037700         GO TO 1000-ABEND-RTN.
037800 000-EXIT.
037900     EXIT.
038000
038100 100-MAINLINE.
038200     MOVE '100-MAINLINE' TO PARA-NAME.
038300     MOVE 'N' TO TRAN-REJECT-SW.
038400     EVALUATE TRUE
038500         WHEN AT-IS-SUBMIT
038600             PERFORM 200-SUBMIT-APPLICATION-RTN THRU 200-EXIT
038700         WHEN AT-IS-WITHDRAW-REQ
038800             PERFORM 250-REQUEST-WITHDRAWAL-RTN THRU 250-EXIT
038900         WHEN AT-IS-REVIEW
039000             PERFORM 300-REVIEW-APPLICATION-RTN THRU 300-EXIT
039100         WHEN AT-IS-BOOK-FLAT
039200             PERFORM 400-BOOK-FLAT-RTN THRU 400-EXIT
039300         WHEN AT-IS-APPR-WDRAWAL
039400             PERFORM 450-APPROVE-WITHDRAWAL-RTN THRU 450-EXIT
039500         WHEN OTHER
039600             MOVE 'Y' TO TRAN-REJECT-SW.
039700     IF TRAN-WAS-REJECTED
039800         ADD 1 TO APP-REJECTED-CNT.
039900     PERFORM 905-READ-APPTRAN THRU 905-EXIT.
040000 100-EXIT.
040100     EXIT.
040200
040300 200-SUBMIT-APPLICATION-RTN.
040400     MOVE '200-SUBMIT-APPLICATION-RTN' TO PARA-NAME.
040500*    ONE ACTIVE APPLICATION PER NRIC.
040600     PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
040700     IF APPLICATION-FOUND
040800         MOVE 'Y' TO TRAN-REJECT-SW
040900         GO TO 200-EXIT.
041000
041100     PERFORM 220-FIND-PROJECT-RTN THRU 220-EXIT.
041200     IF NOT PROJECT-FOUND
041300         MOVE 'Y' TO TRAN-REJECT-SW
041400         GO TO 200-EXIT.
041500
041600*    SUBMIT ONLY CHECKS THE FLAT TYPE IS OFFERED (A KEYED ENTRY,
041700*    EVEN IF ITS QUANTITY IS ZERO) - UNITS-AVAILABLE IS TESTED
041800*    AT REVIEW TIME, NOT HERE.  PER DESIGN NOTE ON "CONTAINSKEY".
041900     PERFORM 230-CHECK-FLAT-OFFERED-RTN THRU 230-EXIT.
042000     IF NOT FLAT-TYPE-IS-OFFERED
042100         MOVE 'Y' TO TRAN-REJECT-SW
042200         GO TO 200-EXIT.
042300
042400     MOVE AT-APPLICANT-NRIC  TO ELIG-NRIC.
042500     MOVE AT-APPLICANT-AGE   TO ELIG-AGE.
042600     MOVE AT-MARITAL-STAT    TO ELIG-MARITAL-STAT.
042700     MOVE AT-FLAT-TYPE       TO ELIG-FLAT-TYPE.
042800     CALL 'BTOELIG' USING ELIG-REC.
042900     IF ELIG-IS-NOT-ELIGIBLE
043000         MOVE 'Y' TO TRAN-REJECT-SW
043100         GO TO 200-EXIT.
043200
043300     ADD 1 TO APP-LOAD-COUNT.
043400     SET APP-IDX TO APP-LOAD-COUNT.
043500     MOVE AT-APPLICANT-NAME   TO APP-T-APPLICANT-NAME(APP-IDX).
043600     MOVE AT-APPLICANT-NRIC   TO APP-T-APPLICANT-NRIC(APP-IDX).
043700     MOVE AT-APPLICANT-AGE    TO APP-T-APPLICANT-AGE(APP-IDX).
043800     MOVE AT-MARITAL-STAT     TO APP-T-MARITAL-STAT(APP-IDX).
043900     MOVE AT-PROJECT-NAME     TO APP-T-PROJECT-NAME(APP-IDX).
044000     MOVE AT-FLAT-TYPE        TO APP-T-FLAT-TYPE(APP-IDX).
044100     MOVE 'PENDING        '   TO APP-T-STATUS(APP-IDX).
044200     MOVE 'N'                 TO APP-T-WITHDRAW-REQ(APP-IDX).
044300     ADD 1 TO APP-SUBMITTED-CNT.
044400 200-EXIT.
044500     EXIT.
044600
044700 210-FIND-APP-BY-NRIC-RTN.
044800     MOVE '210-FIND-APP-BY-NRIC-RTN' TO PARA-NAME.
044900     MOVE 'N' TO APP-FOUND-SW.
045000     SET APP-IDX TO 1.
045100     SEARCH APP-TABLE-REC
045200         AT END
045300             MOVE 'N' TO APP-FOUND-SW
045400         WHEN APP-T-APPLICANT-NRIC(APP-IDX) = AT-APPLICANT-NRIC
045500             MOVE 'Y' TO APP-FOUND-SW.
045600 210-EXIT.
045700     EXIT.
045800
045900 220-FIND-PROJECT-RTN.
046000     MOVE '220-FIND-PROJECT-RTN' TO PARA-NAME.
046100     MOVE 'N' TO PROJ-FOUND-SW.
046200     SET PRJ-IDX TO 1.
046300     SEARCH PRJ-TABLE-REC
046400         AT END
046500             MOVE 'N' TO PROJ-FOUND-SW
046600         WHEN PRJ-T-NAME(PRJ-IDX) = AT-PROJECT-NAME
046700             MOVE 'Y' TO PROJ-FOUND-SW.
046800 220-EXIT.
046900     EXIT.
047000
047100 230-CHECK-FLAT-OFFERED-RTN.
047200     MOVE '230-CHECK-FLAT-OFFERED-RTN' TO PARA-NAME.
047300     MOVE 'N' TO FLAT-OFFERED-SW.
047400     IF AT-FLAT-TYPE = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
047500           OR AT-FLAT-TYPE = PRJ-T-FLAT-TYPE-2(PRJ-IDX)
047600         MOVE 'Y' TO FLAT-OFFERED-SW.
047700 230-EXIT.
047800     EXIT.
047900
048000 250-REQUEST-WITHDRAWAL-RTN.
048100     MOVE '250-REQUEST-WITHDRAWAL-RTN' TO PARA-NAME.
048200     PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
048300     IF NOT APPLICATION-FOUND
048400         MOVE 'Y' TO TRAN-REJECT-SW
048500         GO TO 250-EXIT.
048600
048700     IF APP-T-WITHDRAW-REQ(APP-IDX) = 'Y'
048800         MOVE 'Y' TO TRAN-REJECT-SW
048900         GO TO 250-EXIT.
049000
049100     IF APP-T-STATUS(APP-IDX) NOT = 'SUCCESSFUL     '
049200            AND APP-T-STATUS(APP-IDX) NOT = 'BOOKED         '
049300         MOVE 'Y' TO TRAN-REJECT-SW
049400         GO TO 250-EXIT.
049500
049600     MOVE 'Y' TO APP-T-WITHDRAW-REQ(APP-IDX).
049700 250-EXIT.
049800     EXIT.
049900
050000 300-REVIEW-APPLICATION-RTN.
050100     MOVE '300-REVIEW-APPLICATION-RTN' TO PARA-NAME.
050200     PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
050300     IF NOT APPLICATION-FOUND
050400         MOVE 'Y' TO TRAN-REJECT-SW
050500         GO TO 300-EXIT.
050600
050700     IF APP-T-STATUS(APP-IDX) NOT = 'PENDING        '
050800            OR APP-T-WITHDRAW-REQ(APP-IDX) = 'Y'
050900         MOVE 'Y' TO TRAN-REJECT-SW
051000         GO TO 300-EXIT.
051100
051200     IF AT-DECISION-REJECT
051300         MOVE 'UNSUCCESSFUL   ' TO APP-T-STATUS(APP-IDX)
051400         ADD 1 TO APP-REJECTED-CNT
051500         GO TO 300-EXIT.
051600
051700*    APPROVE PATH - UNITS MUST BE STRICTLY GREATER THAN ZERO, A
051800*    TOUGHER TEST THAN THE CONTAINSKEY CHECK DONE AT SUBMIT TIME.
051900     MOVE AT-PROJECT-NAME TO WS-FIND-PROJ-NAME.
052000     PERFORM 310-FIND-PROJECT-BY-NAME-RTN THRU 310-EXIT.
052100     PERFORM 320-CHECK-UNITS-AVAIL-RTN THRU 320-EXIT.
052200     IF NOT UNITS-ARE-AVAILABLE
052300*        "NO MORE UNITS AVAILABLE" - ERROR PATH, RECORD STAYS
052400*        PENDING, NOT FLIPPED TO UNSUCCESSFUL.
052500         MOVE 'Y' TO TRAN-REJECT-SW
052600         GO TO 300-EXIT.
052700
052800     MOVE 'SUCCESSFUL     ' TO APP-T-STATUS(APP-IDX).
052900     ADD 1 TO APP-APPROVED-CNT.
053000 300-EXIT.
053100     EXIT.
053200
053300 310-FIND-PROJECT-BY-NAME-RTN.
053400     MOVE '310-FIND-PROJECT-BY-NAME-RTN' TO PARA-NAME.
053500     MOVE 'N' TO PROJ-FOUND-SW.
053600     SET PRJ-IDX TO 1.
053700     SEARCH PRJ-TABLE-REC
053800         AT END
053900             MOVE 'N' TO PROJ-FOUND-SW
054000         WHEN PRJ-T-NAME(PRJ-IDX) = WS-FIND-PROJ-NAME
054100             MOVE 'Y' TO PROJ-FOUND-SW.
054200 310-EXIT.
054300     EXIT.
054400
054500 320-CHECK-UNITS-AVAIL-RTN.
054600     MOVE '320-CHECK-UNITS-AVAIL-RTN' TO PARA-NAME.
054700     MOVE 'N' TO UNITS-OK-SW.
054800     IF NOT PROJECT-FOUND
054900         GO TO 320-EXIT.
055000     IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
055100         IF PRJ-T-UNITS-AVAIL-1(PRJ-IDX) > 0
055200             MOVE 'Y' TO UNITS-OK-SW
055300         END-IF
055400     ELSE
055500         IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-2(PRJ-IDX)
055600             IF PRJ-T-UNITS-AVAIL-2(PRJ-IDX) > 0
055700                 MOVE 'Y' TO UNITS-OK-SW
055800             END-IF
055900         END-IF
056000     END-IF.
056100 320-EXIT.
056200     EXIT.
056300
056400 400-BOOK-FLAT-RTN.
056500     MOVE '400-BOOK-FLAT-RTN' TO PARA-NAME.
056600     PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
056700     IF NOT APPLICATION-FOUND
056800         MOVE 'Y' TO TRAN-REJECT-SW
056900         GO TO 400-EXIT.
057000
057100     IF APP-T-STATUS(APP-IDX) NOT = 'PENDING_BOOKING'
057200         MOVE 'Y' TO TRAN-REJECT-SW
057300         GO TO 400-EXIT.
057400
057500     MOVE APP-T-PROJECT-NAME(APP-IDX) TO WS-FIND-PROJ-NAME.
057600     PERFORM 310-FIND-PROJECT-BY-NAME-RTN THRU 310-EXIT.
057700     IF NOT PROJECT-FOUND
057800         MOVE 'Y' TO TRAN-REJECT-SW
057900         GO TO 400-EXIT.
058000
058100     PERFORM 320-CHECK-UNITS-AVAIL-RTN THRU 320-EXIT.
058200     IF NOT UNITS-ARE-AVAILABLE
058300*        "NOT ENOUGH FLATS" - ERROR PATH.
058400         MOVE 'Y' TO TRAN-REJECT-SW
058500         GO TO 400-EXIT.
058600
058700     PERFORM 410-DECREMENT-UNITS-RTN THRU 410-EXIT.
058800     MOVE 'BOOKED         ' TO APP-T-STATUS(APP-IDX).
058900     ADD 1 TO APP-BOOKED-CNT.
059000     PERFORM 420-EMIT-RECEIPT-RTN THRU 420-EXIT.
059100 400-EXIT.
059200     EXIT.
059300
059400 410-DECREMENT-UNITS-RTN.
059500     MOVE '410-DECREMENT-UNITS-RTN' TO PARA-NAME.
059600     IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
059700         SUBTRACT 1 FROM PRJ-T-UNITS-AVAIL-1(PRJ-IDX)
059800     ELSE
059900         SUBTRACT 1 FROM PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
060000     MOVE 'Y' TO PROJ-CHANGED-SW.
060100 410-EXIT.
060200     EXIT.
060300
060400 420-EMIT-RECEIPT-RTN.
060500     MOVE '420-EMIT-RECEIPT-RTN' TO PARA-NAME.
060600     MOVE WS-TODAY-DATE                  TO RCPT-DATE-ISSUED.
060700     MOVE WS-TODAY-TIME                  TO RCPT-TIME-ISSUED.
060800     MOVE APP-T-APPLICANT-NAME(APP-IDX)  TO RCPT-APPLICANT-NAME.
060900     MOVE APP-T-APPLICANT-NRIC(APP-IDX)  TO RCPT-APPLICANT-NRIC.
061000     MOVE APP-T-APPLICANT-AGE(APP-IDX)   TO RCPT-APPLICANT-AGE.
061100     MOVE APP-T-MARITAL-STAT(APP-IDX)    TO RCPT-MARITAL-STAT.
061200     MOVE APP-T-PROJECT-NAME(APP-IDX)    TO RCPT-PROJECT-NAME.
061300     MOVE APP-T-FLAT-TYPE(APP-IDX)       TO RCPT-FLAT-TYPE.
061400     MOVE AT-OFFICER-NAME                TO RCPT-OFFICER-NAME.
061500     CALL 'BTORCPT' USING RCPT-REC, RCPT-TEXT-LINES.
061600     PERFORM 425-WRITE-RECEIPT-LINES THRU 425-EXIT
061700             VARYING WS-SCAN-SUB FROM 1 BY 1
061800             UNTIL WS-SCAN-SUB > 11.
061900 420-EXIT.
062000     EXIT.
062100
062200 425-WRITE-RECEIPT-LINES.
062300     MOVE '425-WRITE-RECEIPT-LINES' TO PARA-NAME.
062400     MOVE RCPT-LINE(WS-SCAN-SUB) TO RCPTOUT-REC.
062500     WRITE RCPTOUT-REC.
062600 425-EXIT.
062700     EXIT.
062800
062900 450-APPROVE-WITHDRAWAL-RTN.
063000     MOVE '450-APPROVE-WITHDRAWAL-RTN' TO PARA-NAME.
063100     PERFORM 210-FIND-APP-BY-NRIC-RTN THRU 210-EXIT.
063200     IF NOT APPLICATION-FOUND
063300         MOVE 'Y' TO TRAN-REJECT-SW
063400         GO TO 450-EXIT.
063500
063600     IF APP-T-WITHDRAW-REQ(APP-IDX) NOT = 'Y'
063700         MOVE 'Y' TO TRAN-REJECT-SW
063800         GO TO 450-EXIT.
063900
064000*    THE PORTAL TREATS A WITHDRAWAL-REJECTION ITSELF AS AN ERROR
064100*    CONDITION - IT DOES NOT CLEAR THE REQUEST FLAG OR CHANGE
064200*    STATUS ON A REJECT DECISION.  PRESERVED HERE AS-IS, SEE
064300*    DESIGN REVIEW NOTES ON APPROVE-WITHDRAWAL.
064400     IF AT-DECISION-REJECT
064500         MOVE 'Y' TO TRAN-REJECT-SW
064600         GO TO 450-EXIT.
064700
064800     IF APP-T-STATUS(APP-IDX) = 'BOOKED         '
064900         MOVE APP-T-PROJECT-NAME(APP-IDX) TO WS-FIND-PROJ-NAME
065000         PERFORM 310-FIND-PROJECT-BY-NAME-RTN THRU 310-EXIT
065100         PERFORM 460-INCREMENT-UNITS-RTN THRU 460-EXIT.
065200
065300     MOVE 'UNSUCCESSFUL   ' TO APP-T-STATUS(APP-IDX).
065400     MOVE 'N' TO APP-T-WITHDRAW-REQ(APP-IDX).
065500     ADD 1 TO APP-WITHDRAWN-CNT.
065600 450-EXIT.
065700     EXIT.
065800
065900 460-INCREMENT-UNITS-RTN.
066000     MOVE '460-INCREMENT-UNITS-RTN' TO PARA-NAME.
066100     IF NOT PROJECT-FOUND
066200         GO TO 460-EXIT.
066300     IF APP-T-FLAT-TYPE(APP-IDX) = PRJ-T-FLAT-TYPE-1(PRJ-IDX)
066400         ADD 1 TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX)
066500     ELSE
066600         ADD 1 TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
066700     MOVE 'Y' TO PROJ-CHANGED-SW.
066800 460-EXIT.
066900     EXIT.
067000
067100 800-OPEN-FILES.
067200     MOVE '800-OPEN-FILES' TO PARA-NAME.
067300     OPEN INPUT APPTRAN.
067400     OPEN INPUT APPLMSTR.
067500     OPEN INPUT PROJMSTR.
067600     OPEN OUTPUT APPLOUT, PROJOUT, RCPTOUT, BTORPT, SYSOUT.
067700 800-EXIT.
067800     EXIT.
067900
068000 810-LOAD-PROJ-TABLE.
068100     MOVE '810-LOAD-PROJ-TABLE' TO PARA-NAME.
068200     MOVE ZERO TO PRJ-LOAD-COUNT.
068300     PERFORM 815-READ-PROJMSTR-HDR THRU 815-EXIT.
068400     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
068500     PERFORM 825-BUILD-PRJ-TABLE-ROW THRU 825-EXIT
068600             UNTIL NO-MORE-DATA.
068700     MOVE 'Y' TO MORE-DATA-SW.
068800 810-EXIT.
068900     EXIT.
069000
069100 815-READ-PROJMSTR-HDR.
069200     MOVE '815-READ-PROJMSTR-HDR' TO PARA-NAME.
069300     READ PROJMSTR INTO WS-PROJMSTR-LINE
069400         AT END MOVE 'N' TO MORE-DATA-SW
069500     END-READ.
069600 815-EXIT.
069700     EXIT.
069800
069900 820-READ-PROJMSTR.
070000     MOVE '820-READ-PROJMSTR' TO PARA-NAME.
070100     READ PROJMSTR INTO WS-PROJMSTR-LINE
070200         AT END MOVE 'N' TO MORE-DATA-SW
070300     END-READ.
070400 820-EXIT.
070500     EXIT.
070600
070700 822-PARSE-PROJMSTR-LINE.
070800     MOVE '822-PARSE-PROJMSTR-LINE' TO PARA-NAME.
070900     UNSTRING WS-PROJMSTR-LINE DELIMITED BY ','
071000         INTO WS-CSV-NAME          WS-CSV-NEIGHBORHOOD
071100              WS-CSV-FLAT-TYPE-1   WS-CSV-UNITS-1
071200              WS-CSV-PRICE-1       WS-CSV-FLAT-TYPE-2
071300              WS-CSV-UNITS-2       WS-CSV-PRICE-2
071400              WS-CSV-OPEN-DATE     WS-CSV-CLOSE-DATE
071500              WS-CSV-MANAGER       WS-CSV-OFFICER-SLOTS
071600              WS-CSV-OFFICERS
071700     END-UNSTRING.
071800     MOVE WS-CSV-NAME             TO PRJ-NAME.
071900     MOVE WS-CSV-NEIGHBORHOOD     TO PRJ-NEIGHBORHOOD.
072000     MOVE WS-CSV-FLAT-TYPE-1      TO PRJ-FLAT-TYPE-1.
072100     MOVE WS-CSV-UNITS-1          TO PRJ-UNITS-AVAIL-1.
072200     MOVE WS-CSV-PRICE-1          TO PRJ-PRICE-1.
072300     MOVE WS-CSV-FLAT-TYPE-2      TO PRJ-FLAT-TYPE-2.
072400     MOVE WS-CSV-UNITS-2          TO PRJ-UNITS-AVAIL-2.
072500     MOVE WS-CSV-PRICE-2          TO PRJ-PRICE-2.
072600     MOVE WS-CSV-OPEN-DATE        TO PRJ-OPEN-DATE.
072700     MOVE WS-CSV-CLOSE-DATE       TO PRJ-CLOSE-DATE.
072800     MOVE WS-CSV-MANAGER          TO PRJ-MANAGER-NAME.
072900     MOVE WS-CSV-OFFICER-SLOTS    TO PRJ-OFFICER-SLOTS.
073000     MOVE WS-CSV-OFFICERS         TO PRJ-OFFICERS-LIST.
073100 822-EXIT.
073200     EXIT.
073300
073400 825-BUILD-PRJ-TABLE-ROW.
073500     MOVE '825-BUILD-PRJ-TABLE-ROW' TO PARA-NAME.
073600     PERFORM 822-PARSE-PROJMSTR-LINE THRU 822-EXIT.
073700     ADD 1 TO PRJ-LOAD-COUNT.
073800     SET PRJ-IDX TO PRJ-LOAD-COUNT.
073900     MOVE PRJ-NAME            TO PRJ-T-NAME(PRJ-IDX).
074000     MOVE PRJ-NEIGHBORHOOD    TO PRJ-T-NEIGHBORHOOD(PRJ-IDX).
074100     MOVE PRJ-FLAT-TYPE-1     TO PRJ-T-FLAT-TYPE-1(PRJ-IDX).
074200     MOVE PRJ-UNITS-AVAIL-1   TO PRJ-T-UNITS-AVAIL-1(PRJ-IDX).
074300     MOVE PRJ-PRICE-1         TO PRJ-T-PRICE-1(PRJ-IDX).
074400     MOVE PRJ-FLAT-TYPE-2     TO PRJ-T-FLAT-TYPE-2(PRJ-IDX).
074500     MOVE PRJ-UNITS-AVAIL-2   TO PRJ-T-UNITS-AVAIL-2(PRJ-IDX).
074600     MOVE PRJ-PRICE-2         TO PRJ-T-PRICE-2(PRJ-IDX).
074700     MOVE PRJ-OPEN-DATE       TO PRJ-T-OPEN-DATE(PRJ-IDX).
074800     MOVE PRJ-CLOSE-DATE      TO PRJ-T-CLOSE-DATE(PRJ-IDX).
074900     MOVE PRJ-MANAGER-NAME    TO PRJ-T-MANAGER-NAME(PRJ-IDX).
075000     MOVE PRJ-OFFICER-SLOTS   TO PRJ-T-OFFICER-SLOTS(PRJ-IDX).
075100     MOVE PRJ-OFFICERS-LIST   TO PRJ-T-OFFICERS-LIST(PRJ-IDX).
075200     IF PRJ-OPEN-DATE <= WS-TODAY-DATE
075300            AND PRJ-CLOSE-DATE >= WS-TODAY-DATE
075400         MOVE 'V' TO PRJ-T-VISIBILITY(PRJ-IDX)
075500     ELSE
075600         MOVE 'H' TO PRJ-T-VISIBILITY(PRJ-IDX).
075700     PERFORM 820-READ-PROJMSTR THRU 820-EXIT.
075800 825-EXIT.
075900     EXIT.
076000
076100 830-LOAD-APP-TABLE.
076200     MOVE '830-LOAD-APP-TABLE' TO PARA-NAME.
076300     MOVE ZERO TO APP-LOAD-COUNT.
076400     MOVE 'Y' TO MORE-DATA-SW.
076500     PERFORM 835-READ-APPLMSTR-HDR THRU 835-EXIT.
076600     PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
076700     PERFORM 845-BUILD-APP-TABLE-ROW THRU 845-EXIT
076800             UNTIL NO-MORE-DATA.
076900     MOVE 'Y' TO MORE-DATA-SW.
077000 830-EXIT.
077100     EXIT.
077200
077300 835-READ-APPLMSTR-HDR.
077400     MOVE '835-READ-APPLMSTR-HDR' TO PARA-NAME.
077500     READ APPLMSTR INTO WS-APPLMSTR-LINE
077600         AT END MOVE 'N' TO MORE-DATA-SW
077700     END-READ.
077800 835-EXIT.
077900     EXIT.
078000
078100 840-READ-APPLMSTR.
078200     MOVE '840-READ-APPLMSTR' TO PARA-NAME.
078300     READ APPLMSTR INTO WS-APPLMSTR-LINE
078400         AT END MOVE 'N' TO MORE-DATA-SW
078500     END-READ.
078600 840-EXIT.
078700     EXIT.
078800
078900 842-PARSE-APPLMSTR-LINE.
079000     MOVE '842-PARSE-APPLMSTR-LINE' TO PARA-NAME.
079100     UNSTRING WS-APPLMSTR-LINE DELIMITED BY ','
079200         INTO WS-CSV-APP-NAME     WS-CSV-APP-NRIC
079300              WS-CSV-APP-AGE      WS-CSV-APP-MARITAL-STAT
079400              WS-CSV-APP-PROJECT-NAME
079500              WS-CSV-APP-FLAT-TYPE
079600              WS-CSV-APP-STATUS   WS-CSV-APP-WITHDRAW-REQ
079700     END-UNSTRING.
079800     MOVE WS-CSV-APP-NAME         TO APP-APPLICANT-NAME.
079900     MOVE WS-CSV-APP-NRIC         TO APP-APPLICANT-NRIC.
080000     MOVE WS-CSV-APP-AGE          TO APP-APPLICANT-AGE.
080100     MOVE WS-CSV-APP-MARITAL-STAT TO APP-MARITAL-STAT.
080200     MOVE WS-CSV-APP-PROJECT-NAME TO APP-PROJECT-NAME.
080300     MOVE WS-CSV-APP-FLAT-TYPE    TO APP-FLAT-TYPE.
080400     MOVE WS-CSV-APP-STATUS       TO APP-STATUS.
080500     MOVE WS-CSV-APP-WITHDRAW-REQ TO APP-WITHDRAW-REQ.
080600 842-EXIT.
080700     EXIT.
080800
080900 845-BUILD-APP-TABLE-ROW.
081000     MOVE '845-BUILD-APP-TABLE-ROW' TO PARA-NAME.
081100     PERFORM 842-PARSE-APPLMSTR-LINE THRU 842-EXIT.
081200     ADD 1 TO APP-LOAD-COUNT.
081300     SET APP-IDX TO APP-LOAD-COUNT.
081400     MOVE APP-RECORD TO APP-TABLE-REC(APP-IDX).
081500     PERFORM 840-READ-APPLMSTR THRU 840-EXIT.
081600 845-EXIT.
081700     EXIT.
081800
081900 905-READ-APPTRAN.
082000     MOVE '905-READ-APPTRAN' TO PARA-NAME.
082100     READ APPTRAN INTO WS-APP-TRAN-REC
082200         AT END MOVE 'N' TO MORE-DATA-SW
082300         GO TO 905-EXIT
082400     END-READ.
082500     ADD 1 TO TRAN-RECORDS-READ.
082600 905-EXIT.
082700     EXIT.
082800
082900 900-CLEANUP.
083000     MOVE '900-CLEANUP' TO PARA-NAME.
083100     IF NOT AT-IS-TRAILER
083200         MOVE '** INVALID FILE - NO TRAILER REC' TO ABEND-REASON
083300         GO TO 1000-ABEND-RTN.
083400
083500     IF TRAN-RECORDS-READ NOT EQUAL TO TR-TRAN-COUNT
083600         MOVE '** TRANSACTION FILE OUT OF BALANCE'
083700                                      TO ABEND-REASON
083800         MOVE TRAN-RECORDS-READ       TO ACTUAL-VAL
083900         MOVE TR-TRAN-COUNT           TO EXPECTED-VAL
084000         WRITE SYSOUT-REC FROM ABEND-REC
084100         GO TO 1000-ABEND-RTN.
084200
084300     PERFORM 930-WRITE-APPLOUT-HDR THRU 930-EXIT.
084400     PERFORM 940-WRITE-APPLOUT-ROW THRU 940-EXIT
084500             VARYING WS-SCAN-SUB FROM 1 BY 1
084600             UNTIL WS-SCAN-SUB > APP-LOAD-COUNT.
084700
084800     PERFORM 950-WRITE-PROJOUT-HDR THRU 950-EXIT.
084900     PERFORM 960-WRITE-PROJOUT-ROW THRU 960-EXIT
085000             VARYING WS-SCAN-SUB FROM 1 BY 1
085100             UNTIL WS-SCAN-SUB > PRJ-LOAD-COUNT.
085200
085300     PERFORM 920-WRITE-REPORT THRU 920-EXIT.
085400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085500     DISPLAY '******** NORMAL END OF JOB BTOAPPL ********'.
085600 900-EXIT.
085700     EXIT.
085800
085900 920-WRITE-REPORT.
086000     MOVE '920-WRITE-REPORT' TO PARA-NAME.
086100     MOVE SPACES TO BTORPT-REC.
086200     MOVE WS-HDR-LINE-1 TO BTORPT-REC.
086300     WRITE BTORPT-REC.
086400     MOVE SPACES TO BTORPT-REC.
086500     MOVE WS-HDR-LINE-2 TO BTORPT-REC.
086600     WRITE BTORPT-REC.
086700     MOVE APP-SUBMITTED-CNT TO WS-RPT-SUBMITTED.
086800     MOVE APP-APPROVED-CNT  TO WS-RPT-APPROVED.
086900     MOVE APP-REJECTED-CNT  TO WS-RPT-REJECTED.
087000     MOVE APP-BOOKED-CNT    TO WS-RPT-BOOKED.
087100     MOVE APP-WITHDRAWN-CNT TO WS-RPT-WITHDRAWN.
087200     MOVE WS-APPLICATIONS-LINE TO BTORPT-REC.
087300     WRITE BTORPT-REC.
087400 920-EXIT.
087500     EXIT.
087600
087700 930-WRITE-APPLOUT-HDR.
087800     MOVE '930-WRITE-APPLOUT-HDR' TO PARA-NAME.
087900     MOVE WS-APPLOUT-CSV-HEADER TO APPLOUT-REC.
088000     WRITE APPLOUT-REC.
088100 930-EXIT.
088200     EXIT.
088300
088400 940-WRITE-APPLOUT-ROW.
088500     MOVE '940-WRITE-APPLOUT-ROW' TO PARA-NAME.
088600     MOVE SPACES TO WS-APPLMSTR-LINE.
088700     STRING APP-T-APPLICANT-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
088800            ','                                 DELIMITED BY SIZE
088900            APP-T-APPLICANT-NRIC(WS-SCAN-SUB)  DELIMITED BY SIZE
089000            ','                                 DELIMITED BY SIZE
089100            APP-T-APPLICANT-AGE(WS-SCAN-SUB)   DELIMITED BY SIZE
089200            ','                                 DELIMITED BY SIZE
089300            APP-T-MARITAL-STAT(WS-SCAN-SUB)    DELIMITED BY SIZE
089400            ','                                 DELIMITED BY SIZE
089500            APP-T-PROJECT-NAME(WS-SCAN-SUB)    DELIMITED BY SIZE
089600            ','                                 DELIMITED BY SIZE
089700            APP-T-FLAT-TYPE(WS-SCAN-SUB)       DELIMITED BY SIZE
089800            ','                                 DELIMITED BY SIZE
089900            APP-T-STATUS(WS-SCAN-SUB)          DELIMITED BY SIZE
090000            ','                                 DELIMITED BY SIZE
090100            APP-T-WITHDRAW-REQ(WS-SCAN-SUB)    DELIMITED BY SIZE
090200         INTO WS-APPLMSTR-LINE.
090300     MOVE WS-APPLMSTR-LINE TO APPLOUT-REC.
090400     WRITE APPLOUT-REC.
090500 940-EXIT.
090600     EXIT.
090700
090800 950-WRITE-PROJOUT-HDR.
090900     MOVE '950-WRITE-PROJOUT-HDR' TO PARA-NAME.
091000     MOVE WS-PROJOUT-CSV-HEADER TO PROJOUT-REC.
091100     WRITE PROJOUT-REC.
091200 950-EXIT.
091300     EXIT.
091400
091500 960-WRITE-PROJOUT-ROW.
091600     MOVE '960-WRITE-PROJOUT-ROW' TO PARA-NAME.
091700     MOVE SPACES TO WS-PROJMSTR-LINE.
091800     STRING PRJ-T-NAME(WS-SCAN-SUB)          DELIMITED BY SIZE
091900            ','                               DELIMITED BY SIZE
092000            PRJ-T-NEIGHBORHOOD(WS-SCAN-SUB)  DELIMITED BY SIZE
092100            ','                               DELIMITED BY SIZE
092200            PRJ-T-FLAT-TYPE-1(WS-SCAN-SUB)   DELIMITED BY SIZE
092300            ','                               DELIMITED BY SIZE
092400            PRJ-T-UNITS-AVAIL-1(WS-SCAN-SUB) DELIMITED BY SIZE
092500            ','                               DELIMITED BY SIZE
092600            PRJ-T-PRICE-1(WS-SCAN-SUB)       DELIMITED BY SIZE
092700            ','                               DELIMITED BY SIZE
092800            PRJ-T-FLAT-TYPE-2(WS-SCAN-SUB)   DELIMITED BY SIZE
092900            ','                               DELIMITED BY SIZE
093000            PRJ-T-UNITS-AVAIL-2(WS-SCAN-SUB) DELIMITED BY SIZE
093100            ','                               DELIMITED BY SIZE
093200            PRJ-T-PRICE-2(WS-SCAN-SUB)       DELIMITED BY SIZE
093300            ','                               DELIMITED BY SIZE
093400            PRJ-T-OPEN-DATE(WS-SCAN-SUB)     DELIMITED BY SIZE
093500            ','                               DELIMITED BY SIZE
093600            PRJ-T-CLOSE-DATE(WS-SCAN-SUB)    DELIMITED BY SIZE
093700            ','                               DELIMITED BY SIZE
093800            PRJ-T-MANAGER-NAME(WS-SCAN-SUB)  DELIMITED BY SIZE
093900            ','                               DELIMITED BY SIZE
094000            PRJ-T-OFFICER-SLOTS(WS-SCAN-SUB) DELIMITED BY SIZE
094100            ','                               DELIMITED BY SIZE
094200            PRJ-T-OFFICERS-LIST(WS-SCAN-SUB) DELIMITED BY SIZE
094300         INTO WS-PROJMSTR-LINE.
094400     MOVE WS-PROJMSTR-LINE TO PROJOUT-REC.
094500     WRITE PROJOUT-REC.
094600 960-EXIT.
094700     EXIT.
094800
094900 850-CLOSE-FILES.
095000     MOVE '850-CLOSE-FILES' TO PARA-NAME.
095100     CLOSE APPTRAN, APPLMSTR, APPLOUT, PROJMSTR, PROJOUT,
095200           RCPTOUT, BTORPT, SYSOUT.
095300 850-EXIT.
095400     EXIT.
095500
095600 1000-ABEND-RTN.
095700     WRITE SYSOUT-REC FROM ABEND-REC.
095800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
095900     DISPLAY '*** ABNORMAL END OF JOB - BTOAPPL ***' UPON CONSOLE.
096000     DIVIDE ZERO-VAL INTO ONE-VAL.
