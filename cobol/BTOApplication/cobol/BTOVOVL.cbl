000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTOVOVL                                                        *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* INCLUSIVE-BOUNDARY DATE-RANGE OVERLAP TEST                     *
000600* CALLED BY BTOPRMN (NEW PROJECT / AMEND OPEN-CLOSE DATES) AND   *
000700* BY BTOREG (OFFICER DOUBLE-BOOKING CHECK) TO DECIDE WHETHER TWO *
000800* APPLICATION WINDOWS SHARE ANY CALENDAR DAY.  BOUNDARY DATES    *
000900* COUNT AS OVERLAPPING - A PROJECT CLOSING 20260131 AND ONE      *
001000* OPENING 20260131 DO OVERLAP.                                   *
001100******************************************************************
001200 PROGRAM-ID.  BTOVOVL.
001300 AUTHOR. R TIDWELL.
001400 INSTALLATION. HDB DATA PROCESSING.
001500 DATE-WRITTEN. 03/14/91.
001600 DATE-COMPILED. 03/14/91.
001700 SECURITY. NON-CONFIDENTIAL.
001800
001900******************************************************************
002000* CHANGE LOG                                                     *
002100*   031491 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
002200*   091192 RT  0114  CORRECTED BOUNDARY CASE - SAME-DAY CLOSE/   *
002300*                    OPEN NOW TREATED AS OVERLAPPING PER HDB     *
002400*                    POLICY MEMO 92-07                          *
002500*   052694 WK  0201  ADDED CCYY/MM/DD REDEFINES FOR TRACE DUMPS  *
002600*                    REQUESTED BY AUDIT                         *
002700*   042598 WK  0266  RAN SUITE AGAINST DATES SPANNING 1999/2000  *
002800*                    ROLLOVER - NO CHANGE REQUIRED, 8-DIGIT      *
002900*                    CCYYMMDD FIELDS ALREADY Y2K COMPLIANT       *
003000*   110700 JS  0309  ADDED WS-CALL-COUNT DIAGNOSTIC COUNTER      *
003100*                    PER OPS REQUEST - SHOWS UP IN CEEDUMP       *
003200*   081503 JS  0344  NO LOGIC CHANGE - RECOMPILED UNDER NEW      *
003300*                    COMPILER OPTIONS SET, TICKET HDB-1187       *
003400*   062207 RT  0390  REVIEWED FOR OFFICER-REGISTRATION REUSE -   *
003500*                    NO CHANGE, OVERLAP RULE IS SYMMETRIC        *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-MISC-FIELDS.
004900     05  WS-CALL-COUNT               PIC 9(7) COMP.
005000     05  FILLER                      PIC X(10).
005100
005200******************************************************************
005300* DATE BREAKDOWN VIEWS - CCYYMMDD REDEFINED SO A TRACE DUMP CAN  *
005400* SHOW YEAR/MONTH/DAY SEPARATELY WITHOUT UNSTRING LOGIC.         *
005500******************************************************************
005600 01  WS-WORK-DATES.
005700     05  WS-EXIST-OPEN-NUM           PIC 9(8).
005800     05  WS-EXIST-OPEN-PARTS REDEFINES WS-EXIST-OPEN-NUM.
005900         10  WS-EO-CCYY              PIC 9(4).
006000         10  WS-EO-MM                PIC 9(2).
006100         10  WS-EO-DD                PIC 9(2).
006200     05  WS-EXIST-CLOSE-NUM          PIC 9(8).
006300     05  WS-EXIST-CLOSE-PARTS REDEFINES WS-EXIST-CLOSE-NUM.
006400         10  WS-EC-CCYY              PIC 9(4).
006500         10  WS-EC-MM                PIC 9(2).
006600         10  WS-EC-DD                PIC 9(2).
006700     05  WS-NEW-OPEN-NUM             PIC 9(8).
006800     05  WS-NEW-OPEN-PARTS REDEFINES WS-NEW-OPEN-NUM.
006900         10  WS-NO-CCYY              PIC 9(4).
007000         10  WS-NO-MM                PIC 9(2).
007100         10  WS-NO-DD                PIC 9(2).
007200     05  WS-NEW-CLOSE-NUM            PIC 9(8).
007300     05  FILLER                      PIC X(05).
007400
007500 LINKAGE SECTION.
007600 COPY BTODATE.
007700
007800 PROCEDURE DIVISION USING WS-DATE-OVERLAP-AREA.
007900
008000 MAIN-LOGIC.
008100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008200     PERFORM 100-TEST-OVERLAP THRU 100-EXIT.
008300     PERFORM 900-CLEANUP THRU 900-EXIT.
008400
008500 000-HOUSEKEEPING.
008600     ADD 1 TO WS-CALL-COUNT.
008700     MOVE WS-EXIST-OPEN-DATE  TO WS-EXIST-OPEN-NUM.
008800     MOVE WS-EXIST-CLOSE-DATE TO WS-EXIST-CLOSE-NUM.
008900     MOVE WS-NEW-OPEN-DATE    TO WS-NEW-OPEN-NUM.
009000     MOVE WS-NEW-CLOSE-DATE   TO WS-NEW-CLOSE-NUM.
009100     MOVE 'N' TO WS-OVERLAP-SW.
009200 000-EXIT.
009300     EXIT.
009400
009500 100-TEST-OVERLAP.
009600*    INCLUSIVE-BOUNDARY TEST - RANGES OVERLAP UNLESS ONE ENDS
009700*    BEFORE THE OTHER BEGINS.  A SHARED BOUNDARY DAY COUNTS AS
009800*    OVERLAP PER POLICY MEMO 92-07 (SEE CHANGE LOG 091192).
009900     IF WS-EXIST-CLOSE-DATE IS LESS THAN WS-NEW-OPEN-DATE
010000         MOVE 'N' TO WS-OVERLAP-SW
010100     ELSE
010200         IF WS-NEW-CLOSE-DATE IS LESS THAN WS-EXIST-OPEN-DATE
010300             MOVE 'N' TO WS-OVERLAP-SW
010400         ELSE
010500             MOVE 'Y' TO WS-OVERLAP-SW.
010600 100-EXIT.
010700     EXIT.
010800
010900 900-CLEANUP.
011000     GOBACK.
011100 900-EXIT.
011200     EXIT.
