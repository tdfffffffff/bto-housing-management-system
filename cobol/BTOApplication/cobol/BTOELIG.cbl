000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTOELIG                                                        *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* APPLICANT ELIGIBILITY AND NRIC-FORMAT VALIDATION SUBROUTINE    *
000600* CALLED BY BTOAPPL BEFORE A SUBMIT TRANSACTION IS ACCEPTED, TO  *
000700* EDIT THE APPLICANT AGE/MARITAL-STATUS/FLAT-TYPE COMBINATION    *
000800* AND THE NRIC FORMAT OF THE TRANSACTION NRIC.                   *
000900*                                                                 *
001000* ELIGIBILITY RULE (HDB BTO SCHEME, SEE POLICY MEMO 91-14):      *
001100*   SINGLE, AGE 35 OR OVER ............ MAY APPLY, TWO_ROOM ONLY *
001200*   MARRIED, AGE 21 OR OVER ........... MAY APPLY, EITHER TYPE   *
001300*   ALL OTHER COMBINATIONS ............ NOT ELIGIBLE             *
001400******************************************************************
001500 PROGRAM-ID.  BTOELIG.
001600 AUTHOR. R TIDWELL.
001700 INSTALLATION. HDB DATA PROCESSING.
001800 DATE-WRITTEN. 03/18/91.
001900 DATE-COMPILED. 03/18/91.
002000 SECURITY. NON-CONFIDENTIAL.
002100
002200******************************************************************
002300* CHANGE LOG                                                     *
002400*   031891 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
002500*   082291 RT  0061  ADDED NRIC FORMAT CHECK - LETTER/7 DIGITS/  *
002600*                    LETTER, PER REGISTRY CIRCULAR R-91-6        *
002700*   041593 WK  0145  CORRECTED MARRIED-AGE-21 BOUNDARY, WAS      *
002800*                    REJECTING EXACTLY-21 APPLICANTS             *
002900*   052694 WK  0202  ADDED NRIC-PARTS REDEFINES FOR AUDIT TRACE  *
003000*   042598 WK  0267  Y2K REVIEW - AGE IS SUPPLIED BY CALLER, NO  *
003100*                    DATE MATH PERFORMED HERE, NO CHANGE NEEDED  *
003200*   110700 JS  0310  ADDED WS-CALL-COUNT DIAGNOSTIC COUNTER      *
003300*   031004 JS  0360  SINGLE APPLICANTS RESTRICTED TO TWO_ROOM -  *
003400*                    RULE WAS MISSING FLAT-TYPE EDIT, TICKET     *
003500*                    HDB-1340                                   *
003600*   062207 RT  0391  REVIEWED RULE TEXT AGAINST POLICY MEMO      *
003700*                    91-14 REISSUE - NO CHANGE REQUIRED          *
003800*   091309 JS  0458  LEAD-LETTER EDIT WAS ACCEPTING F AND G -    *
003900*                    REGISTRY CIRCULAR R-91-6 ONLY AUTHORIZES S  *
004000*                    OR T FOR THIS SCHEME, TICKET HDB-1781       *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WS-MISC-FIELDS.
005400     05  WS-CALL-COUNT               PIC 9(7) COMP.
005500     05  WS-NRIC-DIGITS              PIC 9(7).
005600     05  FILLER                      PIC X(10).
005700
005800******************************************************************
005900* NRIC BREAKDOWN VIEW - LETTER / 7 DIGITS / LETTER, PER REGISTRY *
006000* CIRCULAR R-91-6.  BUILT FROM THE CALLER'S NRIC FIELD TO SPARE  *
006100* THIS ROUTINE AN UNSTRING.                                      *
006200******************************************************************
006300 01  WS-NRIC-WORK                    PIC X(09).
006400 01  WS-NRIC-PARTS REDEFINES WS-NRIC-WORK.
006500     05  WS-NRIC-LEAD-LETTER         PIC X(01).
006600     05  WS-NRIC-BODY                PIC X(07).
006700     05  WS-NRIC-CHECK-LETTER        PIC X(01).
006800
006900 01  WS-NRIC-BODY-NUM REDEFINES WS-NRIC-BODY PIC 9(07).
007000
007100 LINKAGE SECTION.
007200 01  ELIG-REC.
007300     05  ELIG-NRIC                   PIC X(09).
007400     05  ELIG-AGE                    PIC 9(03).
007500     05  ELIG-AGE-ALT REDEFINES ELIG-AGE
007600                                     PIC XXX.
007700     05  ELIG-MARITAL-STAT           PIC X(07).
007800     05  ELIG-FLAT-TYPE              PIC X(10).
007900     05  ELIG-NRIC-OK-SW             PIC X(01).
008000         88  ELIG-NRIC-IS-VALID          VALUE 'Y'.
008100         88  ELIG-NRIC-IS-INVALID        VALUE 'N'.
008200     05  ELIG-ELIGIBLE-SW            PIC X(01).
008300         88  ELIG-IS-ELIGIBLE            VALUE 'Y'.
008400         88  ELIG-IS-NOT-ELIGIBLE        VALUE 'N'.
008500     05  FILLER                      PIC X(05).
008600
008700 PROCEDURE DIVISION USING ELIG-REC.
008800
008900 MAIN-LOGIC.
009000     PERFORM 000-HOUSEKEEPING  THRU 000-EXIT.
009100     PERFORM 100-EDIT-NRIC     THRU 100-EXIT.
009200     PERFORM 200-TEST-ELIGIBLE THRU 200-EXIT.
009300     PERFORM 900-CLEANUP       THRU 900-EXIT.
009400
009500 000-HOUSEKEEPING.
009600     ADD 1 TO WS-CALL-COUNT.
009700     MOVE 'N' TO ELIG-NRIC-OK-SW.
009800     MOVE 'N' TO ELIG-ELIGIBLE-SW.
009900     MOVE ELIG-NRIC TO WS-NRIC-WORK.
010000 000-EXIT.
010100     EXIT.
010200
010300 100-EDIT-NRIC.
010400*    LEAD LETTER MUST BE S OR T - BODY MUST BE 7 NUMERIC
010500*    DIGITS - TRAILING CHECK LETTER MUST BE ALPHABETIC.  THIS
010600*    ROUTINE DOES NOT RECOMPUTE THE REGISTRY CHECKSUM, IT ONLY
010700*    VALIDATES FORMAT, PER MEMO 91-14 PARA 4.
010800     IF (WS-NRIC-LEAD-LETTER = 'S' OR 'T')
010900         IF WS-NRIC-BODY IS NUMERIC
011000             IF WS-NRIC-CHECK-LETTER IS ALPHABETIC
011100                 MOVE WS-NRIC-BODY-NUM TO WS-NRIC-DIGITS
011200                 SET ELIG-NRIC-IS-VALID TO TRUE
011300             ELSE
011400                 SET ELIG-NRIC-IS-INVALID TO TRUE
011500         ELSE
011600             SET ELIG-NRIC-IS-INVALID TO TRUE
011700     ELSE
011800         SET ELIG-NRIC-IS-INVALID TO TRUE.
011900 100-EXIT.
012000     EXIT.
012100
012200 200-TEST-ELIGIBLE.
012300     IF ELIG-NRIC-IS-INVALID
012400         SET ELIG-IS-NOT-ELIGIBLE TO TRUE
012500         GO TO 200-EXIT.
012600
012700     IF ELIG-MARITAL-STAT = 'SINGLE '
012800         IF ELIG-AGE IS GREATER THAN OR EQUAL TO 35
012900             IF ELIG-FLAT-TYPE = 'TWO_ROOM  ' OR ELIG-FLAT-TYPE
013000                    = SPACES
013100                 SET ELIG-IS-ELIGIBLE TO TRUE
013200             ELSE
013300                 SET ELIG-IS-NOT-ELIGIBLE TO TRUE
013400         ELSE
013500             SET ELIG-IS-NOT-ELIGIBLE TO TRUE
013600     ELSE
013700         IF ELIG-MARITAL-STAT = 'MARRIED'
013800             IF ELIG-AGE IS GREATER THAN OR EQUAL TO 21
013900                 SET ELIG-IS-ELIGIBLE TO TRUE
014000             ELSE
014100                 SET ELIG-IS-NOT-ELIGIBLE TO TRUE
014200         ELSE
014300             SET ELIG-IS-NOT-ELIGIBLE TO TRUE.
014400 200-EXIT.
014500     EXIT.
014600
014700 900-CLEANUP.
014800     GOBACK.
014900 900-EXIT.
015000     EXIT.
