000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BTORCPT                                                        *
000400* HDB BUILD-TO-ORDER SYSTEM                                      *
000500* BOOKING RECEIPT TEXT FORMATTER                                 *
000600* CALLED BY BTOAPPL'S BOOK-FLAT PARAGRAPH ONCE AN APPLICATION IS *
000700* MOVED TO BOOKED STATUS.  THIS ROUTINE DOES NO FILE I-O OF ITS  *
000800* OWN - IT ONLY BUILDS THE TEN-LINE RECEIPT TEXT BLOCK AND HANDS *
000900* IT BACK TO THE CALLER, WHO WRITES IT TO THE RECEIPT OUTPUT     *
001000* FILE.  KEEP THE LINE LAYOUT IN SYNC WITH THE ON-SCREEN RECEIPT *
001100* FORMAT - OPS RUNS A DIFF AGAINST A SAMPLE EVERY RELEASE.       *
001200******************************************************************
001300 PROGRAM-ID.  BTORCPT.
001400 AUTHOR. R TIDWELL.
001500 INSTALLATION. HDB DATA PROCESSING.
001600 DATE-WRITTEN. 03/22/91.
001700 DATE-COMPILED. 03/22/91.
001800 SECURITY. NON-CONFIDENTIAL.
001900
002000******************************************************************
002100* CHANGE LOG                                                     *
002200*   032291 RT  0000  ORIGINAL PROGRAM FOR BTO PILOT RUN          *
002300*   091192 RT  0115  ADDED TIME-ISSUED LINE, WAS MISSING FROM    *
002400*                    FIRST CUT - OPS COMPLAINT 92-0311           *
002500*   052694 WK  0203  ADDED CCYY-MM-DD / HH-MM-SS REDEFINES SO    *
002600*                    THE PUNCTUATED DATE AND TIME CAN BE BUILT   *
002700*                    WITHOUT STRING STATEMENTS                  *
002800*   042598 WK  0268  Y2K REVIEW - DATE IS ALREADY CCYYMMDD FROM  *
002900*                    THE CALLER, DISPLAYED AS 4-DIGIT YEAR, NO   *
003000*                    CHANGE NEEDED                              *
003100*   110700 JS  0311  ADDED WS-CALL-COUNT DIAGNOSTIC COUNTER      *
003200*   031004 JS  0361  CORRECTED MARITAL-STATUS LINE - WAS         *
003300*                    PRINTING THE RAW 7-BYTE FIELD INCLUDING     *
003400*                    TRAILING BLANK FOR SINGLE, TICKET HDB-1341  *
003500*   062207 RT  0392  NO LOGIC CHANGE - RECOMPILED, TICKET        *
003600*                    HDB-1502                                   *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  WS-MISC-FIELDS.
005000     05  WS-CALL-COUNT               PIC 9(7) COMP.
005100     05  WS-LINE-SUB                 PIC 9(2) COMP.
005200     05  FILLER                      PIC X(10).
005300
005400******************************************************************
005500* DATE/TIME PUNCTUATION WORK AREAS - BROKEN OUT OF THE CALLER'S  *
005600* CCYYMMDD AND HHMMSS FIELDS SO THE DASH/COLON FORM CAN BE       *
005700* BUILT WITH SIMPLE MOVES RATHER THAN STRING STATEMENTS.         *
005800******************************************************************
005900 01  WS-DATE-NUM                     PIC 9(08).
006000 01  WS-DATE-PARTS REDEFINES WS-DATE-NUM.
006100     05  WS-DATE-CCYY                PIC 9(04).
006200     05  WS-DATE-MM                  PIC 9(02).
006300     05  WS-DATE-DD                  PIC 9(02).
006400
006500 01  WS-TIME-NUM                     PIC 9(06).
006600 01  WS-TIME-PARTS REDEFINES WS-TIME-NUM.
006700     05  WS-TIME-HH                  PIC 9(02).
006800     05  WS-TIME-MN                  PIC 9(02).
006900     05  WS-TIME-SS                  PIC 9(02).
007000
007100 01  WS-DATE-PUNCT                   PIC X(10).
007200 01  WS-TIME-PUNCT                   PIC X(08).
007300 01  WS-MARITAL-DISPLAY              PIC X(07).
007400
007500 LINKAGE SECTION.
007600 01  RCPT-REC.
007700     05  RCPT-DATE-ISSUED            PIC 9(08).
007800     05  RCPT-TIME-ISSUED            PIC 9(06).
007900     05  RCPT-APPLICANT-NAME         PIC X(40).
008000     05  RCPT-APPLICANT-NRIC         PIC X(09).
008100     05  RCPT-APPLICANT-AGE          PIC 9(03).
008200     05  RCPT-MARITAL-STAT           PIC X(07).
008300     05  RCPT-PROJECT-NAME           PIC X(30).
008400     05  RCPT-FLAT-TYPE              PIC X(10).
008500     05  RCPT-OFFICER-NAME           PIC X(40).
008600     05  FILLER                      PIC X(05).
008700
008800 01  RCPT-TEXT-LINES.
008900     05  RCPT-LINE OCCURS 11 TIMES   PIC X(80).
009000
009100 01  RCPT-TEXT-BLOCK REDEFINES RCPT-TEXT-LINES
009200                                     PIC X(880).
009300
009400 PROCEDURE DIVISION USING RCPT-REC, RCPT-TEXT-LINES.
009500
009600 MAIN-LOGIC.
009700     PERFORM 000-HOUSEKEEPING  THRU 000-EXIT.
009800     PERFORM 100-BUILD-LINES   THRU 100-EXIT.
009900     PERFORM 900-CLEANUP       THRU 900-EXIT.
010000
010100 000-HOUSEKEEPING.
010200     ADD 1 TO WS-CALL-COUNT.
010300     MOVE SPACES TO RCPT-TEXT-LINES.
010400     MOVE RCPT-DATE-ISSUED TO WS-DATE-NUM.
010500     MOVE RCPT-TIME-ISSUED TO WS-TIME-NUM.
010600     STRING WS-DATE-CCYY  '-' WS-DATE-MM '-' WS-DATE-DD
010700         DELIMITED BY SIZE INTO WS-DATE-PUNCT.
010800     STRING WS-TIME-HH '-' WS-TIME-MN '-' WS-TIME-SS
010900         DELIMITED BY SIZE INTO WS-TIME-PUNCT.
011000     INSPECT WS-TIME-PUNCT REPLACING ALL '-' BY ':'.
011100     IF RCPT-MARITAL-STAT = 'SINGLE '
011200         MOVE 'SINGLE' TO WS-MARITAL-DISPLAY
011300     ELSE
011400         MOVE 'MARRIED' TO WS-MARITAL-DISPLAY.
011500 000-EXIT.
011600     EXIT.
011700
011800 100-BUILD-LINES.
011900     MOVE '=== BTO Application Receipt ===' TO RCPT-LINE(1).
012000     STRING 'Date Issued: ' WS-DATE-PUNCT
012100         DELIMITED BY SIZE INTO RCPT-LINE(2).
012200     STRING 'Time Issued: ' WS-TIME-PUNCT
012300         DELIMITED BY SIZE INTO RCPT-LINE(3).
012400     STRING 'Applicant Name: ' RCPT-APPLICANT-NAME
012500         DELIMITED BY SIZE INTO RCPT-LINE(4).
012600     STRING 'Applicant NRIC: ' RCPT-APPLICANT-NRIC
012700         DELIMITED BY SIZE INTO RCPT-LINE(5).
012800     STRING 'Applicant Age: ' RCPT-APPLICANT-AGE
012900         DELIMITED BY SIZE INTO RCPT-LINE(6).
013000     STRING 'Applicant Marital Status: ' WS-MARITAL-DISPLAY
013100         DELIMITED BY SIZE INTO RCPT-LINE(7).
013200     STRING 'Project: ' RCPT-PROJECT-NAME
013300         DELIMITED BY SIZE INTO RCPT-LINE(8).
013400     STRING 'Flat Type: ' RCPT-FLAT-TYPE
013500         DELIMITED BY SIZE INTO RCPT-LINE(9).
013600     STRING 'Issued By: ' RCPT-OFFICER-NAME
013700         DELIMITED BY SIZE INTO RCPT-LINE(10).
013800     MOVE '===============================' TO RCPT-LINE(11).
013900 100-EXIT.
014000     EXIT.
014100
014200 900-CLEANUP.
014300     GOBACK.
014400 900-EXIT.
014500     EXIT.
